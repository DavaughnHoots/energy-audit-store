*****************************************************************
*                                                                *
*                 WEATHER AUDIT - LOCATION INTEGRATION           *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*=================================
*
 PROGRAM-ID.              WX300.
 AUTHOR.                  R J HOBDAY.
 INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
 DATE-WRITTEN.            12/12/95.
 DATE-COMPILED.
 SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.             DRIVEN BY A REQUEST FILE OF ONE CALCULATION
*                          PER LOCATION (NEAREST LOCATION, RANGE
*                          DEGREE DAYS, WEATHER PROFILE, SEASONAL
*                          FACTORS, CONSUMPTION NORMALIZATION OR HVAC
*                          IMPACT).  READS THE WX100 OUTPUT MASTERS
*                          INTO TABLES, RESOLVES EACH REQUEST AGAINST
*                          THEM AND PRINTS THE RESULT.
*
*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
*    CALLED MODULES.      NONE.
*    FILES USED.
*                         WX-LOCATION-FILE.    LOCATION MASTER - IN.
*                         WX-DAILY-FILE.       DAILY WEATHER - IN.
*                         WX-MONTH-FILE.       MONTHLY STATS - IN.
*                         WX-ESTAT-FILE.       EVENT-TYPE STATS - IN.
*                         WX-REQUEST-FILE.     CALCULATION DRIVER - IN.
*                         WX-CONSUMPTION-IN.   CONSUMPTION, OLD - IN.
*                         WX-CONSUMPTION-OUT.  CONSUMPTION, NEW - OUT.
*                         WX-INTEGRATE-RPT.    RESULTS REPORT - OUT.
*    ERROR MESSAGES USED.
*                         WX020 - WX029.
*
* CHANGES.
* 12/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
* 22/12/95 MCK -    .01 ADDED FALLBACK TIERS TO THE RANGE DEGREE DAY
*                       CALC, ANALYST WAS MANUALLY PATCHING GAPS.
* 15/01/96 RJH -    .02 WEATHER PROFILE NOW USES THE MOST RECENT YEAR
*                       WITH DATA, WAS HARD CODED TO THE CURRENT YEAR.
* 02/04/96 MCK - 1.1.00 HVAC IMPACT CALCULATOR ADDED PER AUDIT DEPT
*                       REQUEST, SQ FOOTAGE/EFFICIENCY NOW ON DRIVER.
* 14/02/96 RJH -    .01 CONSUMPTION NORMALIZATION ADDED - OLD/NEW
*                       FILE PASS, SAME PATTERN AS THE MASTER FILES.
* 19/06/97 MCK -    .02 SEASONAL FACTOR CLAMP WIDENED TO 0.6-1.8,
*                       WAS 0.75-1.5 AND CLIPPING TOO MANY MONTHS.
* 17/11/98 MCK - 1.2.00 Y2K - ALL DATE FIELDS HELD AS CCYY-MM-DD
*                       THROUGHOUT, NO WINDOWING USED ANYWHERE.
* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
* 11/03/02 RJH -    .02 LOCATION TABLE SIZE INCREASED TO 2000 TO
*                       MATCH WX100, WAS OVERFLOWING ON FULL RUNS.
* 09/10/25 RJH -    .03 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
* 09/08/26 TPW -    .04 ZONE RATE TABLE REDEFINES WAS 10 BYTES OUT,
*                       ZONE 1 WAS DECODING WRONG AND ZONE 5 RAN OFF
*                       THE END OF THE FILLER LIST - SHRUNK THE RATE
*                       FIELDS TO MATCH.  ADDED STATUS CHECKS ON THE
*                       TWO OUTPUT OPENS, THEY WERE MISSED IN THE
*                       ORIGINAL CUT.
*
*******************************************************************
* COPYRIGHT NOTICE.
* ****************
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
* FITNESS FOR A PARTICULAR PURPOSE.
*******************************************************************
*
 ENVIRONMENT              DIVISION.
*=================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
     UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
                              OFF STATUS IS WX-PRODUCTION-RUN.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT WX-LOCATION-FILE ASSIGN TO "WXLOC"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS LO-STATUS.
*
     SELECT WX-DAILY-FILE    ASSIGN TO "WXDAILY"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS DY-STATUS.
*
     SELECT WX-MONTH-FILE    ASSIGN TO "WXMONTH"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS MO-STATUS.
*
     SELECT WX-ESTAT-FILE    ASSIGN TO "WXESTAT"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS ET-STATUS.
*
     SELECT WX-REQUEST-FILE  ASSIGN TO "WXREQST"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS RQ-STATUS.
*
     SELECT WX-CONSUMPTION-IN ASSIGN TO "WXCONSI"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS CI-STATUS.
*
     SELECT WX-CONSUMPTION-OUT ASSIGN TO "WXCONSO"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS CX-STATUS.
*
     SELECT WX-INTEGRATE-RPT ASSIGN TO "WXINTRPT"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS IR-STATUS.
*
 DATA                     DIVISION.
*=================================
*
 FILE                     SECTION.
*
 FD  WX-LOCATION-FILE.
     COPY "wxloc.cob".
*
 FD  WX-DAILY-FILE.
     COPY "wxdaily.cob".
*
 FD  WX-MONTH-FILE.
     COPY "wxmonth.cob".
*
 FD  WX-ESTAT-FILE.
     COPY "wxestat.cob".
*
 FD  WX-REQUEST-FILE.
     COPY "wxreqst.cob".
*
 FD  WX-CONSUMPTION-IN.
     COPY "wxcons.cob".
*
 FD  WX-CONSUMPTION-OUT.
 01  WX-CONSUMPTION-OUT-RECORD.
     03  OU-CONS-DATE          PIC X(10).
     03  OU-CONS-VALUE         PIC S9(07)V99.
     03  OU-WEATHER-FACTOR     PIC S9(01)V99.
     03  OU-NORMALIZED-VALUE   PIC S9(07)V99.
     03  FILLER                PIC X(05).
*
 FD  WX-INTEGRATE-RPT.
 01  WX-INTEGRATE-RPT-LINE     PIC X(80).
 01  WX-INTEGRATE-HDR-LINE     REDEFINES WX-INTEGRATE-RPT-LINE.
     03  IH-TITLE              PIC X(40).
     03  FILLER                PIC X(40).
*
 WORKING-STORAGE          SECTION.
*-----------------------
 77  WS-PROG-NAME              PIC X(17) VALUE "WX300 (1.2.03)".
*
 01  WS-FILE-STATUSES.
     03  LO-STATUS              PIC XX.
     03  DY-STATUS              PIC XX.
     03  MO-STATUS              PIC XX.
     03  ET-STATUS              PIC XX.
     03  RQ-STATUS              PIC XX.
     03  CI-STATUS              PIC XX.
     03  CX-STATUS              PIC XX.
     03  IR-STATUS              PIC XX.
*
 01  WS-SWITCHES.
     03  WS-RQ-EOF              PIC X       VALUE "N".
         88  RQ-EOF-YES                     VALUE "Y".
     03  WS-CONS-EOF            PIC X       VALUE "N".
         88  CONS-EOF-YES                   VALUE "Y".
     03  WS-LOAD-EOF            PIC X       VALUE "N".
         88  LOAD-EOF-YES                   VALUE "Y".
*
*---------------------------------------------------------------*
*  JULIAN DAY WORK AREA - SEE ZZ090-JULIAN-DAY PARAGRAPH.        *
*---------------------------------------------------------------*
     COPY "wxjulws.cob".
 01  WS-START-JULIAN            PIC S9(08)     COMP-3.
 01  WS-END-JULIAN              PIC S9(08)     COMP-3.
*
*---------------------------------------------------------------*
*  LOCATION TABLE - LOADED FROM WX-LOCATION-FILE, ONE ENTRY PER *
*  LOCATION.  WS-FIRST-LOC HOLDS THE FIRST RECORD SEEN, FOR THE *
*  "FIRST LOCATION IN THE FILE" FALLBACK.                        *
*---------------------------------------------------------------*
 01  WS-LOC-TABLE.
     03  WS-LOC-COUNT            PIC 9(04)   COMP VALUE ZERO.
     03  WS-LOC-ENTRY            OCCURS 2000 TIMES
                                  INDEXED BY LX.
         05  LE-LOCATION-ID      PIC X(08).
         05  LE-ZIP-CODE         PIC X(05).
         05  LE-STATE            PIC X(02).
         05  LE-CLIMATE-ZONE     PIC 9(01).
*
 01  WS-FIRST-LOC.
     03  WS-FIRST-LOC-ID         PIC X(08).
     03  WS-FIRST-LOC-STATE      PIC X(02).
     03  WS-FIRST-LOC-ZONE       PIC 9(01).
     03  WS-FIRST-LOC-FOUND      PIC X(01)   VALUE "N".
         88  WS-FIRST-LOC-YES                VALUE "Y".
*
*---------------------------------------------------------------*
*  DAILY WEATHER TABLE - LOADED FROM WX-DAILY-FILE.              *
*---------------------------------------------------------------*
 01  WS-DAY-TABLE.
     03  WS-DAY-COUNT            PIC 9(05)   COMP VALUE ZERO.
     03  WS-DAY-ENTRY            OCCURS 20000 TIMES
                                  INDEXED BY DX.
         05  DE-LOCATION-ID      PIC X(08).
         05  DE-WX-DATE          PIC X(10).
         05  DE-HDD              PIC S9(03)V99.
         05  DE-CDD              PIC S9(03)V99.
*
*---------------------------------------------------------------*
*  MONTHLY STATS TABLE - LOADED FROM WX-MONTH-FILE.              *
*---------------------------------------------------------------*
 01  WS-MON-TABLE.
     03  WS-MON-COUNT            PIC 9(05)   COMP VALUE ZERO.
     03  WS-MON-ENTRY            OCCURS 6000 TIMES
                                  INDEXED BY MX.
         05  ME-LOCATION-ID      PIC X(08).
         05  ME-YEAR             PIC 9(04).
         05  ME-MONTH            PIC 9(02).
         05  ME-TOTAL-HDD        PIC S9(05)V99.
         05  ME-TOTAL-CDD        PIC S9(05)V99.
*
*---------------------------------------------------------------*
*  EVENT-TYPE STATS TABLE - LOADED FROM WX-ESTAT-FILE.           *
*---------------------------------------------------------------*
 01  WS-EST-TABLE.
     03  WS-EST-COUNT            PIC 9(04)   COMP VALUE ZERO.
     03  WS-EST-ENTRY            OCCURS 3000 TIMES
                                  INDEXED BY EX2.
         05  EE-LOCATION-ID      PIC X(08).
         05  EE-AVG-SEVERITY     PIC S9(01)V99.
         05  EE-ENERGY-IMPACT    PIC S9(02)V99.
*
*---------------------------------------------------------------*
*  BR3.1 CLIMATE-ZONE DAILY DEGREE-DAY RATES - LITERAL TABLE,    *
*  REDEFINED AS AN OCCURS SO DD054 CAN INDEX STRAIGHT IN.        *
*---------------------------------------------------------------*
 01  WS-ZONE-RATE-LIST.
     03  FILLER                  PIC X(08) VALUE "00500800".
     03  FILLER                  PIC X(08) VALUE "02000500".
     03  FILLER                  PIC X(08) VALUE "05000300".
     03  FILLER                  PIC X(08) VALUE "08000100".
     03  FILLER                  PIC X(08) VALUE "12000050".
 01  WS-ZONE-RATE-TBL            REDEFINES WS-ZONE-RATE-LIST.
     03  WS-ZONE-RATE            OCCURS 5 TIMES.
         05  ZR-HDD-RATE-X       PIC 9(02)V99.
         05  ZR-CDD-RATE-X       PIC 9(02)V99.
*
*---------------------------------------------------------------*
*  RESULT OF STEP 1 - NEAREST LOCATION.                          *
*---------------------------------------------------------------*
 01  WS-RESULT-LOC.
     03  WS-RES-LOC-ID           PIC X(08).
     03  WS-RES-STATE            PIC X(02).
     03  WS-RES-ZONE             PIC 9(01).
     03  WS-RES-FOUND            PIC X(01)   VALUE "N".
         88  WS-RES-FOUND-YES                VALUE "Y".
*
*---------------------------------------------------------------*
*  CURRENT REQUEST WORK AREA - THE DATE RANGE FIELDS OFF THE    *
*  REQUEST RECORD ARE HELD HERE SO THEY CAN BE BROKEN INTO       *
*  YEAR/MONTH/DAY FOR THE JULIAN DAY ROUTINE.                    *
*---------------------------------------------------------------*
 01  WS-CURRENT-REQUEST.
     03  CR-START-DATE           PIC X(10).
     03  CR-START-PARTS          REDEFINES CR-START-DATE.
         05  CR-SD-YEAR          PIC X(04).
         05  CR-SD-DASH1         PIC X(01).
         05  CR-SD-MONTH         PIC X(02).
         05  CR-SD-DASH2         PIC X(01).
         05  CR-SD-DAY           PIC X(02).
     03  CR-END-DATE              PIC X(10).
     03  CR-END-PARTS             REDEFINES CR-END-DATE.
         05  CR-ED-YEAR          PIC X(04).
         05  CR-ED-DASH1         PIC X(01).
         05  CR-ED-MONTH         PIC X(02).
         05  CR-ED-DASH2         PIC X(01).
         05  CR-ED-DAY           PIC X(02).
*
*---------------------------------------------------------------*
*  RESULT OF STEP 2 - DEGREE DAYS FOR THE REQUESTED RANGE.       *
*---------------------------------------------------------------*
 01  WS-RANGE-RESULT.
     03  WS-RNG-DAY-COUNT        PIC S9(05)   COMP-3.
     03  WS-RNG-START-YM         PIC 9(06)    COMP.
     03  WS-RNG-END-YM           PIC 9(06)    COMP.
     03  WS-RNG-ACT-COUNT        PIC 9(05)    COMP.
     03  WS-RNG-HDD-TOTAL        PIC S9(07)V99 COMP-3.
     03  WS-RNG-CDD-TOTAL        PIC S9(07)V99 COMP-3.
     03  WS-RNG-HDD-AVG          PIC S9(05)V99 COMP-3.
     03  WS-RNG-CDD-AVG          PIC S9(05)V99 COMP-3.
     03  WS-RNG-MON-COUNT        PIC 9(04)    COMP.
     03  WS-RNG-MON-HDD-SUM      PIC S9(07)V99 COMP-3.
     03  WS-RNG-MON-CDD-SUM      PIC S9(07)V99 COMP-3.
     03  WS-RNG-HDD-RATE         PIC S9(04)V99 COMP-3.
     03  WS-RNG-CDD-RATE         PIC S9(04)V99 COMP-3.
     03  WS-RNG-TIER             PIC 9(01).
     03  WS-RNG-ESTIMATED        PIC X(01).
         88  WS-RNG-EST-YES                   VALUE "Y".
*
*---------------------------------------------------------------*
*  RESULT OF STEP 3 - WEATHER PROFILE / CLIMATE INDICATORS.      *
*---------------------------------------------------------------*
 01  WS-PROFILE-RESULT.
     03  WS-PROF-YEAR            PIC 9(04).
     03  WS-PROF-ANNUAL-HDD      PIC S9(06)V99 COMP-3.
     03  WS-PROF-ANNUAL-CDD      PIC S9(06)V99 COMP-3.
     03  WS-PROF-HEAT-DOM        PIC X(01).
     03  WS-PROF-COOL-DOM        PIC X(01).
     03  WS-PROF-EXTREME-FREQ    PIC 9(03)    COMP.
     03  WS-PROF-SEVERE-SCORE    PIC S9(05)V99 COMP-3.
     03  WS-PROF-ENERGY-IMPACT   PIC S9(05)V99 COMP-3.
*
*---------------------------------------------------------------*
*  RESULT OF STEP 4 - PER-MONTH SEASONAL ADJUSTMENT FACTORS.     *
*---------------------------------------------------------------*
 01  WS-SEASONAL-TABLE.
     03  WS-SEAS-ENTRY           OCCURS 12 TIMES
                                  INDEXED BY SX.
         05  SE-HDD-SUM          PIC S9(07)V99 COMP-3.
         05  SE-CDD-SUM          PIC S9(07)V99 COMP-3.
         05  SE-YEAR-CNT         PIC 9(03)    COMP.
         05  SE-HDD-MEAN         PIC S9(05)V99 COMP-3.
         05  SE-CDD-MEAN         PIC S9(05)V99 COMP-3.
         05  SE-COMBINED         PIC S9(05)V99 COMP-3.
         05  SE-FACTOR           PIC S9(01)V99 COMP-3.
     03  WS-SEAS-MEAN-COMBINED   PIC S9(05)V99 COMP-3.
*
*---------------------------------------------------------------*
*  CONSUMPTION NORMALIZATION WORK AREA (STEP 5).                 *
*---------------------------------------------------------------*
 01  WS-CONS-WORK.
     03  CW2-CONS-DATE           PIC X(10).
     03  CW2-DATE-PARTS          REDEFINES CW2-CONS-DATE.
         05  CW2-CD-YEAR         PIC X(04).
         05  CW2-CD-DASH1        PIC X(01).
         05  CW2-CD-MONTH        PIC X(02).
         05  CW2-CD-DASH2        PIC X(01).
         05  CW2-CD-DAY          PIC X(02).
     03  WS-CONS-MONTH-NUM       PIC 9(02)    COMP.
     03  WS-CONS-VALID           PIC X(01).
     03  WS-CONS-ROWS            PIC 9(07)    COMP VALUE ZERO.
*
*---------------------------------------------------------------*
*  RESULT OF STEP 6 - HVAC IMPACT.                               *
*---------------------------------------------------------------*
 01  WS-HVAC-RESULT.
     03  WS-HV-SQFT              PIC 9(06).
     03  WS-HV-EFF               PIC 9V99.
     03  WS-HV-IMPR-EFF          PIC 9V99    COMP-3.
     03  WS-HV-HEAT-BTU          PIC S9(09)V99 COMP-3.
     03  WS-HV-COOL-BTU          PIC S9(09)V99 COMP-3.
     03  WS-HV-HEAT-KWH          PIC S9(07)V99 COMP-3.
     03  WS-HV-COOL-KWH          PIC S9(07)V99 COMP-3.
     03  WS-HV-IMPR-HEAT-KWH     PIC S9(07)V99 COMP-3.
     03  WS-HV-IMPR-COOL-KWH     PIC S9(07)V99 COMP-3.
     03  WS-HV-TOTAL-KWH         PIC S9(07)V99 COMP-3.
     03  WS-HV-SAVINGS-KWH       PIC S9(07)V99 COMP-3.
     03  WS-HV-ANNUAL-COST       PIC S9(07)V99 COMP-3.
     03  WS-HV-ANNUAL-SAVINGS    PIC S9(07)V99 COMP-3.
     03  WS-HV-ROI               PIC S9(03)V9999 COMP-3.
*
 01  WS-WORK.
     03  WS-MONTH-NAME-LIST.
         05  FILLER              PIC X(09) VALUE "JANUARY  ".
         05  FILLER              PIC X(09) VALUE "FEBRUARY ".
         05  FILLER              PIC X(09) VALUE "MARCH    ".
         05  FILLER              PIC X(09) VALUE "APRIL    ".
         05  FILLER              PIC X(09) VALUE "MAY      ".
         05  FILLER              PIC X(09) VALUE "JUNE     ".
         05  FILLER              PIC X(09) VALUE "JULY     ".
         05  FILLER              PIC X(09) VALUE "AUGUST   ".
         05  FILLER              PIC X(09) VALUE "SEPTEMBER".
         05  FILLER              PIC X(09) VALUE "OCTOBER  ".
         05  FILLER              PIC X(09) VALUE "NOVEMBER ".
         05  FILLER              PIC X(09) VALUE "DECEMBER ".
     03  WS-MONTH-NAME-TBL       REDEFINES WS-MONTH-NAME-LIST.
         05  WS-MONTH-NAME       OCCURS 12 TIMES PIC X(09).
*
*---------------------------------------------------------------*
*  REPORT EDIT FIELDS - NUMERIC-EDITED DISPLAY COPIES FOR THE    *
*  STRING STATEMENTS BELOW (COMP-3 FIELDS CANNOT BE STRUNG).     *
*---------------------------------------------------------------*
 01  WS-RPT-FIELDS.
     03  WS-RPT-ZONE             PIC 9.
     03  WS-RPT-DAYS             PIC ZZZZ9.
     03  WS-RPT-HDD-TOT          PIC -ZZZ,ZZ9.99.
     03  WS-RPT-CDD-TOT          PIC -ZZZ,ZZ9.99.
     03  WS-RPT-HDD-AVG          PIC -ZZ9.99.
     03  WS-RPT-CDD-AVG          PIC -ZZ9.99.
     03  WS-RPT-TIER             PIC 9.
     03  WS-RPT-YEAR             PIC 9999.
     03  WS-RPT-ANN-HDD          PIC -ZZZ,ZZ9.99.
     03  WS-RPT-ANN-CDD          PIC -ZZZ,ZZ9.99.
     03  WS-RPT-EXTR-FREQ        PIC ZZ9.
     03  WS-RPT-SEV-SCORE        PIC -ZZ9.99.
     03  WS-RPT-NRG-IMPACT       PIC -ZZ9.99.
     03  WS-RPT-FACTOR           PIC 9.99.
     03  WS-RPT-ROWS             PIC ZZZ,ZZ9.
     03  WS-RPT-SQFT             PIC ZZZ,ZZ9.
     03  WS-RPT-EFF              PIC 9.99.
     03  WS-RPT-HEAT-KWH         PIC -ZZZ,ZZ9.99.
     03  WS-RPT-COOL-KWH         PIC -ZZZ,ZZ9.99.
     03  WS-RPT-SAVE-KWH         PIC -ZZZ,ZZ9.99.
     03  WS-RPT-COST             PIC -ZZZ,ZZ9.99.
     03  WS-RPT-SAVINGS          PIC -ZZZ,ZZ9.99.
     03  WS-RPT-ROI              PIC -Z.9999.
*
 01  WX-ERROR-MESSAGES.
     03  WX020  PIC X(40) VALUE "WX020 LOCATION OPEN ERR-STATUS=".
     03  WX021  PIC X(40) VALUE "WX021 DAILY OPEN ERR-STATUS=".
     03  WX022  PIC X(40) VALUE "WX022 MONTHLY OPEN ERR-STATUS=".
     03  WX023  PIC X(40) VALUE "WX023 ESTAT OPEN ERR-STATUS=".
     03  WX024  PIC X(40) VALUE "WX024 REQUEST OPEN ERR-STATUS=".
     03  WX025  PIC X(40) VALUE "WX025 CONSUMPTION OPEN ERR-STATUS=".
     03  WX026  PIC X(40) VALUE "WX026 REQUEST READ ERR-STATUS=".
     03  WX027  PIC X(40) VALUE "WX027 TABLE LOAD OVERFLOW".
     03  WX028  PIC X(40) VALUE "WX028 CONS-OUT OPEN ERR-STATUS=".
     03  WX029  PIC X(40) VALUE "WX029 INTRPT OPEN ERR-STATUS=".
*
 PROCEDURE DIVISION.
*=================================
*
*---------------------------------------------------------------*
*  AA000 - MAIN LINE.  LOAD THE FOUR WX100 MASTERS, THEN DRIVE   *
*  ONE PASS OF THE REQUEST FILE.                                 *
*---------------------------------------------------------------*
 AA000-MAIN                           SECTION.
*********************************
     PERFORM  BB010-OPEN-FILES THRU BB010-EXIT.
     PERFORM  BB012-LOAD-LOCATIONS THRU BB012-EXIT.
     PERFORM  BB016-LOAD-DAILY THRU BB016-EXIT.
     PERFORM  BB020-LOAD-MONTHLY THRU BB020-EXIT.
     PERFORM  BB024-LOAD-ESTAT THRU BB024-EXIT.
     PERFORM  CC030-READ-REQUEST THRU CC030-EXIT.
     PERFORM  DD040-PROCESS-REQUEST THRU DD040-EXIT
              UNTIL RQ-EOF-YES.
     PERFORM  LL090-CLOSE-FILES THRU LL090-EXIT.
     GOBACK.
 AA000-EXIT.
     EXIT SECTION.
*
 BB010-OPEN-FILES                     SECTION.
*********************************
     OPEN     INPUT WX-LOCATION-FILE.
     IF       LO-STATUS NOT = "00"
              DISPLAY WX020 LO-STATUS
              GOBACK
     END-IF.
     OPEN     INPUT WX-DAILY-FILE.
     IF       DY-STATUS NOT = "00"
              DISPLAY WX021 DY-STATUS
              GOBACK
     END-IF.
     OPEN     INPUT WX-MONTH-FILE.
     IF       MO-STATUS NOT = "00"
              DISPLAY WX022 MO-STATUS
              GOBACK
     END-IF.
     OPEN     INPUT WX-ESTAT-FILE.
     IF       ET-STATUS NOT = "00"
              DISPLAY WX023 ET-STATUS
              GOBACK
     END-IF.
     OPEN     INPUT WX-REQUEST-FILE.
     IF       RQ-STATUS NOT = "00"
              DISPLAY WX024 RQ-STATUS
              GOBACK
     END-IF.
     OPEN     INPUT WX-CONSUMPTION-IN.
     IF       CI-STATUS NOT = "00"
              DISPLAY WX025 CI-STATUS
              GOBACK
     END-IF.
     OPEN     OUTPUT WX-CONSUMPTION-OUT.
     IF       CX-STATUS NOT = "00"
              DISPLAY WX028 CX-STATUS
              GOBACK
     END-IF.
     OPEN     OUTPUT WX-INTEGRATE-RPT.
     IF       IR-STATUS NOT = "00"
              DISPLAY WX029 IR-STATUS
              GOBACK
     END-IF.
     MOVE     SPACES TO WX-INTEGRATE-HDR-LINE.
     MOVE     "WEATHER INTEGRATION RESULTS REPORT" TO IH-TITLE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     MOVE     ALL "=" TO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 BB010-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BB012/16/20/24 - TABLE LOADS FOR THE FOUR WX100 MASTERS.     *
*  EACH FOLLOWS THE SAME PRIMING-READ/ADD-TO-TABLE SHAPE.        *
*---------------------------------------------------------------*
 BB012-LOAD-LOCATIONS                 SECTION.
*********************************
     MOVE     "N" TO WS-LOAD-EOF.
     PERFORM  BB013-READ-LOCATION THRU BB013-EXIT.
     PERFORM  BB014-ADD-LOCATION THRU BB014-EXIT
              UNTIL LOAD-EOF-YES.
 BB012-EXIT.
     EXIT SECTION.
*
 BB013-READ-LOCATION                  SECTION.
*********************************
     READ     WX-LOCATION-FILE
              AT END SET WS-LOAD-EOF TO TRUE
     END-READ.
 BB013-EXIT.
     EXIT SECTION.
*
 BB014-ADD-LOCATION                   SECTION.
*********************************
     IF       WS-LOC-COUNT >= 2000
              DISPLAY WX027
              GOBACK
     END-IF.
     ADD      1 TO WS-LOC-COUNT.
     MOVE     WL-LOCATION-ID TO LE-LOCATION-ID (WS-LOC-COUNT).
     MOVE     WL-ZIP-CODE TO LE-ZIP-CODE (WS-LOC-COUNT).
     MOVE     WL-STATE TO LE-STATE (WS-LOC-COUNT).
     MOVE     WL-CLIMATE-ZONE TO LE-CLIMATE-ZONE (WS-LOC-COUNT).
     IF       WS-LOC-COUNT = 1
              MOVE WL-LOCATION-ID TO WS-FIRST-LOC-ID
              MOVE WL-STATE TO WS-FIRST-LOC-STATE
              MOVE WL-CLIMATE-ZONE TO WS-FIRST-LOC-ZONE
              SET  WS-FIRST-LOC-YES TO TRUE
     END-IF.
     PERFORM  BB013-READ-LOCATION THRU BB013-EXIT.
 BB014-EXIT.
     EXIT SECTION.
*
 BB016-LOAD-DAILY                     SECTION.
*********************************
     MOVE     "N" TO WS-LOAD-EOF.
     PERFORM  BB017-READ-DAILY THRU BB017-EXIT.
     PERFORM  BB018-ADD-DAILY THRU BB018-EXIT
              UNTIL LOAD-EOF-YES.
 BB016-EXIT.
     EXIT SECTION.
*
 BB017-READ-DAILY                     SECTION.
*********************************
     READ     WX-DAILY-FILE
              AT END SET WS-LOAD-EOF TO TRUE
     END-READ.
 BB017-EXIT.
     EXIT SECTION.
*
 BB018-ADD-DAILY                      SECTION.
*********************************
     IF       WS-DAY-COUNT >= 20000
              DISPLAY WX027
              GOBACK
     END-IF.
     ADD      1 TO WS-DAY-COUNT.
     MOVE     WD-LOCATION-ID TO DE-LOCATION-ID (WS-DAY-COUNT).
     MOVE     WD-WX-DATE TO DE-WX-DATE (WS-DAY-COUNT).
     MOVE     WD-HDD TO DE-HDD (WS-DAY-COUNT).
     MOVE     WD-CDD TO DE-CDD (WS-DAY-COUNT).
     PERFORM  BB017-READ-DAILY THRU BB017-EXIT.
 BB018-EXIT.
     EXIT SECTION.
*
 BB020-LOAD-MONTHLY                   SECTION.
*********************************
     MOVE     "N" TO WS-LOAD-EOF.
     PERFORM  BB021-READ-MONTHLY THRU BB021-EXIT.
     PERFORM  BB022-ADD-MONTHLY THRU BB022-EXIT
              UNTIL LOAD-EOF-YES.
 BB020-EXIT.
     EXIT SECTION.
*
 BB021-READ-MONTHLY                   SECTION.
*********************************
     READ     WX-MONTH-FILE
              AT END SET WS-LOAD-EOF TO TRUE
     END-READ.
 BB021-EXIT.
     EXIT SECTION.
*
 BB022-ADD-MONTHLY                    SECTION.
*********************************
     IF       WS-MON-COUNT >= 6000
              DISPLAY WX027
              GOBACK
     END-IF.
     ADD      1 TO WS-MON-COUNT.
     MOVE     WM-LOCATION-ID TO ME-LOCATION-ID (WS-MON-COUNT).
     MOVE     WM-YEAR TO ME-YEAR (WS-MON-COUNT).
     MOVE     WM-MONTH TO ME-MONTH (WS-MON-COUNT).
     MOVE     WM-TOTAL-HDD TO ME-TOTAL-HDD (WS-MON-COUNT).
     MOVE     WM-TOTAL-CDD TO ME-TOTAL-CDD (WS-MON-COUNT).
     PERFORM  BB021-READ-MONTHLY THRU BB021-EXIT.
 BB022-EXIT.
     EXIT SECTION.
*
 BB024-LOAD-ESTAT                     SECTION.
*********************************
     MOVE     "N" TO WS-LOAD-EOF.
     PERFORM  BB025-READ-ESTAT THRU BB025-EXIT.
     PERFORM  BB026-ADD-ESTAT THRU BB026-EXIT
              UNTIL LOAD-EOF-YES.
 BB024-EXIT.
     EXIT SECTION.
*
 BB025-READ-ESTAT                     SECTION.
*********************************
     READ     WX-ESTAT-FILE
              AT END SET WS-LOAD-EOF TO TRUE
     END-READ.
 BB025-EXIT.
     EXIT SECTION.
*
 BB026-ADD-ESTAT                      SECTION.
*********************************
     IF       WS-EST-COUNT >= 3000
              DISPLAY WX027
              GOBACK
     END-IF.
     ADD      1 TO WS-EST-COUNT.
     MOVE     ES-LOCATION-ID TO EE-LOCATION-ID (WS-EST-COUNT).
     MOVE     ES-AVG-SEVERITY TO EE-AVG-SEVERITY (WS-EST-COUNT).
     MOVE     ES-ENERGY-IMPACT TO EE-ENERGY-IMPACT (WS-EST-COUNT).
     PERFORM  BB025-READ-ESTAT THRU BB025-EXIT.
 BB026-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC030 - READ ONE REQUEST DRIVER RECORD.                       *
*---------------------------------------------------------------*
 CC030-READ-REQUEST                   SECTION.
*********************************
     READ     WX-REQUEST-FILE
              AT END SET RQ-EOF TO TRUE
     END-READ.
     IF       NOT RQ-EOF-YES
         AND  RQ-STATUS NOT = "00"
              DISPLAY WX026 RQ-STATUS
              GOBACK
     END-IF.
 CC030-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD040 - ONE REQUEST.  STEP 1 ALWAYS RUNS FIRST, THEN ONLY THE *
*  STEPS THE REQUESTED ACTION NEEDS.                             *
*---------------------------------------------------------------*
 DD040-PROCESS-REQUEST                SECTION.
*********************************
     PERFORM  DD042-FIND-NEAREST THRU DD042-EXIT.
     IF       WS-RES-FOUND-YES
              IF    WR-ACTION = "2"
                    PERFORM EE050-DEGREE-DAYS-RANGE THRU EE050-EXIT
              END-IF
              IF    WR-ACTION = "3"
                    PERFORM FF060-WEATHER-PROFILE THRU FF060-EXIT
              END-IF
              IF    WR-ACTION = "4"
                    PERFORM GG070-SEASONAL-FACTORS THRU GG070-EXIT
              END-IF
              IF    WR-ACTION = "5"
                    PERFORM GG070-SEASONAL-FACTORS THRU GG070-EXIT
                    PERFORM HH080-NORMALIZE-CONS THRU HH080-EXIT
              END-IF
              IF    WR-ACTION = "6"
                    PERFORM EE050-DEGREE-DAYS-RANGE THRU EE050-EXIT
                    PERFORM JJ085-HVAC-IMPACT THRU JJ085-EXIT
              END-IF
     END-IF.
     PERFORM  KK090-PRINT-RESULT THRU KK090-EXIT.
     PERFORM  CC030-READ-REQUEST THRU CC030-EXIT.
 DD040-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD042 - BATCH FLOW STEP 1.  EXACT ZIP(+STATE) MATCH, ELSE     *
*  FIRST LOCATION IN THE REQUESTED STATE, ELSE FIRST LOCATION IN *
*  THE FILE, ELSE NOT FOUND.                                     *
*---------------------------------------------------------------*
 DD042-FIND-NEAREST                   SECTION.
*********************************
     MOVE     "N" TO WS-RES-FOUND.
     PERFORM  DD043-SCAN-EXACT THRU DD043-EXIT
              VARYING LX FROM 1 BY 1
              UNTIL LX > WS-LOC-COUNT.
     IF       NOT WS-RES-FOUND-YES
         AND  WR-STATE NOT = SPACES
              PERFORM DD044-SCAN-STATE THRU DD044-EXIT
                      VARYING LX FROM 1 BY 1
                      UNTIL LX > WS-LOC-COUNT
     END-IF.
     IF       NOT WS-RES-FOUND-YES
         AND  WS-FIRST-LOC-YES
              MOVE WS-FIRST-LOC-ID TO WS-RES-LOC-ID
              MOVE WS-FIRST-LOC-STATE TO WS-RES-STATE
              MOVE WS-FIRST-LOC-ZONE TO WS-RES-ZONE
              MOVE "Y" TO WS-RES-FOUND
     END-IF.
 DD042-EXIT.
     EXIT SECTION.
*
 DD043-SCAN-EXACT                     SECTION.
*********************************
     IF       WS-RES-FOUND-YES
              GO TO DD043-EXIT
     END-IF.
     IF       LE-ZIP-CODE (LX) = WR-ZIP-CODE
         AND  (WR-STATE = SPACES OR LE-STATE (LX) = WR-STATE)
              MOVE LE-LOCATION-ID (LX) TO WS-RES-LOC-ID
              MOVE LE-STATE (LX) TO WS-RES-STATE
              MOVE LE-CLIMATE-ZONE (LX) TO WS-RES-ZONE
              MOVE "Y" TO WS-RES-FOUND
     END-IF.
 DD043-EXIT.
     EXIT SECTION.
*
 DD044-SCAN-STATE                     SECTION.
*********************************
     IF       WS-RES-FOUND-YES
              GO TO DD044-EXIT
     END-IF.
     IF       LE-STATE (LX) = WR-STATE
              MOVE LE-LOCATION-ID (LX) TO WS-RES-LOC-ID
              MOVE LE-STATE (LX) TO WS-RES-STATE
              MOVE LE-CLIMATE-ZONE (LX) TO WS-RES-ZONE
              MOVE "Y" TO WS-RES-FOUND
     END-IF.
 DD044-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EE050 - BATCH FLOW STEP 2.  ACTUAL DAILY ROWS WHEN THERE ARE  *
*  ANY IN RANGE, ELSE THE THREE BR3.1/FALLBACK TIERS.            *
*---------------------------------------------------------------*
 EE050-DEGREE-DAYS-RANGE              SECTION.
*********************************
     PERFORM  EE051-PARSE-RANGE THRU EE051-EXIT.
     PERFORM  EE052-SCAN-DAILY THRU EE052-EXIT
              VARYING DX FROM 1 BY 1
              UNTIL DX > WS-DAY-COUNT.
     IF       WS-RNG-ACT-COUNT > 0
              MOVE "N" TO WS-RNG-ESTIMATED
              MOVE 0 TO WS-RNG-TIER
     ELSE
              PERFORM EE053-SCAN-MONTHLY THRU EE053-EXIT
                      VARYING MX FROM 1 BY 1
                      UNTIL MX > WS-MON-COUNT
              IF    WS-RNG-MON-COUNT > 0
                    COMPUTE WS-RNG-HDD-TOTAL ROUNDED =
                            (WS-RNG-MON-HDD-SUM / WS-RNG-MON-COUNT
                               / 30) * WS-RNG-DAY-COUNT
                    COMPUTE WS-RNG-CDD-TOTAL ROUNDED =
                            (WS-RNG-MON-CDD-SUM / WS-RNG-MON-COUNT
                               / 30) * WS-RNG-DAY-COUNT
                    MOVE "Y" TO WS-RNG-ESTIMATED
                    MOVE 1 TO WS-RNG-TIER
              ELSE
                    PERFORM EE054-ZONE-ESTIMATE THRU EE054-EXIT
                    MOVE "Y" TO WS-RNG-ESTIMATED
              END-IF
     END-IF.
     COMPUTE  WS-RNG-HDD-AVG ROUNDED =
              WS-RNG-HDD-TOTAL / WS-RNG-DAY-COUNT.
     COMPUTE  WS-RNG-CDD-AVG ROUNDED =
              WS-RNG-CDD-TOTAL / WS-RNG-DAY-COUNT.
 EE050-EXIT.
     EXIT SECTION.
*
 EE051-PARSE-RANGE                    SECTION.
*********************************
     MOVE     ZERO TO WS-RNG-ACT-COUNT WS-RNG-HDD-TOTAL
                       WS-RNG-CDD-TOTAL WS-RNG-MON-COUNT
                       WS-RNG-MON-HDD-SUM WS-RNG-MON-CDD-SUM.
     MOVE     WR-RANGE-START-DATE TO CR-START-DATE.
     MOVE     WR-RANGE-END-DATE TO CR-END-DATE.
     MOVE     CR-SD-YEAR TO WJ-YEAR.
     MOVE     CR-SD-MONTH TO WJ-MONTH.
     MOVE     CR-SD-DAY TO WJ-DAY.
     PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
     MOVE     WJ-JULIAN TO WS-START-JULIAN.
     COMPUTE  WS-RNG-START-YM = WJ-YEAR * 100 + WJ-MONTH.
     MOVE     CR-ED-YEAR TO WJ-YEAR.
     MOVE     CR-ED-MONTH TO WJ-MONTH.
     MOVE     CR-ED-DAY TO WJ-DAY.
     PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
     MOVE     WJ-JULIAN TO WS-END-JULIAN.
     COMPUTE  WS-RNG-END-YM = WJ-YEAR * 100 + WJ-MONTH.
     COMPUTE  WS-RNG-DAY-COUNT =
              WS-END-JULIAN - WS-START-JULIAN + 1.
 EE051-EXIT.
     EXIT SECTION.
*
 EE052-SCAN-DAILY                     SECTION.
*********************************
     IF       DE-LOCATION-ID (DX) = WS-RES-LOC-ID
         AND  DE-WX-DATE (DX) NOT < CR-START-DATE
         AND  DE-WX-DATE (DX) NOT > CR-END-DATE
              ADD 1 TO WS-RNG-ACT-COUNT
              ADD DE-HDD (DX) TO WS-RNG-HDD-TOTAL
              ADD DE-CDD (DX) TO WS-RNG-CDD-TOTAL
     END-IF.
 EE052-EXIT.
     EXIT SECTION.
*
 EE053-SCAN-MONTHLY                   SECTION.
*********************************
     IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
         AND  (ME-YEAR (MX) * 100 + ME-MONTH (MX))
                 NOT < WS-RNG-START-YM
         AND  (ME-YEAR (MX) * 100 + ME-MONTH (MX))
                 NOT > WS-RNG-END-YM
              ADD 1 TO WS-RNG-MON-COUNT
              ADD ME-TOTAL-HDD (MX) TO WS-RNG-MON-HDD-SUM
              ADD ME-TOTAL-CDD (MX) TO WS-RNG-MON-CDD-SUM
     END-IF.
 EE053-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR3.1 - CLIMATE-ZONE DAILY DEGREE-DAY ESTIMATES.  ZONE 1-5    *
*  COME FROM WS-ZONE-RATE; ANY OTHER VALUE IS THE GENERIC        *
*  5.0 HDD / 3.0 CDD FALLBACK (TIER 3).                          *
*---------------------------------------------------------------*
 EE054-ZONE-ESTIMATE                  SECTION.
*********************************
     IF       WS-RES-ZONE >= 1 AND WS-RES-ZONE <= 5
              MOVE ZR-HDD-RATE-X (WS-RES-ZONE) TO WS-RNG-HDD-RATE
              MOVE ZR-CDD-RATE-X (WS-RES-ZONE) TO WS-RNG-CDD-RATE
              MOVE 2 TO WS-RNG-TIER
     ELSE
              MOVE 5.0 TO WS-RNG-HDD-RATE
              MOVE 3.0 TO WS-RNG-CDD-RATE
              MOVE 3 TO WS-RNG-TIER
     END-IF.
     COMPUTE  WS-RNG-HDD-TOTAL ROUNDED =
              WS-RNG-HDD-RATE * WS-RNG-DAY-COUNT.
     COMPUTE  WS-RNG-CDD-TOTAL ROUNDED =
              WS-RNG-CDD-RATE * WS-RNG-DAY-COUNT.
 EE054-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  FF060 - BATCH FLOW STEP 3.  TWELVE MONTHLY ROWS AND ALL       *
*  EVENT-STATS ROWS FOR THE LOCATION'S MOST RECENT YEAR, PLUS    *
*  THE BR3.2 CLIMATE INDICATORS.                                 *
*---------------------------------------------------------------*
 FF060-WEATHER-PROFILE                SECTION.
*********************************
     MOVE     ZERO TO WS-PROF-YEAR WS-PROF-ANNUAL-HDD
                       WS-PROF-ANNUAL-CDD WS-PROF-EXTREME-FREQ
                       WS-PROF-SEVERE-SCORE.
     PERFORM  FF061-SCAN-RECENT-YEAR THRU FF061-EXIT
              VARYING MX FROM 1 BY 1
              UNTIL MX > WS-MON-COUNT.
     PERFORM  FF062-SCAN-SUM-YEAR THRU FF062-EXIT
              VARYING MX FROM 1 BY 1
              UNTIL MX > WS-MON-COUNT.
     PERFORM  FF063-SCAN-EVENTS THRU FF063-EXIT
              VARYING EX2 FROM 1 BY 1
              UNTIL EX2 > WS-EST-COUNT.
     IF       WS-PROF-ANNUAL-HDD > WS-PROF-ANNUAL-CDD
              MOVE "Y" TO WS-PROF-HEAT-DOM
              MOVE "N" TO WS-PROF-COOL-DOM
     ELSE
              IF    WS-PROF-ANNUAL-CDD > WS-PROF-ANNUAL-HDD
                    MOVE "N" TO WS-PROF-HEAT-DOM
                    MOVE "Y" TO WS-PROF-COOL-DOM
              ELSE
                    MOVE "N" TO WS-PROF-HEAT-DOM
                    MOVE "N" TO WS-PROF-COOL-DOM
              END-IF
     END-IF.
     COMPUTE  WS-PROF-ENERGY-IMPACT ROUNDED =
              (WS-PROF-ANNUAL-HDD * .5
                 + WS-PROF-ANNUAL-CDD * .7) / 1000.
 FF060-EXIT.
     EXIT SECTION.
*
 FF061-SCAN-RECENT-YEAR               SECTION.
*********************************
     IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
         AND  ME-YEAR (MX) > WS-PROF-YEAR
              MOVE ME-YEAR (MX) TO WS-PROF-YEAR
     END-IF.
 FF061-EXIT.
     EXIT SECTION.
*
 FF062-SCAN-SUM-YEAR                  SECTION.
*********************************
     IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
         AND  ME-YEAR (MX) = WS-PROF-YEAR
              ADD ME-TOTAL-HDD (MX) TO WS-PROF-ANNUAL-HDD
              ADD ME-TOTAL-CDD (MX) TO WS-PROF-ANNUAL-CDD
     END-IF.
 FF062-EXIT.
     EXIT SECTION.
*
 FF063-SCAN-EVENTS                    SECTION.
*********************************
     IF       EE-LOCATION-ID (EX2) = WS-RES-LOC-ID
              IF    EE-AVG-SEVERITY (EX2) > 3.0
                    ADD 1 TO WS-PROF-EXTREME-FREQ
              END-IF
              IF    EE-ENERGY-IMPACT (EX2) > 5.0
                    ADD EE-ENERGY-IMPACT (EX2)
                            TO WS-PROF-SEVERE-SCORE
              END-IF
     END-IF.
 FF063-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  GG070 - BATCH FLOW STEP 4 / BR3.3.  MEAN HDD/CDD PER CALENDAR *
*  MONTH ACROSS ALL YEARS ON FILE FOR THE LOCATION, DEFAULTED    *
*  WHEN A MONTH HAS NO DATA, THEN THE CLAMPED FACTOR.            *
*---------------------------------------------------------------*
 GG070-SEASONAL-FACTORS               SECTION.
*********************************
     PERFORM  GG071-RESET-MONTH THRU GG071-EXIT
              VARYING SX FROM 1 BY 1 UNTIL SX > 12.
     PERFORM  GG072-ACCUM-MONTH THRU GG072-EXIT
              VARYING MX FROM 1 BY 1
              UNTIL MX > WS-MON-COUNT.
     PERFORM  GG073-PROCESS-MONTH THRU GG073-EXIT
              VARYING SX FROM 1 BY 1 UNTIL SX > 12.
     MOVE     ZERO TO WS-SEAS-MEAN-COMBINED.
     PERFORM  GG075-ADD-COMBINED THRU GG075-EXIT
              VARYING SX FROM 1 BY 1 UNTIL SX > 12.
     COMPUTE  WS-SEAS-MEAN-COMBINED ROUNDED =
              WS-SEAS-MEAN-COMBINED / 12.
     PERFORM  GG077-FACTOR-MONTH THRU GG077-EXIT
              VARYING SX FROM 1 BY 1 UNTIL SX > 12.
 GG070-EXIT.
     EXIT SECTION.
*
 GG071-RESET-MONTH                    SECTION.
*********************************
     MOVE     ZERO TO SE-HDD-SUM (SX) SE-CDD-SUM (SX)
                       SE-YEAR-CNT (SX).
 GG071-EXIT.
     EXIT SECTION.
*
 GG072-ACCUM-MONTH                    SECTION.
*********************************
     IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
              ADD ME-TOTAL-HDD (MX)
                      TO SE-HDD-SUM (ME-MONTH (MX))
              ADD ME-TOTAL-CDD (MX)
                      TO SE-CDD-SUM (ME-MONTH (MX))
              ADD 1 TO SE-YEAR-CNT (ME-MONTH (MX))
     END-IF.
 GG072-EXIT.
     EXIT SECTION.
*
 GG073-PROCESS-MONTH                  SECTION.
*********************************
     IF       SE-YEAR-CNT (SX) > 0
              COMPUTE SE-HDD-MEAN (SX) ROUNDED =
                      SE-HDD-SUM (SX) / SE-YEAR-CNT (SX)
              COMPUTE SE-CDD-MEAN (SX) ROUNDED =
                      SE-CDD-SUM (SX) / SE-YEAR-CNT (SX)
     ELSE
              EVALUATE TRUE
                  WHEN SX = 12 OR SX = 1 OR SX = 2
                       MOVE 20 TO SE-HDD-MEAN (SX)
                       MOVE 0  TO SE-CDD-MEAN (SX)
                  WHEN SX = 6 OR SX = 7 OR SX = 8
                       MOVE 0  TO SE-HDD-MEAN (SX)
                       MOVE 20 TO SE-CDD-MEAN (SX)
                  WHEN OTHER
                       MOVE 10 TO SE-HDD-MEAN (SX)
                       MOVE 5  TO SE-CDD-MEAN (SX)
              END-EVALUATE
     END-IF.
     COMPUTE  SE-COMBINED (SX) = SE-HDD-MEAN (SX)
                                + SE-CDD-MEAN (SX).
 GG073-EXIT.
     EXIT SECTION.
*
 GG075-ADD-COMBINED                   SECTION.
*********************************
     ADD      SE-COMBINED (SX) TO WS-SEAS-MEAN-COMBINED.
 GG075-EXIT.
     EXIT SECTION.
*
 GG077-FACTOR-MONTH                   SECTION.
*********************************
     IF       WS-SEAS-MEAN-COMBINED = 0
              MOVE 1.0 TO SE-FACTOR (SX)
     ELSE
              COMPUTE SE-FACTOR (SX) ROUNDED =
                      SE-COMBINED (SX) / WS-SEAS-MEAN-COMBINED
     END-IF.
     IF       SE-FACTOR (SX) < .6
              MOVE .6 TO SE-FACTOR (SX)
     END-IF.
     IF       SE-FACTOR (SX) > 1.8
              MOVE 1.8 TO SE-FACTOR (SX)
     END-IF.
 GG077-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  HH080 - BATCH FLOW STEP 5 / BR3.4.  OLD/NEW FILE PASS OVER    *
*  THE CONSUMPTION FILE - SAME OLD-MASTER/NEW-MASTER SHAPE USED  *
*  ELSEWHERE ON THE ACCOUNTING SYSTEM.  AN INVALID DATE PASSES   *
*  THE RECORD THROUGH UNCHANGED.                                 *
*---------------------------------------------------------------*
 HH080-NORMALIZE-CONS                 SECTION.
*********************************
     MOVE     "N" TO WS-CONS-EOF.
     PERFORM  HH081-READ-CONS THRU HH081-EXIT.
     PERFORM  HH082-NORMALIZE-ONE THRU HH082-EXIT
              UNTIL CONS-EOF-YES.
 HH080-EXIT.
     EXIT SECTION.
*
 HH081-READ-CONS                      SECTION.
*********************************
     READ     WX-CONSUMPTION-IN
              AT END SET WS-CONS-EOF TO TRUE
     END-READ.
 HH081-EXIT.
     EXIT SECTION.
*
 HH082-NORMALIZE-ONE                  SECTION.
*********************************
     MOVE     "Y" TO WS-CONS-VALID.
     MOVE     CN-CONS-DATE TO CW2-CONS-DATE.
     IF       CW2-CD-YEAR NOT NUMERIC
         OR   CW2-CD-MONTH NOT NUMERIC
         OR   CW2-CD-DAY NOT NUMERIC
              MOVE "N" TO WS-CONS-VALID
     END-IF.
     IF       WS-CONS-VALID = "Y"
              MOVE CW2-CD-MONTH TO WS-CONS-MONTH-NUM
              IF    WS-CONS-MONTH-NUM < 1
                 OR WS-CONS-MONTH-NUM > 12
                    MOVE "N" TO WS-CONS-VALID
              END-IF
     END-IF.
     MOVE     CN-CONS-DATE TO OU-CONS-DATE.
     MOVE     CN-CONS-VALUE TO OU-CONS-VALUE.
     MOVE     CN-WEATHER-FACTOR TO OU-WEATHER-FACTOR.
     MOVE     CN-NORMALIZED-VALUE TO OU-NORMALIZED-VALUE.
     IF       WS-CONS-VALID = "Y"
              MOVE SE-FACTOR (WS-CONS-MONTH-NUM)
                      TO OU-WEATHER-FACTOR
              COMPUTE OU-NORMALIZED-VALUE ROUNDED =
                      CN-CONS-VALUE / SE-FACTOR (WS-CONS-MONTH-NUM)
     END-IF.
     WRITE    WX-CONSUMPTION-OUT-RECORD.
     ADD      1 TO WS-CONS-ROWS.
     PERFORM  HH081-READ-CONS THRU HH081-EXIT.
 HH082-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  JJ085 - BATCH FLOW STEP 6 / BR3.5.  HVAC IMPACT FROM THE      *
*  RANGE DEGREE DAYS COMPUTED AT EE050.                          *
*---------------------------------------------------------------*
 JJ085-HVAC-IMPACT                    SECTION.
*********************************
     MOVE     WR-SQ-FOOTAGE TO WS-HV-SQFT.
     IF       WS-HV-SQFT = 0
              MOVE 2000 TO WS-HV-SQFT
     END-IF.
     MOVE     WR-SYS-EFFICIENCY TO WS-HV-EFF.
     IF       WS-HV-EFF = 0
              MOVE .80 TO WS-HV-EFF
     END-IF.
     COMPUTE  WS-HV-HEAT-BTU ROUNDED =
              WS-RNG-HDD-TOTAL * WS-HV-SQFT * 1.5.
     COMPUTE  WS-HV-COOL-BTU ROUNDED =
              WS-RNG-CDD-TOTAL * WS-HV-SQFT * 2.0.
     COMPUTE  WS-HV-IMPR-EFF ROUNDED = WS-HV-EFF + .20.
     IF       WS-HV-IMPR-EFF > .95
              MOVE .95 TO WS-HV-IMPR-EFF
     END-IF.
     COMPUTE  WS-HV-HEAT-KWH ROUNDED =
              WS-HV-HEAT-BTU / 3412 / WS-HV-EFF.
     COMPUTE  WS-HV-COOL-KWH ROUNDED =
              WS-HV-COOL-BTU / 3412 / WS-HV-EFF.
     COMPUTE  WS-HV-IMPR-HEAT-KWH ROUNDED =
              WS-HV-HEAT-BTU / 3412 / WS-HV-IMPR-EFF.
     COMPUTE  WS-HV-IMPR-COOL-KWH ROUNDED =
              WS-HV-COOL-BTU / 3412 / WS-HV-IMPR-EFF.
     COMPUTE  WS-HV-TOTAL-KWH ROUNDED =
              WS-HV-HEAT-KWH + WS-HV-COOL-KWH.
     COMPUTE  WS-HV-SAVINGS-KWH ROUNDED =
              WS-HV-TOTAL-KWH
                 - (WS-HV-IMPR-HEAT-KWH + WS-HV-IMPR-COOL-KWH).
     COMPUTE  WS-HV-ANNUAL-COST ROUNDED = WS-HV-TOTAL-KWH * .14.
     COMPUTE  WS-HV-ANNUAL-SAVINGS ROUNDED =
              WS-HV-SAVINGS-KWH * .14.
     COMPUTE  WS-HV-ROI ROUNDED =
              WS-HV-ANNUAL-SAVINGS / (WS-HV-SQFT * 1.5).
 JJ085-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  KK090 - PRINT THE RESULT OF THE CURRENT REQUEST.  ONE BLOCK   *
*  PER ACTION CODE, OR A NOT-FOUND LINE WHEN STEP 1 FAILED.      *
*---------------------------------------------------------------*
 KK090-PRINT-RESULT                   SECTION.
*********************************
     IF       WS-RES-FOUND-YES
              IF    WR-ACTION = "1"
                    PERFORM KK091-PRINT-NEAREST THRU KK091-EXIT
              END-IF
              IF    WR-ACTION = "2"
                    PERFORM KK092-PRINT-RANGE THRU KK092-EXIT
              END-IF
              IF    WR-ACTION = "3"
                    PERFORM KK093-PRINT-PROFILE THRU KK093-EXIT
              END-IF
              IF    WR-ACTION = "4"
                    PERFORM KK094-PRINT-SEASONAL THRU KK094-EXIT
              END-IF
              IF    WR-ACTION = "5"
                    PERFORM KK095-PRINT-NORMALIZE THRU KK095-EXIT
              END-IF
              IF    WR-ACTION = "6"
                    PERFORM KK096-PRINT-HVAC THRU KK096-EXIT
              END-IF
     ELSE
              PERFORM KK098-PRINT-NOT-FOUND THRU KK098-EXIT
     END-IF.
 KK090-EXIT.
     EXIT SECTION.
*
 KK091-PRINT-NEAREST                  SECTION.
*********************************
     MOVE     WS-RES-ZONE TO WS-RPT-ZONE.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 1 NEAREST LOCATION " DELIMITED BY SIZE
              WS-RES-LOC-ID DELIMITED BY SIZE
              " STATE " DELIMITED BY SIZE
              WS-RES-STATE DELIMITED BY SIZE
              " ZONE " DELIMITED BY SIZE
              WS-RPT-ZONE DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK091-EXIT.
     EXIT SECTION.
*
 KK092-PRINT-RANGE                    SECTION.
*********************************
     MOVE     WS-RNG-DAY-COUNT TO WS-RPT-DAYS.
     MOVE     WS-RNG-HDD-TOTAL TO WS-RPT-HDD-TOT.
     MOVE     WS-RNG-CDD-TOTAL TO WS-RPT-CDD-TOT.
     MOVE     WS-RNG-HDD-AVG TO WS-RPT-HDD-AVG.
     MOVE     WS-RNG-CDD-AVG TO WS-RPT-CDD-AVG.
     MOVE     WS-RNG-TIER TO WS-RPT-TIER.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 2 " DELIMITED BY SIZE
              WR-RANGE-START-DATE DELIMITED BY SIZE
              " TO " DELIMITED BY SIZE
              WR-RANGE-END-DATE DELIMITED BY SIZE
              " DAYS" DELIMITED BY SIZE
              WS-RPT-DAYS DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "  HDD TOT" DELIMITED BY SIZE
              WS-RPT-HDD-TOT DELIMITED BY SIZE
              " AVG" DELIMITED BY SIZE
              WS-RPT-HDD-AVG DELIMITED BY SIZE
              " CDD TOT" DELIMITED BY SIZE
              WS-RPT-CDD-TOT DELIMITED BY SIZE
              " AVG" DELIMITED BY SIZE
              WS-RPT-CDD-AVG DELIMITED BY SIZE
              " TIER" DELIMITED BY SIZE
              WS-RPT-TIER DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK092-EXIT.
     EXIT SECTION.
*
 KK093-PRINT-PROFILE                  SECTION.
*********************************
     MOVE     WS-PROF-YEAR TO WS-RPT-YEAR.
     MOVE     WS-PROF-ANNUAL-HDD TO WS-RPT-ANN-HDD.
     MOVE     WS-PROF-ANNUAL-CDD TO WS-RPT-ANN-CDD.
     MOVE     WS-PROF-EXTREME-FREQ TO WS-RPT-EXTR-FREQ.
     MOVE     WS-PROF-SEVERE-SCORE TO WS-RPT-SEV-SCORE.
     MOVE     WS-PROF-ENERGY-IMPACT TO WS-RPT-NRG-IMPACT.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 3 YEAR" DELIMITED BY SIZE
              WS-RPT-YEAR DELIMITED BY SIZE
              " HEAT-DOM " DELIMITED BY SIZE
              WS-PROF-HEAT-DOM DELIMITED BY SIZE
              " COOL-DOM " DELIMITED BY SIZE
              WS-PROF-COOL-DOM DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "  ANN-HDD" DELIMITED BY SIZE
              WS-RPT-ANN-HDD DELIMITED BY SIZE
              " ANN-CDD" DELIMITED BY SIZE
              WS-RPT-ANN-CDD DELIMITED BY SIZE
              " XTRM-FREQ" DELIMITED BY SIZE
              WS-RPT-EXTR-FREQ DELIMITED BY SIZE
              " SEV-SCORE" DELIMITED BY SIZE
              WS-RPT-SEV-SCORE DELIMITED BY SIZE
              " NRG-IMPCT" DELIMITED BY SIZE
              WS-RPT-NRG-IMPACT DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK093-EXIT.
     EXIT SECTION.
*
 KK094-PRINT-SEASONAL                 SECTION.
*********************************
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 4 SEASONAL ADJUSTMENT FACTORS"
                   DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     PERFORM  KK094A-PRINT-MONTH-FACTOR THRU KK094A-EXIT
              VARYING SX FROM 1 BY 1 UNTIL SX > 12.
 KK094-EXIT.
     EXIT SECTION.
*
 KK094A-PRINT-MONTH-FACTOR            SECTION.
*********************************
     MOVE     SE-FACTOR (SX) TO WS-RPT-FACTOR.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "  " DELIMITED BY SIZE
              WS-MONTH-NAME (SX) DELIMITED BY SIZE
              " FACTOR " DELIMITED BY SIZE
              WS-RPT-FACTOR DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK094A-EXIT.
     EXIT SECTION.
*
 KK095-PRINT-NORMALIZE                SECTION.
*********************************
     MOVE     WS-CONS-ROWS TO WS-RPT-ROWS.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 5 CONSUMPTION ROWS NORMALIZED"
                   DELIMITED BY SIZE
              WS-RPT-ROWS DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK095-EXIT.
     EXIT SECTION.
*
 KK096-PRINT-HVAC                     SECTION.
*********************************
     MOVE     WS-HV-SQFT TO WS-RPT-SQFT.
     MOVE     WS-HV-EFF TO WS-RPT-EFF.
     MOVE     WS-HV-HEAT-KWH TO WS-RPT-HEAT-KWH.
     MOVE     WS-HV-COOL-KWH TO WS-RPT-COOL-KWH.
     MOVE     WS-HV-SAVINGS-KWH TO WS-RPT-SAVE-KWH.
     MOVE     WS-HV-ANNUAL-COST TO WS-RPT-COST.
     MOVE     WS-HV-ANNUAL-SAVINGS TO WS-RPT-SAVINGS.
     MOVE     WS-HV-ROI TO WS-RPT-ROI.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " ACTION 6 SQFT" DELIMITED BY SIZE
              WS-RPT-SQFT DELIMITED BY SIZE
              " EFF" DELIMITED BY SIZE
              WS-RPT-EFF DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "  HEAT-KWH" DELIMITED BY SIZE
              WS-RPT-HEAT-KWH DELIMITED BY SIZE
              " COOL-KWH" DELIMITED BY SIZE
              WS-RPT-COOL-KWH DELIMITED BY SIZE
              " SAVE-KWH" DELIMITED BY SIZE
              WS-RPT-SAVE-KWH DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "  ANN-COST" DELIMITED BY SIZE
              WS-RPT-COST DELIMITED BY SIZE
              " ANN-SAVE" DELIMITED BY SIZE
              WS-RPT-SAVINGS DELIMITED BY SIZE
              " ROI" DELIMITED BY SIZE
              WS-RPT-ROI DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK096-EXIT.
     EXIT SECTION.
*
 KK098-PRINT-NOT-FOUND                SECTION.
*********************************
     MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
     STRING   "ZIP " DELIMITED BY SIZE
              WR-ZIP-CODE DELIMITED BY SIZE
              " STATE " DELIMITED BY SIZE
              WR-STATE DELIMITED BY SIZE
              " - NO LOCATION FOUND" DELIMITED BY SIZE
                   INTO WX-INTEGRATE-RPT-LINE.
     WRITE    WX-INTEGRATE-RPT-LINE.
 KK098-EXIT.
     EXIT SECTION.
*
 LL090-CLOSE-FILES                    SECTION.
*********************************
     CLOSE    WX-LOCATION-FILE.
     CLOSE    WX-DAILY-FILE.
     CLOSE    WX-MONTH-FILE.
     CLOSE    WX-ESTAT-FILE.
     CLOSE    WX-REQUEST-FILE.
     CLOSE    WX-CONSUMPTION-IN.
     CLOSE    WX-CONSUMPTION-OUT.
     CLOSE    WX-INTEGRATE-RPT.
 LL090-EXIT.
     EXIT SECTION.
*
     COPY "wxjulpd.cob".
