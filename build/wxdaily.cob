******************************************************************
*                                                                *
*   RECORD DEFINITION FOR DAILY WEATHER FILE                     *
*        OUTPUT OF WX100, INPUT TO WX300                         *
*        SORTED BY LOCATION-ID + DATE                            *
*                                                                *
******************************************************************
* FILE SIZE 58 BYTES.
*
* 05/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 01  WX-DAILY-RECORD.
     03  WD-WX-DATE            PIC X(10).
*                                 YYYY-MM-DD
     03  WD-LOCATION-ID        PIC X(08).
     03  WD-AVG-TEMP           PIC S9(03)V99.
     03  WD-MIN-TEMP           PIC S9(03)V99.
     03  WD-MAX-TEMP           PIC S9(03)V99.
     03  WD-TEMP-PRESENT       PIC X(01).
*                                 Y/N - WAS ANY TEMP INFERRED
     03  WD-PRECIPITATION      PIC S9(05)V99.
     03  WD-HDD                PIC S9(03)V99.
     03  WD-CDD                PIC S9(03)V99.
     03  WD-SEVERE-EVENTS      PIC 9(03).
     03  WD-IMPACT-SCORE       PIC S9(02)V99.
     03  FILLER                PIC X(08).
