******************************************************************
*                                                                *
*   WORKING STORAGE FOR THE JULIAN DAY NUMBER ROUTINE             *
*        SHARED BY WX100 AND WX300 FOR DATE ARITHMETIC            *
*        SEE wxjulpd.cob FOR THE PARAGRAPH ITSELF                 *
*                                                                *
******************************************************************
*
* 04/12/95 RJH - CREATED - NO INTRINSIC FUNCTIONS ON THIS COMPILER,
*                JULIAN DAY NUMBER DONE THE OLD WAY.
*
 01  WJ-WORK-AREA.
     03  WJ-YEAR               PIC 9(04).
     03  WJ-MONTH              PIC 9(02).
     03  WJ-DAY                PIC 9(02).
     03  WJ-A                  PIC S9(04)     COMP.
     03  WJ-Y                  PIC S9(06)     COMP.
     03  WJ-M                  PIC S9(04)     COMP.
     03  WJ-T1                 PIC S9(08)     COMP.
     03  WJ-T2                 PIC S9(08)     COMP.
     03  WJ-T3                 PIC S9(08)     COMP.
     03  WJ-T4                 PIC S9(08)     COMP.
     03  WJ-JULIAN             PIC S9(08)     COMP.
