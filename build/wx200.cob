*****************************************************************
*                                                                *
*                 WEATHER AUDIT - DATA ANALYSIS                 *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*=================================
*
 PROGRAM-ID.              WX200.
 AUTHOR.                  R J HOBDAY.
 INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
 DATE-WRITTEN.            07/12/95.
 DATE-COMPILED.
 SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.             READS THE DAILY OBSERVATION FILE START TO
*                          END AND PRINTS THE WEATHER DATA ANALYSIS
*                          REPORT - OVERALL STATISTICS PLUS A TWELVE
*                          MONTH BODY OF AVERAGE TEMPERATURE, TOTAL
*                          HDD/CDD AND AVERAGE PRECIPITATION.
*
*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
*    CALLED MODULES.      NONE.
*    FILES USED.
*                         WX-OBSERVATION-FILE.  DAILY OBSERVATIONS - IN.
*                         WX-ANALYSIS-RPT.      ANALYSIS REPORT - OUT.
*    ERROR MESSAGES USED.
*                         WX010 - WX011.
*
* CHANGES.
* 07/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
* 21/12/95 RJH -    .01 PRECIPITATION FREQUENCY PCT ADDED PER BR2.2.
* 15/01/96 MCK -    .02 MONTH NAME TABLE NOW A REDEFINED LITERAL LIST,
*                       WAS TWELVE SEPARATE MOVE STATEMENTS.
* 17/11/98 MCK - 1.1.00 Y2K - OB-OBS-DATE YEAR HELD AS CCYY THROUGHOUT,
*                       NO WINDOWING USED ANYWHERE.
* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
* 09/08/26 TPW -    .03 WS-PROG-NAME WAS CODED AS AN 01, SHOULD BE A
*                       77 LIKE THE OTHER THREE PROGRAMS IN THIS SUITE.
*
*******************************************************************
* COPYRIGHT NOTICE.
* ****************
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
* LICENSE.  SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
* FITNESS FOR A PARTICULAR PURPOSE.
*******************************************************************
*
 ENVIRONMENT              DIVISION.
*=================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
     UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
                             OFF STATUS IS WX-PRODUCTION-RUN.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT   WX-OBSERVATION-FILE   ASSIGN TO "WXOBSV"
              ORGANIZATION LINE SEQUENTIAL
              FILE STATUS IS OB-STATUS.
     SELECT   WX-ANALYSIS-RPT       ASSIGN TO "WXANRPT"
              ORGANIZATION LINE SEQUENTIAL
              FILE STATUS IS AR-STATUS.
*
 DATA                     DIVISION.
*=================================
*
 FILE                     SECTION.
*
 FD  WX-OBSERVATION-FILE.
     COPY "wxobsv.cob".
*
 FD  WX-ANALYSIS-RPT.
 01  WX-ANALYSIS-RPT-LINE      PIC X(80).
 01  WX-ANALYSIS-HDR-LINE      REDEFINES WX-ANALYSIS-RPT-LINE.
     03  AH-TITLE              PIC X(40).
     03  FILLER                PIC X(40).
*
 WORKING-STORAGE          SECTION.
*=================================
*
 77  WS-PROG-NAME              PIC X(17) VALUE "WX200 (1.1.01)".
*
*---------------------------------------------------------------*
*  FILE STATUS AND END-OF-FILE SWITCHES.                        *
*---------------------------------------------------------------*
 01  WS-FILE-STATUSES.
     03  OB-STATUS              PIC X(02).
     03  AR-STATUS              PIC X(02).
*
 01  WS-SWITCHES.
     03  WS-OB-EOF              PIC X(01)   VALUE "N".
         88  OB-EOF-YES                     VALUE "Y".
     03  WS-FIRST-ROW           PIC X(01)   VALUE "Y".
         88  FIRST-ROW-YES                  VALUE "Y".
*
*---------------------------------------------------------------*
*  MONTH NAME LIST - LITERAL TABLE, REDEFINED AS AN OCCURS SO    *
*  THE PRINT PARAGRAPH CAN INDEX STRAIGHT INTO IT.               *
*---------------------------------------------------------------*
 01  WS-MONTH-NAME-LIST.
     03  FILLER                 PIC X(09) VALUE "JANUARY  ".
     03  FILLER                 PIC X(09) VALUE "FEBRUARY ".
     03  FILLER                 PIC X(09) VALUE "MARCH    ".
     03  FILLER                 PIC X(09) VALUE "APRIL    ".
     03  FILLER                 PIC X(09) VALUE "MAY      ".
     03  FILLER                 PIC X(09) VALUE "JUNE     ".
     03  FILLER                 PIC X(09) VALUE "JULY     ".
     03  FILLER                 PIC X(09) VALUE "AUGUST   ".
     03  FILLER                 PIC X(09) VALUE "SEPTEMBER".
     03  FILLER                 PIC X(09) VALUE "OCTOBER  ".
     03  FILLER                 PIC X(09) VALUE "NOVEMBER ".
     03  FILLER                 PIC X(09) VALUE "DECEMBER ".
 01  WS-MONTH-NAME-TBL          REDEFINES WS-MONTH-NAME-LIST.
     03  WS-MONTH-NAME          OCCURS 12 TIMES
                                 PIC X(09).
*
*---------------------------------------------------------------*
*  OVERALL RUN STATISTICS.                                      *
*---------------------------------------------------------------*
 01  WS-OVERALL.
     03  WS-TOTAL-ROWS          PIC 9(08)      COMP  VALUE ZERO.
     03  WS-MIN-DATE            PIC X(10)      VALUE SPACES.
     03  WS-MAX-DATE            PIC X(10)      VALUE SPACES.
     03  WS-TEMP-MIN            PIC S9(03)V9   COMP-3 VALUE ZERO.
     03  WS-TEMP-MAX            PIC S9(03)V9   COMP-3 VALUE ZERO.
     03  WS-TEMP-SUM            PIC S9(09)V9   COMP-3 VALUE ZERO.
     03  WS-TEMP-CNT            PIC 9(08)      COMP  VALUE ZERO.
     03  WS-TEMP-OVRL-AVG       PIC S9(03)V9   COMP-3 VALUE ZERO.
     03  WS-PRECIP-PRES-CNT     PIC 9(08)      COMP  VALUE ZERO.
     03  WS-PRECIP-FREQ-PCT     PIC S9(03)V99  COMP-3 VALUE ZERO.
*
*---------------------------------------------------------------*
*  DISTINCT-LOCATION TABLE - NAME SEEN, USED ONLY FOR A COUNT.  *
*---------------------------------------------------------------*
 01  WS-LOC-TABLE.
     03  WS-LOC-COUNT           PIC 9(05)      COMP  VALUE ZERO.
     03  WS-LOC-ENTRY           OCCURS 2000 TIMES
                                 INDEXED BY LX.
         05  WL3-NAME           PIC X(25).
*
*---------------------------------------------------------------*
*  DISTINCT-EVENT-TYPE TABLE - NAME SEEN, USED ONLY FOR A COUNT.*
*---------------------------------------------------------------*
 01  WS-EVT-TABLE.
     03  WS-EVT-COUNT           PIC 9(03)      COMP  VALUE ZERO.
     03  WS-EVT-ENTRY           OCCURS 60 TIMES
                                 INDEXED BY EX.
         05  WE3-TYPE           PIC X(15).
*
*---------------------------------------------------------------*
*  TWELVE-MONTH BODY - FIXED SIZE, ONE ENTRY PER CALENDAR MONTH.*
*---------------------------------------------------------------*
 01  WS-MONTH-TABLE.
     03  WS-MON-ENTRY           OCCURS 12 TIMES
                                 INDEXED BY MX.
         05  WM3-TEMP-SUM       PIC S9(07)V9   COMP-3.
         05  WM3-TEMP-CNT       PIC 9(06)      COMP.
         05  WM3-HDD-SUM        PIC S9(07)V9   COMP-3.
         05  WM3-CDD-SUM        PIC S9(07)V9   COMP-3.
         05  WM3-PRECIP-SUM     PIC S9(07)V99  COMP-3.
         05  WM3-PRECIP-CNT     PIC 9(06)      COMP.
*
*---------------------------------------------------------------*
*  WORK FIELDS FOR THE CURRENT OBSERVATION.                     *
*---------------------------------------------------------------*
 01  WS-CURRENT-OBS.
     03  CO-OBS-DATE            PIC X(10).
     03  CO-OBS-DATE-PARTS      REDEFINES CO-OBS-DATE.
         05  CO-DP-YEAR         PIC X(04).
         05  CO-DP-DASH1        PIC X(01).
         05  CO-DP-MONTH        PIC X(02).
         05  CO-DP-DASH2        PIC X(01).
         05  CO-DP-DAY          PIC X(02).
     03  CO-YEAR                PIC 9(04).
     03  CO-MONTH               PIC 9(02).
     03  CO-MONTH-IX            PIC 9(02)      COMP.
     03  CO-TEMP-PRESENT        PIC X(01).
     03  CO-PRECIP-PRESENT      PIC X(01).
*
*---------------------------------------------------------------*
*  SEARCH WORK FIELDS - FOUND FLAG SHARED BY THE TWO FIND-OR-   *
*  ADD TABLE SCANS.                                             *
*---------------------------------------------------------------*
 01  WS-WORK.
     03  WS-FOUND               PIC X(01).
         88  WS-FOUND-YES                   VALUE "Y".
     03  WS-IX                  PIC 9(05)      COMP.
*
*---------------------------------------------------------------*
*  REPORT EDIT FIELDS - NUMERIC-EDITED, NEVER A COMP FIELD AS A *
*  STRING SOURCE OPERAND.                                       *
*---------------------------------------------------------------*
 01  WS-RPT-FIELDS.
     03  WS-RPT-ROWS            PIC Z(07)9.
     03  WS-RPT-LOCS            PIC Z(03)9.
     03  WS-RPT-TEMP-LO         PIC -ZZ9.9.
     03  WS-RPT-TEMP-HI         PIC -ZZ9.9.
     03  WS-RPT-TEMP-AVG        PIC -ZZ9.9.
     03  WS-RPT-MON-TEMP        PIC -ZZ9.9.
     03  WS-RPT-MON-HDD         PIC ZZZ,ZZ9.9.
     03  WS-RPT-MON-CDD         PIC ZZZ,ZZ9.9.
     03  WS-RPT-MON-PRECIP      PIC ZZ9.999.
     03  WS-RPT-PRECIP-PCT      PIC ZZ9.99.
*
*---------------------------------------------------------------*
*  ERROR MESSAGES.                                               *
*---------------------------------------------------------------*
 01  WX-ERROR-MESSAGES.
     03  WX010  PIC X(40) VALUE "WX010 OBSERVATION OPEN ERR - STATUS=".
     03  WX011  PIC X(40) VALUE "WX011 OBSERVATION READ ERR - STATUS=".
*
 PROCEDURE                DIVISION.
*=================================
*
 AA000-MAIN                    SECTION.
*********************************
     PERFORM  BB010-OPEN-FILES.
     PERFORM  CC020-READ-OBSERVATION THRU CC020-EXIT.
     PERFORM  CC030-ACCUM-OBSERVATION THRU CC030-EXIT
              UNTIL OB-EOF-YES.
     PERFORM  DD040-PRINT-REPORT THRU DD040-EXIT.
     PERFORM  HH090-CLOSE-FILES.
     GOBACK.
 AA000-EXIT.
     EXIT SECTION.
*
 BB010-OPEN-FILES              SECTION.
*********************************
     OPEN INPUT  WX-OBSERVATION-FILE.
     IF       OB-STATUS NOT = "00"
              DISPLAY WX010 " " OB-STATUS
              GOBACK
     END-IF.
     OPEN OUTPUT WX-ANALYSIS-RPT.
     MOVE     SPACES TO WX-ANALYSIS-HDR-LINE.
     MOVE     "WEATHER DATA ANALYSIS REPORT" TO AH-TITLE.
     WRITE    WX-ANALYSIS-RPT-LINE.
     MOVE     ALL "=" TO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
 BB010-EXIT.
     EXIT SECTION.
*
 HH090-CLOSE-FILES              SECTION.
*********************************
     CLOSE    WX-OBSERVATION-FILE
              WX-ANALYSIS-RPT.
 HH090-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC020 - PRIMING AND LOOP READ OF THE OBSERVATION FILE.       *
*---------------------------------------------------------------*
 CC020-READ-OBSERVATION        SECTION.
*********************************
     READ     WX-OBSERVATION-FILE
              AT END
                   MOVE "Y" TO WS-OB-EOF
     END-READ.
     IF       OB-STATUS NOT = "00" AND NOT = "10"
              DISPLAY WX011 " " OB-STATUS
              MOVE "Y" TO WS-OB-EOF
     END-IF.
 CC020-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC030 - BATCH FLOW STEP 2.  TRACKS EVERY ACCUMULATION LISTED *
*  IN THE SPEC FOR EACH OBSERVATION ROW, THEN READS THE NEXT.   *
*---------------------------------------------------------------*
 CC030-ACCUM-OBSERVATION       SECTION.
*********************************
     ADD      1 TO WS-TOTAL-ROWS.
     PERFORM  CC031-TRACK-DATE-RANGE  THRU CC031-EXIT.
     PERFORM  CC032-FIND-OR-ADD-LOC   THRU CC032-EXIT.
     PERFORM  CC033-FIND-OR-ADD-EVT   THRU CC033-EXIT.
     PERFORM  CC034-TEMP-STATS        THRU CC034-EXIT.
     PERFORM  CC035-PRECIP-STATS      THRU CC035-EXIT.
     PERFORM  CC020-READ-OBSERVATION  THRU CC020-EXIT.
 CC030-EXIT.
     EXIT SECTION.
*
 CC031-TRACK-DATE-RANGE        SECTION.
*********************************
     IF       FIRST-ROW-YES
              MOVE OB-OBS-DATE TO WS-MIN-DATE
              MOVE OB-OBS-DATE TO WS-MAX-DATE
              MOVE "N" TO WS-FIRST-ROW
     ELSE
              IF    OB-OBS-DATE < WS-MIN-DATE
                    MOVE OB-OBS-DATE TO WS-MIN-DATE
              END-IF
              IF    OB-OBS-DATE > WS-MAX-DATE
                    MOVE OB-OBS-DATE TO WS-MAX-DATE
              END-IF
     END-IF.
     MOVE     OB-OBS-DATE TO CO-OBS-DATE.
     MOVE     CO-DP-YEAR  TO CO-YEAR.
     MOVE     CO-DP-MONTH TO CO-MONTH.
     MOVE     CO-MONTH TO CO-MONTH-IX.
 CC031-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC032 - FIND-OR-ADD THE OBSERVATION'S LOCATION NAME IN THE   *
*  DISTINCT-LOCATION TABLE.  THE TABLE HOLDS NO STATISTICS, IT  *
*  EXISTS ONLY SO THE REPORT CAN PRINT A DISTINCT-LOCATION      *
*  COUNT.                                                       *
*---------------------------------------------------------------*
 CC032-FIND-OR-ADD-LOC         SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  CC032A-SCAN-LOC THRU CC032A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-LOC-COUNT.
     IF       WS-FOUND = "N"
      AND     WS-LOC-COUNT < 2000
              ADD  1 TO WS-LOC-COUNT
              MOVE OB-LOCATION TO WL3-NAME (WS-LOC-COUNT)
     END-IF.
 CC032-EXIT.
     EXIT SECTION.
*
 CC032A-SCAN-LOC               SECTION.
*********************************
     IF       WL3-NAME (WS-IX) = OB-LOCATION
              MOVE "Y" TO WS-FOUND
     END-IF.
 CC032A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC033 - FIND-OR-ADD THE OBSERVATION'S EVENT TYPE IN THE      *
*  DISTINCT-EVENT-TYPE TABLE.                                   *
*---------------------------------------------------------------*
 CC033-FIND-OR-ADD-EVT         SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  CC033A-SCAN-EVT THRU CC033A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-EVT-COUNT.
     IF       WS-FOUND = "N"
      AND     WS-EVT-COUNT < 60
              ADD  1 TO WS-EVT-COUNT
              MOVE OB-EVENT-TYPE TO WE3-TYPE (WS-EVT-COUNT)
     END-IF.
 CC033-EXIT.
     EXIT SECTION.
*
 CC033A-SCAN-EVT               SECTION.
*********************************
     IF       WE3-TYPE (WS-IX) = OB-EVENT-TYPE
              MOVE "Y" TO WS-FOUND
     END-IF.
 CC033A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC034 - OVERALL AND PER-MONTH TEMPERATURE STATISTICS, AND    *
*  BR2.1 PER-OBSERVATION HDD/CDD ACCUMULATION.  SKIPPED WHEN    *
*  THE TEMPERATURE FIELD IS BLANK (MISSING READING).            *
*---------------------------------------------------------------*
 CC034-TEMP-STATS              SECTION.
*********************************
     IF       OB-TEMPERATURE = SPACES
              MOVE "N" TO CO-TEMP-PRESENT
              GO TO CC034-EXIT
     END-IF.
     MOVE     "Y" TO CO-TEMP-PRESENT.
     IF       WS-TEMP-CNT = ZERO
              MOVE OB-TEMPERATURE TO WS-TEMP-MIN
              MOVE OB-TEMPERATURE TO WS-TEMP-MAX
     ELSE
              IF    OB-TEMPERATURE < WS-TEMP-MIN
                    MOVE OB-TEMPERATURE TO WS-TEMP-MIN
              END-IF
              IF    OB-TEMPERATURE > WS-TEMP-MAX
                    MOVE OB-TEMPERATURE TO WS-TEMP-MAX
              END-IF
     END-IF.
     ADD      OB-TEMPERATURE TO WS-TEMP-SUM.
     ADD      1 TO WS-TEMP-CNT.
     ADD      OB-TEMPERATURE TO WM3-TEMP-SUM (CO-MONTH-IX).
     ADD      1 TO WM3-TEMP-CNT (CO-MONTH-IX).
*    BR2.1 - PER OBSERVATION, NOT PER-DAY AVERAGE.
     IF       OB-TEMPERATURE < 65
              COMPUTE WM3-HDD-SUM (CO-MONTH-IX) =
                      WM3-HDD-SUM (CO-MONTH-IX) + (65 - OB-TEMPERATURE)
     END-IF.
     IF       OB-TEMPERATURE > 65
              COMPUTE WM3-CDD-SUM (CO-MONTH-IX) =
                      WM3-CDD-SUM (CO-MONTH-IX) + (OB-TEMPERATURE - 65)
     END-IF.
 CC034-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC035 - BR2.2 PRECIPITATION PRESENCE COUNT AND PER-MONTH     *
*  PRECIPITATION SUM/COUNT.                                     *
*---------------------------------------------------------------*
 CC035-PRECIP-STATS            SECTION.
*********************************
     IF       OB-PRECIP-IN = SPACES
              MOVE "N" TO CO-PRECIP-PRESENT
              GO TO CC035-EXIT
     END-IF.
     MOVE     "Y" TO CO-PRECIP-PRESENT.
     ADD      1 TO WS-PRECIP-PRES-CNT.
     ADD      OB-PRECIP-IN TO WM3-PRECIP-SUM (CO-MONTH-IX).
     ADD      1 TO WM3-PRECIP-CNT (CO-MONTH-IX).
 CC035-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD040 - BATCH FLOW STEP 3.  WRITES THE OVERALL STATISTICS    *
*  BLOCK, THE TWELVE-MONTH BODY AND THE PRECIPITATION FREQUENCY.*
*---------------------------------------------------------------*
 DD040-PRINT-REPORT            SECTION.
*********************************
     PERFORM  DD041-PRINT-OVERALL THRU DD041-EXIT.
     PERFORM  DD045-PRINT-MONTH-HDR THRU DD045-EXIT.
     PERFORM  DD047-PRINT-MONTH-LOOP THRU DD047-EXIT
              VARYING MX FROM 1 BY 1
              UNTIL MX > 12.
     PERFORM  DD049-PRINT-PRECIP-FREQ THRU DD049-EXIT.
 DD040-EXIT.
     EXIT SECTION.
*
 DD041-PRINT-OVERALL           SECTION.
*********************************
     MOVE     WS-TOTAL-ROWS TO WS-RPT-ROWS.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "TOTAL ROWS ANALYZED:  " DELIMITED BY SIZE
              WS-RPT-ROWS               DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
*
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "DATE RANGE:           " DELIMITED BY SIZE
              WS-MIN-DATE               DELIMITED BY SIZE
              " TO "                    DELIMITED BY SIZE
              WS-MAX-DATE               DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
*
     MOVE     WS-LOC-COUNT TO WS-RPT-LOCS.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "TOTAL UNIQUE LOCATIONS:      " DELIMITED BY SIZE
              WS-RPT-LOCS                      DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
*
     MOVE     WS-TEMP-MIN TO WS-RPT-TEMP-LO.
     MOVE     WS-TEMP-MAX TO WS-RPT-TEMP-HI.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "TEMPERATURE RANGE:    " DELIMITED BY SIZE
              WS-RPT-TEMP-LO            DELIMITED BY SIZE
              " TO "                    DELIMITED BY SIZE
              WS-RPT-TEMP-HI            DELIMITED BY SIZE
              " F"                      DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
*
     IF       WS-TEMP-CNT NOT = ZERO
              COMPUTE WS-TEMP-OVRL-AVG ROUNDED =
                      WS-TEMP-SUM / WS-TEMP-CNT
     ELSE
              MOVE ZERO TO WS-TEMP-OVRL-AVG
     END-IF.
     MOVE     WS-TEMP-OVRL-AVG TO WS-RPT-TEMP-AVG.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "OVERALL AVERAGE:      " DELIMITED BY SIZE
              WS-RPT-TEMP-AVG           DELIMITED BY SIZE
              " F"                      DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
 DD041-EXIT.
     EXIT SECTION.
*
 DD045-PRINT-MONTH-HDR         SECTION.
*********************************
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "MONTH      AVG-TEMP    TOTAL-HDD    TOTAL-CDD"
                                 DELIMITED BY SIZE
              "   AVG-PRECIP"    DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
 DD045-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD047/DD048 - ONE FIXED DETAIL LINE PER CALENDAR MONTH.  A   *
*  MONTH WITH NO TEMPERATURE ROWS PRINTS A NO-DATA MARKER IN    *
*  PLACE OF THE AVERAGES; THE DEGREE-DAY TOTALS ALWAYS PRINT,   *
*  DEFAULTING TO ZERO WHEN THE MONTH HAD NO ROWS.               *
*---------------------------------------------------------------*
 DD047-PRINT-MONTH-LOOP        SECTION.
*********************************
     PERFORM  DD048-PRINT-MONTH-LINE THRU DD048-EXIT.
 DD047-EXIT.
     EXIT SECTION.
*
 DD048-PRINT-MONTH-LINE        SECTION.
*********************************
     MOVE     WM3-HDD-SUM (MX) TO WS-RPT-MON-HDD.
     MOVE     WM3-CDD-SUM (MX) TO WS-RPT-MON-CDD.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     IF       WM3-TEMP-CNT (MX) = ZERO
              STRING WS-MONTH-NAME (MX)   DELIMITED BY SPACE
                     "    NO DATA     "   DELIMITED BY SIZE
                     WS-RPT-MON-HDD       DELIMITED BY SIZE
                     "    "               DELIMITED BY SIZE
                     WS-RPT-MON-CDD       DELIMITED BY SIZE
                     "      NO DATA"      DELIMITED BY SIZE
                          INTO WX-ANALYSIS-RPT-LINE
     ELSE
              COMPUTE WS-RPT-MON-TEMP ROUNDED =
                      WM3-TEMP-SUM (MX) / WM3-TEMP-CNT (MX)
              IF    WM3-PRECIP-CNT (MX) NOT = ZERO
                    COMPUTE WS-RPT-MON-PRECIP ROUNDED =
                            WM3-PRECIP-SUM (MX) / WM3-PRECIP-CNT (MX)
                    STRING WS-MONTH-NAME (MX) DELIMITED BY SPACE
                           "   "              DELIMITED BY SIZE
                           WS-RPT-MON-TEMP    DELIMITED BY SIZE
                           "    "             DELIMITED BY SIZE
                           WS-RPT-MON-HDD     DELIMITED BY SIZE
                           "    "             DELIMITED BY SIZE
                           WS-RPT-MON-CDD     DELIMITED BY SIZE
                           "    "             DELIMITED BY SIZE
                           WS-RPT-MON-PRECIP  DELIMITED BY SIZE
                                INTO WX-ANALYSIS-RPT-LINE
              ELSE
                    STRING WS-MONTH-NAME (MX) DELIMITED BY SPACE
                           "   "              DELIMITED BY SIZE
                           WS-RPT-MON-TEMP    DELIMITED BY SIZE
                           "    "             DELIMITED BY SIZE
                           WS-RPT-MON-HDD     DELIMITED BY SIZE
                           "    "             DELIMITED BY SIZE
                           WS-RPT-MON-CDD     DELIMITED BY SIZE
                           "      NO DATA"    DELIMITED BY SIZE
                                INTO WX-ANALYSIS-RPT-LINE
              END-IF
     END-IF.
     WRITE    WX-ANALYSIS-RPT-LINE.
 DD048-EXIT.
     EXIT SECTION.
*
 DD049-PRINT-PRECIP-FREQ       SECTION.
*********************************
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
     IF       WS-TOTAL-ROWS NOT = ZERO
              COMPUTE WS-PRECIP-FREQ-PCT ROUNDED =
                      (WS-PRECIP-PRES-CNT / WS-TOTAL-ROWS) * 100
     ELSE
              MOVE ZERO TO WS-PRECIP-FREQ-PCT
     END-IF.
     MOVE     WS-PRECIP-FREQ-PCT TO WS-RPT-PRECIP-PCT.
     MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
     STRING   "PRECIPITATION FREQUENCY:  " DELIMITED BY SIZE
              WS-RPT-PRECIP-PCT             DELIMITED BY SIZE
              " PCT"                        DELIMITED BY SIZE
                   INTO WX-ANALYSIS-RPT-LINE.
     WRITE    WX-ANALYSIS-RPT-LINE.
 DD049-EXIT.
     EXIT SECTION.
