******************************************************************
*                                                                *
*   RECORD DEFINITION FOR LOCATION FILE                          *
*        OUTPUT OF WX100, INPUT TO WX300 (TABLE LOADED,          *
*        SEARCHED BY ZIP/STATE - SEE WX300 BB010 PARA)            *
*                                                                *
******************************************************************
* FILE SIZE 89 BYTES.
*
* 05/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
* 22/01/96 MCK - CLIMATE-ZONE ADDED PER BR1.4 RULING FROM AUDIT DEPT.
*
 01  WX-LOCATION-RECORD.
     03  WL-LOCATION-ID        PIC X(08).
*                                 ZIP CODE + "_" + STATE
     03  WL-ZIP-CODE           PIC X(05).
     03  WL-CITY               PIC X(25).
     03  WL-COUNTY             PIC X(25).
     03  WL-STATE              PIC X(02).
     03  WL-LATITUDE           PIC S9(03)V9(04).
     03  WL-LONGITUDE          PIC S9(03)V9(04).
     03  WL-CLIMATE-ZONE       PIC 9(01).
*                                 1-5, SEE BR1.4
     03  WL-EVENT-FREQUENCY    PIC S9(07)V99.
*                                 EVENTS PER YEAR, COUNT / 7
     03  FILLER                PIC X(08).
