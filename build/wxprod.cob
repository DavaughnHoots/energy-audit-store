******************************************************************
*                                                                *
*   RECORD DEFINITION FOR PRODUCT CATALOG FILE                   *
*        INPUT/OUTPUT OF WX400 - MOST-EFFICIENT FLAG IS          *
*        APPENDED BY WX400 BEFORE THE FIRST-PER-GROUP RECORD     *
*        IS WRITTEN BACK OUT                                     *
*                                                                *
******************************************************************
* FILE SIZE 213 BYTES.
*
* 11/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 01  WX-PRODUCT-RECORD.
     03  PR-MAIN-CATEGORY      PIC X(30).
     03  PR-SUB-CATEGORY       PIC X(30).
     03  PR-FEATURES           PIC X(100).
*                                 FREE TEXT, MAY CONTAIN
*                                 "MOST EFFICIENT ... : NO"
     03  PR-PAYLOAD            PIC X(50).
*                                 REMAINING CATALOG FIELDS, PASSED
*                                 THROUGH UNCHANGED
     03  PR-MOST-EFFICIENT     PIC X(03).
*                                 YES / NO / N/A - SEE BR4.1
     03  FILLER                PIC X(07).
