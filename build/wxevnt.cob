******************************************************************
*                                                                *
*   RECORD DEFINITION FOR RAW WEATHER EVENT FILE                *
*        INPUT TO WX100 (WEATHER PREPROCESS)                    *
*        FIXED 160 BYTE RECORDS, READ START TO END               *
*                                                                *
******************************************************************
* FILE SIZE 160 BYTES.
*
* 04/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
* 11/01/96 RJH - ADDED TIMEZONE, LAT/LONG PER NOAA FEED LAYOUT.
* 19/03/96 MCK - ZIP-CODE WIDENED TO X(05), WAS X(04) IN ERROR.
*
 01  WX-EVENT-RECORD.
     03  WE-EVENT-ID           PIC X(12).
*                                 UNIQUE EVENT ID - PASS THROUGH ONLY
     03  WE-EVENT-TYPE         PIC X(15).
*                                 COLD, HEAT, SNOW, RAIN, FOG, HAIL,
*                                 WIND, THUNDERSTORM, HURRICANE,
*                                 TORNADO, PRECIPITATION, CLOUDY ...
     03  WE-SEVERITY           PIC X(10).
*                                 EXTREME, SEVERE, MODERATE, LIGHT,
*                                 HEAVY, UNK
     03  WE-START-DATE         PIC X(10).
*                                 YYYY-MM-DD - EVENT START (UTC)
     03  WE-START-HHMM         PIC X(05).
*                                 HH:MM
     03  WE-END-DATE           PIC X(10).
     03  WE-END-HHMM           PIC X(05).
     03  WE-PRECIP-IN          PIC S9(03)V99.
*                                 INCHES - BLANK TREATED AS ZERO/MISSING
     03  WE-TIMEZONE           PIC X(20).
*                                 LOCAL TZ NAME - INFORMATIONAL ONLY
     03  WE-LATITUDE           PIC S9(03)V9(04).
     03  WE-LONGITUDE          PIC S9(03)V9(04).
     03  WE-CITY               PIC X(25).
     03  WE-COUNTY             PIC X(25).
     03  WE-STATE              PIC X(02).
     03  WE-ZIP-CODE           PIC X(05).
*                                 BLANK ZIP-CODE = RECORD SKIPPED
     03  FILLER                PIC X(05).
