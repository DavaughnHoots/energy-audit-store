******************************************************************
*                                                                *
*   RECORD DEFINITION FOR MONTHLY STATS FILE                     *
*        OUTPUT OF WX100, INPUT TO WX300                         *
*        SORTED BY LOCATION-ID + YEAR + MONTH                    *
*                                                                *
******************************************************************
* FILE SIZE 47 BYTES.
*
* 06/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 01  WX-MONTH-RECORD.
     03  WM-YEAR               PIC 9(04).
     03  WM-MONTH              PIC 9(02).
     03  WM-LOCATION-ID        PIC X(08).
     03  WM-AVG-TEMP           PIC S9(03)V99.
     03  WM-TEMP-PRESENT       PIC X(01).
     03  WM-TOTAL-HDD          PIC S9(05)V99.
*                                 (65 - AVG-TEMP) X 30, FLOORED AT 0
     03  WM-TOTAL-CDD          PIC S9(05)V99.
     03  WM-PRECIPITATION      PIC S9(05)V99.
     03  WM-SEVERE-EVENT-DAYS  PIC 9(02).
     03  WM-AVG-IMPACT         PIC S9(02)V99.
     03  FILLER                PIC X(10).
