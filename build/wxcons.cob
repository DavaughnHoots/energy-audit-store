******************************************************************
*                                                                *
*   RECORD DEFINITION FOR ENERGY CONSUMPTION FILE                *
*        INPUT/OUTPUT OF WX300 - NORMALIZATION STEP APPENDS      *
*        THE WEATHER FACTOR AND NORMALIZED VALUE IN PLACE        *
*                                                                *
******************************************************************
* FILE SIZE 31 BYTES.
*
* 08/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
* 14/02/96 MCK - ADDED CN-WEATHER-FACTOR/CN-NORMALIZED-VALUE
*                PER BR3.4 NORMALIZATION RULING.
*
 01  WX-CONSUMPTION-RECORD.
     03  CN-CONS-DATE          PIC X(10).
*                                 YYYY-MM-DD
     03  CN-CONS-VALUE         PIC S9(07)V99.
*                                 ENERGY USED IN THE PERIOD, KWH
     03  CN-WEATHER-FACTOR     PIC S9(01)V99.
     03  CN-NORMALIZED-VALUE   PIC S9(07)V99.
*                                 = CN-CONS-VALUE / CN-WEATHER-FACTOR
     03  FILLER                PIC X(05).
