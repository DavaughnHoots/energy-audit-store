*****************************************************************
*                                                                *
*                 WEATHER AUDIT - PRODUCT CATALOG SAMPLER        *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*=================================
*
 PROGRAM-ID.              WX400.
 AUTHOR.                  R J HOBDAY.
 INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
 DATE-WRITTEN.            11/12/95.
 DATE-COMPILED.
 SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.             FLAGS EACH PRODUCT CATALOG RECORD WITH A
*                          MOST-EFFICIENT INDICATOR (BR4.1) AND THINS
*                          THE CATALOG DOWN TO ONE SAMPLE RECORD PER
*                          MAIN-CATEGORY/SUB-CATEGORY/FLAG GROUP
*                          (BR4.2), FOR USE BY THE ENERGY AUDIT STAFF
*                          WHEN BROWSING THE CATALOG.
*
*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
*    CALLED MODULES.      NONE.
*    FILES USED.
*                         WX-PRODUCT-IN.       CATALOG, OLD - IN.
*                         WX-PRODUCT-OUT.      CATALOG, SAMPLED - OUT.
*    ERROR MESSAGES USED.
*                         WX040 - WX042.
*
* CHANGES.
* 11/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST
*                       FOR A QUICK BROWSE OF THE CATALOG.
* 18/12/95 MCK -    .01 MOST-EFFICIENT SCAN MADE CASE INSENSITIVE,
*                       CATALOG FEED HAD MIXED CASE FEATURE TEXT.
* 09/01/96 RJH -    .02 GROUPS NOW WRITTEN IN SORTED KEY ORDER, WAS
*                       INPUT ORDER AND ANALYST WANTED IT TIDIER.
* 17/11/98 MCK - 1.1.00 Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
*                       AND SIGNED OFF WITH NO CHANGE REQUIRED.
* 11/03/02 RJH -    .01 GROUP TABLE SIZE INCREASED TO 4000 TO MATCH
*                       THE LARGER CATALOG FEEDS NOW IN USE.
* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
*
*******************************************************************
* COPYRIGHT NOTICE.
* ****************
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
* FITNESS FOR A PARTICULAR PURPOSE.
*******************************************************************
*
 ENVIRONMENT              DIVISION.
*=================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
     UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
                              OFF STATUS IS WX-PRODUCTION-RUN.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT WX-PRODUCT-IN    ASSIGN TO "WXPRODI"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS PI-STATUS.
*
     SELECT WX-PRODUCT-OUT   ASSIGN TO "WXPRODO"
            ORGANIZATION     IS LINE SEQUENTIAL
            FILE STATUS      IS PO-STATUS.
*
 DATA                     DIVISION.
*=================================
*
 FILE                     SECTION.
*
 FD  WX-PRODUCT-IN.
     COPY "wxprod.cob".
*
 FD  WX-PRODUCT-OUT.
 01  WX-PRODUCT-OUT-RECORD.
     03  PO-MAIN-CATEGORY      PIC X(30).
     03  PO-SUB-CATEGORY       PIC X(30).
     03  PO-FEATURES           PIC X(100).
     03  PO-PAYLOAD            PIC X(50).
     03  PO-MOST-EFFICIENT     PIC X(03).
     03  FILLER                PIC X(07).
*
 WORKING-STORAGE          SECTION.
*-----------------------
 77  WS-PROG-NAME              PIC X(17) VALUE "WX400 (1.1.02)".
*
 01  WS-FILE-STATUSES.
     03  PI-STATUS              PIC XX.
     03  PO-STATUS              PIC XX.
*
 01  WS-SWITCHES.
     03  WS-PI-EOF              PIC X       VALUE "N".
         88  PI-EOF-YES                     VALUE "Y".
     03  WS-FOUND               PIC X       VALUE "N".
         88  WS-FOUND-YES                   VALUE "Y".
     03  WS-SWAP-FLAG           PIC X       VALUE "N".
         88  WS-SWAP-YES                    VALUE "Y".
*
*---------------------------------------------------------------*
*  BR4.1 WORK AREA.  WS-FEATURES-UC IS AN UPPER-CASED COPY OF    *
*  THE FEATURES TEXT; THE SCAN PARAGRAPHS WORK ALONG IT BY       *
*  REFERENCE MODIFICATION.                                       *
*---------------------------------------------------------------*
 01  WS-FEATURE-WORK.
     03  WS-FEATURES-UC          PIC X(100).
     03  WS-SCAN-POS             PIC 9(03)    COMP.
     03  WS-FOUND-MOST-EFF       PIC X(01).
         88  WS-FOUND-MOST-EFF-YES           VALUE "Y".
     03  WS-FOUND-COLON-NO       PIC X(01).
         88  WS-FOUND-COLON-NO-YES           VALUE "Y".
*
*---------------------------------------------------------------*
*  BR4.2 GROUP KEY OF THE CURRENT CATALOG RECORD.  THE COMBINED  *
*  REDEFINES LETS THE FIND-OR-ADD AND SORT LOGIC COMPARE THE     *
*  WHOLE KEY IN ONE ALPHANUMERIC TEST.                           *
*---------------------------------------------------------------*
 01  WS-CURRENT-KEY.
     03  WS-CK-MAIN               PIC X(30).
     03  WS-CK-SUB                PIC X(30).
     03  WS-CK-FLAG               PIC X(03).
 01  WS-CURRENT-KEY-COMBINED       REDEFINES WS-CURRENT-KEY
                                    PIC X(63).
*
*---------------------------------------------------------------*
*  GROUP TABLE - ONE ENTRY PER DISTINCT (MAIN-CATEGORY, SUB-     *
*  CATEGORY, MOST-EFFICIENT) TRIPLE, BR4.2.  HOLDS THE FIRST     *
*  RECORD SEEN FOR EACH GROUP; SORTED IN PLACE BY DD050.         *
*---------------------------------------------------------------*
 01  WS-GROUP-TABLE.
     03  WS-GRP-COUNT            PIC 9(04)   COMP VALUE ZERO.
     03  WS-GRP-ENTRY            OCCURS 4000 TIMES
                                  INDEXED BY GX.
         05  GE-KEY-FIELDS.
             07  GE-MAIN-CATEGORY    PIC X(30).
             07  GE-SUB-CATEGORY     PIC X(30).
             07  GE-MOST-EFFICIENT   PIC X(03).
         05  GE-KEY-COMBINED      REDEFINES GE-KEY-FIELDS
                                   PIC X(63).
         05  GE-FEATURES          PIC X(100).
         05  GE-PAYLOAD           PIC X(50).
*
 01  WS-SWAP-AREA.
     03  WS-SWAP-KEY-COMBINED     PIC X(63).
     03  WS-SWAP-FEATURES         PIC X(100).
     03  WS-SWAP-PAYLOAD          PIC X(50).
*
 01  WX-ERROR-MESSAGES.
     03  WX040  PIC X(40) VALUE "WX040 PRODUCT-IN OPEN ERR-STATUS=".
     03  WX041  PIC X(40) VALUE "WX041 PRODUCT-OUT OPEN ERR-STATUS=".
     03  WX042  PIC X(40) VALUE "WX042 GROUP TABLE OVERFLOW".
*
 PROCEDURE DIVISION.
*=================================
*
*---------------------------------------------------------------*
*  AA000 - MAIN LINE.  LOAD THE GROUP TABLE ON A SINGLE PASS OF  *
*  THE CATALOG, SORT IT, THEN WRITE ONE RECORD PER GROUP.        *
*---------------------------------------------------------------*
 AA000-MAIN                           SECTION.
*********************************
     PERFORM  BB010-OPEN-FILES THRU BB010-EXIT.
     PERFORM  CC020-READ-PRODUCT THRU CC020-EXIT.
     PERFORM  CC025-PROCESS-PRODUCT THRU CC025-EXIT
              UNTIL PI-EOF-YES.
     PERFORM  DD050-SORT-GROUPS THRU DD050-EXIT.
     PERFORM  DD060-WRITE-GROUPS THRU DD060-EXIT.
     PERFORM  EE090-CLOSE-FILES THRU EE090-EXIT.
     GOBACK.
 AA000-EXIT.
     EXIT SECTION.
*
 BB010-OPEN-FILES                     SECTION.
*********************************
     OPEN     INPUT WX-PRODUCT-IN.
     IF       PI-STATUS NOT = "00"
              DISPLAY WX040 PI-STATUS
              GOBACK
     END-IF.
     OPEN     OUTPUT WX-PRODUCT-OUT.
     IF       PO-STATUS NOT = "00"
              DISPLAY WX041 PO-STATUS
              GOBACK
     END-IF.
 BB010-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC020 - BATCH FLOW STEP 1 - PRIMING READ / RE-READ.           *
*---------------------------------------------------------------*
 CC020-READ-PRODUCT                   SECTION.
*********************************
     READ     WX-PRODUCT-IN
              AT END SET WS-PI-EOF TO TRUE
     END-READ.
 CC020-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC025 - ONE CATALOG RECORD - STEP 2 THEN STEP 3.              *
*---------------------------------------------------------------*
 CC025-PROCESS-PRODUCT                SECTION.
*********************************
     PERFORM  CC030-MOST-EFFICIENT THRU CC030-EXIT.
     PERFORM  CC040-FIND-OR-ADD-GROUP THRU CC040-EXIT.
     PERFORM  CC020-READ-PRODUCT THRU CC020-EXIT.
 CC025-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC030 - BR4.1.  CASE-INSENSITIVE SCAN OF FEATURES: NO "MOST   *
*  EFFICIENT" SUBSTRING MEANS N/A; "MOST EFFICIENT" WITHOUT A    *
*  ": NO" MEANS YES; WITH ": NO" MEANS NO.                       *
*---------------------------------------------------------------*
 CC030-MOST-EFFICIENT                 SECTION.
*********************************
     MOVE     PR-FEATURES TO WS-FEATURES-UC.
     INSPECT  WS-FEATURES-UC CONVERTING
              "abcdefghijklmnopqrstuvwxyz" TO
              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     MOVE     "N" TO WS-FOUND-MOST-EFF.
     PERFORM  CC031-SCAN-MOST-EFF THRU CC031-EXIT
              VARYING WS-SCAN-POS FROM 1 BY 1
              UNTIL WS-SCAN-POS > 87.
     IF       WS-FOUND-MOST-EFF-YES
              MOVE "N" TO WS-FOUND-COLON-NO
              PERFORM CC032-SCAN-COLON-NO THRU CC032-EXIT
                      VARYING WS-SCAN-POS FROM 1 BY 1
                      UNTIL WS-SCAN-POS > 97
              IF    WS-FOUND-COLON-NO-YES
                    MOVE "No" TO PR-MOST-EFFICIENT
              ELSE
                    MOVE "Yes" TO PR-MOST-EFFICIENT
              END-IF
     ELSE
              MOVE "N/A" TO PR-MOST-EFFICIENT
     END-IF.
 CC030-EXIT.
     EXIT SECTION.
*
 CC031-SCAN-MOST-EFF                  SECTION.
*********************************
     IF       WS-FOUND-MOST-EFF-YES
              GO TO CC031-EXIT
     END-IF.
     IF       WS-FEATURES-UC (WS-SCAN-POS:14) = "MOST EFFICIENT"
              MOVE "Y" TO WS-FOUND-MOST-EFF
     END-IF.
 CC031-EXIT.
     EXIT SECTION.
*
 CC032-SCAN-COLON-NO                  SECTION.
*********************************
     IF       WS-FOUND-COLON-NO-YES
              GO TO CC032-EXIT
     END-IF.
     IF       WS-FEATURES-UC (WS-SCAN-POS:4) = ": NO"
              MOVE "Y" TO WS-FOUND-COLON-NO
     END-IF.
 CC032-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  CC040 - BR4.2.  FIRST RECORD SEEN FOR EACH (MAIN-CATEGORY,    *
*  SUB-CATEGORY, MOST-EFFICIENT) TRIPLE IS KEPT.                 *
*---------------------------------------------------------------*
 CC040-FIND-OR-ADD-GROUP              SECTION.
*********************************
     MOVE     PR-MAIN-CATEGORY TO WS-CK-MAIN.
     MOVE     PR-SUB-CATEGORY TO WS-CK-SUB.
     MOVE     PR-MOST-EFFICIENT TO WS-CK-FLAG.
     MOVE     "N" TO WS-FOUND.
     PERFORM  CC041-SCAN-GROUP THRU CC041-EXIT
              VARYING GX FROM 1 BY 1
              UNTIL GX > WS-GRP-COUNT.
     IF       NOT WS-FOUND-YES
              IF    WS-GRP-COUNT >= 4000
                    DISPLAY WX042
                    GOBACK
              END-IF
              ADD   1 TO WS-GRP-COUNT
              MOVE  WS-CURRENT-KEY-COMBINED TO
                       GE-KEY-COMBINED (WS-GRP-COUNT)
              MOVE  PR-FEATURES TO GE-FEATURES (WS-GRP-COUNT)
              MOVE  PR-PAYLOAD TO GE-PAYLOAD (WS-GRP-COUNT)
     END-IF.
 CC040-EXIT.
     EXIT SECTION.
*
 CC041-SCAN-GROUP                     SECTION.
*********************************
     IF       WS-FOUND-YES
              GO TO CC041-EXIT
     END-IF.
     IF       GE-KEY-COMBINED (GX) = WS-CURRENT-KEY-COMBINED
              MOVE "Y" TO WS-FOUND
     END-IF.
 CC041-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD050 - BR4.2 NOTE: GROUPS ARE EMITTED IN SORTED KEY ORDER.   *
*  SMALL IN-MEMORY EXCHANGE SORT, SAME SHAPE AS THE ACCOUNTING   *
*  SYSTEM'S OTHER IN-MEMORY TABLE SORTS.                         *
*---------------------------------------------------------------*
 DD050-SORT-GROUPS                    SECTION.
*********************************
     IF       WS-GRP-COUNT > 1
              MOVE "Y" TO WS-SWAP-FLAG
              PERFORM DD051-SORT-PASS THRU DD051-EXIT
                      UNTIL NOT WS-SWAP-YES
     END-IF.
 DD050-EXIT.
     EXIT SECTION.
*
 DD051-SORT-PASS                      SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  DD052-COMPARE-SWAP THRU DD052-EXIT
              VARYING GX FROM 1 BY 1
              UNTIL GX > WS-GRP-COUNT - 1.
 DD051-EXIT.
     EXIT SECTION.
*
 DD052-COMPARE-SWAP                   SECTION.
*********************************
     IF       GE-KEY-COMBINED (GX) > GE-KEY-COMBINED (GX + 1)
              PERFORM DD053-SWAP-ENTRIES THRU DD053-EXIT
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 DD052-EXIT.
     EXIT SECTION.
*
 DD053-SWAP-ENTRIES                   SECTION.
*********************************
     MOVE     GE-KEY-COMBINED (GX) TO WS-SWAP-KEY-COMBINED.
     MOVE     GE-FEATURES (GX) TO WS-SWAP-FEATURES.
     MOVE     GE-PAYLOAD (GX) TO WS-SWAP-PAYLOAD.
     MOVE     GE-KEY-COMBINED (GX + 1) TO GE-KEY-COMBINED (GX).
     MOVE     GE-FEATURES (GX + 1) TO GE-FEATURES (GX).
     MOVE     GE-PAYLOAD (GX + 1) TO GE-PAYLOAD (GX).
     MOVE     WS-SWAP-KEY-COMBINED TO GE-KEY-COMBINED (GX + 1).
     MOVE     WS-SWAP-FEATURES TO GE-FEATURES (GX + 1).
     MOVE     WS-SWAP-PAYLOAD TO GE-PAYLOAD (GX + 1).
 DD053-EXIT.
     EXIT SECTION.
*
 DD060-WRITE-GROUPS                   SECTION.
*********************************
     PERFORM  DD061-WRITE-ONE THRU DD061-EXIT
              VARYING GX FROM 1 BY 1
              UNTIL GX > WS-GRP-COUNT.
 DD060-EXIT.
     EXIT SECTION.
*
 DD061-WRITE-ONE                      SECTION.
*********************************
     MOVE     GE-MAIN-CATEGORY (GX) TO PO-MAIN-CATEGORY.
     MOVE     GE-SUB-CATEGORY (GX) TO PO-SUB-CATEGORY.
     MOVE     GE-MOST-EFFICIENT (GX) TO PO-MOST-EFFICIENT.
     MOVE     GE-FEATURES (GX) TO PO-FEATURES.
     MOVE     GE-PAYLOAD (GX) TO PO-PAYLOAD.
     WRITE    WX-PRODUCT-OUT-RECORD.
 DD061-EXIT.
     EXIT SECTION.
*
 EE090-CLOSE-FILES                    SECTION.
*********************************
     CLOSE    WX-PRODUCT-IN.
     CLOSE    WX-PRODUCT-OUT.
 EE090-EXIT.
     EXIT SECTION.
