******************************************************************
*                                                                *
*   RECORD DEFINITION FOR EVENT-TYPE STATS FILE                  *
*        OUTPUT OF WX100, INPUT TO WX300                         *
*        SORTED BY LOCATION-ID + EVENT-TYPE                      *
*                                                                *
******************************************************************
* FILE SIZE 42 BYTES.
*
* 06/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 01  WX-ESTAT-RECORD.
     03  ES-LOCATION-ID        PIC X(08).
     03  ES-EVENT-TYPE         PIC X(15).
     03  ES-EVENT-COUNT        PIC 9(06).
     03  ES-AVG-DURATION       PIC S9(04)V99.
*                                 MEAN EVENT DURATION, HOURS
     03  ES-AVG-SEVERITY       PIC S9(01)V99.
*                                 MEAN NUMERIC SEVERITY, SEE BR1.7
     03  ES-ENERGY-IMPACT      PIC S9(02)V99.
     03  FILLER                PIC X(08).
