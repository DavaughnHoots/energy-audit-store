******************************************************************
*                                                                *
*   RECORD DEFINITION FOR WX300 REQUEST DRIVER FILE               *
*        ONE RECORD PER WEATHER-INTEGRATE CALCULATION            *
*        REQUESTED FOR A LOCATION - SEE WX300 BATCH FLOW          *
*                                                                *
******************************************************************
* FILE SIZE 41 BYTES.
*
* 12/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
* 02/04/96 MCK - ADDED WR-SQ-FOOTAGE/WR-SYS-EFFICIENCY FOR
*                THE HVAC IMPACT CALCULATOR, BR3.5.
*
 01  WX-REQUEST-RECORD.
     03  WR-ZIP-CODE           PIC X(05).
     03  WR-STATE              PIC X(02).
     03  WR-ACTION             PIC X(01).
*                                 1 NEAREST LOCATION
*                                 2 DEGREE DAYS FOR RANGE
*                                 3 WEATHER PROFILE
*                                 4 SEASONAL FACTORS
*                                 5 NORMALIZE CONSUMPTION
*                                 6 HVAC IMPACT
     03  WR-RANGE-START-DATE   PIC X(10).
     03  WR-RANGE-END-DATE     PIC X(10).
     03  WR-SQ-FOOTAGE         PIC 9(06).
*                                 DEFAULT 2000 WHEN ZERO
     03  WR-SYS-EFFICIENCY     PIC 9V99.
*                                 DEFAULT 0.80 WHEN ZERO
     03  FILLER                PIC X(05).
