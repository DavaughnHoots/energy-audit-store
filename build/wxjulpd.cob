******************************************************************
*                                                                *
*   JULIAN DAY NUMBER PARAGRAPH - SHARED BY WX100 AND WX300       *
*        MOVE WJ-YEAR/WJ-MONTH/WJ-DAY THEN PERFORM, RESULT IN     *
*        WJ-JULIAN.  STANDARD GREGORIAN CALENDAR FORMULA, DONE     *
*        AS A SERIES OF INTEGER DIVISIONS SO EACH STEP TRUNCATES   *
*        THE WAY THE TEXTBOOK FORMULA EXPECTS.                     *
*                                                                *
******************************************************************
*
* 04/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 ZZ090-JULIAN-DAY              SECTION.
*********************************
     COMPUTE  WJ-A = (14 - WJ-MONTH) / 12.
     COMPUTE  WJ-Y = WJ-YEAR + 4800 - WJ-A.
     COMPUTE  WJ-M = WJ-MONTH + 12 * WJ-A - 3.
     COMPUTE  WJ-T1 = (153 * WJ-M + 2) / 5.
     COMPUTE  WJ-T2 = WJ-Y / 4.
     COMPUTE  WJ-T3 = WJ-Y / 100.
     COMPUTE  WJ-T4 = WJ-Y / 400.
     COMPUTE  WJ-JULIAN = WJ-DAY + WJ-T1 + 365 * WJ-Y
                         + WJ-T2 - WJ-T3 + WJ-T4 - 32045.
 ZZ090-EXIT.
     EXIT SECTION.
