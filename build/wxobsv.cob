******************************************************************
*                                                                *
*   RECORD DEFINITION FOR DAILY OBSERVATION FILE                 *
*        INPUT TO WX200 (WEATHER ANALYZE)                        *
*        FIXED ~70 BYTE RECORDS                                  *
*                                                                *
******************************************************************
* FILE SIZE 69 BYTES.
*
* 07/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
*
 01  WX-OBSERVATION-RECORD.
     03  OB-OBS-DATE           PIC X(10).
*                                 YYYY-MM-DD
     03  OB-LOCATION           PIC X(25).
*                                 LOCATION NAME, NOT A KEY
     03  OB-TEMPERATURE        PIC S9(03)V9.
*                                 DEGREES F - BLANK = MISSING
     03  OB-EVENT-TYPE         PIC X(15).
*                                 CLEAR, RAIN, SNOW, ...
     03  OB-PRECIP-IN          PIC S9(03)V99.
*                                 INCHES - BLANK = MISSING
     03  FILLER                PIC X(11).
