*****************************************************************
*                                                                *
*                 WEATHER AUDIT - DATA PREPROCESSOR              *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*=================================
*
 PROGRAM-ID.              WX100.
 AUTHOR.                  R J HOBDAY.
 INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
 DATE-WRITTEN.            02/12/95.
 DATE-COMPILED.
 SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
*
*    REMARKS.             READS THE RAW WEATHER EVENT FILE START TO
*                          END, VALIDATES AND DERIVES PER-EVENT
*                          TEMPERATURE AND IMPACT FIGURES, AND ROLLS
*                          THEM UP INTO LOCATION, DAILY, MONTHLY AND
*                          EVENT-TYPE DATASETS FOR WX300 TO USE.
*
*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
*    CALLED MODULES.      NONE.
*    FILES USED.
*                         WX-EVENT-FILE.     RAW WEATHER EVENTS - IN.
*                         WX-FILTER-FILE.    OPTIONAL STATE FILTER - IN.
*                         WX-LOCATION-FILE.  LOCATION MASTER - OUT.
*                         WX-DAILY-FILE.     DAILY WEATHER - OUT.
*                         WX-MONTH-FILE.     MONTHLY STATS - OUT.
*                         WX-ESTAT-FILE.     EVENT-TYPE STATS - OUT.
*                         WX-STATE-RPT.      STATE DEGREE-DAY RPT - OUT.
*                         WX-RUN-RPT.        RUN SUMMARY - OUT.
*    ERROR MESSAGES USED.
*                         WX001 - WX006.
*
* CHANGES.
* 02/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
* 19/12/95 RJH -    .01 ADDED STATE FILTER FILE, WAS HARD CODED.
* 08/01/96 RJH -    .02 FIX ROUNDING ON EE060 MEANS - WAS TRUNCATING.
* 22/01/96 MCK -    .03 CLIMATE ZONE TABLE ADDED PER BR1.4 MEMO.
* 14/02/96 RJH -    .04 SEVERE-EVENT-DAYS NOW COUNTS DISTINCT DATES,
*                       WAS COUNTING EVENTS - BUG FOUND IN UAT.
* 19/03/96 MCK -    .05 ZIP-CODE WIDENED TO MATCH REVISED WXEVNT COPY.
* 02/04/96 RJH - 1.1.00 STATE DEGREE-DAY SUMMARY REPORT ADDED.
* 11/04/96 RJH -    .01 RUN SUMMARY COUNTERS ADDED FOR OPERATIONS.
* 03/06/97 RJH -    .02 TABLE SIZES INCREASED - OVERFLOWED ON CA RUN.
* 17/11/98 MCK - 1.2.00 Y2K - WE-START-DATE YEAR NOW HELD AS CCYY
*                       THROUGHOUT, NO WINDOWING USED ANYWHERE.
* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
* 28/09/01 RJH - 1.3.00 INSERTION SORT REPLACED BUBBLE SORT ON THE
*                       DAILY TABLE - RUN TIME HALVED ON FULL FILE.
* 14/05/04 MCK -    .01 IMPACT SCORE CAP AT 10.0 WAS MISSING, ADDED.
* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
*
*******************************************************************
* COPYRIGHT NOTICE.
* ****************
* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
* FITNESS FOR A PARTICULAR PURPOSE.
*******************************************************************
*
 ENVIRONMENT              DIVISION.
*=================================
*
 CONFIGURATION            SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
     UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
                              OFF STATUS IS WX-PRODUCTION-RUN.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT WX-EVENT-FILE     ASSIGN TO "WXEVENT"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS EV-STATUS.
*
     SELECT WX-FILTER-FILE    ASSIGN TO "WXFILTER"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS FT-STATUS.
*
     SELECT WX-LOCATION-FILE  ASSIGN TO "WXLOC"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS LO-STATUS.
*
     SELECT WX-DAILY-FILE     ASSIGN TO "WXDAILY"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS DY-STATUS.
*
     SELECT WX-MONTH-FILE     ASSIGN TO "WXMONTH"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS MO-STATUS.
*
     SELECT WX-ESTAT-FILE     ASSIGN TO "WXESTAT"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS ET-STATUS.
*
     SELECT WX-STATE-RPT      ASSIGN TO "WXSTATRP"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS SR-STATUS.
*
     SELECT WX-RUN-RPT        ASSIGN TO "WXRUNRP"
            ORGANIZATION      IS LINE SEQUENTIAL
            FILE STATUS       IS RR-STATUS.
*
 DATA                     DIVISION.
*=================================
*
 FILE                     SECTION.
*
 FD  WX-EVENT-FILE.
     COPY "wxevnt.cob".
*
 FD  WX-FILTER-FILE.
 01  WX-FILTER-RECORD.
     03  FT-STATE              PIC X(02).
     03  FILLER                PIC X(78).
*
 FD  WX-LOCATION-FILE.
     COPY "wxloc.cob".
*
 FD  WX-DAILY-FILE.
     COPY "wxdaily.cob".
*
 FD  WX-MONTH-FILE.
     COPY "wxmonth.cob".
*
 FD  WX-ESTAT-FILE.
     COPY "wxestat.cob".
*
 FD  WX-STATE-RPT.
 01  WX-STATE-RPT-LINE         PIC X(80).
 01  WX-STATE-HDR-LINE         REDEFINES WX-STATE-RPT-LINE.
     03  WH-TITLE              PIC X(40).
     03  FILLER                PIC X(40).
*
 FD  WX-RUN-RPT.
 01  WX-RUN-RPT-LINE           PIC X(80).
*
 WORKING-STORAGE          SECTION.
*-----------------------
 77  WS-PROG-NAME              PIC X(17) VALUE "WX100 (1.3.02)".
*
 01  WS-FILE-STATUSES.
     03  FT-STATUS              PIC XX.
*
 01  WS-SWITCHES.
     03  WS-EV-EOF              PIC X       VALUE "N".
         88  EV-EOF-YES                     VALUE "Y".
     03  WS-FT-EOF              PIC X       VALUE "N".
         88  FT-EOF-YES                     VALUE "Y".
     03  WS-FILTER-ON           PIC X       VALUE "N".
         88  FILTER-IS-ON                   VALUE "Y".
*
*---------------------------------------------------------------*
*  OPTIONAL STATE FILTER TABLE - WX-FILTER-FILE LOADED HERE IF  *
*  PRESENT.  IF THE FILE IS MISSING OR EMPTY NO FILTER APPLIES. *
*---------------------------------------------------------------*
 01  WS-FILTER-TABLE.
     03  WS-FILTER-COUNT        PIC 9(02)   COMP VALUE ZERO.
     03  WS-FILTER-ENTRY        OCCURS 55 TIMES
                                 INDEXED BY FX
                                 PIC X(02).
*
*---------------------------------------------------------------*
*  CURRENT EVENT WORK AREA - HOLDS DERIVED FIELDS FOR THE       *
*  EVENT RECORD CURRENTLY BEING PROCESSED.                      *
*---------------------------------------------------------------*
 01  WS-CURRENT-EVENT.
     03  CW-LOCATION-ID         PIC X(08).
     03  CW-LOC-ID-PARTS        REDEFINES CW-LOCATION-ID.
         05  CW-LOC-ZIP         PIC X(05).
         05  CW-LOC-SEP         PIC X(01).
         05  CW-LOC-STATE       PIC X(02).
     03  CW-WX-DATE             PIC X(10).
     03  CW-WX-DATE-PARTS       REDEFINES CW-WX-DATE.
         05  CW-DP-YEAR         PIC X(04).
         05  CW-DP-DASH1        PIC X(01).
         05  CW-DP-MONTH        PIC X(02).
         05  CW-DP-DASH2        PIC X(01).
         05  CW-DP-DAY          PIC X(02).
     03  CW-YEAR                PIC 9(04).
     03  CW-MONTH               PIC 9(02).
     03  CW-DAY                 PIC 9(02).
     03  CW-DURATION-HOURS      PIC S9(04)V99  COMP-3.
     03  CW-TEMP-PRESENT        PIC X(01).
     03  CW-TEMP-EST            PIC S9(03)V99  COMP-3.
     03  CW-CLIMATE-ZONE        PIC 9(01).
     03  CW-IMPACT-BASE         PIC S9(02)V9   COMP-3.
     03  CW-IMPACT-MULT         PIC S9(01)V99  COMP-3.
     03  CW-DUR-FACTOR          PIC S9(01)V9999 COMP-3.
     03  CW-IMPACT-SCORE        PIC S9(02)V99  COMP-3.
     03  CW-SEVERITY-NUM        PIC S9(01)V9   COMP-3.
     03  CW-SEVERE-FLAG         PIC X(01).
     03  CW-VALID-FLAG          PIC X(01).
*
*---------------------------------------------------------------*
*  JULIAN DAY WORK AREA - SEE ZZ090-JULIAN-DAY PARAGRAPH.       *
*---------------------------------------------------------------*
     COPY "wxjulws.cob".
 01  WS-START-JULIAN            PIC S9(08)     COMP-3.
 01  WS-END-JULIAN              PIC S9(08)     COMP-3.
 01  WS-START-HH                PIC 9(02).
 01  WS-START-MM                PIC 9(02).
 01  WS-END-HH                  PIC 9(02).
 01  WS-END-MM                  PIC 9(02).
 01  WS-START-MINUTES           PIC S9(09)     COMP-3.
 01  WS-END-MINUTES             PIC S9(09)     COMP-3.
 01  WS-DURATION-MINUTES        PIC S9(09)     COMP-3.
*
*---------------------------------------------------------------*
*  LOCATION TABLE - FIRST-SEEN IDENTITY, RUNNING EVENT COUNT.   *
*---------------------------------------------------------------*
 01  WS-LOC-TABLE.
     03  WS-LOC-COUNT           PIC 9(04)   COMP VALUE ZERO.
     03  WS-LOC-ENTRY           OCCURS 2000 TIMES
                                 INDEXED BY LX.
         05  WL2-KEY            PIC X(08).
         05  WL2-ZIP            PIC X(05).
         05  WL2-CITY           PIC X(25).
         05  WL2-COUNTY         PIC X(25).
         05  WL2-STATE          PIC X(02).
         05  WL2-LAT            PIC S9(03)V9(04).
         05  WL2-LON            PIC S9(03)V9(04).
         05  WL2-ZONE           PIC 9(01).
         05  WL2-EVT-CNT        PIC 9(07)   COMP.
*
*---------------------------------------------------------------*
*  DAILY TABLE - PER LOCATION + DATE ACCUMULATORS.              *
*---------------------------------------------------------------*
 01  WS-DLY-TABLE.
     03  WS-DLY-COUNT           PIC 9(05)   COMP VALUE ZERO.
     03  WS-DLY-ENTRY           OCCURS 20000 TIMES
                                 INDEXED BY DX.
         05  WD2-KEY            PIC X(08).
         05  WD2-DATE           PIC X(10).
         05  WD2-TEMP-SUM       PIC S9(07)V99  COMP-3.
         05  WD2-TEMP-CNT       PIC 9(05)      COMP.
         05  WD2-MIN-TEMP       PIC S9(03)V99  COMP-3.
         05  WD2-MAX-TEMP       PIC S9(03)V99  COMP-3.
         05  WD2-PRECIP-SUM     PIC S9(05)V99  COMP-3.
         05  WD2-SEVERE-CNT     PIC 9(03)      COMP.
         05  WD2-IMPACT-SUM     PIC S9(05)V99  COMP-3.
         05  WD2-IMPACT-CNT     PIC 9(05)      COMP.
*
*---------------------------------------------------------------*
*  MONTHLY TABLE - PER LOCATION + YEAR + MONTH ACCUMULATORS.    *
*---------------------------------------------------------------*
 01  WS-MON-TABLE.
     03  WS-MON-COUNT           PIC 9(04)   COMP VALUE ZERO.
     03  WS-MON-ENTRY           OCCURS 6000 TIMES
                                 INDEXED BY MX.
         05  WM2-KEY            PIC X(08).
         05  WM2-YEAR           PIC 9(04).
         05  WM2-MONTH          PIC 9(02).
         05  WM2-TEMP-SUM       PIC S9(07)V99  COMP-3.
         05  WM2-TEMP-CNT       PIC 9(05)      COMP.
         05  WM2-PRECIP-SUM     PIC S9(05)V99  COMP-3.
         05  WM2-IMPACT-SUM     PIC S9(05)V99  COMP-3.
         05  WM2-IMPACT-CNT     PIC 9(05)      COMP.
         05  WM2-SEV-DATE-CNT   PIC 9(02)      COMP.
         05  WM2-SEV-DATE-TBL   OCCURS 31 TIMES
                                 INDEXED BY SDX
                                 PIC X(10).
*
*---------------------------------------------------------------*
*  EVENT-TYPE TABLE - PER LOCATION + EVENT-TYPE ACCUMULATORS.   *
*---------------------------------------------------------------*
 01  WS-EVT-TABLE.
     03  WS-EVT-COUNT           PIC 9(04)   COMP VALUE ZERO.
     03  WS-EVT-ENTRY           OCCURS 6000 TIMES
                                 INDEXED BY VX.
         05  WE2-KEY            PIC X(08).
         05  WE2-TYPE           PIC X(15).
         05  WE2-COUNT          PIC 9(06)      COMP.
         05  WE2-DUR-SUM        PIC S9(06)V99  COMP-3.
         05  WE2-SEV-SUM        PIC S9(05)V9   COMP-3.
         05  WE2-SEV-CNT        PIC 9(06)      COMP.
         05  WE2-IMPACT-SUM     PIC S9(06)V99  COMP-3.
         05  WE2-IMPACT-CNT     PIC 9(06)      COMP.
*
*---------------------------------------------------------------*
*  STATE SUMMARY TABLE - MEAN OF MONTHLY HDD/CDD ACROSS A       *
*  STATE'S LOCATIONS, PER BATCH FLOW STEP 5.                    *
*---------------------------------------------------------------*
 01  WS-STATE-TABLE.
     03  WS-STA-COUNT           PIC 9(04)   COMP VALUE ZERO.
     03  WS-STA-ENTRY           OCCURS 3000 TIMES
                                 INDEXED BY TX.
         05  WT2-STATE          PIC X(02).
         05  WT2-YEAR           PIC 9(04).
         05  WT2-MONTH          PIC 9(02).
         05  WT2-HDD-SUM        PIC S9(07)V99  COMP-3.
         05  WT2-CDD-SUM        PIC S9(07)V99  COMP-3.
         05  WT2-LOC-CNT        PIC 9(04)      COMP.
*
*---------------------------------------------------------------*
*  MISCELLANEOUS WORK AND SUBSCRIPTS.                           *
*---------------------------------------------------------------*
 01  WS-WORK.
     03  WS-IX                  PIC 9(05)      COMP.
     03  WS-JX                  PIC 9(05)      COMP.
     03  WS-FOUND               PIC X(01).
         88  WS-FOUND-YES                      VALUE "Y".
     03  WS-INSERT-AT           PIC 9(05)      COMP.
     03  WS-SWAP-FLAG           PIC X(01).
         88  WS-SWAP-MADE                      VALUE "Y".
     03  WS-DIVISOR-OK          PIC X(01).
         88  WS-DIVISOR-ZERO                   VALUE "Y".
     03  WS-FF-LOC-AT           PIC 9(05)      COMP.
     03  WS-FF-AVG-TEMP         PIC S9(03)V99  COMP-3.
     03  WS-FF-HDD              PIC S9(05)V99  COMP-3.
     03  WS-FF-CDD              PIC S9(05)V99  COMP-3.
*
*---------------------------------------------------------------*
*  REPORT EDIT FIELDS - NUMERIC-EDITED DISPLAY COPIES FOR THE   *
*  PRINT LINES, MADE SINCE COMP/COMP-3 FIELDS CANNOT BE USED    *
*  DIRECTLY AS STRING OPERANDS.                                 *
*---------------------------------------------------------------*
 01  WS-RPT-FIELDS.
     03  WS-RPT-HDD             PIC Z(04)9.99.
     03  WS-RPT-CDD             PIC Z(04)9.99.
     03  WS-RPT-CNT8            PIC Z(07)9.
     03  WS-RPT-CNT6            PIC Z(05)9.
*
*---------------------------------------------------------------*
*  RUN COUNTERS FOR THE OPERATIONS SUMMARY, STEP 6.             *
*---------------------------------------------------------------*
 01  WS-RUN-COUNTERS.
     03  RC-ROWS-READ           PIC 9(08)      COMP VALUE ZERO.
     03  RC-ROWS-FILTERED       PIC 9(08)      COMP VALUE ZERO.
     03  RC-LOCATIONS-PROC      PIC 9(06)      COMP VALUE ZERO.
     03  RC-DAILY-CREATED       PIC 9(08)      COMP VALUE ZERO.
*
*---------------------------------------------------------------*
*  SWAP AREAS - ONE PER TABLE - USED BY THE EXCHANGE SORTS.     *
*---------------------------------------------------------------*
 01  WS-LOC-SWAP.
     03  FILLER                 PIC X(08).
     03  FILLER                 PIC X(05).
     03  FILLER                 PIC X(25).
     03  FILLER                 PIC X(25).
     03  FILLER                 PIC X(02).
     03  FILLER                 PIC S9(03)V9(04).
     03  FILLER                 PIC S9(03)V9(04).
     03  FILLER                 PIC 9(01).
     03  FILLER                 PIC 9(07)      COMP.
*
 01  WS-DLY-SWAP.
     03  FILLER                 PIC X(08).
     03  FILLER                 PIC X(10).
     03  FILLER                 PIC S9(07)V99  COMP-3.
     03  FILLER                 PIC 9(05)      COMP.
     03  FILLER                 PIC S9(03)V99  COMP-3.
     03  FILLER                 PIC S9(03)V99  COMP-3.
     03  FILLER                 PIC S9(05)V99  COMP-3.
     03  FILLER                 PIC 9(03)      COMP.
     03  FILLER                 PIC S9(05)V99  COMP-3.
     03  FILLER                 PIC 9(05)      COMP.
*
 01  WS-MON-SWAP.
     03  FILLER                 PIC X(08).
     03  FILLER                 PIC 9(04).
     03  FILLER                 PIC 9(02).
     03  FILLER                 PIC S9(07)V99  COMP-3.
     03  FILLER                 PIC 9(05)      COMP.
     03  FILLER                 PIC S9(05)V99  COMP-3.
     03  FILLER                 PIC S9(05)V99  COMP-3.
     03  FILLER                 PIC 9(05)      COMP.
     03  FILLER                 PIC 9(02)      COMP.
     03  FILLER                 PIC X(10) OCCURS 31 TIMES.
*
 01  WS-EVT-SWAP.
     03  FILLER                 PIC X(08).
     03  FILLER                 PIC X(15).
     03  FILLER                 PIC 9(06)      COMP.
     03  FILLER                 PIC S9(06)V99  COMP-3.
     03  FILLER                 PIC S9(05)V9   COMP-3.
     03  FILLER                 PIC 9(06)      COMP.
     03  FILLER                 PIC S9(06)V99  COMP-3.
     03  FILLER                 PIC 9(06)      COMP.
*
 01  WS-STA-SWAP.
     03  FILLER                 PIC X(02).
     03  FILLER                 PIC 9(04).
     03  FILLER                 PIC 9(02).
     03  FILLER                 PIC S9(07)V99  COMP-3.
     03  FILLER                 PIC S9(07)V99  COMP-3.
     03  FILLER                 PIC 9(04)      COMP.
*
 01  WX-ERROR-MESSAGES.
     03  WX001  PIC X(40) VALUE "WX001 EVENT FILE OPEN ERROR-STATUS=".
     03  WX002  PIC X(40) VALUE "WX002 LOC FILE OPEN ERROR, STATUS=".
     03  WX003  PIC X(40) VALUE "WX003 LOCATION TABLE FULL - ABORTED".
     03  WX004  PIC X(40) VALUE "WX004 DAILY TABLE FULL - ABORTED".
     03  WX005  PIC X(40) VALUE "WX005 MONTHLY TABLE FULL - ABORTED".
     03  WX006  PIC X(40) VALUE "WX006 EVT-TYPE TABLE FULL - ABORTED".
*
 PROCEDURE                DIVISION.
*=================================
*
 AA000-MAIN                    SECTION.
*********************************
     PERFORM BB010-OPEN-FILES.
     PERFORM CC015-LOAD-FILTER THRU CC015-EXIT.
     PERFORM CC020-READ-EVENT  THRU CC020-EXIT.
     PERFORM DD030-PROCESS-EVENT THRU DD030-EXIT
             UNTIL EV-EOF-YES.
     PERFORM EE060-FINALIZE-ALL THRU EE060-EXIT.
     PERFORM FF070-STATE-SUMMARY THRU FF070-EXIT.
     PERFORM GG080-RUN-SUMMARY THRU GG080-EXIT.
     PERFORM HH090-CLOSE-FILES.
     GOBACK.
 AA000-EXIT.
     EXIT SECTION.
*
 BB010-OPEN-FILES              SECTION.
*********************************
     OPEN INPUT  WX-EVENT-FILE.
     IF       EV-STATUS NOT = "00"
              DISPLAY WX001 " " EV-STATUS
              GOBACK
     END-IF.
     OPEN OUTPUT WX-LOCATION-FILE.
     IF       LO-STATUS NOT = "00"
              DISPLAY WX002 " " LO-STATUS
              GOBACK
     END-IF.
     OPEN OUTPUT WX-DAILY-FILE.
     OPEN OUTPUT WX-MONTH-FILE.
     OPEN OUTPUT WX-ESTAT-FILE.
     OPEN OUTPUT WX-STATE-RPT.
     OPEN OUTPUT WX-RUN-RPT.
     MOVE     SPACES TO WX-STATE-HDR-LINE.
     MOVE     "STATE DEGREE-DAY SUMMARY - WEATHER-PREPROCESS"
                                 TO WH-TITLE.
     WRITE    WX-STATE-RPT-LINE.
 BB010-EXIT.
     EXIT SECTION.
*
 HH090-CLOSE-FILES              SECTION.
*********************************
     CLOSE    WX-EVENT-FILE
              WX-LOCATION-FILE
              WX-DAILY-FILE
              WX-MONTH-FILE
              WX-ESTAT-FILE
              WX-STATE-RPT
              WX-RUN-RPT.
 HH090-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  LOAD THE OPTIONAL STATE FILTER - IF THE FILE IS ABSENT OR    *
*  CANNOT BE OPENED NO FILTER IS APPLIED, ALL STATES PROCESS.   *
*---------------------------------------------------------------*
 CC015-LOAD-FILTER              SECTION.
*********************************
     MOVE     ZERO TO WS-FILTER-COUNT.
     MOVE     "N"  TO WS-FILTER-ON.
     OPEN     INPUT WX-FILTER-FILE.
     IF       FT-STATUS NOT = "00"
              GO TO CC015-EXIT
     END-IF.
     MOVE     "Y" TO WS-FILTER-ON.
     PERFORM  CC016-READ-FILTER THRU CC016-EXIT
              UNTIL FT-EOF-YES.
     CLOSE    WX-FILTER-FILE.
 CC015-EXIT.
     EXIT SECTION.
*
 CC016-READ-FILTER              SECTION.
*********************************
     READ     WX-FILTER-FILE
              AT END
                   MOVE "Y" TO WS-FT-EOF
                   GO TO CC016-EXIT
     END-READ.
     IF       FT-STATE NOT = SPACES
          AND WS-FILTER-COUNT < 55
              ADD 1 TO WS-FILTER-COUNT
              MOVE FT-STATE TO WS-FILTER-ENTRY (WS-FILTER-COUNT)
     END-IF.
 CC016-EXIT.
     EXIT SECTION.
*
 CC020-READ-EVENT               SECTION.
*********************************
     READ     WX-EVENT-FILE
              AT END
                   MOVE "Y" TO WS-EV-EOF
                   GO TO CC020-EXIT
     END-READ.
     ADD      1 TO RC-ROWS-READ.
 CC020-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD030 - ONE PASS OF THE MAIN PROCESSING LOOP - VALIDATE,     *
*  DERIVE AND ACCUMULATE ONE EVENT RECORD, THEN READ THE NEXT.  *
*---------------------------------------------------------------*
 DD030-PROCESS-EVENT            SECTION.
*********************************
     MOVE     "Y" TO CW-VALID-FLAG.
     PERFORM  DD031-VALIDATE-EVENT THRU DD031-EXIT.
     IF       CW-VALID-FLAG = "Y"
          AND WS-FILTER-ON = "Y"
              PERFORM DD032-CHECK-FILTER THRU DD032-EXIT
     END-IF.
     IF       CW-VALID-FLAG = "Y"
              PERFORM DD040-DERIVE-EVENT THRU DD040-EXIT
              PERFORM DD050-ACCUM-LOCATION THRU DD050-EXIT
              PERFORM DD051-ACCUM-DAILY THRU DD051-EXIT
              PERFORM DD052-ACCUM-MONTHLY THRU DD052-EXIT
              PERFORM DD053-ACCUM-EVENT-TYPE THRU DD053-EXIT
     ELSE
              ADD 1 TO RC-ROWS-FILTERED
     END-IF.
     PERFORM  CC020-READ-EVENT THRU CC020-EXIT.
 DD030-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.1 - DROP RECORDS MISSING START/END TIME, TYPE, SEVERITY, *
*  ZIP OR STATE.                                                *
*---------------------------------------------------------------*
 DD031-VALIDATE-EVENT            SECTION.
*********************************
     IF       WE-START-DATE = SPACES
          OR  WE-END-DATE   = SPACES
          OR  WE-EVENT-TYPE = SPACES
          OR  WE-SEVERITY   = SPACES
          OR  WE-ZIP-CODE   = SPACES
          OR  WE-STATE      = SPACES
              MOVE "N" TO CW-VALID-FLAG
     END-IF.
 DD031-EXIT.
     EXIT SECTION.
*
 DD032-CHECK-FILTER              SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD033-SCAN-FILTER THRU DD033-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-FILTER-COUNT.
     IF       WS-FOUND NOT = "Y"
              MOVE "N" TO CW-VALID-FLAG
     END-IF.
 DD032-EXIT.
     EXIT SECTION.
*
 DD033-SCAN-FILTER               SECTION.
*********************************
     IF       WS-FILTER-ENTRY (WS-IX) = WE-STATE
              MOVE "Y" TO WS-FOUND
     END-IF.
 DD033-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DD040 - DURATION, LOCATION-ID, LOCAL DATE, BR1.2 TEMPERATURE *
*  INFERENCE AND BR1.3 IMPACT SCORE FOR THE CURRENT EVENT.      *
*---------------------------------------------------------------*
 DD040-DERIVE-EVENT              SECTION.
*********************************
     STRING   WE-ZIP-CODE DELIMITED BY SIZE
              "_"         DELIMITED BY SIZE
              WE-STATE    DELIMITED BY SIZE
                   INTO CW-LOCATION-ID.
     MOVE     WE-START-DATE TO CW-WX-DATE.
     MOVE     WE-START-DATE (1:4) TO CW-YEAR.
     MOVE     WE-START-DATE (6:2) TO CW-MONTH.
     MOVE     WE-START-DATE (9:2) TO CW-DAY.
*
     PERFORM  DD041-DURATION-HOURS THRU DD041-EXIT.
     PERFORM  DD042-TEMP-INFERENCE THRU DD042-EXIT.
     PERFORM  DD043-SEVERITY-NUMBER THRU DD043-EXIT.
     PERFORM  DD044-SEVERE-TYPE THRU DD044-EXIT.
     PERFORM  DD045-IMPACT-SCORE THRU DD045-EXIT.
     MOVE     ZERO TO CW-CLIMATE-ZONE.
 DD040-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  DURATION IN HOURS, START TO END, VIA THE JULIAN DAY ROUTINE. *
*---------------------------------------------------------------*
 DD041-DURATION-HOURS            SECTION.
*********************************
     MOVE     WE-START-DATE (1:4) TO WJ-YEAR.
     MOVE     WE-START-DATE (6:2) TO WJ-MONTH.
     MOVE     WE-START-DATE (9:2) TO WJ-DAY.
     PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
     MOVE     WJ-JULIAN TO WS-START-JULIAN.
     MOVE     WE-START-HHMM (1:2) TO WS-START-HH.
     MOVE     WE-START-HHMM (4:2) TO WS-START-MM.
*
     MOVE     WE-END-DATE   (1:4) TO WJ-YEAR.
     MOVE     WE-END-DATE   (6:2) TO WJ-MONTH.
     MOVE     WE-END-DATE   (9:2) TO WJ-DAY.
     PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
     MOVE     WJ-JULIAN TO WS-END-JULIAN.
     MOVE     WE-END-HHMM   (1:2) TO WS-END-HH.
     MOVE     WE-END-HHMM   (4:2) TO WS-END-MM.
*
     COMPUTE  WS-START-MINUTES =
              WS-START-JULIAN * 1440 + WS-START-HH * 60 + WS-START-MM.
     COMPUTE  WS-END-MINUTES =
              WS-END-JULIAN   * 1440 + WS-END-HH   * 60 + WS-END-MM.
     COMPUTE  WS-DURATION-MINUTES =
              WS-END-MINUTES - WS-START-MINUTES.
     IF       WS-DURATION-MINUTES < 0
              MOVE ZERO TO WS-DURATION-MINUTES
     END-IF.
     COMPUTE  CW-DURATION-HOURS ROUNDED =
              WS-DURATION-MINUTES / 60.
 DD041-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.2 - TEMPERATURE INFERENCE, COLD/HEAT TYPES ONLY.         *
*---------------------------------------------------------------*
 DD042-TEMP-INFERENCE            SECTION.
*********************************
     MOVE     "N" TO CW-TEMP-PRESENT.
     MOVE     ZERO TO CW-TEMP-EST.
     IF       WE-EVENT-TYPE = "Cold"
              MOVE "Y" TO CW-TEMP-PRESENT
              EVALUATE WE-SEVERITY
                  WHEN "Extreme"  MOVE 10.0  TO CW-TEMP-EST
                  WHEN "Severe"   MOVE 20.0  TO CW-TEMP-EST
                  WHEN "Moderate" MOVE 30.0  TO CW-TEMP-EST
                  WHEN OTHER      MOVE 40.0  TO CW-TEMP-EST
              END-EVALUATE
     END-IF.
     IF       WE-EVENT-TYPE = "Heat"
              MOVE "Y" TO CW-TEMP-PRESENT
              EVALUATE WE-SEVERITY
                  WHEN "Extreme"  MOVE 105.0 TO CW-TEMP-EST
                  WHEN "Severe"   MOVE 100.0 TO CW-TEMP-EST
                  WHEN "Moderate" MOVE 95.0  TO CW-TEMP-EST
                  WHEN OTHER      MOVE 90.0  TO CW-TEMP-EST
              END-EVALUATE
     END-IF.
 DD042-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.7 - SEVERITY NUMERIC MAPPING.                            *
*---------------------------------------------------------------*
 DD043-SEVERITY-NUMBER           SECTION.
*********************************
     EVALUATE WE-SEVERITY
         WHEN "Extreme"  MOVE 4.0 TO CW-SEVERITY-NUM
         WHEN "Severe"   MOVE 3.0 TO CW-SEVERITY-NUM
         WHEN "Moderate" MOVE 2.0 TO CW-SEVERITY-NUM
         WHEN "Light"    MOVE 1.0 TO CW-SEVERITY-NUM
         WHEN "Heavy"    MOVE 3.5 TO CW-SEVERITY-NUM
         WHEN "UNK"      MOVE 2.0 TO CW-SEVERITY-NUM
         WHEN OTHER      MOVE 2.0 TO CW-SEVERITY-NUM
     END-EVALUATE.
 DD043-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.8 - SEVERE EVENT TYPES.                                  *
*---------------------------------------------------------------*
 DD044-SEVERE-TYPE               SECTION.
*********************************
     MOVE     "N" TO CW-SEVERE-FLAG.
     EVALUATE WE-EVENT-TYPE
         WHEN "Cold"          MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Snow"          MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Thunderstorm"  MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Hail"          MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Hurricane"     MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Tornado"       MOVE "Y" TO CW-SEVERE-FLAG
         WHEN "Heat"          MOVE "Y" TO CW-SEVERE-FLAG
         WHEN OTHER           MOVE "N" TO CW-SEVERE-FLAG
     END-EVALUATE.
 DD044-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.3 - EVENT IMPACT SCORE.                                  *
*---------------------------------------------------------------*
 DD045-IMPACT-SCORE              SECTION.
*********************************
     EVALUATE WE-EVENT-TYPE
         WHEN "Cold"          MOVE 9.0  TO CW-IMPACT-BASE
         WHEN "Heat"          MOVE 8.5  TO CW-IMPACT-BASE
         WHEN "Snow"          MOVE 7.0  TO CW-IMPACT-BASE
         WHEN "Thunderstorm"  MOVE 6.0  TO CW-IMPACT-BASE
         WHEN "Rain"          MOVE 4.0  TO CW-IMPACT-BASE
         WHEN "Fog"           MOVE 2.0  TO CW-IMPACT-BASE
         WHEN "Hail"          MOVE 5.0  TO CW-IMPACT-BASE
         WHEN "Wind"          MOVE 3.0  TO CW-IMPACT-BASE
         WHEN "Hurricane"     MOVE 10.0 TO CW-IMPACT-BASE
         WHEN "Tornado"       MOVE 10.0 TO CW-IMPACT-BASE
         WHEN "Precipitation" MOVE 3.5  TO CW-IMPACT-BASE
         WHEN "Cloudy"        MOVE 1.0  TO CW-IMPACT-BASE
         WHEN OTHER           MOVE 1.0  TO CW-IMPACT-BASE
     END-EVALUATE.
     EVALUATE WE-SEVERITY
         WHEN "Extreme"  MOVE 1.00 TO CW-IMPACT-MULT
         WHEN "Severe"   MOVE 0.80 TO CW-IMPACT-MULT
         WHEN "Moderate" MOVE 0.60 TO CW-IMPACT-MULT
         WHEN "Light"    MOVE 0.30 TO CW-IMPACT-MULT
         WHEN "Heavy"    MOVE 0.90 TO CW-IMPACT-MULT
         WHEN "UNK"      MOVE 0.50 TO CW-IMPACT-MULT
         WHEN OTHER      MOVE 0.50 TO CW-IMPACT-MULT
     END-EVALUATE.
     IF       CW-DURATION-HOURS > 24
              COMPUTE CW-DUR-FACTOR = 24 / 24
     ELSE
              COMPUTE CW-DUR-FACTOR ROUNDED =
                      CW-DURATION-HOURS / 24
     END-IF.
     COMPUTE  CW-IMPACT-SCORE ROUNDED =
              CW-IMPACT-BASE * CW-IMPACT-MULT *
              (0.5 + 0.5 * CW-DUR-FACTOR).
     IF       CW-IMPACT-SCORE > 10.0
              MOVE 10.0 TO CW-IMPACT-SCORE
     END-IF.
 DD045-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  ACCUMULATE LOCATION IDENTITY, RUNNING EVENT COUNT AND        *
*  BR1.4 CLIMATE ZONE.  FIND-OR-ADD VIA LINEAR SEARCH, THE      *
*  TABLE IS SORTED LATER AT EE061 BEFORE IT IS WRITTEN.         *
*---------------------------------------------------------------*
 DD050-ACCUM-LOCATION             SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD050A-SCAN-LOC THRU DD050A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-LOC-COUNT.
     IF       WS-FOUND = "Y"
              ADD 1 TO WL2-EVT-CNT (WS-INSERT-AT)
     ELSE
              IF    WS-LOC-COUNT >= 2000
                    DISPLAY WX003
                    GOBACK
              END-IF
              ADD   1 TO WS-LOC-COUNT
              MOVE  CW-LOCATION-ID TO WL2-KEY (WS-LOC-COUNT)
              MOVE  WE-ZIP-CODE    TO WL2-ZIP (WS-LOC-COUNT)
              MOVE  WE-CITY        TO WL2-CITY (WS-LOC-COUNT)
              MOVE  WE-COUNTY      TO WL2-COUNTY (WS-LOC-COUNT)
              MOVE  WE-STATE       TO WL2-STATE (WS-LOC-COUNT)
              MOVE  WE-LATITUDE    TO WL2-LAT (WS-LOC-COUNT)
              MOVE  WE-LONGITUDE   TO WL2-LON (WS-LOC-COUNT)
              MOVE  1              TO WL2-EVT-CNT (WS-LOC-COUNT)
              PERFORM DD054-CLIMATE-ZONE THRU DD054-EXIT
              MOVE  CW-CLIMATE-ZONE TO WL2-ZONE (WS-LOC-COUNT)
     END-IF.
 DD050-EXIT.
     EXIT SECTION.
*
 DD050A-SCAN-LOC                   SECTION.
*********************************
     IF       WL2-KEY (WS-IX) = CW-LOCATION-ID
              MOVE "Y" TO WS-FOUND
              MOVE WS-IX TO WS-INSERT-AT
     END-IF.
 DD050A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.4 - CLIMATE ZONE FROM ABSOLUTE LATITUDE.                 *
*---------------------------------------------------------------*
 DD054-CLIMATE-ZONE                SECTION.
*********************************
     EVALUATE TRUE
         WHEN WE-LATITUDE < 27  AND WE-LATITUDE > -27
              MOVE 1 TO CW-CLIMATE-ZONE
         WHEN WE-LATITUDE < 34  AND WE-LATITUDE > -34
              MOVE 2 TO CW-CLIMATE-ZONE
         WHEN WE-LATITUDE < 40  AND WE-LATITUDE > -40
              MOVE 3 TO CW-CLIMATE-ZONE
         WHEN WE-LATITUDE < 45  AND WE-LATITUDE > -45
              MOVE 4 TO CW-CLIMATE-ZONE
         WHEN OTHER
              MOVE 5 TO CW-CLIMATE-ZONE
     END-EVALUATE.
 DD054-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  ACCUMULATE THE PER LOCATION + DATE (DAILY) FIGURES.          *
*---------------------------------------------------------------*
 DD051-ACCUM-DAILY                 SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD051A-SCAN-DLY THRU DD051A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-DLY-COUNT.
     IF       WS-FOUND = "N"
              IF    WS-DLY-COUNT >= 20000
                    DISPLAY WX004
                    GOBACK
              END-IF
              ADD   1 TO WS-DLY-COUNT
              MOVE  WS-DLY-COUNT TO WS-INSERT-AT
              MOVE  CW-LOCATION-ID TO WD2-KEY (WS-INSERT-AT)
              MOVE  CW-WX-DATE     TO WD2-DATE (WS-INSERT-AT)
              MOVE  ZERO TO WD2-TEMP-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WD2-TEMP-CNT (WS-INSERT-AT)
              MOVE  999  TO WD2-MIN-TEMP (WS-INSERT-AT)
              MOVE  -999 TO WD2-MAX-TEMP (WS-INSERT-AT)
              MOVE  ZERO TO WD2-PRECIP-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WD2-SEVERE-CNT (WS-INSERT-AT)
              MOVE  ZERO TO WD2-IMPACT-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WD2-IMPACT-CNT (WS-INSERT-AT)
     END-IF.
     IF       CW-TEMP-PRESENT = "Y"
              ADD   CW-TEMP-EST TO WD2-TEMP-SUM (WS-INSERT-AT)
              ADD   1 TO WD2-TEMP-CNT (WS-INSERT-AT)
              IF    CW-TEMP-EST < WD2-MIN-TEMP (WS-INSERT-AT)
                    MOVE CW-TEMP-EST TO WD2-MIN-TEMP (WS-INSERT-AT)
              END-IF
              IF    CW-TEMP-EST > WD2-MAX-TEMP (WS-INSERT-AT)
                    MOVE CW-TEMP-EST TO WD2-MAX-TEMP (WS-INSERT-AT)
              END-IF
     END-IF.
     ADD      WE-PRECIP-IN TO WD2-PRECIP-SUM (WS-INSERT-AT).
     IF       CW-SEVERE-FLAG = "Y"
              ADD 1 TO WD2-SEVERE-CNT (WS-INSERT-AT)
     END-IF.
     ADD      CW-IMPACT-SCORE TO WD2-IMPACT-SUM (WS-INSERT-AT).
     ADD      1 TO WD2-IMPACT-CNT (WS-INSERT-AT).
 DD051-EXIT.
     EXIT SECTION.
*
 DD051A-SCAN-DLY                   SECTION.
*********************************
     IF       WD2-KEY (WS-IX) = CW-LOCATION-ID
          AND WD2-DATE (WS-IX) = CW-WX-DATE
              MOVE "Y" TO WS-FOUND
              MOVE WS-IX TO WS-INSERT-AT
     END-IF.
 DD051A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  ACCUMULATE THE PER LOCATION + YEAR + MONTH FIGURES.          *
*---------------------------------------------------------------*
 DD052-ACCUM-MONTHLY                SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD052A-SCAN-MON THRU DD052A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-MON-COUNT.
     IF       WS-FOUND = "N"
              IF    WS-MON-COUNT >= 6000
                    DISPLAY WX005
                    GOBACK
              END-IF
              ADD   1 TO WS-MON-COUNT
              MOVE  WS-MON-COUNT TO WS-INSERT-AT
              MOVE  CW-LOCATION-ID TO WM2-KEY (WS-INSERT-AT)
              MOVE  CW-YEAR  TO WM2-YEAR (WS-INSERT-AT)
              MOVE  CW-MONTH TO WM2-MONTH (WS-INSERT-AT)
              MOVE  ZERO TO WM2-TEMP-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WM2-TEMP-CNT (WS-INSERT-AT)
              MOVE  ZERO TO WM2-PRECIP-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WM2-IMPACT-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WM2-IMPACT-CNT (WS-INSERT-AT)
              MOVE  ZERO TO WM2-SEV-DATE-CNT (WS-INSERT-AT)
     END-IF.
     IF       CW-TEMP-PRESENT = "Y"
              ADD   CW-TEMP-EST TO WM2-TEMP-SUM (WS-INSERT-AT)
              ADD   1 TO WM2-TEMP-CNT (WS-INSERT-AT)
     END-IF.
     ADD      WE-PRECIP-IN TO WM2-PRECIP-SUM (WS-INSERT-AT).
     ADD      CW-IMPACT-SCORE TO WM2-IMPACT-SUM (WS-INSERT-AT).
     ADD      1 TO WM2-IMPACT-CNT (WS-INSERT-AT).
     IF       CW-SEVERE-FLAG = "Y"
              PERFORM DD055-DISTINCT-SEV-DATE THRU DD055-EXIT
     END-IF.
 DD052-EXIT.
     EXIT SECTION.
*
 DD052A-SCAN-MON                    SECTION.
*********************************
     IF       WM2-KEY (WS-IX)   = CW-LOCATION-ID
          AND WM2-YEAR (WS-IX)  = CW-YEAR
          AND WM2-MONTH (WS-IX) = CW-MONTH
              MOVE "Y" TO WS-FOUND
              MOVE WS-IX TO WS-INSERT-AT
     END-IF.
 DD052A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  COUNT A SEVERE-EVENT DATE ONCE PER DISTINCT DATE IN MONTH.   *
*---------------------------------------------------------------*
 DD055-DISTINCT-SEV-DATE             SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD055A-SCAN-SEV-DATE THRU DD055A-EXIT
              VARYING WS-JX FROM 1 BY 1
              UNTIL WS-JX > WM2-SEV-DATE-CNT (WS-INSERT-AT).
     IF       WS-FOUND = "N"
          AND WM2-SEV-DATE-CNT (WS-INSERT-AT) < 31
              ADD   1 TO WM2-SEV-DATE-CNT (WS-INSERT-AT)
              MOVE  CW-WX-DATE TO
                    WM2-SEV-DATE-TBL (WS-INSERT-AT,
                    WM2-SEV-DATE-CNT (WS-INSERT-AT))
     END-IF.
 DD055-EXIT.
     EXIT SECTION.
*
 DD055A-SCAN-SEV-DATE                SECTION.
*********************************
     IF       WM2-SEV-DATE-TBL (WS-INSERT-AT, WS-JX) = CW-WX-DATE
              MOVE "Y" TO WS-FOUND
     END-IF.
 DD055A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  ACCUMULATE THE PER LOCATION + EVENT-TYPE FIGURES.            *
*---------------------------------------------------------------*
 DD053-ACCUM-EVENT-TYPE               SECTION.
*********************************
     MOVE     "N" TO WS-FOUND.
     PERFORM  DD053A-SCAN-EVT THRU DD053A-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-EVT-COUNT.
     IF       WS-FOUND = "N"
              IF    WS-EVT-COUNT >= 6000
                    DISPLAY WX006
                    GOBACK
              END-IF
              ADD   1 TO WS-EVT-COUNT
              MOVE  WS-EVT-COUNT TO WS-INSERT-AT
              MOVE  CW-LOCATION-ID TO WE2-KEY (WS-INSERT-AT)
              MOVE  WE-EVENT-TYPE  TO WE2-TYPE (WS-INSERT-AT)
              MOVE  ZERO TO WE2-COUNT (WS-INSERT-AT)
              MOVE  ZERO TO WE2-DUR-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WE2-SEV-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WE2-SEV-CNT (WS-INSERT-AT)
              MOVE  ZERO TO WE2-IMPACT-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WE2-IMPACT-CNT (WS-INSERT-AT)
     END-IF.
     ADD      1 TO WE2-COUNT (WS-INSERT-AT).
     ADD      CW-DURATION-HOURS TO WE2-DUR-SUM (WS-INSERT-AT).
     ADD      CW-SEVERITY-NUM TO WE2-SEV-SUM (WS-INSERT-AT).
     ADD      1 TO WE2-SEV-CNT (WS-INSERT-AT).
     ADD      CW-IMPACT-SCORE TO WE2-IMPACT-SUM (WS-INSERT-AT).
     ADD      1 TO WE2-IMPACT-CNT (WS-INSERT-AT).
 DD053-EXIT.
     EXIT SECTION.
*
 DD053A-SCAN-EVT                      SECTION.
*********************************
     IF       WE2-KEY (WS-IX)  = CW-LOCATION-ID
          AND WE2-TYPE (WS-IX) = WE-EVENT-TYPE
              MOVE "Y" TO WS-FOUND
              MOVE WS-IX TO WS-INSERT-AT
     END-IF.
 DD053A-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EE060 - FINALIZE ALL FOUR TABLES (MEANS, DEGREE DAYS PER     *
*  BR1.5/BR1.6, EVENT FREQUENCY PER BR1.9), SORT EACH INTO ITS  *
*  OUTPUT KEY ORDER, AND WRITE THE FOUR DATASETS.               *
*---------------------------------------------------------------*
 EE060-FINALIZE-ALL                  SECTION.
*********************************
     PERFORM  EE061-SORT-LOC THRU EE061-EXIT.
     PERFORM  EE062-WRITE-LOC THRU EE062-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-LOC-COUNT.
     MOVE     WS-LOC-COUNT TO RC-LOCATIONS-PROC.
*
     PERFORM  EE063-SORT-DLY THRU EE063-EXIT.
     PERFORM  EE064-WRITE-DLY THRU EE064-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-DLY-COUNT.
     MOVE     WS-DLY-COUNT TO RC-DAILY-CREATED.
*
     PERFORM  EE065-SORT-MON THRU EE065-EXIT.
     PERFORM  EE066-WRITE-MON THRU EE066-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-MON-COUNT.
*
     PERFORM  EE067-SORT-EVT THRU EE067-EXIT.
     PERFORM  EE068-WRITE-EVT THRU EE068-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-EVT-COUNT.
 EE060-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EXCHANGE SORT ON WS-LOC-TABLE, ASCENDING WL2-KEY.            *
*---------------------------------------------------------------*
 EE061-SORT-LOC                       SECTION.
*********************************
     MOVE     "Y" TO WS-SWAP-FLAG.
     PERFORM  EE061A-PASS THRU EE061A-EXIT
              UNTIL WS-SWAP-FLAG NOT = "Y".
 EE061-EXIT.
     EXIT SECTION.
*
 EE061A-PASS                          SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  EE061B-COMPARE THRU EE061B-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-LOC-COUNT - 1.
 EE061A-EXIT.
     EXIT SECTION.
*
 EE061B-COMPARE                       SECTION.
*********************************
     IF       WL2-KEY (WS-IX) > WL2-KEY (WS-IX + 1)
              MOVE WS-LOC-ENTRY (WS-IX) TO WS-LOC-SWAP
              MOVE WS-LOC-ENTRY (WS-IX + 1) TO WS-LOC-ENTRY (WS-IX)
              MOVE WS-LOC-SWAP TO WS-LOC-ENTRY (WS-IX + 1)
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 EE061B-EXIT.
     EXIT SECTION.
*
 EE062-WRITE-LOC                       SECTION.
*********************************
     MOVE     SPACES TO WX-LOCATION-RECORD.
     MOVE     WL2-KEY (WS-IX)      TO WL-LOCATION-ID.
     MOVE     WL2-ZIP (WS-IX)      TO WL-ZIP-CODE.
     MOVE     WL2-CITY (WS-IX)     TO WL-CITY.
     MOVE     WL2-COUNTY (WS-IX)   TO WL-COUNTY.
     MOVE     WL2-STATE (WS-IX)    TO WL-STATE.
     MOVE     WL2-LAT (WS-IX)      TO WL-LATITUDE.
     MOVE     WL2-LON (WS-IX)      TO WL-LONGITUDE.
     MOVE     WL2-ZONE (WS-IX)     TO WL-CLIMATE-ZONE.
     COMPUTE  WL-EVENT-FREQUENCY ROUNDED = WL2-EVT-CNT (WS-IX) / 7.
     WRITE    WX-LOCATION-RECORD.
 EE062-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EXCHANGE SORT ON WS-DLY-TABLE, ASCENDING KEY + DATE.         *
*---------------------------------------------------------------*
 EE063-SORT-DLY                       SECTION.
*********************************
     MOVE     "Y" TO WS-SWAP-FLAG.
     PERFORM  EE063A-PASS THRU EE063A-EXIT
              UNTIL WS-SWAP-FLAG NOT = "Y".
 EE063-EXIT.
     EXIT SECTION.
*
 EE063A-PASS                          SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  EE063B-COMPARE THRU EE063B-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-DLY-COUNT - 1.
 EE063A-EXIT.
     EXIT SECTION.
*
 EE063B-COMPARE                       SECTION.
*********************************
     IF      (WD2-KEY (WS-IX) > WD2-KEY (WS-IX + 1))
         OR  (WD2-KEY (WS-IX) = WD2-KEY (WS-IX + 1)
         AND  WD2-DATE (WS-IX) > WD2-DATE (WS-IX + 1))
              MOVE WS-DLY-ENTRY (WS-IX) TO WS-DLY-SWAP
              MOVE WS-DLY-ENTRY (WS-IX + 1) TO WS-DLY-ENTRY (WS-IX)
              MOVE WS-DLY-SWAP TO WS-DLY-ENTRY (WS-IX + 1)
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 EE063B-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.5 - DAILY DEGREE DAYS, THEN WRITE THE DAILY RECORD.      *
*---------------------------------------------------------------*
 EE064-WRITE-DLY                       SECTION.
*********************************
     MOVE     SPACES TO WX-DAILY-RECORD.
     MOVE     WD2-DATE (WS-IX)     TO WD-WX-DATE.
     MOVE     WD2-KEY (WS-IX)      TO WD-LOCATION-ID.
     IF       WD2-TEMP-CNT (WS-IX) > 0
              COMPUTE WD-AVG-TEMP ROUNDED =
                      WD2-TEMP-SUM (WS-IX) / WD2-TEMP-CNT (WS-IX)
              MOVE "Y" TO WD-TEMP-PRESENT
              MOVE WD2-MIN-TEMP (WS-IX) TO WD-MIN-TEMP
              MOVE WD2-MAX-TEMP (WS-IX) TO WD-MAX-TEMP
              IF  WD-AVG-TEMP < 65
                  COMPUTE WD-HDD ROUNDED = 65 - WD-AVG-TEMP
                  MOVE ZERO TO WD-CDD
              ELSE
                  COMPUTE WD-CDD ROUNDED = WD-AVG-TEMP - 65
                  MOVE ZERO TO WD-HDD
              END-IF
     ELSE
              MOVE ZERO TO WD-AVG-TEMP WD-MIN-TEMP WD-MAX-TEMP
              MOVE "N" TO WD-TEMP-PRESENT
              MOVE ZERO TO WD-HDD WD-CDD
     END-IF.
     MOVE     WD2-PRECIP-SUM (WS-IX) TO WD-PRECIPITATION.
     MOVE     WD2-SEVERE-CNT (WS-IX) TO WD-SEVERE-EVENTS.
     IF       WD2-IMPACT-CNT (WS-IX) > 0
              COMPUTE WD-IMPACT-SCORE ROUNDED =
                      WD2-IMPACT-SUM (WS-IX) / WD2-IMPACT-CNT (WS-IX)
     ELSE
              MOVE ZERO TO WD-IMPACT-SCORE
     END-IF.
     WRITE    WX-DAILY-RECORD.
 EE064-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EXCHANGE SORT ON WS-MON-TABLE, ASCENDING KEY + YEAR + MONTH. *
*---------------------------------------------------------------*
 EE065-SORT-MON                       SECTION.
*********************************
     MOVE     "Y" TO WS-SWAP-FLAG.
     PERFORM  EE065A-PASS THRU EE065A-EXIT
              UNTIL WS-SWAP-FLAG NOT = "Y".
 EE065-EXIT.
     EXIT SECTION.
*
 EE065A-PASS                          SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  EE065B-COMPARE THRU EE065B-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-MON-COUNT - 1.
 EE065A-EXIT.
     EXIT SECTION.
*
 EE065B-COMPARE                       SECTION.
*********************************
     IF      (WM2-KEY (WS-IX) > WM2-KEY (WS-IX + 1))
         OR  (WM2-KEY (WS-IX) = WM2-KEY (WS-IX + 1)
         AND  WM2-YEAR (WS-IX) > WM2-YEAR (WS-IX + 1))
         OR  (WM2-KEY (WS-IX) = WM2-KEY (WS-IX + 1)
         AND  WM2-YEAR (WS-IX) = WM2-YEAR (WS-IX + 1)
         AND  WM2-MONTH (WS-IX) > WM2-MONTH (WS-IX + 1))
              MOVE WS-MON-ENTRY (WS-IX) TO WS-MON-SWAP
              MOVE WS-MON-ENTRY (WS-IX + 1) TO WS-MON-ENTRY (WS-IX)
              MOVE WS-MON-SWAP TO WS-MON-ENTRY (WS-IX + 1)
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 EE065B-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  BR1.6 - MONTHLY DEGREE DAYS, THEN WRITE THE MONTHLY RECORD.  *
*---------------------------------------------------------------*
 EE066-WRITE-MON                       SECTION.
*********************************
     MOVE     SPACES TO WX-MONTH-RECORD.
     MOVE     WM2-YEAR (WS-IX)     TO WM-YEAR.
     MOVE     WM2-MONTH (WS-IX)    TO WM-MONTH.
     MOVE     WM2-KEY (WS-IX)      TO WM-LOCATION-ID.
     IF       WM2-TEMP-CNT (WS-IX) > 0
              COMPUTE WM-AVG-TEMP ROUNDED =
                      WM2-TEMP-SUM (WS-IX) / WM2-TEMP-CNT (WS-IX)
              MOVE "Y" TO WM-TEMP-PRESENT
              IF  WM-AVG-TEMP < 65
                  COMPUTE WM-TOTAL-HDD ROUNDED =
                          (65 - WM-AVG-TEMP) * 30
                  MOVE ZERO TO WM-TOTAL-CDD
              ELSE
                  COMPUTE WM-TOTAL-CDD ROUNDED =
                          (WM-AVG-TEMP - 65) * 30
                  MOVE ZERO TO WM-TOTAL-HDD
              END-IF
     ELSE
              MOVE ZERO TO WM-AVG-TEMP
              MOVE "N" TO WM-TEMP-PRESENT
              MOVE ZERO TO WM-TOTAL-HDD WM-TOTAL-CDD
     END-IF.
     MOVE     WM2-PRECIP-SUM (WS-IX) TO WM-PRECIPITATION.
     MOVE     WM2-SEV-DATE-CNT (WS-IX) TO WM-SEVERE-EVENT-DAYS.
     IF       WM2-IMPACT-CNT (WS-IX) > 0
              COMPUTE WM-AVG-IMPACT ROUNDED =
                      WM2-IMPACT-SUM (WS-IX) / WM2-IMPACT-CNT (WS-IX)
     ELSE
              MOVE ZERO TO WM-AVG-IMPACT
     END-IF.
     WRITE    WX-MONTH-RECORD.
 EE066-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  EXCHANGE SORT ON WS-EVT-TABLE, ASCENDING KEY + EVENT-TYPE.   *
*---------------------------------------------------------------*
 EE067-SORT-EVT                       SECTION.
*********************************
     MOVE     "Y" TO WS-SWAP-FLAG.
     PERFORM  EE067A-PASS THRU EE067A-EXIT
              UNTIL WS-SWAP-FLAG NOT = "Y".
 EE067-EXIT.
     EXIT SECTION.
*
 EE067A-PASS                          SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  EE067B-COMPARE THRU EE067B-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-EVT-COUNT - 1.
 EE067A-EXIT.
     EXIT SECTION.
*
 EE067B-COMPARE                       SECTION.
*********************************
     IF      (WE2-KEY (WS-IX) > WE2-KEY (WS-IX + 1))
         OR  (WE2-KEY (WS-IX) = WE2-KEY (WS-IX + 1)
         AND  WE2-TYPE (WS-IX) > WE2-TYPE (WS-IX + 1))
              MOVE WS-EVT-ENTRY (WS-IX) TO WS-EVT-SWAP
              MOVE WS-EVT-ENTRY (WS-IX + 1) TO WS-EVT-ENTRY (WS-IX)
              MOVE WS-EVT-SWAP TO WS-EVT-ENTRY (WS-IX + 1)
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 EE067B-EXIT.
     EXIT SECTION.
*
 EE068-WRITE-EVT                       SECTION.
*********************************
     MOVE     SPACES TO WX-ESTAT-RECORD.
     MOVE     WE2-KEY (WS-IX)   TO ES-LOCATION-ID.
     MOVE     WE2-TYPE (WS-IX)  TO ES-EVENT-TYPE.
     MOVE     WE2-COUNT (WS-IX) TO ES-EVENT-COUNT.
     COMPUTE  ES-AVG-DURATION ROUNDED =
              WE2-DUR-SUM (WS-IX) / WE2-COUNT (WS-IX).
     COMPUTE  ES-AVG-SEVERITY ROUNDED =
              WE2-SEV-SUM (WS-IX) / WE2-SEV-CNT (WS-IX).
     COMPUTE  ES-ENERGY-IMPACT ROUNDED =
              WE2-IMPACT-SUM (WS-IX) / WE2-IMPACT-CNT (WS-IX).
     WRITE    WX-ESTAT-RECORD.
 EE068-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  FF070 - STATE DEGREE-DAY SUMMARY - MEAN OVER THAT STATE'S    *
*  LOCATIONS OF MONTHLY HDD AND CDD, BATCH FLOW STEP 5.  ONLY   *
*  LOCATIONS WITH TEMPERATURE DATA CONTRIBUTE, MISSING = 0.     *
*---------------------------------------------------------------*
 FF070-STATE-SUMMARY                  SECTION.
*********************************
     MOVE     ZERO TO WS-STA-COUNT.
     PERFORM  FF071-ROLL-TO-STATE THRU FF071-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-MON-COUNT.
     PERFORM  FF072-SORT-STATE THRU FF072-EXIT.
     MOVE     SPACES TO WS-LOC-SWAP.
     MOVE     SPACES TO WT2-STATE (1).
     PERFORM  FF073-PRINT-STATE-LINE THRU FF073-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-STA-COUNT.
 FF070-EXIT.
     EXIT SECTION.
*
 FF071-ROLL-TO-STATE                  SECTION.
*********************************
*    LOOK UP THE LOCATION'S STATE FROM THE LOCATION TABLE, ADD
*    THIS MONTHLY ROW'S HDD/CDD INTO THE MATCHING STATE/YEAR/
*    MONTH BUCKET (ONLY WHEN THE MONTH HAS TEMPERATURE DATA).
     IF       WM2-TEMP-CNT (WS-IX) = ZERO
              GO TO FF071-EXIT
     END-IF.
     MOVE     "N" TO WS-FOUND.
     MOVE     ZERO TO WS-FF-LOC-AT.
     PERFORM  FF071A-SCAN-LOC THRU FF071A-EXIT
              VARYING WS-JX FROM 1 BY 1
              UNTIL WS-JX > WS-LOC-COUNT.
     IF       WS-FOUND = "N"
              GO TO FF071-EXIT
     END-IF.
*    RECOMPUTE THIS LOCATION-MONTH'S HDD/CDD THE SAME WAY AS
*    EE066 DOES WHEN IT WRITES THE MONTHLY RECORD.
     COMPUTE  WS-FF-AVG-TEMP ROUNDED =
              WM2-TEMP-SUM (WS-IX) / WM2-TEMP-CNT (WS-IX).
     IF       WS-FF-AVG-TEMP < 65
              COMPUTE WS-FF-HDD ROUNDED = (65 - WS-FF-AVG-TEMP) * 30
              MOVE ZERO TO WS-FF-CDD
     ELSE
              COMPUTE WS-FF-CDD ROUNDED = (WS-FF-AVG-TEMP - 65) * 30
              MOVE ZERO TO WS-FF-HDD
     END-IF.
*    FIND-OR-ADD THE STATE/YEAR/MONTH BUCKET.
     MOVE     "N" TO WS-FOUND.
     PERFORM  FF071B-SCAN-STA THRU FF071B-EXIT
              VARYING WS-JX FROM 1 BY 1
              UNTIL WS-JX > WS-STA-COUNT.
     IF       WS-FOUND = "N"
              ADD   1 TO WS-STA-COUNT
              MOVE  WS-STA-COUNT TO WS-INSERT-AT
              MOVE  WL2-STATE (WS-FF-LOC-AT)
                                       TO WT2-STATE (WS-INSERT-AT)
              MOVE  WM2-YEAR (WS-IX)  TO WT2-YEAR (WS-INSERT-AT)
              MOVE  WM2-MONTH (WS-IX) TO WT2-MONTH (WS-INSERT-AT)
              MOVE  ZERO TO WT2-HDD-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WT2-CDD-SUM (WS-INSERT-AT)
              MOVE  ZERO TO WT2-LOC-CNT (WS-INSERT-AT)
     END-IF.
     ADD      WS-FF-HDD TO WT2-HDD-SUM (WS-INSERT-AT).
     ADD      WS-FF-CDD TO WT2-CDD-SUM (WS-INSERT-AT).
     ADD      1 TO WT2-LOC-CNT (WS-INSERT-AT).
 FF071-EXIT.
     EXIT SECTION.
*
 FF071A-SCAN-LOC                      SECTION.
*********************************
     IF       WL2-KEY (WS-JX) = WM2-KEY (WS-IX)
              MOVE "Y" TO WS-FOUND
              MOVE WS-JX TO WS-FF-LOC-AT
     END-IF.
 FF071A-EXIT.
     EXIT SECTION.
*
 FF071B-SCAN-STA                      SECTION.
*********************************
     IF       WT2-STATE (WS-JX) = WL2-STATE (WS-FF-LOC-AT)
      AND     WT2-YEAR (WS-JX)  = WM2-YEAR (WS-IX)
      AND     WT2-MONTH (WS-JX) = WM2-MONTH (WS-IX)
              MOVE "Y" TO WS-FOUND
              MOVE WS-JX TO WS-INSERT-AT
     END-IF.
 FF071B-EXIT.
     EXIT SECTION.
*
 FF072-SORT-STATE                     SECTION.
*********************************
     MOVE     "Y" TO WS-SWAP-FLAG.
     PERFORM  FF072A-PASS THRU FF072A-EXIT
              UNTIL WS-SWAP-FLAG NOT = "Y".
 FF072-EXIT.
     EXIT SECTION.
*
 FF072A-PASS                          SECTION.
*********************************
     MOVE     "N" TO WS-SWAP-FLAG.
     PERFORM  FF072B-COMPARE THRU FF072B-EXIT
              VARYING WS-IX FROM 1 BY 1
              UNTIL WS-IX > WS-STA-COUNT - 1.
 FF072A-EXIT.
     EXIT SECTION.
*
 FF072B-COMPARE                       SECTION.
*********************************
     IF      (WT2-STATE (WS-IX) > WT2-STATE (WS-IX + 1))
         OR  (WT2-STATE (WS-IX) = WT2-STATE (WS-IX + 1)
         AND  WT2-YEAR (WS-IX) > WT2-YEAR (WS-IX + 1))
         OR  (WT2-STATE (WS-IX) = WT2-STATE (WS-IX + 1)
         AND  WT2-YEAR (WS-IX) = WT2-YEAR (WS-IX + 1)
         AND  WT2-MONTH (WS-IX) > WT2-MONTH (WS-IX + 1))
              MOVE WS-STA-ENTRY (WS-IX) TO WS-STA-SWAP
              MOVE WS-STA-ENTRY (WS-IX + 1) TO WS-STA-ENTRY (WS-IX)
              MOVE WS-STA-SWAP TO WS-STA-ENTRY (WS-IX + 1)
              MOVE "Y" TO WS-SWAP-FLAG
     END-IF.
 FF072B-EXIT.
     EXIT SECTION.
*
 FF073-PRINT-STATE-LINE               SECTION.
*********************************
     IF       WS-IX > 1
         AND  WT2-STATE (WS-IX) NOT = WT2-STATE (WS-IX - 1)
              MOVE SPACES TO WX-STATE-RPT-LINE
              WRITE WX-STATE-RPT-LINE
     END-IF.
     COMPUTE  WT2-HDD-SUM (WS-IX) ROUNDED =
              WT2-HDD-SUM (WS-IX) / WT2-LOC-CNT (WS-IX).
     COMPUTE  WT2-CDD-SUM (WS-IX) ROUNDED =
              WT2-CDD-SUM (WS-IX) / WT2-LOC-CNT (WS-IX).
     MOVE     WT2-HDD-SUM (WS-IX) TO WS-RPT-HDD.
     MOVE     WT2-CDD-SUM (WS-IX) TO WS-RPT-CDD.
     MOVE     SPACES TO WX-STATE-RPT-LINE.
     STRING   WT2-STATE (WS-IX)            DELIMITED BY SIZE
              " "                          DELIMITED BY SIZE
              WT2-YEAR (WS-IX)              DELIMITED BY SIZE
              "-"                          DELIMITED BY SIZE
              WT2-MONTH (WS-IX)             DELIMITED BY SIZE
              "  MEAN HDD: "               DELIMITED BY SIZE
              WS-RPT-HDD                   DELIMITED BY SIZE
              "  MEAN CDD: "               DELIMITED BY SIZE
              WS-RPT-CDD                   DELIMITED BY SIZE
                   INTO WX-STATE-RPT-LINE.
     WRITE    WX-STATE-RPT-LINE.
 FF073-EXIT.
     EXIT SECTION.
*
*---------------------------------------------------------------*
*  GG080 - RUN SUMMARY, BATCH FLOW STEP 6.                      *
*---------------------------------------------------------------*
 GG080-RUN-SUMMARY                    SECTION.
*********************************
     MOVE     SPACES TO WX-RUN-RPT-LINE.
     STRING   "WEATHER PREPROCESS RUN SUMMARY" DELIMITED BY SIZE
                   INTO WX-RUN-RPT-LINE.
     WRITE    WX-RUN-RPT-LINE.
     MOVE     RC-ROWS-READ TO WS-RPT-CNT8.
     MOVE     SPACES TO WX-RUN-RPT-LINE.
     STRING   "TOTAL ROWS READ      : " DELIMITED BY SIZE
              WS-RPT-CNT8              DELIMITED BY SIZE
                   INTO WX-RUN-RPT-LINE.
     WRITE    WX-RUN-RPT-LINE.
     MOVE     RC-ROWS-FILTERED TO WS-RPT-CNT8.
     MOVE     SPACES TO WX-RUN-RPT-LINE.
     STRING   "ROWS FILTERED OUT     : " DELIMITED BY SIZE
              WS-RPT-CNT8              DELIMITED BY SIZE
                   INTO WX-RUN-RPT-LINE.
     WRITE    WX-RUN-RPT-LINE.
     MOVE     RC-LOCATIONS-PROC TO WS-RPT-CNT6.
     MOVE     SPACES TO WX-RUN-RPT-LINE.
     STRING   "LOCATIONS PROCESSED   : " DELIMITED BY SIZE
              WS-RPT-CNT6              DELIMITED BY SIZE
                   INTO WX-RUN-RPT-LINE.
     WRITE    WX-RUN-RPT-LINE.
     MOVE     RC-DAILY-CREATED TO WS-RPT-CNT8.
     MOVE     SPACES TO WX-RUN-RPT-LINE.
     STRING   "DAILY RECORDS CREATED : " DELIMITED BY SIZE
              WS-RPT-CNT8              DELIMITED BY SIZE
                   INTO WX-RUN-RPT-LINE.
     WRITE    WX-RUN-RPT-LINE.
 GG080-EXIT.
     EXIT SECTION.
*
     COPY "wxjulpd.cob".
