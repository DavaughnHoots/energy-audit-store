000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR WX300 REQUEST DRIVER FILE               *
000040*        ONE RECORD PER WEATHER-INTEGRATE CALCULATION            *
000050*        REQUESTED FOR A LOCATION - SEE WX300 BATCH FLOW          *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 41 BYTES.
000090*
000100* 12/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110* 02/04/96 MCK - ADDED WR-SQ-FOOTAGE/WR-SYS-EFFICIENCY FOR
000120*                THE HVAC IMPACT CALCULATOR, BR3.5.
000130*
000140  01  WX-REQUEST-RECORD.
000150      03  WR-ZIP-CODE           PIC X(05).
000160      03  WR-STATE              PIC X(02).
000170      03  WR-ACTION             PIC X(01).
000180*                                 1 NEAREST LOCATION
000190*                                 2 DEGREE DAYS FOR RANGE
000200*                                 3 WEATHER PROFILE
000210*                                 4 SEASONAL FACTORS
000220*                                 5 NORMALIZE CONSUMPTION
000230*                                 6 HVAC IMPACT
000240      03  WR-RANGE-START-DATE   PIC X(10).
000250      03  WR-RANGE-END-DATE     PIC X(10).
000260      03  WR-SQ-FOOTAGE         PIC 9(06).
000270*                                 DEFAULT 2000 WHEN ZERO
000280      03  WR-SYS-EFFICIENCY     PIC 9V99.
000290*                                 DEFAULT 0.80 WHEN ZERO
000300      03  FILLER                PIC X(05).
