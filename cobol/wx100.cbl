000010*****************************************************************
000020*                                                                *
000030*                 WEATHER AUDIT - DATA PREPROCESSOR              *
000040*                                                                *
000050*****************************************************************
000060*
000070  IDENTIFICATION          DIVISION.
000080*=================================
000090*
000100  PROGRAM-ID.              WX100.
000110  AUTHOR.                  R J HOBDAY.
000120  INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
000130  DATE-WRITTEN.            02/12/95.
000140  DATE-COMPILED.
000150  SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
000160*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.             READS THE RAW WEATHER EVENT FILE START TO
000200*                          END, VALIDATES AND DERIVES PER-EVENT
000210*                          TEMPERATURE AND IMPACT FIGURES, AND ROLLS
000220*                          THEM UP INTO LOCATION, DAILY, MONTHLY AND
000230*                          EVENT-TYPE DATASETS FOR WX300 TO USE.
000240*
000250*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
000260*    CALLED MODULES.      NONE.
000270*    FILES USED.
000280*                         WX-EVENT-FILE.     RAW WEATHER EVENTS - IN.
000290*                         WX-FILTER-FILE.    OPTIONAL STATE FILTER - IN.
000300*                         WX-LOCATION-FILE.  LOCATION MASTER - OUT.
000310*                         WX-DAILY-FILE.     DAILY WEATHER - OUT.
000320*                         WX-MONTH-FILE.     MONTHLY STATS - OUT.
000330*                         WX-ESTAT-FILE.     EVENT-TYPE STATS - OUT.
000340*                         WX-STATE-RPT.      STATE DEGREE-DAY RPT - OUT.
000350*                         WX-RUN-RPT.        RUN SUMMARY - OUT.
000360*    ERROR MESSAGES USED.
000370*                         WX001 - WX006.
000380*
000390* CHANGES.
000400* 02/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
000410* 19/12/95 RJH -    .01 ADDED STATE FILTER FILE, WAS HARD CODED.
000420* 08/01/96 RJH -    .02 FIX ROUNDING ON EE060 MEANS - WAS TRUNCATING.
000430* 22/01/96 MCK -    .03 CLIMATE ZONE TABLE ADDED PER BR1.4 MEMO.
000440* 14/02/96 RJH -    .04 SEVERE-EVENT-DAYS NOW COUNTS DISTINCT DATES,
000450*                       WAS COUNTING EVENTS - BUG FOUND IN UAT.
000460* 19/03/96 MCK -    .05 ZIP-CODE WIDENED TO MATCH REVISED WXEVNT COPY.
000470* 02/04/96 RJH - 1.1.00 STATE DEGREE-DAY SUMMARY REPORT ADDED.
000480* 11/04/96 RJH -    .01 RUN SUMMARY COUNTERS ADDED FOR OPERATIONS.
000490* 03/06/97 RJH -    .02 TABLE SIZES INCREASED - OVERFLOWED ON CA RUN.
000500* 17/11/98 MCK - 1.2.00 Y2K - WE-START-DATE YEAR NOW HELD AS CCYY
000510*                       THROUGHOUT, NO WINDOWING USED ANYWHERE.
000520* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
000530* 28/09/01 RJH - 1.3.00 INSERTION SORT REPLACED BUBBLE SORT ON THE
000540*                       DAILY TABLE - RUN TIME HALVED ON FULL FILE.
000550* 14/05/04 MCK -    .01 IMPACT SCORE CAP AT 10.0 WAS MISSING, ADDED.
000560* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
000570*
000580*******************************************************************
000590* COPYRIGHT NOTICE.
000600* ****************
000610* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
000620* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
000630* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000640* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
000650* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
000660* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000670* FITNESS FOR A PARTICULAR PURPOSE.
000680*******************************************************************
000690*
000700  ENVIRONMENT              DIVISION.
000710*=================================
000720*
000730  CONFIGURATION            SECTION.
000740  SPECIAL-NAMES.
000750      C01 IS TOP-OF-FORM
000760      CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
000770      UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
000780                               OFF STATUS IS WX-PRODUCTION-RUN.
000790*
000800  INPUT-OUTPUT             SECTION.
000810  FILE-CONTROL.
000820      SELECT WX-EVENT-FILE     ASSIGN TO "WXEVENT"
000830             ORGANIZATION      IS LINE SEQUENTIAL
000840             FILE STATUS       IS EV-STATUS.
000850*
000860      SELECT WX-FILTER-FILE    ASSIGN TO "WXFILTER"
000870             ORGANIZATION      IS LINE SEQUENTIAL
000880             FILE STATUS       IS FT-STATUS.
000890*
000900      SELECT WX-LOCATION-FILE  ASSIGN TO "WXLOC"
000910             ORGANIZATION      IS LINE SEQUENTIAL
000920             FILE STATUS       IS LO-STATUS.
000930*
000940      SELECT WX-DAILY-FILE     ASSIGN TO "WXDAILY"
000950             ORGANIZATION      IS LINE SEQUENTIAL
000960             FILE STATUS       IS DY-STATUS.
000970*
000980      SELECT WX-MONTH-FILE     ASSIGN TO "WXMONTH"
000990             ORGANIZATION      IS LINE SEQUENTIAL
001000             FILE STATUS       IS MO-STATUS.
001010*
001020      SELECT WX-ESTAT-FILE     ASSIGN TO "WXESTAT"
001030             ORGANIZATION      IS LINE SEQUENTIAL
001040             FILE STATUS       IS ET-STATUS.
001050*
001060      SELECT WX-STATE-RPT      ASSIGN TO "WXSTATRP"
001070             ORGANIZATION      IS LINE SEQUENTIAL
001080             FILE STATUS       IS SR-STATUS.
001090*
001100      SELECT WX-RUN-RPT        ASSIGN TO "WXRUNRP"
001110             ORGANIZATION      IS LINE SEQUENTIAL
001120             FILE STATUS       IS RR-STATUS.
001130*
001140  DATA                     DIVISION.
001150*=================================
001160*
001170  FILE                     SECTION.
001180*
001190  FD  WX-EVENT-FILE.
001200      COPY "wxevnt.cob".
001210*
001220  FD  WX-FILTER-FILE.
001230  01  WX-FILTER-RECORD.
001240      03  FT-STATE              PIC X(02).
001250      03  FILLER                PIC X(78).
001260*
001270  FD  WX-LOCATION-FILE.
001280      COPY "wxloc.cob".
001290*
001300  FD  WX-DAILY-FILE.
001310      COPY "wxdaily.cob".
001320*
001330  FD  WX-MONTH-FILE.
001340      COPY "wxmonth.cob".
001350*
001360  FD  WX-ESTAT-FILE.
001370      COPY "wxestat.cob".
001380*
001390  FD  WX-STATE-RPT.
001400  01  WX-STATE-RPT-LINE         PIC X(80).
001410  01  WX-STATE-HDR-LINE         REDEFINES WX-STATE-RPT-LINE.
001420      03  WH-TITLE              PIC X(40).
001430      03  FILLER                PIC X(40).
001440*
001450  FD  WX-RUN-RPT.
001460  01  WX-RUN-RPT-LINE           PIC X(80).
001470*
001480  WORKING-STORAGE          SECTION.
001490*-----------------------
001500  77  WS-PROG-NAME              PIC X(17) VALUE "WX100 (1.3.02)".
001510*
001520  01  WS-FILE-STATUSES.
001530      03  FT-STATUS              PIC XX.
001540*
001550  01  WS-SWITCHES.
001560      03  WS-EV-EOF              PIC X       VALUE "N".
001570          88  EV-EOF-YES                     VALUE "Y".
001580      03  WS-FT-EOF              PIC X       VALUE "N".
001590          88  FT-EOF-YES                     VALUE "Y".
001600      03  WS-FILTER-ON           PIC X       VALUE "N".
001610          88  FILTER-IS-ON                   VALUE "Y".
001620*
001630*---------------------------------------------------------------*
001640*  OPTIONAL STATE FILTER TABLE - WX-FILTER-FILE LOADED HERE IF  *
001650*  PRESENT.  IF THE FILE IS MISSING OR EMPTY NO FILTER APPLIES. *
001660*---------------------------------------------------------------*
001670  01  WS-FILTER-TABLE.
001680      03  WS-FILTER-COUNT        PIC 9(02)   COMP VALUE ZERO.
001690      03  WS-FILTER-ENTRY        OCCURS 55 TIMES
001700                                  INDEXED BY FX
001710                                  PIC X(02).
001720*
001730*---------------------------------------------------------------*
001740*  CURRENT EVENT WORK AREA - HOLDS DERIVED FIELDS FOR THE       *
001750*  EVENT RECORD CURRENTLY BEING PROCESSED.                      *
001760*---------------------------------------------------------------*
001770  01  WS-CURRENT-EVENT.
001780      03  CW-LOCATION-ID         PIC X(08).
001790      03  CW-LOC-ID-PARTS        REDEFINES CW-LOCATION-ID.
001800          05  CW-LOC-ZIP         PIC X(05).
001810          05  CW-LOC-SEP         PIC X(01).
001820          05  CW-LOC-STATE       PIC X(02).
001830      03  CW-WX-DATE             PIC X(10).
001840      03  CW-WX-DATE-PARTS       REDEFINES CW-WX-DATE.
001850          05  CW-DP-YEAR         PIC X(04).
001860          05  CW-DP-DASH1        PIC X(01).
001870          05  CW-DP-MONTH        PIC X(02).
001880          05  CW-DP-DASH2        PIC X(01).
001890          05  CW-DP-DAY          PIC X(02).
001900      03  CW-YEAR                PIC 9(04).
001910      03  CW-MONTH               PIC 9(02).
001920      03  CW-DAY                 PIC 9(02).
001930      03  CW-DURATION-HOURS      PIC S9(04)V99  COMP-3.
001940      03  CW-TEMP-PRESENT        PIC X(01).
001950      03  CW-TEMP-EST            PIC S9(03)V99  COMP-3.
001960      03  CW-CLIMATE-ZONE        PIC 9(01).
001970      03  CW-IMPACT-BASE         PIC S9(02)V9   COMP-3.
001980      03  CW-IMPACT-MULT         PIC S9(01)V99  COMP-3.
001990      03  CW-DUR-FACTOR          PIC S9(01)V9999 COMP-3.
002000      03  CW-IMPACT-SCORE        PIC S9(02)V99  COMP-3.
002010      03  CW-SEVERITY-NUM        PIC S9(01)V9   COMP-3.
002020      03  CW-SEVERE-FLAG         PIC X(01).
002030      03  CW-VALID-FLAG          PIC X(01).
002040*
002050*---------------------------------------------------------------*
002060*  JULIAN DAY WORK AREA - SEE ZZ090-JULIAN-DAY PARAGRAPH.       *
002070*---------------------------------------------------------------*
002080      COPY "wxjulws.cob".
002090  01  WS-START-JULIAN            PIC S9(08)     COMP-3.
002100  01  WS-END-JULIAN              PIC S9(08)     COMP-3.
002110  01  WS-START-HH                PIC 9(02).
002120  01  WS-START-MM                PIC 9(02).
002130  01  WS-END-HH                  PIC 9(02).
002140  01  WS-END-MM                  PIC 9(02).
002150  01  WS-START-MINUTES           PIC S9(09)     COMP-3.
002160  01  WS-END-MINUTES             PIC S9(09)     COMP-3.
002170  01  WS-DURATION-MINUTES        PIC S9(09)     COMP-3.
002180*
002190*---------------------------------------------------------------*
002200*  LOCATION TABLE - FIRST-SEEN IDENTITY, RUNNING EVENT COUNT.   *
002210*---------------------------------------------------------------*
002220  01  WS-LOC-TABLE.
002230      03  WS-LOC-COUNT           PIC 9(04)   COMP VALUE ZERO.
002240      03  WS-LOC-ENTRY           OCCURS 2000 TIMES
002250                                  INDEXED BY LX.
002260          05  WL2-KEY            PIC X(08).
002270          05  WL2-ZIP            PIC X(05).
002280          05  WL2-CITY           PIC X(25).
002290          05  WL2-COUNTY         PIC X(25).
002300          05  WL2-STATE          PIC X(02).
002310          05  WL2-LAT            PIC S9(03)V9(04).
002320          05  WL2-LON            PIC S9(03)V9(04).
002330          05  WL2-ZONE           PIC 9(01).
002340          05  WL2-EVT-CNT        PIC 9(07)   COMP.
002350*
002360*---------------------------------------------------------------*
002370*  DAILY TABLE - PER LOCATION + DATE ACCUMULATORS.              *
002380*---------------------------------------------------------------*
002390  01  WS-DLY-TABLE.
002400      03  WS-DLY-COUNT           PIC 9(05)   COMP VALUE ZERO.
002410      03  WS-DLY-ENTRY           OCCURS 20000 TIMES
002420                                  INDEXED BY DX.
002430          05  WD2-KEY            PIC X(08).
002440          05  WD2-DATE           PIC X(10).
002450          05  WD2-TEMP-SUM       PIC S9(07)V99  COMP-3.
002460          05  WD2-TEMP-CNT       PIC 9(05)      COMP.
002470          05  WD2-MIN-TEMP       PIC S9(03)V99  COMP-3.
002480          05  WD2-MAX-TEMP       PIC S9(03)V99  COMP-3.
002490          05  WD2-PRECIP-SUM     PIC S9(05)V99  COMP-3.
002500          05  WD2-SEVERE-CNT     PIC 9(03)      COMP.
002510          05  WD2-IMPACT-SUM     PIC S9(05)V99  COMP-3.
002520          05  WD2-IMPACT-CNT     PIC 9(05)      COMP.
002530*
002540*---------------------------------------------------------------*
002550*  MONTHLY TABLE - PER LOCATION + YEAR + MONTH ACCUMULATORS.    *
002560*---------------------------------------------------------------*
002570  01  WS-MON-TABLE.
002580      03  WS-MON-COUNT           PIC 9(04)   COMP VALUE ZERO.
002590      03  WS-MON-ENTRY           OCCURS 6000 TIMES
002600                                  INDEXED BY MX.
002610          05  WM2-KEY            PIC X(08).
002620          05  WM2-YEAR           PIC 9(04).
002630          05  WM2-MONTH          PIC 9(02).
002640          05  WM2-TEMP-SUM       PIC S9(07)V99  COMP-3.
002650          05  WM2-TEMP-CNT       PIC 9(05)      COMP.
002660          05  WM2-PRECIP-SUM     PIC S9(05)V99  COMP-3.
002670          05  WM2-IMPACT-SUM     PIC S9(05)V99  COMP-3.
002680          05  WM2-IMPACT-CNT     PIC 9(05)      COMP.
002690          05  WM2-SEV-DATE-CNT   PIC 9(02)      COMP.
002700          05  WM2-SEV-DATE-TBL   OCCURS 31 TIMES
002710                                  INDEXED BY SDX
002720                                  PIC X(10).
002730*
002740*---------------------------------------------------------------*
002750*  EVENT-TYPE TABLE - PER LOCATION + EVENT-TYPE ACCUMULATORS.   *
002760*---------------------------------------------------------------*
002770  01  WS-EVT-TABLE.
002780      03  WS-EVT-COUNT           PIC 9(04)   COMP VALUE ZERO.
002790      03  WS-EVT-ENTRY           OCCURS 6000 TIMES
002800                                  INDEXED BY VX.
002810          05  WE2-KEY            PIC X(08).
002820          05  WE2-TYPE           PIC X(15).
002830          05  WE2-COUNT          PIC 9(06)      COMP.
002840          05  WE2-DUR-SUM        PIC S9(06)V99  COMP-3.
002850          05  WE2-SEV-SUM        PIC S9(05)V9   COMP-3.
002860          05  WE2-SEV-CNT        PIC 9(06)      COMP.
002870          05  WE2-IMPACT-SUM     PIC S9(06)V99  COMP-3.
002880          05  WE2-IMPACT-CNT     PIC 9(06)      COMP.
002890*
002900*---------------------------------------------------------------*
002910*  STATE SUMMARY TABLE - MEAN OF MONTHLY HDD/CDD ACROSS A       *
002920*  STATE'S LOCATIONS, PER BATCH FLOW STEP 5.                    *
002930*---------------------------------------------------------------*
002940  01  WS-STATE-TABLE.
002950      03  WS-STA-COUNT           PIC 9(04)   COMP VALUE ZERO.
002960      03  WS-STA-ENTRY           OCCURS 3000 TIMES
002970                                  INDEXED BY TX.
002980          05  WT2-STATE          PIC X(02).
002990          05  WT2-YEAR           PIC 9(04).
003000          05  WT2-MONTH          PIC 9(02).
003010          05  WT2-HDD-SUM        PIC S9(07)V99  COMP-3.
003020          05  WT2-CDD-SUM        PIC S9(07)V99  COMP-3.
003030          05  WT2-LOC-CNT        PIC 9(04)      COMP.
003040*
003050*---------------------------------------------------------------*
003060*  MISCELLANEOUS WORK AND SUBSCRIPTS.                           *
003070*---------------------------------------------------------------*
003080  01  WS-WORK.
003090      03  WS-IX                  PIC 9(05)      COMP.
003100      03  WS-JX                  PIC 9(05)      COMP.
003110      03  WS-FOUND               PIC X(01).
003120          88  WS-FOUND-YES                      VALUE "Y".
003130      03  WS-INSERT-AT           PIC 9(05)      COMP.
003140      03  WS-SWAP-FLAG           PIC X(01).
003150          88  WS-SWAP-MADE                      VALUE "Y".
003160      03  WS-DIVISOR-OK          PIC X(01).
003170          88  WS-DIVISOR-ZERO                   VALUE "Y".
003180      03  WS-FF-LOC-AT           PIC 9(05)      COMP.
003190      03  WS-FF-AVG-TEMP         PIC S9(03)V99  COMP-3.
003200      03  WS-FF-HDD              PIC S9(05)V99  COMP-3.
003210      03  WS-FF-CDD              PIC S9(05)V99  COMP-3.
003220*
003230*---------------------------------------------------------------*
003240*  REPORT EDIT FIELDS - NUMERIC-EDITED DISPLAY COPIES FOR THE   *
003250*  PRINT LINES, MADE SINCE COMP/COMP-3 FIELDS CANNOT BE USED    *
003260*  DIRECTLY AS STRING OPERANDS.                                 *
003270*---------------------------------------------------------------*
003280  01  WS-RPT-FIELDS.
003290      03  WS-RPT-HDD             PIC Z(04)9.99.
003300      03  WS-RPT-CDD             PIC Z(04)9.99.
003310      03  WS-RPT-CNT8            PIC Z(07)9.
003320      03  WS-RPT-CNT6            PIC Z(05)9.
003330*
003340*---------------------------------------------------------------*
003350*  RUN COUNTERS FOR THE OPERATIONS SUMMARY, STEP 6.             *
003360*---------------------------------------------------------------*
003370  01  WS-RUN-COUNTERS.
003380      03  RC-ROWS-READ           PIC 9(08)      COMP VALUE ZERO.
003390      03  RC-ROWS-FILTERED       PIC 9(08)      COMP VALUE ZERO.
003400      03  RC-LOCATIONS-PROC      PIC 9(06)      COMP VALUE ZERO.
003410      03  RC-DAILY-CREATED       PIC 9(08)      COMP VALUE ZERO.
003420*
003430*---------------------------------------------------------------*
003440*  SWAP AREAS - ONE PER TABLE - USED BY THE EXCHANGE SORTS.     *
003450*---------------------------------------------------------------*
003460  01  WS-LOC-SWAP.
003470      03  FILLER                 PIC X(08).
003480      03  FILLER                 PIC X(05).
003490      03  FILLER                 PIC X(25).
003500      03  FILLER                 PIC X(25).
003510      03  FILLER                 PIC X(02).
003520      03  FILLER                 PIC S9(03)V9(04).
003530      03  FILLER                 PIC S9(03)V9(04).
003540      03  FILLER                 PIC 9(01).
003550      03  FILLER                 PIC 9(07)      COMP.
003560*
003570  01  WS-DLY-SWAP.
003580      03  FILLER                 PIC X(08).
003590      03  FILLER                 PIC X(10).
003600      03  FILLER                 PIC S9(07)V99  COMP-3.
003610      03  FILLER                 PIC 9(05)      COMP.
003620      03  FILLER                 PIC S9(03)V99  COMP-3.
003630      03  FILLER                 PIC S9(03)V99  COMP-3.
003640      03  FILLER                 PIC S9(05)V99  COMP-3.
003650      03  FILLER                 PIC 9(03)      COMP.
003660      03  FILLER                 PIC S9(05)V99  COMP-3.
003670      03  FILLER                 PIC 9(05)      COMP.
003680*
003690  01  WS-MON-SWAP.
003700      03  FILLER                 PIC X(08).
003710      03  FILLER                 PIC 9(04).
003720      03  FILLER                 PIC 9(02).
003730      03  FILLER                 PIC S9(07)V99  COMP-3.
003740      03  FILLER                 PIC 9(05)      COMP.
003750      03  FILLER                 PIC S9(05)V99  COMP-3.
003760      03  FILLER                 PIC S9(05)V99  COMP-3.
003770      03  FILLER                 PIC 9(05)      COMP.
003780      03  FILLER                 PIC 9(02)      COMP.
003790      03  FILLER                 PIC X(10) OCCURS 31 TIMES.
003800*
003810  01  WS-EVT-SWAP.
003820      03  FILLER                 PIC X(08).
003830      03  FILLER                 PIC X(15).
003840      03  FILLER                 PIC 9(06)      COMP.
003850      03  FILLER                 PIC S9(06)V99  COMP-3.
003860      03  FILLER                 PIC S9(05)V9   COMP-3.
003870      03  FILLER                 PIC 9(06)      COMP.
003880      03  FILLER                 PIC S9(06)V99  COMP-3.
003890      03  FILLER                 PIC 9(06)      COMP.
003900*
003910  01  WS-STA-SWAP.
003920      03  FILLER                 PIC X(02).
003930      03  FILLER                 PIC 9(04).
003940      03  FILLER                 PIC 9(02).
003950      03  FILLER                 PIC S9(07)V99  COMP-3.
003960      03  FILLER                 PIC S9(07)V99  COMP-3.
003970      03  FILLER                 PIC 9(04)      COMP.
003980*
003990  01  WX-ERROR-MESSAGES.
004000      03  WX001  PIC X(40) VALUE "WX001 EVENT FILE OPEN ERROR-STATUS=".
004010      03  WX002  PIC X(40) VALUE "WX002 LOC FILE OPEN ERROR, STATUS=".
004020      03  WX003  PIC X(40) VALUE "WX003 LOCATION TABLE FULL - ABORTED".
004030      03  WX004  PIC X(40) VALUE "WX004 DAILY TABLE FULL - ABORTED".
004040      03  WX005  PIC X(40) VALUE "WX005 MONTHLY TABLE FULL - ABORTED".
004050      03  WX006  PIC X(40) VALUE "WX006 EVT-TYPE TABLE FULL - ABORTED".
004060*
004070  PROCEDURE                DIVISION.
004080*=================================
004090*
004100  AA000-MAIN                    SECTION.
004110*********************************
004120      PERFORM BB010-OPEN-FILES.
004130      PERFORM CC015-LOAD-FILTER THRU CC015-EXIT.
004140      PERFORM CC020-READ-EVENT  THRU CC020-EXIT.
004150      PERFORM DD030-PROCESS-EVENT THRU DD030-EXIT
004160              UNTIL EV-EOF-YES.
004170      PERFORM EE060-FINALIZE-ALL THRU EE060-EXIT.
004180      PERFORM FF070-STATE-SUMMARY THRU FF070-EXIT.
004190      PERFORM GG080-RUN-SUMMARY THRU GG080-EXIT.
004200      PERFORM HH090-CLOSE-FILES.
004210      GOBACK.
004220  AA000-EXIT.
004230      EXIT SECTION.
004240*
004250  BB010-OPEN-FILES              SECTION.
004260*********************************
004270      OPEN INPUT  WX-EVENT-FILE.
004280      IF       EV-STATUS NOT = "00"
004290               DISPLAY WX001 " " EV-STATUS
004300               GOBACK
004310      END-IF.
004320      OPEN OUTPUT WX-LOCATION-FILE.
004330      IF       LO-STATUS NOT = "00"
004340               DISPLAY WX002 " " LO-STATUS
004350               GOBACK
004360      END-IF.
004370      OPEN OUTPUT WX-DAILY-FILE.
004380      OPEN OUTPUT WX-MONTH-FILE.
004390      OPEN OUTPUT WX-ESTAT-FILE.
004400      OPEN OUTPUT WX-STATE-RPT.
004410      OPEN OUTPUT WX-RUN-RPT.
004420      MOVE     SPACES TO WX-STATE-HDR-LINE.
004430      MOVE     "STATE DEGREE-DAY SUMMARY - WEATHER-PREPROCESS"
004440                                  TO WH-TITLE.
004450      WRITE    WX-STATE-RPT-LINE.
004460  BB010-EXIT.
004470      EXIT SECTION.
004480*
004490  HH090-CLOSE-FILES              SECTION.
004500*********************************
004510      CLOSE    WX-EVENT-FILE
004520               WX-LOCATION-FILE
004530               WX-DAILY-FILE
004540               WX-MONTH-FILE
004550               WX-ESTAT-FILE
004560               WX-STATE-RPT
004570               WX-RUN-RPT.
004580  HH090-EXIT.
004590      EXIT SECTION.
004600*
004610*---------------------------------------------------------------*
004620*  LOAD THE OPTIONAL STATE FILTER - IF THE FILE IS ABSENT OR    *
004630*  CANNOT BE OPENED NO FILTER IS APPLIED, ALL STATES PROCESS.   *
004640*---------------------------------------------------------------*
004650  CC015-LOAD-FILTER              SECTION.
004660*********************************
004670      MOVE     ZERO TO WS-FILTER-COUNT.
004680      MOVE     "N"  TO WS-FILTER-ON.
004690      OPEN     INPUT WX-FILTER-FILE.
004700      IF       FT-STATUS NOT = "00"
004710               GO TO CC015-EXIT
004720      END-IF.
004730      MOVE     "Y" TO WS-FILTER-ON.
004740      PERFORM  CC016-READ-FILTER THRU CC016-EXIT
004750               UNTIL FT-EOF-YES.
004760      CLOSE    WX-FILTER-FILE.
004770  CC015-EXIT.
004780      EXIT SECTION.
004790*
004800  CC016-READ-FILTER              SECTION.
004810*********************************
004820      READ     WX-FILTER-FILE
004830               AT END
004840                    MOVE "Y" TO WS-FT-EOF
004850                    GO TO CC016-EXIT
004860      END-READ.
004870      IF       FT-STATE NOT = SPACES
004880           AND WS-FILTER-COUNT < 55
004890               ADD 1 TO WS-FILTER-COUNT
004900               MOVE FT-STATE TO WS-FILTER-ENTRY (WS-FILTER-COUNT)
004910      END-IF.
004920  CC016-EXIT.
004930      EXIT SECTION.
004940*
004950  CC020-READ-EVENT               SECTION.
004960*********************************
004970      READ     WX-EVENT-FILE
004980               AT END
004990                    MOVE "Y" TO WS-EV-EOF
005000                    GO TO CC020-EXIT
005010      END-READ.
005020      ADD      1 TO RC-ROWS-READ.
005030  CC020-EXIT.
005040      EXIT SECTION.
005050*
005060*---------------------------------------------------------------*
005070*  DD030 - ONE PASS OF THE MAIN PROCESSING LOOP - VALIDATE,     *
005080*  DERIVE AND ACCUMULATE ONE EVENT RECORD, THEN READ THE NEXT.  *
005090*---------------------------------------------------------------*
005100  DD030-PROCESS-EVENT            SECTION.
005110*********************************
005120      MOVE     "Y" TO CW-VALID-FLAG.
005130      PERFORM  DD031-VALIDATE-EVENT THRU DD031-EXIT.
005140      IF       CW-VALID-FLAG = "Y"
005150           AND WS-FILTER-ON = "Y"
005160               PERFORM DD032-CHECK-FILTER THRU DD032-EXIT
005170      END-IF.
005180      IF       CW-VALID-FLAG = "Y"
005190               PERFORM DD040-DERIVE-EVENT THRU DD040-EXIT
005200               PERFORM DD050-ACCUM-LOCATION THRU DD050-EXIT
005210               PERFORM DD051-ACCUM-DAILY THRU DD051-EXIT
005220               PERFORM DD052-ACCUM-MONTHLY THRU DD052-EXIT
005230               PERFORM DD053-ACCUM-EVENT-TYPE THRU DD053-EXIT
005240      ELSE
005250               ADD 1 TO RC-ROWS-FILTERED
005260      END-IF.
005270      PERFORM  CC020-READ-EVENT THRU CC020-EXIT.
005280  DD030-EXIT.
005290      EXIT SECTION.
005300*
005310*---------------------------------------------------------------*
005320*  BR1.1 - DROP RECORDS MISSING START/END TIME, TYPE, SEVERITY, *
005330*  ZIP OR STATE.                                                *
005340*---------------------------------------------------------------*
005350  DD031-VALIDATE-EVENT            SECTION.
005360*********************************
005370      IF       WE-START-DATE = SPACES
005380           OR  WE-END-DATE   = SPACES
005390           OR  WE-EVENT-TYPE = SPACES
005400           OR  WE-SEVERITY   = SPACES
005410           OR  WE-ZIP-CODE   = SPACES
005420           OR  WE-STATE      = SPACES
005430               MOVE "N" TO CW-VALID-FLAG
005440      END-IF.
005450  DD031-EXIT.
005460      EXIT SECTION.
005470*
005480  DD032-CHECK-FILTER              SECTION.
005490*********************************
005500      MOVE     "N" TO WS-FOUND.
005510      PERFORM  DD033-SCAN-FILTER THRU DD033-EXIT
005520               VARYING WS-IX FROM 1 BY 1
005530               UNTIL WS-IX > WS-FILTER-COUNT.
005540      IF       WS-FOUND NOT = "Y"
005550               MOVE "N" TO CW-VALID-FLAG
005560      END-IF.
005570  DD032-EXIT.
005580      EXIT SECTION.
005590*
005600  DD033-SCAN-FILTER               SECTION.
005610*********************************
005620      IF       WS-FILTER-ENTRY (WS-IX) = WE-STATE
005630               MOVE "Y" TO WS-FOUND
005640      END-IF.
005650  DD033-EXIT.
005660      EXIT SECTION.
005670*
005680*---------------------------------------------------------------*
005690*  DD040 - DURATION, LOCATION-ID, LOCAL DATE, BR1.2 TEMPERATURE *
005700*  INFERENCE AND BR1.3 IMPACT SCORE FOR THE CURRENT EVENT.      *
005710*---------------------------------------------------------------*
005720  DD040-DERIVE-EVENT              SECTION.
005730*********************************
005740      STRING   WE-ZIP-CODE DELIMITED BY SIZE
005750               "_"         DELIMITED BY SIZE
005760               WE-STATE    DELIMITED BY SIZE
005770                    INTO CW-LOCATION-ID.
005780      MOVE     WE-START-DATE TO CW-WX-DATE.
005790      MOVE     WE-START-DATE (1:4) TO CW-YEAR.
005800      MOVE     WE-START-DATE (6:2) TO CW-MONTH.
005810      MOVE     WE-START-DATE (9:2) TO CW-DAY.
005820*
005830      PERFORM  DD041-DURATION-HOURS THRU DD041-EXIT.
005840      PERFORM  DD042-TEMP-INFERENCE THRU DD042-EXIT.
005850      PERFORM  DD043-SEVERITY-NUMBER THRU DD043-EXIT.
005860      PERFORM  DD044-SEVERE-TYPE THRU DD044-EXIT.
005870      PERFORM  DD045-IMPACT-SCORE THRU DD045-EXIT.
005880      MOVE     ZERO TO CW-CLIMATE-ZONE.
005890  DD040-EXIT.
005900      EXIT SECTION.
005910*
005920*---------------------------------------------------------------*
005930*  DURATION IN HOURS, START TO END, VIA THE JULIAN DAY ROUTINE. *
005940*---------------------------------------------------------------*
005950  DD041-DURATION-HOURS            SECTION.
005960*********************************
005970      MOVE     WE-START-DATE (1:4) TO WJ-YEAR.
005980      MOVE     WE-START-DATE (6:2) TO WJ-MONTH.
005990      MOVE     WE-START-DATE (9:2) TO WJ-DAY.
006000      PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
006010      MOVE     WJ-JULIAN TO WS-START-JULIAN.
006020      MOVE     WE-START-HHMM (1:2) TO WS-START-HH.
006030      MOVE     WE-START-HHMM (4:2) TO WS-START-MM.
006040*
006050      MOVE     WE-END-DATE   (1:4) TO WJ-YEAR.
006060      MOVE     WE-END-DATE   (6:2) TO WJ-MONTH.
006070      MOVE     WE-END-DATE   (9:2) TO WJ-DAY.
006080      PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
006090      MOVE     WJ-JULIAN TO WS-END-JULIAN.
006100      MOVE     WE-END-HHMM   (1:2) TO WS-END-HH.
006110      MOVE     WE-END-HHMM   (4:2) TO WS-END-MM.
006120*
006130      COMPUTE  WS-START-MINUTES =
006140               WS-START-JULIAN * 1440 + WS-START-HH * 60 + WS-START-MM.
006150      COMPUTE  WS-END-MINUTES =
006160               WS-END-JULIAN   * 1440 + WS-END-HH   * 60 + WS-END-MM.
006170      COMPUTE  WS-DURATION-MINUTES =
006180               WS-END-MINUTES - WS-START-MINUTES.
006190      IF       WS-DURATION-MINUTES < 0
006200               MOVE ZERO TO WS-DURATION-MINUTES
006210      END-IF.
006220      COMPUTE  CW-DURATION-HOURS ROUNDED =
006230               WS-DURATION-MINUTES / 60.
006240  DD041-EXIT.
006250      EXIT SECTION.
006260*
006270*---------------------------------------------------------------*
006280*  BR1.2 - TEMPERATURE INFERENCE, COLD/HEAT TYPES ONLY.         *
006290*---------------------------------------------------------------*
006300  DD042-TEMP-INFERENCE            SECTION.
006310*********************************
006320      MOVE     "N" TO CW-TEMP-PRESENT.
006330      MOVE     ZERO TO CW-TEMP-EST.
006340      IF       WE-EVENT-TYPE = "Cold"
006350               MOVE "Y" TO CW-TEMP-PRESENT
006360               EVALUATE WE-SEVERITY
006370                   WHEN "Extreme"  MOVE 10.0  TO CW-TEMP-EST
006380                   WHEN "Severe"   MOVE 20.0  TO CW-TEMP-EST
006390                   WHEN "Moderate" MOVE 30.0  TO CW-TEMP-EST
006400                   WHEN OTHER      MOVE 40.0  TO CW-TEMP-EST
006410               END-EVALUATE
006420      END-IF.
006430      IF       WE-EVENT-TYPE = "Heat"
006440               MOVE "Y" TO CW-TEMP-PRESENT
006450               EVALUATE WE-SEVERITY
006460                   WHEN "Extreme"  MOVE 105.0 TO CW-TEMP-EST
006470                   WHEN "Severe"   MOVE 100.0 TO CW-TEMP-EST
006480                   WHEN "Moderate" MOVE 95.0  TO CW-TEMP-EST
006490                   WHEN OTHER      MOVE 90.0  TO CW-TEMP-EST
006500               END-EVALUATE
006510      END-IF.
006520  DD042-EXIT.
006530      EXIT SECTION.
006540*
006550*---------------------------------------------------------------*
006560*  BR1.7 - SEVERITY NUMERIC MAPPING.                            *
006570*---------------------------------------------------------------*
006580  DD043-SEVERITY-NUMBER           SECTION.
006590*********************************
006600      EVALUATE WE-SEVERITY
006610          WHEN "Extreme"  MOVE 4.0 TO CW-SEVERITY-NUM
006620          WHEN "Severe"   MOVE 3.0 TO CW-SEVERITY-NUM
006630          WHEN "Moderate" MOVE 2.0 TO CW-SEVERITY-NUM
006640          WHEN "Light"    MOVE 1.0 TO CW-SEVERITY-NUM
006650          WHEN "Heavy"    MOVE 3.5 TO CW-SEVERITY-NUM
006660          WHEN "UNK"      MOVE 2.0 TO CW-SEVERITY-NUM
006670          WHEN OTHER      MOVE 2.0 TO CW-SEVERITY-NUM
006680      END-EVALUATE.
006690  DD043-EXIT.
006700      EXIT SECTION.
006710*
006720*---------------------------------------------------------------*
006730*  BR1.8 - SEVERE EVENT TYPES.                                  *
006740*---------------------------------------------------------------*
006750  DD044-SEVERE-TYPE               SECTION.
006760*********************************
006770      MOVE     "N" TO CW-SEVERE-FLAG.
006780      EVALUATE WE-EVENT-TYPE
006790          WHEN "Cold"          MOVE "Y" TO CW-SEVERE-FLAG
006800          WHEN "Snow"          MOVE "Y" TO CW-SEVERE-FLAG
006810          WHEN "Thunderstorm"  MOVE "Y" TO CW-SEVERE-FLAG
006820          WHEN "Hail"          MOVE "Y" TO CW-SEVERE-FLAG
006830          WHEN "Hurricane"     MOVE "Y" TO CW-SEVERE-FLAG
006840          WHEN "Tornado"       MOVE "Y" TO CW-SEVERE-FLAG
006850          WHEN "Heat"          MOVE "Y" TO CW-SEVERE-FLAG
006860          WHEN OTHER           MOVE "N" TO CW-SEVERE-FLAG
006870      END-EVALUATE.
006880  DD044-EXIT.
006890      EXIT SECTION.
006900*
006910*---------------------------------------------------------------*
006920*  BR1.3 - EVENT IMPACT SCORE.                                  *
006930*---------------------------------------------------------------*
006940  DD045-IMPACT-SCORE              SECTION.
006950*********************************
006960      EVALUATE WE-EVENT-TYPE
006970          WHEN "Cold"          MOVE 9.0  TO CW-IMPACT-BASE
006980          WHEN "Heat"          MOVE 8.5  TO CW-IMPACT-BASE
006990          WHEN "Snow"          MOVE 7.0  TO CW-IMPACT-BASE
007000          WHEN "Thunderstorm"  MOVE 6.0  TO CW-IMPACT-BASE
007010          WHEN "Rain"          MOVE 4.0  TO CW-IMPACT-BASE
007020          WHEN "Fog"           MOVE 2.0  TO CW-IMPACT-BASE
007030          WHEN "Hail"          MOVE 5.0  TO CW-IMPACT-BASE
007040          WHEN "Wind"          MOVE 3.0  TO CW-IMPACT-BASE
007050          WHEN "Hurricane"     MOVE 10.0 TO CW-IMPACT-BASE
007060          WHEN "Tornado"       MOVE 10.0 TO CW-IMPACT-BASE
007070          WHEN "Precipitation" MOVE 3.5  TO CW-IMPACT-BASE
007080          WHEN "Cloudy"        MOVE 1.0  TO CW-IMPACT-BASE
007090          WHEN OTHER           MOVE 1.0  TO CW-IMPACT-BASE
007100      END-EVALUATE.
007110      EVALUATE WE-SEVERITY
007120          WHEN "Extreme"  MOVE 1.00 TO CW-IMPACT-MULT
007130          WHEN "Severe"   MOVE 0.80 TO CW-IMPACT-MULT
007140          WHEN "Moderate" MOVE 0.60 TO CW-IMPACT-MULT
007150          WHEN "Light"    MOVE 0.30 TO CW-IMPACT-MULT
007160          WHEN "Heavy"    MOVE 0.90 TO CW-IMPACT-MULT
007170          WHEN "UNK"      MOVE 0.50 TO CW-IMPACT-MULT
007180          WHEN OTHER      MOVE 0.50 TO CW-IMPACT-MULT
007190      END-EVALUATE.
007200      IF       CW-DURATION-HOURS > 24
007210               COMPUTE CW-DUR-FACTOR = 24 / 24
007220      ELSE
007230               COMPUTE CW-DUR-FACTOR ROUNDED =
007240                       CW-DURATION-HOURS / 24
007250      END-IF.
007260      COMPUTE  CW-IMPACT-SCORE ROUNDED =
007270               CW-IMPACT-BASE * CW-IMPACT-MULT *
007280               (0.5 + 0.5 * CW-DUR-FACTOR).
007290      IF       CW-IMPACT-SCORE > 10.0
007300               MOVE 10.0 TO CW-IMPACT-SCORE
007310      END-IF.
007320  DD045-EXIT.
007330      EXIT SECTION.
007340*
007350*---------------------------------------------------------------*
007360*  ACCUMULATE LOCATION IDENTITY, RUNNING EVENT COUNT AND        *
007370*  BR1.4 CLIMATE ZONE.  FIND-OR-ADD VIA LINEAR SEARCH, THE      *
007380*  TABLE IS SORTED LATER AT EE061 BEFORE IT IS WRITTEN.         *
007390*---------------------------------------------------------------*
007400  DD050-ACCUM-LOCATION             SECTION.
007410*********************************
007420      MOVE     "N" TO WS-FOUND.
007430      PERFORM  DD050A-SCAN-LOC THRU DD050A-EXIT
007440               VARYING WS-IX FROM 1 BY 1
007450               UNTIL WS-IX > WS-LOC-COUNT.
007460      IF       WS-FOUND = "Y"
007470               ADD 1 TO WL2-EVT-CNT (WS-INSERT-AT)
007480      ELSE
007490               IF    WS-LOC-COUNT >= 2000
007500                     DISPLAY WX003
007510                     GOBACK
007520               END-IF
007530               ADD   1 TO WS-LOC-COUNT
007540               MOVE  CW-LOCATION-ID TO WL2-KEY (WS-LOC-COUNT)
007550               MOVE  WE-ZIP-CODE    TO WL2-ZIP (WS-LOC-COUNT)
007560               MOVE  WE-CITY        TO WL2-CITY (WS-LOC-COUNT)
007570               MOVE  WE-COUNTY      TO WL2-COUNTY (WS-LOC-COUNT)
007580               MOVE  WE-STATE       TO WL2-STATE (WS-LOC-COUNT)
007590               MOVE  WE-LATITUDE    TO WL2-LAT (WS-LOC-COUNT)
007600               MOVE  WE-LONGITUDE   TO WL2-LON (WS-LOC-COUNT)
007610               MOVE  1              TO WL2-EVT-CNT (WS-LOC-COUNT)
007620               PERFORM DD054-CLIMATE-ZONE THRU DD054-EXIT
007630               MOVE  CW-CLIMATE-ZONE TO WL2-ZONE (WS-LOC-COUNT)
007640      END-IF.
007650  DD050-EXIT.
007660      EXIT SECTION.
007670*
007680  DD050A-SCAN-LOC                   SECTION.
007690*********************************
007700      IF       WL2-KEY (WS-IX) = CW-LOCATION-ID
007710               MOVE "Y" TO WS-FOUND
007720               MOVE WS-IX TO WS-INSERT-AT
007730      END-IF.
007740  DD050A-EXIT.
007750      EXIT SECTION.
007760*
007770*---------------------------------------------------------------*
007780*  BR1.4 - CLIMATE ZONE FROM ABSOLUTE LATITUDE.                 *
007790*---------------------------------------------------------------*
007800  DD054-CLIMATE-ZONE                SECTION.
007810*********************************
007820      EVALUATE TRUE
007830          WHEN WE-LATITUDE < 27  AND WE-LATITUDE > -27
007840               MOVE 1 TO CW-CLIMATE-ZONE
007850          WHEN WE-LATITUDE < 34  AND WE-LATITUDE > -34
007860               MOVE 2 TO CW-CLIMATE-ZONE
007870          WHEN WE-LATITUDE < 40  AND WE-LATITUDE > -40
007880               MOVE 3 TO CW-CLIMATE-ZONE
007890          WHEN WE-LATITUDE < 45  AND WE-LATITUDE > -45
007900               MOVE 4 TO CW-CLIMATE-ZONE
007910          WHEN OTHER
007920               MOVE 5 TO CW-CLIMATE-ZONE
007930      END-EVALUATE.
007940  DD054-EXIT.
007950      EXIT SECTION.
007960*
007970*---------------------------------------------------------------*
007980*  ACCUMULATE THE PER LOCATION + DATE (DAILY) FIGURES.          *
007990*---------------------------------------------------------------*
008000  DD051-ACCUM-DAILY                 SECTION.
008010*********************************
008020      MOVE     "N" TO WS-FOUND.
008030      PERFORM  DD051A-SCAN-DLY THRU DD051A-EXIT
008040               VARYING WS-IX FROM 1 BY 1
008050               UNTIL WS-IX > WS-DLY-COUNT.
008060      IF       WS-FOUND = "N"
008070               IF    WS-DLY-COUNT >= 20000
008080                     DISPLAY WX004
008090                     GOBACK
008100               END-IF
008110               ADD   1 TO WS-DLY-COUNT
008120               MOVE  WS-DLY-COUNT TO WS-INSERT-AT
008130               MOVE  CW-LOCATION-ID TO WD2-KEY (WS-INSERT-AT)
008140               MOVE  CW-WX-DATE     TO WD2-DATE (WS-INSERT-AT)
008150               MOVE  ZERO TO WD2-TEMP-SUM (WS-INSERT-AT)
008160               MOVE  ZERO TO WD2-TEMP-CNT (WS-INSERT-AT)
008170               MOVE  999  TO WD2-MIN-TEMP (WS-INSERT-AT)
008180               MOVE  -999 TO WD2-MAX-TEMP (WS-INSERT-AT)
008190               MOVE  ZERO TO WD2-PRECIP-SUM (WS-INSERT-AT)
008200               MOVE  ZERO TO WD2-SEVERE-CNT (WS-INSERT-AT)
008210               MOVE  ZERO TO WD2-IMPACT-SUM (WS-INSERT-AT)
008220               MOVE  ZERO TO WD2-IMPACT-CNT (WS-INSERT-AT)
008230      END-IF.
008240      IF       CW-TEMP-PRESENT = "Y"
008250               ADD   CW-TEMP-EST TO WD2-TEMP-SUM (WS-INSERT-AT)
008260               ADD   1 TO WD2-TEMP-CNT (WS-INSERT-AT)
008270               IF    CW-TEMP-EST < WD2-MIN-TEMP (WS-INSERT-AT)
008280                     MOVE CW-TEMP-EST TO WD2-MIN-TEMP (WS-INSERT-AT)
008290               END-IF
008300               IF    CW-TEMP-EST > WD2-MAX-TEMP (WS-INSERT-AT)
008310                     MOVE CW-TEMP-EST TO WD2-MAX-TEMP (WS-INSERT-AT)
008320               END-IF
008330      END-IF.
008340      ADD      WE-PRECIP-IN TO WD2-PRECIP-SUM (WS-INSERT-AT).
008350      IF       CW-SEVERE-FLAG = "Y"
008360               ADD 1 TO WD2-SEVERE-CNT (WS-INSERT-AT)
008370      END-IF.
008380      ADD      CW-IMPACT-SCORE TO WD2-IMPACT-SUM (WS-INSERT-AT).
008390      ADD      1 TO WD2-IMPACT-CNT (WS-INSERT-AT).
008400  DD051-EXIT.
008410      EXIT SECTION.
008420*
008430  DD051A-SCAN-DLY                   SECTION.
008440*********************************
008450      IF       WD2-KEY (WS-IX) = CW-LOCATION-ID
008460           AND WD2-DATE (WS-IX) = CW-WX-DATE
008470               MOVE "Y" TO WS-FOUND
008480               MOVE WS-IX TO WS-INSERT-AT
008490      END-IF.
008500  DD051A-EXIT.
008510      EXIT SECTION.
008520*
008530*---------------------------------------------------------------*
008540*  ACCUMULATE THE PER LOCATION + YEAR + MONTH FIGURES.          *
008550*---------------------------------------------------------------*
008560  DD052-ACCUM-MONTHLY                SECTION.
008570*********************************
008580      MOVE     "N" TO WS-FOUND.
008590      PERFORM  DD052A-SCAN-MON THRU DD052A-EXIT
008600               VARYING WS-IX FROM 1 BY 1
008610               UNTIL WS-IX > WS-MON-COUNT.
008620      IF       WS-FOUND = "N"
008630               IF    WS-MON-COUNT >= 6000
008640                     DISPLAY WX005
008650                     GOBACK
008660               END-IF
008670               ADD   1 TO WS-MON-COUNT
008680               MOVE  WS-MON-COUNT TO WS-INSERT-AT
008690               MOVE  CW-LOCATION-ID TO WM2-KEY (WS-INSERT-AT)
008700               MOVE  CW-YEAR  TO WM2-YEAR (WS-INSERT-AT)
008710               MOVE  CW-MONTH TO WM2-MONTH (WS-INSERT-AT)
008720               MOVE  ZERO TO WM2-TEMP-SUM (WS-INSERT-AT)
008730               MOVE  ZERO TO WM2-TEMP-CNT (WS-INSERT-AT)
008740               MOVE  ZERO TO WM2-PRECIP-SUM (WS-INSERT-AT)
008750               MOVE  ZERO TO WM2-IMPACT-SUM (WS-INSERT-AT)
008760               MOVE  ZERO TO WM2-IMPACT-CNT (WS-INSERT-AT)
008770               MOVE  ZERO TO WM2-SEV-DATE-CNT (WS-INSERT-AT)
008780      END-IF.
008790      IF       CW-TEMP-PRESENT = "Y"
008800               ADD   CW-TEMP-EST TO WM2-TEMP-SUM (WS-INSERT-AT)
008810               ADD   1 TO WM2-TEMP-CNT (WS-INSERT-AT)
008820      END-IF.
008830      ADD      WE-PRECIP-IN TO WM2-PRECIP-SUM (WS-INSERT-AT).
008840      ADD      CW-IMPACT-SCORE TO WM2-IMPACT-SUM (WS-INSERT-AT).
008850      ADD      1 TO WM2-IMPACT-CNT (WS-INSERT-AT).
008860      IF       CW-SEVERE-FLAG = "Y"
008870               PERFORM DD055-DISTINCT-SEV-DATE THRU DD055-EXIT
008880      END-IF.
008890  DD052-EXIT.
008900      EXIT SECTION.
008910*
008920  DD052A-SCAN-MON                    SECTION.
008930*********************************
008940      IF       WM2-KEY (WS-IX)   = CW-LOCATION-ID
008950           AND WM2-YEAR (WS-IX)  = CW-YEAR
008960           AND WM2-MONTH (WS-IX) = CW-MONTH
008970               MOVE "Y" TO WS-FOUND
008980               MOVE WS-IX TO WS-INSERT-AT
008990      END-IF.
009000  DD052A-EXIT.
009010      EXIT SECTION.
009020*
009030*---------------------------------------------------------------*
009040*  COUNT A SEVERE-EVENT DATE ONCE PER DISTINCT DATE IN MONTH.   *
009050*---------------------------------------------------------------*
009060  DD055-DISTINCT-SEV-DATE             SECTION.
009070*********************************
009080      MOVE     "N" TO WS-FOUND.
009090      PERFORM  DD055A-SCAN-SEV-DATE THRU DD055A-EXIT
009100               VARYING WS-JX FROM 1 BY 1
009110               UNTIL WS-JX > WM2-SEV-DATE-CNT (WS-INSERT-AT).
009120      IF       WS-FOUND = "N"
009130           AND WM2-SEV-DATE-CNT (WS-INSERT-AT) < 31
009140               ADD   1 TO WM2-SEV-DATE-CNT (WS-INSERT-AT)
009150               MOVE  CW-WX-DATE TO
009160                     WM2-SEV-DATE-TBL (WS-INSERT-AT,
009170                     WM2-SEV-DATE-CNT (WS-INSERT-AT))
009180      END-IF.
009190  DD055-EXIT.
009200      EXIT SECTION.
009210*
009220  DD055A-SCAN-SEV-DATE                SECTION.
009230*********************************
009240      IF       WM2-SEV-DATE-TBL (WS-INSERT-AT, WS-JX) = CW-WX-DATE
009250               MOVE "Y" TO WS-FOUND
009260      END-IF.
009270  DD055A-EXIT.
009280      EXIT SECTION.
009290*
009300*---------------------------------------------------------------*
009310*  ACCUMULATE THE PER LOCATION + EVENT-TYPE FIGURES.            *
009320*---------------------------------------------------------------*
009330  DD053-ACCUM-EVENT-TYPE               SECTION.
009340*********************************
009350      MOVE     "N" TO WS-FOUND.
009360      PERFORM  DD053A-SCAN-EVT THRU DD053A-EXIT
009370               VARYING WS-IX FROM 1 BY 1
009380               UNTIL WS-IX > WS-EVT-COUNT.
009390      IF       WS-FOUND = "N"
009400               IF    WS-EVT-COUNT >= 6000
009410                     DISPLAY WX006
009420                     GOBACK
009430               END-IF
009440               ADD   1 TO WS-EVT-COUNT
009450               MOVE  WS-EVT-COUNT TO WS-INSERT-AT
009460               MOVE  CW-LOCATION-ID TO WE2-KEY (WS-INSERT-AT)
009470               MOVE  WE-EVENT-TYPE  TO WE2-TYPE (WS-INSERT-AT)
009480               MOVE  ZERO TO WE2-COUNT (WS-INSERT-AT)
009490               MOVE  ZERO TO WE2-DUR-SUM (WS-INSERT-AT)
009500               MOVE  ZERO TO WE2-SEV-SUM (WS-INSERT-AT)
009510               MOVE  ZERO TO WE2-SEV-CNT (WS-INSERT-AT)
009520               MOVE  ZERO TO WE2-IMPACT-SUM (WS-INSERT-AT)
009530               MOVE  ZERO TO WE2-IMPACT-CNT (WS-INSERT-AT)
009540      END-IF.
009550      ADD      1 TO WE2-COUNT (WS-INSERT-AT).
009560      ADD      CW-DURATION-HOURS TO WE2-DUR-SUM (WS-INSERT-AT).
009570      ADD      CW-SEVERITY-NUM TO WE2-SEV-SUM (WS-INSERT-AT).
009580      ADD      1 TO WE2-SEV-CNT (WS-INSERT-AT).
009590      ADD      CW-IMPACT-SCORE TO WE2-IMPACT-SUM (WS-INSERT-AT).
009600      ADD      1 TO WE2-IMPACT-CNT (WS-INSERT-AT).
009610  DD053-EXIT.
009620      EXIT SECTION.
009630*
009640  DD053A-SCAN-EVT                      SECTION.
009650*********************************
009660      IF       WE2-KEY (WS-IX)  = CW-LOCATION-ID
009670           AND WE2-TYPE (WS-IX) = WE-EVENT-TYPE
009680               MOVE "Y" TO WS-FOUND
009690               MOVE WS-IX TO WS-INSERT-AT
009700      END-IF.
009710  DD053A-EXIT.
009720      EXIT SECTION.
009730*
009740*---------------------------------------------------------------*
009750*  EE060 - FINALIZE ALL FOUR TABLES (MEANS, DEGREE DAYS PER     *
009760*  BR1.5/BR1.6, EVENT FREQUENCY PER BR1.9), SORT EACH INTO ITS  *
009770*  OUTPUT KEY ORDER, AND WRITE THE FOUR DATASETS.               *
009780*---------------------------------------------------------------*
009790  EE060-FINALIZE-ALL                  SECTION.
009800*********************************
009810      PERFORM  EE061-SORT-LOC THRU EE061-EXIT.
009820      PERFORM  EE062-WRITE-LOC THRU EE062-EXIT
009830               VARYING WS-IX FROM 1 BY 1
009840               UNTIL WS-IX > WS-LOC-COUNT.
009850      MOVE     WS-LOC-COUNT TO RC-LOCATIONS-PROC.
009860*
009870      PERFORM  EE063-SORT-DLY THRU EE063-EXIT.
009880      PERFORM  EE064-WRITE-DLY THRU EE064-EXIT
009890               VARYING WS-IX FROM 1 BY 1
009900               UNTIL WS-IX > WS-DLY-COUNT.
009910      MOVE     WS-DLY-COUNT TO RC-DAILY-CREATED.
009920*
009930      PERFORM  EE065-SORT-MON THRU EE065-EXIT.
009940      PERFORM  EE066-WRITE-MON THRU EE066-EXIT
009950               VARYING WS-IX FROM 1 BY 1
009960               UNTIL WS-IX > WS-MON-COUNT.
009970*
009980      PERFORM  EE067-SORT-EVT THRU EE067-EXIT.
009990      PERFORM  EE068-WRITE-EVT THRU EE068-EXIT
010000               VARYING WS-IX FROM 1 BY 1
010010               UNTIL WS-IX > WS-EVT-COUNT.
010020  EE060-EXIT.
010030      EXIT SECTION.
010040*
010050*---------------------------------------------------------------*
010060*  EXCHANGE SORT ON WS-LOC-TABLE, ASCENDING WL2-KEY.            *
010070*---------------------------------------------------------------*
010080  EE061-SORT-LOC                       SECTION.
010090*********************************
010100      MOVE     "Y" TO WS-SWAP-FLAG.
010110      PERFORM  EE061A-PASS THRU EE061A-EXIT
010120               UNTIL WS-SWAP-FLAG NOT = "Y".
010130  EE061-EXIT.
010140      EXIT SECTION.
010150*
010160  EE061A-PASS                          SECTION.
010170*********************************
010180      MOVE     "N" TO WS-SWAP-FLAG.
010190      PERFORM  EE061B-COMPARE THRU EE061B-EXIT
010200               VARYING WS-IX FROM 1 BY 1
010210               UNTIL WS-IX > WS-LOC-COUNT - 1.
010220  EE061A-EXIT.
010230      EXIT SECTION.
010240*
010250  EE061B-COMPARE                       SECTION.
010260*********************************
010270      IF       WL2-KEY (WS-IX) > WL2-KEY (WS-IX + 1)
010280               MOVE WS-LOC-ENTRY (WS-IX) TO WS-LOC-SWAP
010290               MOVE WS-LOC-ENTRY (WS-IX + 1) TO WS-LOC-ENTRY (WS-IX)
010300               MOVE WS-LOC-SWAP TO WS-LOC-ENTRY (WS-IX + 1)
010310               MOVE "Y" TO WS-SWAP-FLAG
010320      END-IF.
010330  EE061B-EXIT.
010340      EXIT SECTION.
010350*
010360  EE062-WRITE-LOC                       SECTION.
010370*********************************
010380      MOVE     SPACES TO WX-LOCATION-RECORD.
010390      MOVE     WL2-KEY (WS-IX)      TO WL-LOCATION-ID.
010400      MOVE     WL2-ZIP (WS-IX)      TO WL-ZIP-CODE.
010410      MOVE     WL2-CITY (WS-IX)     TO WL-CITY.
010420      MOVE     WL2-COUNTY (WS-IX)   TO WL-COUNTY.
010430      MOVE     WL2-STATE (WS-IX)    TO WL-STATE.
010440      MOVE     WL2-LAT (WS-IX)      TO WL-LATITUDE.
010450      MOVE     WL2-LON (WS-IX)      TO WL-LONGITUDE.
010460      MOVE     WL2-ZONE (WS-IX)     TO WL-CLIMATE-ZONE.
010470      COMPUTE  WL-EVENT-FREQUENCY ROUNDED = WL2-EVT-CNT (WS-IX) / 7.
010480      WRITE    WX-LOCATION-RECORD.
010490  EE062-EXIT.
010500      EXIT SECTION.
010510*
010520*---------------------------------------------------------------*
010530*  EXCHANGE SORT ON WS-DLY-TABLE, ASCENDING KEY + DATE.         *
010540*---------------------------------------------------------------*
010550  EE063-SORT-DLY                       SECTION.
010560*********************************
010570      MOVE     "Y" TO WS-SWAP-FLAG.
010580      PERFORM  EE063A-PASS THRU EE063A-EXIT
010590               UNTIL WS-SWAP-FLAG NOT = "Y".
010600  EE063-EXIT.
010610      EXIT SECTION.
010620*
010630  EE063A-PASS                          SECTION.
010640*********************************
010650      MOVE     "N" TO WS-SWAP-FLAG.
010660      PERFORM  EE063B-COMPARE THRU EE063B-EXIT
010670               VARYING WS-IX FROM 1 BY 1
010680               UNTIL WS-IX > WS-DLY-COUNT - 1.
010690  EE063A-EXIT.
010700      EXIT SECTION.
010710*
010720  EE063B-COMPARE                       SECTION.
010730*********************************
010740      IF      (WD2-KEY (WS-IX) > WD2-KEY (WS-IX + 1))
010750          OR  (WD2-KEY (WS-IX) = WD2-KEY (WS-IX + 1)
010760          AND  WD2-DATE (WS-IX) > WD2-DATE (WS-IX + 1))
010770               MOVE WS-DLY-ENTRY (WS-IX) TO WS-DLY-SWAP
010780               MOVE WS-DLY-ENTRY (WS-IX + 1) TO WS-DLY-ENTRY (WS-IX)
010790               MOVE WS-DLY-SWAP TO WS-DLY-ENTRY (WS-IX + 1)
010800               MOVE "Y" TO WS-SWAP-FLAG
010810      END-IF.
010820  EE063B-EXIT.
010830      EXIT SECTION.
010840*
010850*---------------------------------------------------------------*
010860*  BR1.5 - DAILY DEGREE DAYS, THEN WRITE THE DAILY RECORD.      *
010870*---------------------------------------------------------------*
010880  EE064-WRITE-DLY                       SECTION.
010890*********************************
010900      MOVE     SPACES TO WX-DAILY-RECORD.
010910      MOVE     WD2-DATE (WS-IX)     TO WD-WX-DATE.
010920      MOVE     WD2-KEY (WS-IX)      TO WD-LOCATION-ID.
010930      IF       WD2-TEMP-CNT (WS-IX) > 0
010940               COMPUTE WD-AVG-TEMP ROUNDED =
010950                       WD2-TEMP-SUM (WS-IX) / WD2-TEMP-CNT (WS-IX)
010960               MOVE "Y" TO WD-TEMP-PRESENT
010970               MOVE WD2-MIN-TEMP (WS-IX) TO WD-MIN-TEMP
010980               MOVE WD2-MAX-TEMP (WS-IX) TO WD-MAX-TEMP
010990               IF  WD-AVG-TEMP < 65
011000                   COMPUTE WD-HDD ROUNDED = 65 - WD-AVG-TEMP
011010                   MOVE ZERO TO WD-CDD
011020               ELSE
011030                   COMPUTE WD-CDD ROUNDED = WD-AVG-TEMP - 65
011040                   MOVE ZERO TO WD-HDD
011050               END-IF
011060      ELSE
011070               MOVE ZERO TO WD-AVG-TEMP WD-MIN-TEMP WD-MAX-TEMP
011080               MOVE "N" TO WD-TEMP-PRESENT
011090               MOVE ZERO TO WD-HDD WD-CDD
011100      END-IF.
011110      MOVE     WD2-PRECIP-SUM (WS-IX) TO WD-PRECIPITATION.
011120      MOVE     WD2-SEVERE-CNT (WS-IX) TO WD-SEVERE-EVENTS.
011130      IF       WD2-IMPACT-CNT (WS-IX) > 0
011140               COMPUTE WD-IMPACT-SCORE ROUNDED =
011150                       WD2-IMPACT-SUM (WS-IX) / WD2-IMPACT-CNT (WS-IX)
011160      ELSE
011170               MOVE ZERO TO WD-IMPACT-SCORE
011180      END-IF.
011190      WRITE    WX-DAILY-RECORD.
011200  EE064-EXIT.
011210      EXIT SECTION.
011220*
011230*---------------------------------------------------------------*
011240*  EXCHANGE SORT ON WS-MON-TABLE, ASCENDING KEY + YEAR + MONTH. *
011250*---------------------------------------------------------------*
011260  EE065-SORT-MON                       SECTION.
011270*********************************
011280      MOVE     "Y" TO WS-SWAP-FLAG.
011290      PERFORM  EE065A-PASS THRU EE065A-EXIT
011300               UNTIL WS-SWAP-FLAG NOT = "Y".
011310  EE065-EXIT.
011320      EXIT SECTION.
011330*
011340  EE065A-PASS                          SECTION.
011350*********************************
011360      MOVE     "N" TO WS-SWAP-FLAG.
011370      PERFORM  EE065B-COMPARE THRU EE065B-EXIT
011380               VARYING WS-IX FROM 1 BY 1
011390               UNTIL WS-IX > WS-MON-COUNT - 1.
011400  EE065A-EXIT.
011410      EXIT SECTION.
011420*
011430  EE065B-COMPARE                       SECTION.
011440*********************************
011450      IF      (WM2-KEY (WS-IX) > WM2-KEY (WS-IX + 1))
011460          OR  (WM2-KEY (WS-IX) = WM2-KEY (WS-IX + 1)
011470          AND  WM2-YEAR (WS-IX) > WM2-YEAR (WS-IX + 1))
011480          OR  (WM2-KEY (WS-IX) = WM2-KEY (WS-IX + 1)
011490          AND  WM2-YEAR (WS-IX) = WM2-YEAR (WS-IX + 1)
011500          AND  WM2-MONTH (WS-IX) > WM2-MONTH (WS-IX + 1))
011510               MOVE WS-MON-ENTRY (WS-IX) TO WS-MON-SWAP
011520               MOVE WS-MON-ENTRY (WS-IX + 1) TO WS-MON-ENTRY (WS-IX)
011530               MOVE WS-MON-SWAP TO WS-MON-ENTRY (WS-IX + 1)
011540               MOVE "Y" TO WS-SWAP-FLAG
011550      END-IF.
011560  EE065B-EXIT.
011570      EXIT SECTION.
011580*
011590*---------------------------------------------------------------*
011600*  BR1.6 - MONTHLY DEGREE DAYS, THEN WRITE THE MONTHLY RECORD.  *
011610*---------------------------------------------------------------*
011620  EE066-WRITE-MON                       SECTION.
011630*********************************
011640      MOVE     SPACES TO WX-MONTH-RECORD.
011650      MOVE     WM2-YEAR (WS-IX)     TO WM-YEAR.
011660      MOVE     WM2-MONTH (WS-IX)    TO WM-MONTH.
011670      MOVE     WM2-KEY (WS-IX)      TO WM-LOCATION-ID.
011680      IF       WM2-TEMP-CNT (WS-IX) > 0
011690               COMPUTE WM-AVG-TEMP ROUNDED =
011700                       WM2-TEMP-SUM (WS-IX) / WM2-TEMP-CNT (WS-IX)
011710               MOVE "Y" TO WM-TEMP-PRESENT
011720               IF  WM-AVG-TEMP < 65
011730                   COMPUTE WM-TOTAL-HDD ROUNDED =
011740                           (65 - WM-AVG-TEMP) * 30
011750                   MOVE ZERO TO WM-TOTAL-CDD
011760               ELSE
011770                   COMPUTE WM-TOTAL-CDD ROUNDED =
011780                           (WM-AVG-TEMP - 65) * 30
011790                   MOVE ZERO TO WM-TOTAL-HDD
011800               END-IF
011810      ELSE
011820               MOVE ZERO TO WM-AVG-TEMP
011830               MOVE "N" TO WM-TEMP-PRESENT
011840               MOVE ZERO TO WM-TOTAL-HDD WM-TOTAL-CDD
011850      END-IF.
011860      MOVE     WM2-PRECIP-SUM (WS-IX) TO WM-PRECIPITATION.
011870      MOVE     WM2-SEV-DATE-CNT (WS-IX) TO WM-SEVERE-EVENT-DAYS.
011880      IF       WM2-IMPACT-CNT (WS-IX) > 0
011890               COMPUTE WM-AVG-IMPACT ROUNDED =
011900                       WM2-IMPACT-SUM (WS-IX) / WM2-IMPACT-CNT (WS-IX)
011910      ELSE
011920               MOVE ZERO TO WM-AVG-IMPACT
011930      END-IF.
011940      WRITE    WX-MONTH-RECORD.
011950  EE066-EXIT.
011960      EXIT SECTION.
011970*
011980*---------------------------------------------------------------*
011990*  EXCHANGE SORT ON WS-EVT-TABLE, ASCENDING KEY + EVENT-TYPE.   *
012000*---------------------------------------------------------------*
012010  EE067-SORT-EVT                       SECTION.
012020*********************************
012030      MOVE     "Y" TO WS-SWAP-FLAG.
012040      PERFORM  EE067A-PASS THRU EE067A-EXIT
012050               UNTIL WS-SWAP-FLAG NOT = "Y".
012060  EE067-EXIT.
012070      EXIT SECTION.
012080*
012090  EE067A-PASS                          SECTION.
012100*********************************
012110      MOVE     "N" TO WS-SWAP-FLAG.
012120      PERFORM  EE067B-COMPARE THRU EE067B-EXIT
012130               VARYING WS-IX FROM 1 BY 1
012140               UNTIL WS-IX > WS-EVT-COUNT - 1.
012150  EE067A-EXIT.
012160      EXIT SECTION.
012170*
012180  EE067B-COMPARE                       SECTION.
012190*********************************
012200      IF      (WE2-KEY (WS-IX) > WE2-KEY (WS-IX + 1))
012210          OR  (WE2-KEY (WS-IX) = WE2-KEY (WS-IX + 1)
012220          AND  WE2-TYPE (WS-IX) > WE2-TYPE (WS-IX + 1))
012230               MOVE WS-EVT-ENTRY (WS-IX) TO WS-EVT-SWAP
012240               MOVE WS-EVT-ENTRY (WS-IX + 1) TO WS-EVT-ENTRY (WS-IX)
012250               MOVE WS-EVT-SWAP TO WS-EVT-ENTRY (WS-IX + 1)
012260               MOVE "Y" TO WS-SWAP-FLAG
012270      END-IF.
012280  EE067B-EXIT.
012290      EXIT SECTION.
012300*
012310  EE068-WRITE-EVT                       SECTION.
012320*********************************
012330      MOVE     SPACES TO WX-ESTAT-RECORD.
012340      MOVE     WE2-KEY (WS-IX)   TO ES-LOCATION-ID.
012350      MOVE     WE2-TYPE (WS-IX)  TO ES-EVENT-TYPE.
012360      MOVE     WE2-COUNT (WS-IX) TO ES-EVENT-COUNT.
012370      COMPUTE  ES-AVG-DURATION ROUNDED =
012380               WE2-DUR-SUM (WS-IX) / WE2-COUNT (WS-IX).
012390      COMPUTE  ES-AVG-SEVERITY ROUNDED =
012400               WE2-SEV-SUM (WS-IX) / WE2-SEV-CNT (WS-IX).
012410      COMPUTE  ES-ENERGY-IMPACT ROUNDED =
012420               WE2-IMPACT-SUM (WS-IX) / WE2-IMPACT-CNT (WS-IX).
012430      WRITE    WX-ESTAT-RECORD.
012440  EE068-EXIT.
012450      EXIT SECTION.
012460*
012470*---------------------------------------------------------------*
012480*  FF070 - STATE DEGREE-DAY SUMMARY - MEAN OVER THAT STATE'S    *
012490*  LOCATIONS OF MONTHLY HDD AND CDD, BATCH FLOW STEP 5.  ONLY   *
012500*  LOCATIONS WITH TEMPERATURE DATA CONTRIBUTE, MISSING = 0.     *
012510*---------------------------------------------------------------*
012520  FF070-STATE-SUMMARY                  SECTION.
012530*********************************
012540      MOVE     ZERO TO WS-STA-COUNT.
012550      PERFORM  FF071-ROLL-TO-STATE THRU FF071-EXIT
012560               VARYING WS-IX FROM 1 BY 1
012570               UNTIL WS-IX > WS-MON-COUNT.
012580      PERFORM  FF072-SORT-STATE THRU FF072-EXIT.
012590      MOVE     SPACES TO WS-LOC-SWAP.
012600      MOVE     SPACES TO WT2-STATE (1).
012610      PERFORM  FF073-PRINT-STATE-LINE THRU FF073-EXIT
012620               VARYING WS-IX FROM 1 BY 1
012630               UNTIL WS-IX > WS-STA-COUNT.
012640  FF070-EXIT.
012650      EXIT SECTION.
012660*
012670  FF071-ROLL-TO-STATE                  SECTION.
012680*********************************
012690*    LOOK UP THE LOCATION'S STATE FROM THE LOCATION TABLE, ADD
012700*    THIS MONTHLY ROW'S HDD/CDD INTO THE MATCHING STATE/YEAR/
012710*    MONTH BUCKET (ONLY WHEN THE MONTH HAS TEMPERATURE DATA).
012720      IF       WM2-TEMP-CNT (WS-IX) = ZERO
012730               GO TO FF071-EXIT
012740      END-IF.
012750      MOVE     "N" TO WS-FOUND.
012760      MOVE     ZERO TO WS-FF-LOC-AT.
012770      PERFORM  FF071A-SCAN-LOC THRU FF071A-EXIT
012780               VARYING WS-JX FROM 1 BY 1
012790               UNTIL WS-JX > WS-LOC-COUNT.
012800      IF       WS-FOUND = "N"
012810               GO TO FF071-EXIT
012820      END-IF.
012830*    RECOMPUTE THIS LOCATION-MONTH'S HDD/CDD THE SAME WAY AS
012840*    EE066 DOES WHEN IT WRITES THE MONTHLY RECORD.
012850      COMPUTE  WS-FF-AVG-TEMP ROUNDED =
012860               WM2-TEMP-SUM (WS-IX) / WM2-TEMP-CNT (WS-IX).
012870      IF       WS-FF-AVG-TEMP < 65
012880               COMPUTE WS-FF-HDD ROUNDED = (65 - WS-FF-AVG-TEMP) * 30
012890               MOVE ZERO TO WS-FF-CDD
012900      ELSE
012910               COMPUTE WS-FF-CDD ROUNDED = (WS-FF-AVG-TEMP - 65) * 30
012920               MOVE ZERO TO WS-FF-HDD
012930      END-IF.
012940*    FIND-OR-ADD THE STATE/YEAR/MONTH BUCKET.
012950      MOVE     "N" TO WS-FOUND.
012960      PERFORM  FF071B-SCAN-STA THRU FF071B-EXIT
012970               VARYING WS-JX FROM 1 BY 1
012980               UNTIL WS-JX > WS-STA-COUNT.
012990      IF       WS-FOUND = "N"
013000               ADD   1 TO WS-STA-COUNT
013010               MOVE  WS-STA-COUNT TO WS-INSERT-AT
013020               MOVE  WL2-STATE (WS-FF-LOC-AT)
013030                                        TO WT2-STATE (WS-INSERT-AT)
013040               MOVE  WM2-YEAR (WS-IX)  TO WT2-YEAR (WS-INSERT-AT)
013050               MOVE  WM2-MONTH (WS-IX) TO WT2-MONTH (WS-INSERT-AT)
013060               MOVE  ZERO TO WT2-HDD-SUM (WS-INSERT-AT)
013070               MOVE  ZERO TO WT2-CDD-SUM (WS-INSERT-AT)
013080               MOVE  ZERO TO WT2-LOC-CNT (WS-INSERT-AT)
013090      END-IF.
013100      ADD      WS-FF-HDD TO WT2-HDD-SUM (WS-INSERT-AT).
013110      ADD      WS-FF-CDD TO WT2-CDD-SUM (WS-INSERT-AT).
013120      ADD      1 TO WT2-LOC-CNT (WS-INSERT-AT).
013130  FF071-EXIT.
013140      EXIT SECTION.
013150*
013160  FF071A-SCAN-LOC                      SECTION.
013170*********************************
013180      IF       WL2-KEY (WS-JX) = WM2-KEY (WS-IX)
013190               MOVE "Y" TO WS-FOUND
013200               MOVE WS-JX TO WS-FF-LOC-AT
013210      END-IF.
013220  FF071A-EXIT.
013230      EXIT SECTION.
013240*
013250  FF071B-SCAN-STA                      SECTION.
013260*********************************
013270      IF       WT2-STATE (WS-JX) = WL2-STATE (WS-FF-LOC-AT)
013280       AND     WT2-YEAR (WS-JX)  = WM2-YEAR (WS-IX)
013290       AND     WT2-MONTH (WS-JX) = WM2-MONTH (WS-IX)
013300               MOVE "Y" TO WS-FOUND
013310               MOVE WS-JX TO WS-INSERT-AT
013320      END-IF.
013330  FF071B-EXIT.
013340      EXIT SECTION.
013350*
013360  FF072-SORT-STATE                     SECTION.
013370*********************************
013380      MOVE     "Y" TO WS-SWAP-FLAG.
013390      PERFORM  FF072A-PASS THRU FF072A-EXIT
013400               UNTIL WS-SWAP-FLAG NOT = "Y".
013410  FF072-EXIT.
013420      EXIT SECTION.
013430*
013440  FF072A-PASS                          SECTION.
013450*********************************
013460      MOVE     "N" TO WS-SWAP-FLAG.
013470      PERFORM  FF072B-COMPARE THRU FF072B-EXIT
013480               VARYING WS-IX FROM 1 BY 1
013490               UNTIL WS-IX > WS-STA-COUNT - 1.
013500  FF072A-EXIT.
013510      EXIT SECTION.
013520*
013530  FF072B-COMPARE                       SECTION.
013540*********************************
013550      IF      (WT2-STATE (WS-IX) > WT2-STATE (WS-IX + 1))
013560          OR  (WT2-STATE (WS-IX) = WT2-STATE (WS-IX + 1)
013570          AND  WT2-YEAR (WS-IX) > WT2-YEAR (WS-IX + 1))
013580          OR  (WT2-STATE (WS-IX) = WT2-STATE (WS-IX + 1)
013590          AND  WT2-YEAR (WS-IX) = WT2-YEAR (WS-IX + 1)
013600          AND  WT2-MONTH (WS-IX) > WT2-MONTH (WS-IX + 1))
013610               MOVE WS-STA-ENTRY (WS-IX) TO WS-STA-SWAP
013620               MOVE WS-STA-ENTRY (WS-IX + 1) TO WS-STA-ENTRY (WS-IX)
013630               MOVE WS-STA-SWAP TO WS-STA-ENTRY (WS-IX + 1)
013640               MOVE "Y" TO WS-SWAP-FLAG
013650      END-IF.
013660  FF072B-EXIT.
013670      EXIT SECTION.
013680*
013690  FF073-PRINT-STATE-LINE               SECTION.
013700*********************************
013710      IF       WS-IX > 1
013720          AND  WT2-STATE (WS-IX) NOT = WT2-STATE (WS-IX - 1)
013730               MOVE SPACES TO WX-STATE-RPT-LINE
013740               WRITE WX-STATE-RPT-LINE
013750      END-IF.
013760      COMPUTE  WT2-HDD-SUM (WS-IX) ROUNDED =
013770               WT2-HDD-SUM (WS-IX) / WT2-LOC-CNT (WS-IX).
013780      COMPUTE  WT2-CDD-SUM (WS-IX) ROUNDED =
013790               WT2-CDD-SUM (WS-IX) / WT2-LOC-CNT (WS-IX).
013800      MOVE     WT2-HDD-SUM (WS-IX) TO WS-RPT-HDD.
013810      MOVE     WT2-CDD-SUM (WS-IX) TO WS-RPT-CDD.
013820      MOVE     SPACES TO WX-STATE-RPT-LINE.
013830      STRING   WT2-STATE (WS-IX)            DELIMITED BY SIZE
013840               " "                          DELIMITED BY SIZE
013850               WT2-YEAR (WS-IX)              DELIMITED BY SIZE
013860               "-"                          DELIMITED BY SIZE
013870               WT2-MONTH (WS-IX)             DELIMITED BY SIZE
013880               "  MEAN HDD: "               DELIMITED BY SIZE
013890               WS-RPT-HDD                   DELIMITED BY SIZE
013900               "  MEAN CDD: "               DELIMITED BY SIZE
013910               WS-RPT-CDD                   DELIMITED BY SIZE
013920                    INTO WX-STATE-RPT-LINE.
013930      WRITE    WX-STATE-RPT-LINE.
013940  FF073-EXIT.
013950      EXIT SECTION.
013960*
013970*---------------------------------------------------------------*
013980*  GG080 - RUN SUMMARY, BATCH FLOW STEP 6.                      *
013990*---------------------------------------------------------------*
014000  GG080-RUN-SUMMARY                    SECTION.
014010*********************************
014020      MOVE     SPACES TO WX-RUN-RPT-LINE.
014030      STRING   "WEATHER PREPROCESS RUN SUMMARY" DELIMITED BY SIZE
014040                    INTO WX-RUN-RPT-LINE.
014050      WRITE    WX-RUN-RPT-LINE.
014060      MOVE     RC-ROWS-READ TO WS-RPT-CNT8.
014070      MOVE     SPACES TO WX-RUN-RPT-LINE.
014080      STRING   "TOTAL ROWS READ      : " DELIMITED BY SIZE
014090               WS-RPT-CNT8              DELIMITED BY SIZE
014100                    INTO WX-RUN-RPT-LINE.
014110      WRITE    WX-RUN-RPT-LINE.
014120      MOVE     RC-ROWS-FILTERED TO WS-RPT-CNT8.
014130      MOVE     SPACES TO WX-RUN-RPT-LINE.
014140      STRING   "ROWS FILTERED OUT     : " DELIMITED BY SIZE
014150               WS-RPT-CNT8              DELIMITED BY SIZE
014160                    INTO WX-RUN-RPT-LINE.
014170      WRITE    WX-RUN-RPT-LINE.
014180      MOVE     RC-LOCATIONS-PROC TO WS-RPT-CNT6.
014190      MOVE     SPACES TO WX-RUN-RPT-LINE.
014200      STRING   "LOCATIONS PROCESSED   : " DELIMITED BY SIZE
014210               WS-RPT-CNT6              DELIMITED BY SIZE
014220                    INTO WX-RUN-RPT-LINE.
014230      WRITE    WX-RUN-RPT-LINE.
014240      MOVE     RC-DAILY-CREATED TO WS-RPT-CNT8.
014250      MOVE     SPACES TO WX-RUN-RPT-LINE.
014260      STRING   "DAILY RECORDS CREATED : " DELIMITED BY SIZE
014270               WS-RPT-CNT8              DELIMITED BY SIZE
014280                    INTO WX-RUN-RPT-LINE.
014290      WRITE    WX-RUN-RPT-LINE.
014300  GG080-EXIT.
014310      EXIT SECTION.
014320*
014330      COPY "wxjulpd.cob".
