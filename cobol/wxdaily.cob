000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR DAILY WEATHER FILE                     *
000040*        OUTPUT OF WX100, INPUT TO WX300                         *
000050*        SORTED BY LOCATION-ID + DATE                            *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 58 BYTES.
000090*
000100* 05/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110*
000120  01  WX-DAILY-RECORD.
000130      03  WD-WX-DATE            PIC X(10).
000140*                                 YYYY-MM-DD
000150      03  WD-LOCATION-ID        PIC X(08).
000160      03  WD-AVG-TEMP           PIC S9(03)V99.
000170      03  WD-MIN-TEMP           PIC S9(03)V99.
000180      03  WD-MAX-TEMP           PIC S9(03)V99.
000190      03  WD-TEMP-PRESENT       PIC X(01).
000200*                                 Y/N - WAS ANY TEMP INFERRED
000210      03  WD-PRECIPITATION      PIC S9(05)V99.
000220      03  WD-HDD                PIC S9(03)V99.
000230      03  WD-CDD                PIC S9(03)V99.
000240      03  WD-SEVERE-EVENTS      PIC 9(03).
000250      03  WD-IMPACT-SCORE       PIC S9(02)V99.
000260      03  FILLER                PIC X(08).
