000010*****************************************************************
000020*                                                                *
000030*                 WEATHER AUDIT - LOCATION INTEGRATION           *
000040*                                                                *
000050*****************************************************************
000060*
000070  IDENTIFICATION          DIVISION.
000080*=================================
000090*
000100  PROGRAM-ID.              WX300.
000110  AUTHOR.                  R J HOBDAY.
000120  INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
000130  DATE-WRITTEN.            12/12/95.
000140  DATE-COMPILED.
000150  SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
000160*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.             DRIVEN BY A REQUEST FILE OF ONE CALCULATION
000200*                          PER LOCATION (NEAREST LOCATION, RANGE
000210*                          DEGREE DAYS, WEATHER PROFILE, SEASONAL
000220*                          FACTORS, CONSUMPTION NORMALIZATION OR HVAC
000230*                          IMPACT).  READS THE WX100 OUTPUT MASTERS
000240*                          INTO TABLES, RESOLVES EACH REQUEST AGAINST
000250*                          THEM AND PRINTS THE RESULT.
000260*
000270*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
000280*    CALLED MODULES.      NONE.
000290*    FILES USED.
000300*                         WX-LOCATION-FILE.    LOCATION MASTER - IN.
000310*                         WX-DAILY-FILE.       DAILY WEATHER - IN.
000320*                         WX-MONTH-FILE.       MONTHLY STATS - IN.
000330*                         WX-ESTAT-FILE.       EVENT-TYPE STATS - IN.
000340*                         WX-REQUEST-FILE.     CALCULATION DRIVER - IN.
000350*                         WX-CONSUMPTION-IN.   CONSUMPTION, OLD - IN.
000360*                         WX-CONSUMPTION-OUT.  CONSUMPTION, NEW - OUT.
000370*                         WX-INTEGRATE-RPT.    RESULTS REPORT - OUT.
000380*    ERROR MESSAGES USED.
000390*                         WX020 - WX029.
000400*
000410* CHANGES.
000420* 12/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
000430* 22/12/95 MCK -    .01 ADDED FALLBACK TIERS TO THE RANGE DEGREE DAY
000440*                       CALC, ANALYST WAS MANUALLY PATCHING GAPS.
000450* 15/01/96 RJH -    .02 WEATHER PROFILE NOW USES THE MOST RECENT YEAR
000460*                       WITH DATA, WAS HARD CODED TO THE CURRENT YEAR.
000470* 02/04/96 MCK - 1.1.00 HVAC IMPACT CALCULATOR ADDED PER AUDIT DEPT
000480*                       REQUEST, SQ FOOTAGE/EFFICIENCY NOW ON DRIVER.
000490* 14/02/96 RJH -    .01 CONSUMPTION NORMALIZATION ADDED - OLD/NEW
000500*                       FILE PASS, SAME PATTERN AS THE MASTER FILES.
000510* 19/06/97 MCK -    .02 SEASONAL FACTOR CLAMP WIDENED TO 0.6-1.8,
000520*                       WAS 0.75-1.5 AND CLIPPING TOO MANY MONTHS.
000530* 17/11/98 MCK - 1.2.00 Y2K - ALL DATE FIELDS HELD AS CCYY-MM-DD
000540*                       THROUGHOUT, NO WINDOWING USED ANYWHERE.
000550* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
000560* 11/03/02 RJH -    .02 LOCATION TABLE SIZE INCREASED TO 2000 TO
000570*                       MATCH WX100, WAS OVERFLOWING ON FULL RUNS.
000580* 09/10/25 RJH -    .03 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
000590* 09/08/26 TPW -    .04 ZONE RATE TABLE REDEFINES WAS 10 BYTES OUT,
000600*                       ZONE 1 WAS DECODING WRONG AND ZONE 5 RAN OFF
000610*                       THE END OF THE FILLER LIST - SHRUNK THE RATE
000620*                       FIELDS TO MATCH.  ADDED STATUS CHECKS ON THE
000630*                       TWO OUTPUT OPENS, THEY WERE MISSED IN THE
000640*                       ORIGINAL CUT.
000650*
000660*******************************************************************
000670* COPYRIGHT NOTICE.
000680* ****************
000690* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
000700* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
000710* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000720* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
000730* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
000740* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000750* FITNESS FOR A PARTICULAR PURPOSE.
000760*******************************************************************
000770*
000780  ENVIRONMENT              DIVISION.
000790*=================================
000800*
000810  CONFIGURATION            SECTION.
000820  SPECIAL-NAMES.
000830      C01 IS TOP-OF-FORM
000840      CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
000850      UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
000860                               OFF STATUS IS WX-PRODUCTION-RUN.
000870*
000880  INPUT-OUTPUT             SECTION.
000890  FILE-CONTROL.
000900      SELECT WX-LOCATION-FILE ASSIGN TO "WXLOC"
000910             ORGANIZATION     IS LINE SEQUENTIAL
000920             FILE STATUS      IS LO-STATUS.
000930*
000940      SELECT WX-DAILY-FILE    ASSIGN TO "WXDAILY"
000950             ORGANIZATION     IS LINE SEQUENTIAL
000960             FILE STATUS      IS DY-STATUS.
000970*
000980      SELECT WX-MONTH-FILE    ASSIGN TO "WXMONTH"
000990             ORGANIZATION     IS LINE SEQUENTIAL
001000             FILE STATUS      IS MO-STATUS.
001010*
001020      SELECT WX-ESTAT-FILE    ASSIGN TO "WXESTAT"
001030             ORGANIZATION     IS LINE SEQUENTIAL
001040             FILE STATUS      IS ET-STATUS.
001050*
001060      SELECT WX-REQUEST-FILE  ASSIGN TO "WXREQST"
001070             ORGANIZATION     IS LINE SEQUENTIAL
001080             FILE STATUS      IS RQ-STATUS.
001090*
001100      SELECT WX-CONSUMPTION-IN ASSIGN TO "WXCONSI"
001110             ORGANIZATION     IS LINE SEQUENTIAL
001120             FILE STATUS      IS CI-STATUS.
001130*
001140      SELECT WX-CONSUMPTION-OUT ASSIGN TO "WXCONSO"
001150             ORGANIZATION     IS LINE SEQUENTIAL
001160             FILE STATUS      IS CX-STATUS.
001170*
001180      SELECT WX-INTEGRATE-RPT ASSIGN TO "WXINTRPT"
001190             ORGANIZATION     IS LINE SEQUENTIAL
001200             FILE STATUS      IS IR-STATUS.
001210*
001220  DATA                     DIVISION.
001230*=================================
001240*
001250  FILE                     SECTION.
001260*
001270  FD  WX-LOCATION-FILE.
001280      COPY "wxloc.cob".
001290*
001300  FD  WX-DAILY-FILE.
001310      COPY "wxdaily.cob".
001320*
001330  FD  WX-MONTH-FILE.
001340      COPY "wxmonth.cob".
001350*
001360  FD  WX-ESTAT-FILE.
001370      COPY "wxestat.cob".
001380*
001390  FD  WX-REQUEST-FILE.
001400      COPY "wxreqst.cob".
001410*
001420  FD  WX-CONSUMPTION-IN.
001430      COPY "wxcons.cob".
001440*
001450  FD  WX-CONSUMPTION-OUT.
001460  01  WX-CONSUMPTION-OUT-RECORD.
001470      03  OU-CONS-DATE          PIC X(10).
001480      03  OU-CONS-VALUE         PIC S9(07)V99.
001490      03  OU-WEATHER-FACTOR     PIC S9(01)V99.
001500      03  OU-NORMALIZED-VALUE   PIC S9(07)V99.
001510      03  FILLER                PIC X(05).
001520*
001530  FD  WX-INTEGRATE-RPT.
001540  01  WX-INTEGRATE-RPT-LINE     PIC X(80).
001550  01  WX-INTEGRATE-HDR-LINE     REDEFINES WX-INTEGRATE-RPT-LINE.
001560      03  IH-TITLE              PIC X(40).
001570      03  FILLER                PIC X(40).
001580*
001590  WORKING-STORAGE          SECTION.
001600*-----------------------
001610  77  WS-PROG-NAME              PIC X(17) VALUE "WX300 (1.2.03)".
001620*
001630  01  WS-FILE-STATUSES.
001640      03  LO-STATUS              PIC XX.
001650      03  DY-STATUS              PIC XX.
001660      03  MO-STATUS              PIC XX.
001670      03  ET-STATUS              PIC XX.
001680      03  RQ-STATUS              PIC XX.
001690      03  CI-STATUS              PIC XX.
001700      03  CX-STATUS              PIC XX.
001710      03  IR-STATUS              PIC XX.
001720*
001730  01  WS-SWITCHES.
001740      03  WS-RQ-EOF              PIC X       VALUE "N".
001750          88  RQ-EOF-YES                     VALUE "Y".
001760      03  WS-CONS-EOF            PIC X       VALUE "N".
001770          88  CONS-EOF-YES                   VALUE "Y".
001780      03  WS-LOAD-EOF            PIC X       VALUE "N".
001790          88  LOAD-EOF-YES                   VALUE "Y".
001800*
001810*---------------------------------------------------------------*
001820*  JULIAN DAY WORK AREA - SEE ZZ090-JULIAN-DAY PARAGRAPH.        *
001830*---------------------------------------------------------------*
001840      COPY "wxjulws.cob".
001850  01  WS-START-JULIAN            PIC S9(08)     COMP-3.
001860  01  WS-END-JULIAN              PIC S9(08)     COMP-3.
001870*
001880*---------------------------------------------------------------*
001890*  LOCATION TABLE - LOADED FROM WX-LOCATION-FILE, ONE ENTRY PER *
001900*  LOCATION.  WS-FIRST-LOC HOLDS THE FIRST RECORD SEEN, FOR THE *
001910*  "FIRST LOCATION IN THE FILE" FALLBACK.                        *
001920*---------------------------------------------------------------*
001930  01  WS-LOC-TABLE.
001940      03  WS-LOC-COUNT            PIC 9(04)   COMP VALUE ZERO.
001950      03  WS-LOC-ENTRY            OCCURS 2000 TIMES
001960                                   INDEXED BY LX.
001970          05  LE-LOCATION-ID      PIC X(08).
001980          05  LE-ZIP-CODE         PIC X(05).
001990          05  LE-STATE            PIC X(02).
002000          05  LE-CLIMATE-ZONE     PIC 9(01).
002010*
002020  01  WS-FIRST-LOC.
002030      03  WS-FIRST-LOC-ID         PIC X(08).
002040      03  WS-FIRST-LOC-STATE      PIC X(02).
002050      03  WS-FIRST-LOC-ZONE       PIC 9(01).
002060      03  WS-FIRST-LOC-FOUND      PIC X(01)   VALUE "N".
002070          88  WS-FIRST-LOC-YES                VALUE "Y".
002080*
002090*---------------------------------------------------------------*
002100*  DAILY WEATHER TABLE - LOADED FROM WX-DAILY-FILE.              *
002110*---------------------------------------------------------------*
002120  01  WS-DAY-TABLE.
002130      03  WS-DAY-COUNT            PIC 9(05)   COMP VALUE ZERO.
002140      03  WS-DAY-ENTRY            OCCURS 20000 TIMES
002150                                   INDEXED BY DX.
002160          05  DE-LOCATION-ID      PIC X(08).
002170          05  DE-WX-DATE          PIC X(10).
002180          05  DE-HDD              PIC S9(03)V99.
002190          05  DE-CDD              PIC S9(03)V99.
002200*
002210*---------------------------------------------------------------*
002220*  MONTHLY STATS TABLE - LOADED FROM WX-MONTH-FILE.              *
002230*---------------------------------------------------------------*
002240  01  WS-MON-TABLE.
002250      03  WS-MON-COUNT            PIC 9(05)   COMP VALUE ZERO.
002260      03  WS-MON-ENTRY            OCCURS 6000 TIMES
002270                                   INDEXED BY MX.
002280          05  ME-LOCATION-ID      PIC X(08).
002290          05  ME-YEAR             PIC 9(04).
002300          05  ME-MONTH            PIC 9(02).
002310          05  ME-TOTAL-HDD        PIC S9(05)V99.
002320          05  ME-TOTAL-CDD        PIC S9(05)V99.
002330*
002340*---------------------------------------------------------------*
002350*  EVENT-TYPE STATS TABLE - LOADED FROM WX-ESTAT-FILE.           *
002360*---------------------------------------------------------------*
002370  01  WS-EST-TABLE.
002380      03  WS-EST-COUNT            PIC 9(04)   COMP VALUE ZERO.
002390      03  WS-EST-ENTRY            OCCURS 3000 TIMES
002400                                   INDEXED BY EX2.
002410          05  EE-LOCATION-ID      PIC X(08).
002420          05  EE-AVG-SEVERITY     PIC S9(01)V99.
002430          05  EE-ENERGY-IMPACT    PIC S9(02)V99.
002440*
002450*---------------------------------------------------------------*
002460*  BR3.1 CLIMATE-ZONE DAILY DEGREE-DAY RATES - LITERAL TABLE,    *
002470*  REDEFINED AS AN OCCURS SO DD054 CAN INDEX STRAIGHT IN.        *
002480*---------------------------------------------------------------*
002490  01  WS-ZONE-RATE-LIST.
002500      03  FILLER                  PIC X(08) VALUE "00500800".
002510      03  FILLER                  PIC X(08) VALUE "02000500".
002520      03  FILLER                  PIC X(08) VALUE "05000300".
002530      03  FILLER                  PIC X(08) VALUE "08000100".
002540      03  FILLER                  PIC X(08) VALUE "12000050".
002550  01  WS-ZONE-RATE-TBL            REDEFINES WS-ZONE-RATE-LIST.
002560      03  WS-ZONE-RATE            OCCURS 5 TIMES.
002570          05  ZR-HDD-RATE-X       PIC 9(02)V99.
002580          05  ZR-CDD-RATE-X       PIC 9(02)V99.
002590*
002600*---------------------------------------------------------------*
002610*  RESULT OF STEP 1 - NEAREST LOCATION.                          *
002620*---------------------------------------------------------------*
002630  01  WS-RESULT-LOC.
002640      03  WS-RES-LOC-ID           PIC X(08).
002650      03  WS-RES-STATE            PIC X(02).
002660      03  WS-RES-ZONE             PIC 9(01).
002670      03  WS-RES-FOUND            PIC X(01)   VALUE "N".
002680          88  WS-RES-FOUND-YES                VALUE "Y".
002690*
002700*---------------------------------------------------------------*
002710*  CURRENT REQUEST WORK AREA - THE DATE RANGE FIELDS OFF THE    *
002720*  REQUEST RECORD ARE HELD HERE SO THEY CAN BE BROKEN INTO       *
002730*  YEAR/MONTH/DAY FOR THE JULIAN DAY ROUTINE.                    *
002740*---------------------------------------------------------------*
002750  01  WS-CURRENT-REQUEST.
002760      03  CR-START-DATE           PIC X(10).
002770      03  CR-START-PARTS          REDEFINES CR-START-DATE.
002780          05  CR-SD-YEAR          PIC X(04).
002790          05  CR-SD-DASH1         PIC X(01).
002800          05  CR-SD-MONTH         PIC X(02).
002810          05  CR-SD-DASH2         PIC X(01).
002820          05  CR-SD-DAY           PIC X(02).
002830      03  CR-END-DATE              PIC X(10).
002840      03  CR-END-PARTS             REDEFINES CR-END-DATE.
002850          05  CR-ED-YEAR          PIC X(04).
002860          05  CR-ED-DASH1         PIC X(01).
002870          05  CR-ED-MONTH         PIC X(02).
002880          05  CR-ED-DASH2         PIC X(01).
002890          05  CR-ED-DAY           PIC X(02).
002900*
002910*---------------------------------------------------------------*
002920*  RESULT OF STEP 2 - DEGREE DAYS FOR THE REQUESTED RANGE.       *
002930*---------------------------------------------------------------*
002940  01  WS-RANGE-RESULT.
002950      03  WS-RNG-DAY-COUNT        PIC S9(05)   COMP-3.
002960      03  WS-RNG-START-YM         PIC 9(06)    COMP.
002970      03  WS-RNG-END-YM           PIC 9(06)    COMP.
002980      03  WS-RNG-ACT-COUNT        PIC 9(05)    COMP.
002990      03  WS-RNG-HDD-TOTAL        PIC S9(07)V99 COMP-3.
003000      03  WS-RNG-CDD-TOTAL        PIC S9(07)V99 COMP-3.
003010      03  WS-RNG-HDD-AVG          PIC S9(05)V99 COMP-3.
003020      03  WS-RNG-CDD-AVG          PIC S9(05)V99 COMP-3.
003030      03  WS-RNG-MON-COUNT        PIC 9(04)    COMP.
003040      03  WS-RNG-MON-HDD-SUM      PIC S9(07)V99 COMP-3.
003050      03  WS-RNG-MON-CDD-SUM      PIC S9(07)V99 COMP-3.
003060      03  WS-RNG-HDD-RATE         PIC S9(04)V99 COMP-3.
003070      03  WS-RNG-CDD-RATE         PIC S9(04)V99 COMP-3.
003080      03  WS-RNG-TIER             PIC 9(01).
003090      03  WS-RNG-ESTIMATED        PIC X(01).
003100          88  WS-RNG-EST-YES                   VALUE "Y".
003110*
003120*---------------------------------------------------------------*
003130*  RESULT OF STEP 3 - WEATHER PROFILE / CLIMATE INDICATORS.      *
003140*---------------------------------------------------------------*
003150  01  WS-PROFILE-RESULT.
003160      03  WS-PROF-YEAR            PIC 9(04).
003170      03  WS-PROF-ANNUAL-HDD      PIC S9(06)V99 COMP-3.
003180      03  WS-PROF-ANNUAL-CDD      PIC S9(06)V99 COMP-3.
003190      03  WS-PROF-HEAT-DOM        PIC X(01).
003200      03  WS-PROF-COOL-DOM        PIC X(01).
003210      03  WS-PROF-EXTREME-FREQ    PIC 9(03)    COMP.
003220      03  WS-PROF-SEVERE-SCORE    PIC S9(05)V99 COMP-3.
003230      03  WS-PROF-ENERGY-IMPACT   PIC S9(05)V99 COMP-3.
003240*
003250*---------------------------------------------------------------*
003260*  RESULT OF STEP 4 - PER-MONTH SEASONAL ADJUSTMENT FACTORS.     *
003270*---------------------------------------------------------------*
003280  01  WS-SEASONAL-TABLE.
003290      03  WS-SEAS-ENTRY           OCCURS 12 TIMES
003300                                   INDEXED BY SX.
003310          05  SE-HDD-SUM          PIC S9(07)V99 COMP-3.
003320          05  SE-CDD-SUM          PIC S9(07)V99 COMP-3.
003330          05  SE-YEAR-CNT         PIC 9(03)    COMP.
003340          05  SE-HDD-MEAN         PIC S9(05)V99 COMP-3.
003350          05  SE-CDD-MEAN         PIC S9(05)V99 COMP-3.
003360          05  SE-COMBINED         PIC S9(05)V99 COMP-3.
003370          05  SE-FACTOR           PIC S9(01)V99 COMP-3.
003380      03  WS-SEAS-MEAN-COMBINED   PIC S9(05)V99 COMP-3.
003390*
003400*---------------------------------------------------------------*
003410*  CONSUMPTION NORMALIZATION WORK AREA (STEP 5).                 *
003420*---------------------------------------------------------------*
003430  01  WS-CONS-WORK.
003440      03  CW2-CONS-DATE           PIC X(10).
003450      03  CW2-DATE-PARTS          REDEFINES CW2-CONS-DATE.
003460          05  CW2-CD-YEAR         PIC X(04).
003470          05  CW2-CD-DASH1        PIC X(01).
003480          05  CW2-CD-MONTH        PIC X(02).
003490          05  CW2-CD-DASH2        PIC X(01).
003500          05  CW2-CD-DAY          PIC X(02).
003510      03  WS-CONS-MONTH-NUM       PIC 9(02)    COMP.
003520      03  WS-CONS-VALID           PIC X(01).
003530      03  WS-CONS-ROWS            PIC 9(07)    COMP VALUE ZERO.
003540*
003550*---------------------------------------------------------------*
003560*  RESULT OF STEP 6 - HVAC IMPACT.                               *
003570*---------------------------------------------------------------*
003580  01  WS-HVAC-RESULT.
003590      03  WS-HV-SQFT              PIC 9(06).
003600      03  WS-HV-EFF               PIC 9V99.
003610      03  WS-HV-IMPR-EFF          PIC 9V99    COMP-3.
003620      03  WS-HV-HEAT-BTU          PIC S9(09)V99 COMP-3.
003630      03  WS-HV-COOL-BTU          PIC S9(09)V99 COMP-3.
003640      03  WS-HV-HEAT-KWH          PIC S9(07)V99 COMP-3.
003650      03  WS-HV-COOL-KWH          PIC S9(07)V99 COMP-3.
003660      03  WS-HV-IMPR-HEAT-KWH     PIC S9(07)V99 COMP-3.
003670      03  WS-HV-IMPR-COOL-KWH     PIC S9(07)V99 COMP-3.
003680      03  WS-HV-TOTAL-KWH         PIC S9(07)V99 COMP-3.
003690      03  WS-HV-SAVINGS-KWH       PIC S9(07)V99 COMP-3.
003700      03  WS-HV-ANNUAL-COST       PIC S9(07)V99 COMP-3.
003710      03  WS-HV-ANNUAL-SAVINGS    PIC S9(07)V99 COMP-3.
003720      03  WS-HV-ROI               PIC S9(03)V9999 COMP-3.
003730*
003740  01  WS-WORK.
003750      03  WS-MONTH-NAME-LIST.
003760          05  FILLER              PIC X(09) VALUE "JANUARY  ".
003770          05  FILLER              PIC X(09) VALUE "FEBRUARY ".
003780          05  FILLER              PIC X(09) VALUE "MARCH    ".
003790          05  FILLER              PIC X(09) VALUE "APRIL    ".
003800          05  FILLER              PIC X(09) VALUE "MAY      ".
003810          05  FILLER              PIC X(09) VALUE "JUNE     ".
003820          05  FILLER              PIC X(09) VALUE "JULY     ".
003830          05  FILLER              PIC X(09) VALUE "AUGUST   ".
003840          05  FILLER              PIC X(09) VALUE "SEPTEMBER".
003850          05  FILLER              PIC X(09) VALUE "OCTOBER  ".
003860          05  FILLER              PIC X(09) VALUE "NOVEMBER ".
003870          05  FILLER              PIC X(09) VALUE "DECEMBER ".
003880      03  WS-MONTH-NAME-TBL       REDEFINES WS-MONTH-NAME-LIST.
003890          05  WS-MONTH-NAME       OCCURS 12 TIMES PIC X(09).
003900*
003910*---------------------------------------------------------------*
003920*  REPORT EDIT FIELDS - NUMERIC-EDITED DISPLAY COPIES FOR THE    *
003930*  STRING STATEMENTS BELOW (COMP-3 FIELDS CANNOT BE STRUNG).     *
003940*---------------------------------------------------------------*
003950  01  WS-RPT-FIELDS.
003960      03  WS-RPT-ZONE             PIC 9.
003970      03  WS-RPT-DAYS             PIC ZZZZ9.
003980      03  WS-RPT-HDD-TOT          PIC -ZZZ,ZZ9.99.
003990      03  WS-RPT-CDD-TOT          PIC -ZZZ,ZZ9.99.
004000      03  WS-RPT-HDD-AVG          PIC -ZZ9.99.
004010      03  WS-RPT-CDD-AVG          PIC -ZZ9.99.
004020      03  WS-RPT-TIER             PIC 9.
004030      03  WS-RPT-YEAR             PIC 9999.
004040      03  WS-RPT-ANN-HDD          PIC -ZZZ,ZZ9.99.
004050      03  WS-RPT-ANN-CDD          PIC -ZZZ,ZZ9.99.
004060      03  WS-RPT-EXTR-FREQ        PIC ZZ9.
004070      03  WS-RPT-SEV-SCORE        PIC -ZZ9.99.
004080      03  WS-RPT-NRG-IMPACT       PIC -ZZ9.99.
004090      03  WS-RPT-FACTOR           PIC 9.99.
004100      03  WS-RPT-ROWS             PIC ZZZ,ZZ9.
004110      03  WS-RPT-SQFT             PIC ZZZ,ZZ9.
004120      03  WS-RPT-EFF              PIC 9.99.
004130      03  WS-RPT-HEAT-KWH         PIC -ZZZ,ZZ9.99.
004140      03  WS-RPT-COOL-KWH         PIC -ZZZ,ZZ9.99.
004150      03  WS-RPT-SAVE-KWH         PIC -ZZZ,ZZ9.99.
004160      03  WS-RPT-COST             PIC -ZZZ,ZZ9.99.
004170      03  WS-RPT-SAVINGS          PIC -ZZZ,ZZ9.99.
004180      03  WS-RPT-ROI              PIC -Z.9999.
004190*
004200  01  WX-ERROR-MESSAGES.
004210      03  WX020  PIC X(40) VALUE "WX020 LOCATION OPEN ERR-STATUS=".
004220      03  WX021  PIC X(40) VALUE "WX021 DAILY OPEN ERR-STATUS=".
004230      03  WX022  PIC X(40) VALUE "WX022 MONTHLY OPEN ERR-STATUS=".
004240      03  WX023  PIC X(40) VALUE "WX023 ESTAT OPEN ERR-STATUS=".
004250      03  WX024  PIC X(40) VALUE "WX024 REQUEST OPEN ERR-STATUS=".
004260      03  WX025  PIC X(40) VALUE "WX025 CONSUMPTION OPEN ERR-STATUS=".
004270      03  WX026  PIC X(40) VALUE "WX026 REQUEST READ ERR-STATUS=".
004280      03  WX027  PIC X(40) VALUE "WX027 TABLE LOAD OVERFLOW".
004290      03  WX028  PIC X(40) VALUE "WX028 CONS-OUT OPEN ERR-STATUS=".
004300      03  WX029  PIC X(40) VALUE "WX029 INTRPT OPEN ERR-STATUS=".
004310*
004320  PROCEDURE DIVISION.
004330*=================================
004340*
004350*---------------------------------------------------------------*
004360*  AA000 - MAIN LINE.  LOAD THE FOUR WX100 MASTERS, THEN DRIVE   *
004370*  ONE PASS OF THE REQUEST FILE.                                 *
004380*---------------------------------------------------------------*
004390  AA000-MAIN                           SECTION.
004400*********************************
004410      PERFORM  BB010-OPEN-FILES THRU BB010-EXIT.
004420      PERFORM  BB012-LOAD-LOCATIONS THRU BB012-EXIT.
004430      PERFORM  BB016-LOAD-DAILY THRU BB016-EXIT.
004440      PERFORM  BB020-LOAD-MONTHLY THRU BB020-EXIT.
004450      PERFORM  BB024-LOAD-ESTAT THRU BB024-EXIT.
004460      PERFORM  CC030-READ-REQUEST THRU CC030-EXIT.
004470      PERFORM  DD040-PROCESS-REQUEST THRU DD040-EXIT
004480               UNTIL RQ-EOF-YES.
004490      PERFORM  LL090-CLOSE-FILES THRU LL090-EXIT.
004500      GOBACK.
004510  AA000-EXIT.
004520      EXIT SECTION.
004530*
004540  BB010-OPEN-FILES                     SECTION.
004550*********************************
004560      OPEN     INPUT WX-LOCATION-FILE.
004570      IF       LO-STATUS NOT = "00"
004580               DISPLAY WX020 LO-STATUS
004590               GOBACK
004600      END-IF.
004610      OPEN     INPUT WX-DAILY-FILE.
004620      IF       DY-STATUS NOT = "00"
004630               DISPLAY WX021 DY-STATUS
004640               GOBACK
004650      END-IF.
004660      OPEN     INPUT WX-MONTH-FILE.
004670      IF       MO-STATUS NOT = "00"
004680               DISPLAY WX022 MO-STATUS
004690               GOBACK
004700      END-IF.
004710      OPEN     INPUT WX-ESTAT-FILE.
004720      IF       ET-STATUS NOT = "00"
004730               DISPLAY WX023 ET-STATUS
004740               GOBACK
004750      END-IF.
004760      OPEN     INPUT WX-REQUEST-FILE.
004770      IF       RQ-STATUS NOT = "00"
004780               DISPLAY WX024 RQ-STATUS
004790               GOBACK
004800      END-IF.
004810      OPEN     INPUT WX-CONSUMPTION-IN.
004820      IF       CI-STATUS NOT = "00"
004830               DISPLAY WX025 CI-STATUS
004840               GOBACK
004850      END-IF.
004860      OPEN     OUTPUT WX-CONSUMPTION-OUT.
004870      IF       CX-STATUS NOT = "00"
004880               DISPLAY WX028 CX-STATUS
004890               GOBACK
004900      END-IF.
004910      OPEN     OUTPUT WX-INTEGRATE-RPT.
004920      IF       IR-STATUS NOT = "00"
004930               DISPLAY WX029 IR-STATUS
004940               GOBACK
004950      END-IF.
004960      MOVE     SPACES TO WX-INTEGRATE-HDR-LINE.
004970      MOVE     "WEATHER INTEGRATION RESULTS REPORT" TO IH-TITLE.
004980      WRITE    WX-INTEGRATE-RPT-LINE.
004990      MOVE     ALL "=" TO WX-INTEGRATE-RPT-LINE.
005000      WRITE    WX-INTEGRATE-RPT-LINE.
005010  BB010-EXIT.
005020      EXIT SECTION.
005030*
005040*---------------------------------------------------------------*
005050*  BB012/16/20/24 - TABLE LOADS FOR THE FOUR WX100 MASTERS.     *
005060*  EACH FOLLOWS THE SAME PRIMING-READ/ADD-TO-TABLE SHAPE.        *
005070*---------------------------------------------------------------*
005080  BB012-LOAD-LOCATIONS                 SECTION.
005090*********************************
005100      MOVE     "N" TO WS-LOAD-EOF.
005110      PERFORM  BB013-READ-LOCATION THRU BB013-EXIT.
005120      PERFORM  BB014-ADD-LOCATION THRU BB014-EXIT
005130               UNTIL LOAD-EOF-YES.
005140  BB012-EXIT.
005150      EXIT SECTION.
005160*
005170  BB013-READ-LOCATION                  SECTION.
005180*********************************
005190      READ     WX-LOCATION-FILE
005200               AT END SET WS-LOAD-EOF TO TRUE
005210      END-READ.
005220  BB013-EXIT.
005230      EXIT SECTION.
005240*
005250  BB014-ADD-LOCATION                   SECTION.
005260*********************************
005270      IF       WS-LOC-COUNT >= 2000
005280               DISPLAY WX027
005290               GOBACK
005300      END-IF.
005310      ADD      1 TO WS-LOC-COUNT.
005320      MOVE     WL-LOCATION-ID TO LE-LOCATION-ID (WS-LOC-COUNT).
005330      MOVE     WL-ZIP-CODE TO LE-ZIP-CODE (WS-LOC-COUNT).
005340      MOVE     WL-STATE TO LE-STATE (WS-LOC-COUNT).
005350      MOVE     WL-CLIMATE-ZONE TO LE-CLIMATE-ZONE (WS-LOC-COUNT).
005360      IF       WS-LOC-COUNT = 1
005370               MOVE WL-LOCATION-ID TO WS-FIRST-LOC-ID
005380               MOVE WL-STATE TO WS-FIRST-LOC-STATE
005390               MOVE WL-CLIMATE-ZONE TO WS-FIRST-LOC-ZONE
005400               SET  WS-FIRST-LOC-YES TO TRUE
005410      END-IF.
005420      PERFORM  BB013-READ-LOCATION THRU BB013-EXIT.
005430  BB014-EXIT.
005440      EXIT SECTION.
005450*
005460  BB016-LOAD-DAILY                     SECTION.
005470*********************************
005480      MOVE     "N" TO WS-LOAD-EOF.
005490      PERFORM  BB017-READ-DAILY THRU BB017-EXIT.
005500      PERFORM  BB018-ADD-DAILY THRU BB018-EXIT
005510               UNTIL LOAD-EOF-YES.
005520  BB016-EXIT.
005530      EXIT SECTION.
005540*
005550  BB017-READ-DAILY                     SECTION.
005560*********************************
005570      READ     WX-DAILY-FILE
005580               AT END SET WS-LOAD-EOF TO TRUE
005590      END-READ.
005600  BB017-EXIT.
005610      EXIT SECTION.
005620*
005630  BB018-ADD-DAILY                      SECTION.
005640*********************************
005650      IF       WS-DAY-COUNT >= 20000
005660               DISPLAY WX027
005670               GOBACK
005680      END-IF.
005690      ADD      1 TO WS-DAY-COUNT.
005700      MOVE     WD-LOCATION-ID TO DE-LOCATION-ID (WS-DAY-COUNT).
005710      MOVE     WD-WX-DATE TO DE-WX-DATE (WS-DAY-COUNT).
005720      MOVE     WD-HDD TO DE-HDD (WS-DAY-COUNT).
005730      MOVE     WD-CDD TO DE-CDD (WS-DAY-COUNT).
005740      PERFORM  BB017-READ-DAILY THRU BB017-EXIT.
005750  BB018-EXIT.
005760      EXIT SECTION.
005770*
005780  BB020-LOAD-MONTHLY                   SECTION.
005790*********************************
005800      MOVE     "N" TO WS-LOAD-EOF.
005810      PERFORM  BB021-READ-MONTHLY THRU BB021-EXIT.
005820      PERFORM  BB022-ADD-MONTHLY THRU BB022-EXIT
005830               UNTIL LOAD-EOF-YES.
005840  BB020-EXIT.
005850      EXIT SECTION.
005860*
005870  BB021-READ-MONTHLY                   SECTION.
005880*********************************
005890      READ     WX-MONTH-FILE
005900               AT END SET WS-LOAD-EOF TO TRUE
005910      END-READ.
005920  BB021-EXIT.
005930      EXIT SECTION.
005940*
005950  BB022-ADD-MONTHLY                    SECTION.
005960*********************************
005970      IF       WS-MON-COUNT >= 6000
005980               DISPLAY WX027
005990               GOBACK
006000      END-IF.
006010      ADD      1 TO WS-MON-COUNT.
006020      MOVE     WM-LOCATION-ID TO ME-LOCATION-ID (WS-MON-COUNT).
006030      MOVE     WM-YEAR TO ME-YEAR (WS-MON-COUNT).
006040      MOVE     WM-MONTH TO ME-MONTH (WS-MON-COUNT).
006050      MOVE     WM-TOTAL-HDD TO ME-TOTAL-HDD (WS-MON-COUNT).
006060      MOVE     WM-TOTAL-CDD TO ME-TOTAL-CDD (WS-MON-COUNT).
006070      PERFORM  BB021-READ-MONTHLY THRU BB021-EXIT.
006080  BB022-EXIT.
006090      EXIT SECTION.
006100*
006110  BB024-LOAD-ESTAT                     SECTION.
006120*********************************
006130      MOVE     "N" TO WS-LOAD-EOF.
006140      PERFORM  BB025-READ-ESTAT THRU BB025-EXIT.
006150      PERFORM  BB026-ADD-ESTAT THRU BB026-EXIT
006160               UNTIL LOAD-EOF-YES.
006170  BB024-EXIT.
006180      EXIT SECTION.
006190*
006200  BB025-READ-ESTAT                     SECTION.
006210*********************************
006220      READ     WX-ESTAT-FILE
006230               AT END SET WS-LOAD-EOF TO TRUE
006240      END-READ.
006250  BB025-EXIT.
006260      EXIT SECTION.
006270*
006280  BB026-ADD-ESTAT                      SECTION.
006290*********************************
006300      IF       WS-EST-COUNT >= 3000
006310               DISPLAY WX027
006320               GOBACK
006330      END-IF.
006340      ADD      1 TO WS-EST-COUNT.
006350      MOVE     ES-LOCATION-ID TO EE-LOCATION-ID (WS-EST-COUNT).
006360      MOVE     ES-AVG-SEVERITY TO EE-AVG-SEVERITY (WS-EST-COUNT).
006370      MOVE     ES-ENERGY-IMPACT TO EE-ENERGY-IMPACT (WS-EST-COUNT).
006380      PERFORM  BB025-READ-ESTAT THRU BB025-EXIT.
006390  BB026-EXIT.
006400      EXIT SECTION.
006410*
006420*---------------------------------------------------------------*
006430*  CC030 - READ ONE REQUEST DRIVER RECORD.                       *
006440*---------------------------------------------------------------*
006450  CC030-READ-REQUEST                   SECTION.
006460*********************************
006470      READ     WX-REQUEST-FILE
006480               AT END SET RQ-EOF TO TRUE
006490      END-READ.
006500      IF       NOT RQ-EOF-YES
006510          AND  RQ-STATUS NOT = "00"
006520               DISPLAY WX026 RQ-STATUS
006530               GOBACK
006540      END-IF.
006550  CC030-EXIT.
006560      EXIT SECTION.
006570*
006580*---------------------------------------------------------------*
006590*  DD040 - ONE REQUEST.  STEP 1 ALWAYS RUNS FIRST, THEN ONLY THE *
006600*  STEPS THE REQUESTED ACTION NEEDS.                             *
006610*---------------------------------------------------------------*
006620  DD040-PROCESS-REQUEST                SECTION.
006630*********************************
006640      PERFORM  DD042-FIND-NEAREST THRU DD042-EXIT.
006650      IF       WS-RES-FOUND-YES
006660               IF    WR-ACTION = "2"
006670                     PERFORM EE050-DEGREE-DAYS-RANGE THRU EE050-EXIT
006680               END-IF
006690               IF    WR-ACTION = "3"
006700                     PERFORM FF060-WEATHER-PROFILE THRU FF060-EXIT
006710               END-IF
006720               IF    WR-ACTION = "4"
006730                     PERFORM GG070-SEASONAL-FACTORS THRU GG070-EXIT
006740               END-IF
006750               IF    WR-ACTION = "5"
006760                     PERFORM GG070-SEASONAL-FACTORS THRU GG070-EXIT
006770                     PERFORM HH080-NORMALIZE-CONS THRU HH080-EXIT
006780               END-IF
006790               IF    WR-ACTION = "6"
006800                     PERFORM EE050-DEGREE-DAYS-RANGE THRU EE050-EXIT
006810                     PERFORM JJ085-HVAC-IMPACT THRU JJ085-EXIT
006820               END-IF
006830      END-IF.
006840      PERFORM  KK090-PRINT-RESULT THRU KK090-EXIT.
006850      PERFORM  CC030-READ-REQUEST THRU CC030-EXIT.
006860  DD040-EXIT.
006870      EXIT SECTION.
006880*
006890*---------------------------------------------------------------*
006900*  DD042 - BATCH FLOW STEP 1.  EXACT ZIP(+STATE) MATCH, ELSE     *
006910*  FIRST LOCATION IN THE REQUESTED STATE, ELSE FIRST LOCATION IN *
006920*  THE FILE, ELSE NOT FOUND.                                     *
006930*---------------------------------------------------------------*
006940  DD042-FIND-NEAREST                   SECTION.
006950*********************************
006960      MOVE     "N" TO WS-RES-FOUND.
006970      PERFORM  DD043-SCAN-EXACT THRU DD043-EXIT
006980               VARYING LX FROM 1 BY 1
006990               UNTIL LX > WS-LOC-COUNT.
007000      IF       NOT WS-RES-FOUND-YES
007010          AND  WR-STATE NOT = SPACES
007020               PERFORM DD044-SCAN-STATE THRU DD044-EXIT
007030                       VARYING LX FROM 1 BY 1
007040                       UNTIL LX > WS-LOC-COUNT
007050      END-IF.
007060      IF       NOT WS-RES-FOUND-YES
007070          AND  WS-FIRST-LOC-YES
007080               MOVE WS-FIRST-LOC-ID TO WS-RES-LOC-ID
007090               MOVE WS-FIRST-LOC-STATE TO WS-RES-STATE
007100               MOVE WS-FIRST-LOC-ZONE TO WS-RES-ZONE
007110               MOVE "Y" TO WS-RES-FOUND
007120      END-IF.
007130  DD042-EXIT.
007140      EXIT SECTION.
007150*
007160  DD043-SCAN-EXACT                     SECTION.
007170*********************************
007180      IF       WS-RES-FOUND-YES
007190               GO TO DD043-EXIT
007200      END-IF.
007210      IF       LE-ZIP-CODE (LX) = WR-ZIP-CODE
007220          AND  (WR-STATE = SPACES OR LE-STATE (LX) = WR-STATE)
007230               MOVE LE-LOCATION-ID (LX) TO WS-RES-LOC-ID
007240               MOVE LE-STATE (LX) TO WS-RES-STATE
007250               MOVE LE-CLIMATE-ZONE (LX) TO WS-RES-ZONE
007260               MOVE "Y" TO WS-RES-FOUND
007270      END-IF.
007280  DD043-EXIT.
007290      EXIT SECTION.
007300*
007310  DD044-SCAN-STATE                     SECTION.
007320*********************************
007330      IF       WS-RES-FOUND-YES
007340               GO TO DD044-EXIT
007350      END-IF.
007360      IF       LE-STATE (LX) = WR-STATE
007370               MOVE LE-LOCATION-ID (LX) TO WS-RES-LOC-ID
007380               MOVE LE-STATE (LX) TO WS-RES-STATE
007390               MOVE LE-CLIMATE-ZONE (LX) TO WS-RES-ZONE
007400               MOVE "Y" TO WS-RES-FOUND
007410      END-IF.
007420  DD044-EXIT.
007430      EXIT SECTION.
007440*
007450*---------------------------------------------------------------*
007460*  EE050 - BATCH FLOW STEP 2.  ACTUAL DAILY ROWS WHEN THERE ARE  *
007470*  ANY IN RANGE, ELSE THE THREE BR3.1/FALLBACK TIERS.            *
007480*---------------------------------------------------------------*
007490  EE050-DEGREE-DAYS-RANGE              SECTION.
007500*********************************
007510      PERFORM  EE051-PARSE-RANGE THRU EE051-EXIT.
007520      PERFORM  EE052-SCAN-DAILY THRU EE052-EXIT
007530               VARYING DX FROM 1 BY 1
007540               UNTIL DX > WS-DAY-COUNT.
007550      IF       WS-RNG-ACT-COUNT > 0
007560               MOVE "N" TO WS-RNG-ESTIMATED
007570               MOVE 0 TO WS-RNG-TIER
007580      ELSE
007590               PERFORM EE053-SCAN-MONTHLY THRU EE053-EXIT
007600                       VARYING MX FROM 1 BY 1
007610                       UNTIL MX > WS-MON-COUNT
007620               IF    WS-RNG-MON-COUNT > 0
007630                     COMPUTE WS-RNG-HDD-TOTAL ROUNDED =
007640                             (WS-RNG-MON-HDD-SUM / WS-RNG-MON-COUNT
007650                                / 30) * WS-RNG-DAY-COUNT
007660                     COMPUTE WS-RNG-CDD-TOTAL ROUNDED =
007670                             (WS-RNG-MON-CDD-SUM / WS-RNG-MON-COUNT
007680                                / 30) * WS-RNG-DAY-COUNT
007690                     MOVE "Y" TO WS-RNG-ESTIMATED
007700                     MOVE 1 TO WS-RNG-TIER
007710               ELSE
007720                     PERFORM EE054-ZONE-ESTIMATE THRU EE054-EXIT
007730                     MOVE "Y" TO WS-RNG-ESTIMATED
007740               END-IF
007750      END-IF.
007760      COMPUTE  WS-RNG-HDD-AVG ROUNDED =
007770               WS-RNG-HDD-TOTAL / WS-RNG-DAY-COUNT.
007780      COMPUTE  WS-RNG-CDD-AVG ROUNDED =
007790               WS-RNG-CDD-TOTAL / WS-RNG-DAY-COUNT.
007800  EE050-EXIT.
007810      EXIT SECTION.
007820*
007830  EE051-PARSE-RANGE                    SECTION.
007840*********************************
007850      MOVE     ZERO TO WS-RNG-ACT-COUNT WS-RNG-HDD-TOTAL
007860                        WS-RNG-CDD-TOTAL WS-RNG-MON-COUNT
007870                        WS-RNG-MON-HDD-SUM WS-RNG-MON-CDD-SUM.
007880      MOVE     WR-RANGE-START-DATE TO CR-START-DATE.
007890      MOVE     WR-RANGE-END-DATE TO CR-END-DATE.
007900      MOVE     CR-SD-YEAR TO WJ-YEAR.
007910      MOVE     CR-SD-MONTH TO WJ-MONTH.
007920      MOVE     CR-SD-DAY TO WJ-DAY.
007930      PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
007940      MOVE     WJ-JULIAN TO WS-START-JULIAN.
007950      COMPUTE  WS-RNG-START-YM = WJ-YEAR * 100 + WJ-MONTH.
007960      MOVE     CR-ED-YEAR TO WJ-YEAR.
007970      MOVE     CR-ED-MONTH TO WJ-MONTH.
007980      MOVE     CR-ED-DAY TO WJ-DAY.
007990      PERFORM  ZZ090-JULIAN-DAY THRU ZZ090-EXIT.
008000      MOVE     WJ-JULIAN TO WS-END-JULIAN.
008010      COMPUTE  WS-RNG-END-YM = WJ-YEAR * 100 + WJ-MONTH.
008020      COMPUTE  WS-RNG-DAY-COUNT =
008030               WS-END-JULIAN - WS-START-JULIAN + 1.
008040  EE051-EXIT.
008050      EXIT SECTION.
008060*
008070  EE052-SCAN-DAILY                     SECTION.
008080*********************************
008090      IF       DE-LOCATION-ID (DX) = WS-RES-LOC-ID
008100          AND  DE-WX-DATE (DX) NOT < CR-START-DATE
008110          AND  DE-WX-DATE (DX) NOT > CR-END-DATE
008120               ADD 1 TO WS-RNG-ACT-COUNT
008130               ADD DE-HDD (DX) TO WS-RNG-HDD-TOTAL
008140               ADD DE-CDD (DX) TO WS-RNG-CDD-TOTAL
008150      END-IF.
008160  EE052-EXIT.
008170      EXIT SECTION.
008180*
008190  EE053-SCAN-MONTHLY                   SECTION.
008200*********************************
008210      IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
008220          AND  (ME-YEAR (MX) * 100 + ME-MONTH (MX))
008230                  NOT < WS-RNG-START-YM
008240          AND  (ME-YEAR (MX) * 100 + ME-MONTH (MX))
008250                  NOT > WS-RNG-END-YM
008260               ADD 1 TO WS-RNG-MON-COUNT
008270               ADD ME-TOTAL-HDD (MX) TO WS-RNG-MON-HDD-SUM
008280               ADD ME-TOTAL-CDD (MX) TO WS-RNG-MON-CDD-SUM
008290      END-IF.
008300  EE053-EXIT.
008310      EXIT SECTION.
008320*
008330*---------------------------------------------------------------*
008340*  BR3.1 - CLIMATE-ZONE DAILY DEGREE-DAY ESTIMATES.  ZONE 1-5    *
008350*  COME FROM WS-ZONE-RATE; ANY OTHER VALUE IS THE GENERIC        *
008360*  5.0 HDD / 3.0 CDD FALLBACK (TIER 3).                          *
008370*---------------------------------------------------------------*
008380  EE054-ZONE-ESTIMATE                  SECTION.
008390*********************************
008400      IF       WS-RES-ZONE >= 1 AND WS-RES-ZONE <= 5
008410               MOVE ZR-HDD-RATE-X (WS-RES-ZONE) TO WS-RNG-HDD-RATE
008420               MOVE ZR-CDD-RATE-X (WS-RES-ZONE) TO WS-RNG-CDD-RATE
008430               MOVE 2 TO WS-RNG-TIER
008440      ELSE
008450               MOVE 5.0 TO WS-RNG-HDD-RATE
008460               MOVE 3.0 TO WS-RNG-CDD-RATE
008470               MOVE 3 TO WS-RNG-TIER
008480      END-IF.
008490      COMPUTE  WS-RNG-HDD-TOTAL ROUNDED =
008500               WS-RNG-HDD-RATE * WS-RNG-DAY-COUNT.
008510      COMPUTE  WS-RNG-CDD-TOTAL ROUNDED =
008520               WS-RNG-CDD-RATE * WS-RNG-DAY-COUNT.
008530  EE054-EXIT.
008540      EXIT SECTION.
008550*
008560*---------------------------------------------------------------*
008570*  FF060 - BATCH FLOW STEP 3.  TWELVE MONTHLY ROWS AND ALL       *
008580*  EVENT-STATS ROWS FOR THE LOCATION'S MOST RECENT YEAR, PLUS    *
008590*  THE BR3.2 CLIMATE INDICATORS.                                 *
008600*---------------------------------------------------------------*
008610  FF060-WEATHER-PROFILE                SECTION.
008620*********************************
008630      MOVE     ZERO TO WS-PROF-YEAR WS-PROF-ANNUAL-HDD
008640                        WS-PROF-ANNUAL-CDD WS-PROF-EXTREME-FREQ
008650                        WS-PROF-SEVERE-SCORE.
008660      PERFORM  FF061-SCAN-RECENT-YEAR THRU FF061-EXIT
008670               VARYING MX FROM 1 BY 1
008680               UNTIL MX > WS-MON-COUNT.
008690      PERFORM  FF062-SCAN-SUM-YEAR THRU FF062-EXIT
008700               VARYING MX FROM 1 BY 1
008710               UNTIL MX > WS-MON-COUNT.
008720      PERFORM  FF063-SCAN-EVENTS THRU FF063-EXIT
008730               VARYING EX2 FROM 1 BY 1
008740               UNTIL EX2 > WS-EST-COUNT.
008750      IF       WS-PROF-ANNUAL-HDD > WS-PROF-ANNUAL-CDD
008760               MOVE "Y" TO WS-PROF-HEAT-DOM
008770               MOVE "N" TO WS-PROF-COOL-DOM
008780      ELSE
008790               IF    WS-PROF-ANNUAL-CDD > WS-PROF-ANNUAL-HDD
008800                     MOVE "N" TO WS-PROF-HEAT-DOM
008810                     MOVE "Y" TO WS-PROF-COOL-DOM
008820               ELSE
008830                     MOVE "N" TO WS-PROF-HEAT-DOM
008840                     MOVE "N" TO WS-PROF-COOL-DOM
008850               END-IF
008860      END-IF.
008870      COMPUTE  WS-PROF-ENERGY-IMPACT ROUNDED =
008880               (WS-PROF-ANNUAL-HDD * .5
008890                  + WS-PROF-ANNUAL-CDD * .7) / 1000.
008900  FF060-EXIT.
008910      EXIT SECTION.
008920*
008930  FF061-SCAN-RECENT-YEAR               SECTION.
008940*********************************
008950      IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
008960          AND  ME-YEAR (MX) > WS-PROF-YEAR
008970               MOVE ME-YEAR (MX) TO WS-PROF-YEAR
008980      END-IF.
008990  FF061-EXIT.
009000      EXIT SECTION.
009010*
009020  FF062-SCAN-SUM-YEAR                  SECTION.
009030*********************************
009040      IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
009050          AND  ME-YEAR (MX) = WS-PROF-YEAR
009060               ADD ME-TOTAL-HDD (MX) TO WS-PROF-ANNUAL-HDD
009070               ADD ME-TOTAL-CDD (MX) TO WS-PROF-ANNUAL-CDD
009080      END-IF.
009090  FF062-EXIT.
009100      EXIT SECTION.
009110*
009120  FF063-SCAN-EVENTS                    SECTION.
009130*********************************
009140      IF       EE-LOCATION-ID (EX2) = WS-RES-LOC-ID
009150               IF    EE-AVG-SEVERITY (EX2) > 3.0
009160                     ADD 1 TO WS-PROF-EXTREME-FREQ
009170               END-IF
009180               IF    EE-ENERGY-IMPACT (EX2) > 5.0
009190                     ADD EE-ENERGY-IMPACT (EX2)
009200                             TO WS-PROF-SEVERE-SCORE
009210               END-IF
009220      END-IF.
009230  FF063-EXIT.
009240      EXIT SECTION.
009250*
009260*---------------------------------------------------------------*
009270*  GG070 - BATCH FLOW STEP 4 / BR3.3.  MEAN HDD/CDD PER CALENDAR *
009280*  MONTH ACROSS ALL YEARS ON FILE FOR THE LOCATION, DEFAULTED    *
009290*  WHEN A MONTH HAS NO DATA, THEN THE CLAMPED FACTOR.            *
009300*---------------------------------------------------------------*
009310  GG070-SEASONAL-FACTORS               SECTION.
009320*********************************
009330      PERFORM  GG071-RESET-MONTH THRU GG071-EXIT
009340               VARYING SX FROM 1 BY 1 UNTIL SX > 12.
009350      PERFORM  GG072-ACCUM-MONTH THRU GG072-EXIT
009360               VARYING MX FROM 1 BY 1
009370               UNTIL MX > WS-MON-COUNT.
009380      PERFORM  GG073-PROCESS-MONTH THRU GG073-EXIT
009390               VARYING SX FROM 1 BY 1 UNTIL SX > 12.
009400      MOVE     ZERO TO WS-SEAS-MEAN-COMBINED.
009410      PERFORM  GG075-ADD-COMBINED THRU GG075-EXIT
009420               VARYING SX FROM 1 BY 1 UNTIL SX > 12.
009430      COMPUTE  WS-SEAS-MEAN-COMBINED ROUNDED =
009440               WS-SEAS-MEAN-COMBINED / 12.
009450      PERFORM  GG077-FACTOR-MONTH THRU GG077-EXIT
009460               VARYING SX FROM 1 BY 1 UNTIL SX > 12.
009470  GG070-EXIT.
009480      EXIT SECTION.
009490*
009500  GG071-RESET-MONTH                    SECTION.
009510*********************************
009520      MOVE     ZERO TO SE-HDD-SUM (SX) SE-CDD-SUM (SX)
009530                        SE-YEAR-CNT (SX).
009540  GG071-EXIT.
009550      EXIT SECTION.
009560*
009570  GG072-ACCUM-MONTH                    SECTION.
009580*********************************
009590      IF       ME-LOCATION-ID (MX) = WS-RES-LOC-ID
009600               ADD ME-TOTAL-HDD (MX)
009610                       TO SE-HDD-SUM (ME-MONTH (MX))
009620               ADD ME-TOTAL-CDD (MX)
009630                       TO SE-CDD-SUM (ME-MONTH (MX))
009640               ADD 1 TO SE-YEAR-CNT (ME-MONTH (MX))
009650      END-IF.
009660  GG072-EXIT.
009670      EXIT SECTION.
009680*
009690  GG073-PROCESS-MONTH                  SECTION.
009700*********************************
009710      IF       SE-YEAR-CNT (SX) > 0
009720               COMPUTE SE-HDD-MEAN (SX) ROUNDED =
009730                       SE-HDD-SUM (SX) / SE-YEAR-CNT (SX)
009740               COMPUTE SE-CDD-MEAN (SX) ROUNDED =
009750                       SE-CDD-SUM (SX) / SE-YEAR-CNT (SX)
009760      ELSE
009770               EVALUATE TRUE
009780                   WHEN SX = 12 OR SX = 1 OR SX = 2
009790                        MOVE 20 TO SE-HDD-MEAN (SX)
009800                        MOVE 0  TO SE-CDD-MEAN (SX)
009810                   WHEN SX = 6 OR SX = 7 OR SX = 8
009820                        MOVE 0  TO SE-HDD-MEAN (SX)
009830                        MOVE 20 TO SE-CDD-MEAN (SX)
009840                   WHEN OTHER
009850                        MOVE 10 TO SE-HDD-MEAN (SX)
009860                        MOVE 5  TO SE-CDD-MEAN (SX)
009870               END-EVALUATE
009880      END-IF.
009890      COMPUTE  SE-COMBINED (SX) = SE-HDD-MEAN (SX)
009900                                 + SE-CDD-MEAN (SX).
009910  GG073-EXIT.
009920      EXIT SECTION.
009930*
009940  GG075-ADD-COMBINED                   SECTION.
009950*********************************
009960      ADD      SE-COMBINED (SX) TO WS-SEAS-MEAN-COMBINED.
009970  GG075-EXIT.
009980      EXIT SECTION.
009990*
010000  GG077-FACTOR-MONTH                   SECTION.
010010*********************************
010020      IF       WS-SEAS-MEAN-COMBINED = 0
010030               MOVE 1.0 TO SE-FACTOR (SX)
010040      ELSE
010050               COMPUTE SE-FACTOR (SX) ROUNDED =
010060                       SE-COMBINED (SX) / WS-SEAS-MEAN-COMBINED
010070      END-IF.
010080      IF       SE-FACTOR (SX) < .6
010090               MOVE .6 TO SE-FACTOR (SX)
010100      END-IF.
010110      IF       SE-FACTOR (SX) > 1.8
010120               MOVE 1.8 TO SE-FACTOR (SX)
010130      END-IF.
010140  GG077-EXIT.
010150      EXIT SECTION.
010160*
010170*---------------------------------------------------------------*
010180*  HH080 - BATCH FLOW STEP 5 / BR3.4.  OLD/NEW FILE PASS OVER    *
010190*  THE CONSUMPTION FILE - SAME OLD-MASTER/NEW-MASTER SHAPE USED  *
010200*  ELSEWHERE ON THE ACCOUNTING SYSTEM.  AN INVALID DATE PASSES   *
010210*  THE RECORD THROUGH UNCHANGED.                                 *
010220*---------------------------------------------------------------*
010230  HH080-NORMALIZE-CONS                 SECTION.
010240*********************************
010250      MOVE     "N" TO WS-CONS-EOF.
010260      PERFORM  HH081-READ-CONS THRU HH081-EXIT.
010270      PERFORM  HH082-NORMALIZE-ONE THRU HH082-EXIT
010280               UNTIL CONS-EOF-YES.
010290  HH080-EXIT.
010300      EXIT SECTION.
010310*
010320  HH081-READ-CONS                      SECTION.
010330*********************************
010340      READ     WX-CONSUMPTION-IN
010350               AT END SET WS-CONS-EOF TO TRUE
010360      END-READ.
010370  HH081-EXIT.
010380      EXIT SECTION.
010390*
010400  HH082-NORMALIZE-ONE                  SECTION.
010410*********************************
010420      MOVE     "Y" TO WS-CONS-VALID.
010430      MOVE     CN-CONS-DATE TO CW2-CONS-DATE.
010440      IF       CW2-CD-YEAR NOT NUMERIC
010450          OR   CW2-CD-MONTH NOT NUMERIC
010460          OR   CW2-CD-DAY NOT NUMERIC
010470               MOVE "N" TO WS-CONS-VALID
010480      END-IF.
010490      IF       WS-CONS-VALID = "Y"
010500               MOVE CW2-CD-MONTH TO WS-CONS-MONTH-NUM
010510               IF    WS-CONS-MONTH-NUM < 1
010520                  OR WS-CONS-MONTH-NUM > 12
010530                     MOVE "N" TO WS-CONS-VALID
010540               END-IF
010550      END-IF.
010560      MOVE     CN-CONS-DATE TO OU-CONS-DATE.
010570      MOVE     CN-CONS-VALUE TO OU-CONS-VALUE.
010580      MOVE     CN-WEATHER-FACTOR TO OU-WEATHER-FACTOR.
010590      MOVE     CN-NORMALIZED-VALUE TO OU-NORMALIZED-VALUE.
010600      IF       WS-CONS-VALID = "Y"
010610               MOVE SE-FACTOR (WS-CONS-MONTH-NUM)
010620                       TO OU-WEATHER-FACTOR
010630               COMPUTE OU-NORMALIZED-VALUE ROUNDED =
010640                       CN-CONS-VALUE / SE-FACTOR (WS-CONS-MONTH-NUM)
010650      END-IF.
010660      WRITE    WX-CONSUMPTION-OUT-RECORD.
010670      ADD      1 TO WS-CONS-ROWS.
010680      PERFORM  HH081-READ-CONS THRU HH081-EXIT.
010690  HH082-EXIT.
010700      EXIT SECTION.
010710*
010720*---------------------------------------------------------------*
010730*  JJ085 - BATCH FLOW STEP 6 / BR3.5.  HVAC IMPACT FROM THE      *
010740*  RANGE DEGREE DAYS COMPUTED AT EE050.                          *
010750*---------------------------------------------------------------*
010760  JJ085-HVAC-IMPACT                    SECTION.
010770*********************************
010780      MOVE     WR-SQ-FOOTAGE TO WS-HV-SQFT.
010790      IF       WS-HV-SQFT = 0
010800               MOVE 2000 TO WS-HV-SQFT
010810      END-IF.
010820      MOVE     WR-SYS-EFFICIENCY TO WS-HV-EFF.
010830      IF       WS-HV-EFF = 0
010840               MOVE .80 TO WS-HV-EFF
010850      END-IF.
010860      COMPUTE  WS-HV-HEAT-BTU ROUNDED =
010870               WS-RNG-HDD-TOTAL * WS-HV-SQFT * 1.5.
010880      COMPUTE  WS-HV-COOL-BTU ROUNDED =
010890               WS-RNG-CDD-TOTAL * WS-HV-SQFT * 2.0.
010900      COMPUTE  WS-HV-IMPR-EFF ROUNDED = WS-HV-EFF + .20.
010910      IF       WS-HV-IMPR-EFF > .95
010920               MOVE .95 TO WS-HV-IMPR-EFF
010930      END-IF.
010940      COMPUTE  WS-HV-HEAT-KWH ROUNDED =
010950               WS-HV-HEAT-BTU / 3412 / WS-HV-EFF.
010960      COMPUTE  WS-HV-COOL-KWH ROUNDED =
010970               WS-HV-COOL-BTU / 3412 / WS-HV-EFF.
010980      COMPUTE  WS-HV-IMPR-HEAT-KWH ROUNDED =
010990               WS-HV-HEAT-BTU / 3412 / WS-HV-IMPR-EFF.
011000      COMPUTE  WS-HV-IMPR-COOL-KWH ROUNDED =
011010               WS-HV-COOL-BTU / 3412 / WS-HV-IMPR-EFF.
011020      COMPUTE  WS-HV-TOTAL-KWH ROUNDED =
011030               WS-HV-HEAT-KWH + WS-HV-COOL-KWH.
011040      COMPUTE  WS-HV-SAVINGS-KWH ROUNDED =
011050               WS-HV-TOTAL-KWH
011060                  - (WS-HV-IMPR-HEAT-KWH + WS-HV-IMPR-COOL-KWH).
011070      COMPUTE  WS-HV-ANNUAL-COST ROUNDED = WS-HV-TOTAL-KWH * .14.
011080      COMPUTE  WS-HV-ANNUAL-SAVINGS ROUNDED =
011090               WS-HV-SAVINGS-KWH * .14.
011100      COMPUTE  WS-HV-ROI ROUNDED =
011110               WS-HV-ANNUAL-SAVINGS / (WS-HV-SQFT * 1.5).
011120  JJ085-EXIT.
011130      EXIT SECTION.
011140*
011150*---------------------------------------------------------------*
011160*  KK090 - PRINT THE RESULT OF THE CURRENT REQUEST.  ONE BLOCK   *
011170*  PER ACTION CODE, OR A NOT-FOUND LINE WHEN STEP 1 FAILED.      *
011180*---------------------------------------------------------------*
011190  KK090-PRINT-RESULT                   SECTION.
011200*********************************
011210      IF       WS-RES-FOUND-YES
011220               IF    WR-ACTION = "1"
011230                     PERFORM KK091-PRINT-NEAREST THRU KK091-EXIT
011240               END-IF
011250               IF    WR-ACTION = "2"
011260                     PERFORM KK092-PRINT-RANGE THRU KK092-EXIT
011270               END-IF
011280               IF    WR-ACTION = "3"
011290                     PERFORM KK093-PRINT-PROFILE THRU KK093-EXIT
011300               END-IF
011310               IF    WR-ACTION = "4"
011320                     PERFORM KK094-PRINT-SEASONAL THRU KK094-EXIT
011330               END-IF
011340               IF    WR-ACTION = "5"
011350                     PERFORM KK095-PRINT-NORMALIZE THRU KK095-EXIT
011360               END-IF
011370               IF    WR-ACTION = "6"
011380                     PERFORM KK096-PRINT-HVAC THRU KK096-EXIT
011390               END-IF
011400      ELSE
011410               PERFORM KK098-PRINT-NOT-FOUND THRU KK098-EXIT
011420      END-IF.
011430  KK090-EXIT.
011440      EXIT SECTION.
011450*
011460  KK091-PRINT-NEAREST                  SECTION.
011470*********************************
011480      MOVE     WS-RES-ZONE TO WS-RPT-ZONE.
011490      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
011500      STRING   "ZIP " DELIMITED BY SIZE
011510               WR-ZIP-CODE DELIMITED BY SIZE
011520               " ACTION 1 NEAREST LOCATION " DELIMITED BY SIZE
011530               WS-RES-LOC-ID DELIMITED BY SIZE
011540               " STATE " DELIMITED BY SIZE
011550               WS-RES-STATE DELIMITED BY SIZE
011560               " ZONE " DELIMITED BY SIZE
011570               WS-RPT-ZONE DELIMITED BY SIZE
011580                    INTO WX-INTEGRATE-RPT-LINE.
011590      WRITE    WX-INTEGRATE-RPT-LINE.
011600  KK091-EXIT.
011610      EXIT SECTION.
011620*
011630  KK092-PRINT-RANGE                    SECTION.
011640*********************************
011650      MOVE     WS-RNG-DAY-COUNT TO WS-RPT-DAYS.
011660      MOVE     WS-RNG-HDD-TOTAL TO WS-RPT-HDD-TOT.
011670      MOVE     WS-RNG-CDD-TOTAL TO WS-RPT-CDD-TOT.
011680      MOVE     WS-RNG-HDD-AVG TO WS-RPT-HDD-AVG.
011690      MOVE     WS-RNG-CDD-AVG TO WS-RPT-CDD-AVG.
011700      MOVE     WS-RNG-TIER TO WS-RPT-TIER.
011710      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
011720      STRING   "ZIP " DELIMITED BY SIZE
011730               WR-ZIP-CODE DELIMITED BY SIZE
011740               " ACTION 2 " DELIMITED BY SIZE
011750               WR-RANGE-START-DATE DELIMITED BY SIZE
011760               " TO " DELIMITED BY SIZE
011770               WR-RANGE-END-DATE DELIMITED BY SIZE
011780               " DAYS" DELIMITED BY SIZE
011790               WS-RPT-DAYS DELIMITED BY SIZE
011800                    INTO WX-INTEGRATE-RPT-LINE.
011810      WRITE    WX-INTEGRATE-RPT-LINE.
011820      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
011830      STRING   "  HDD TOT" DELIMITED BY SIZE
011840               WS-RPT-HDD-TOT DELIMITED BY SIZE
011850               " AVG" DELIMITED BY SIZE
011860               WS-RPT-HDD-AVG DELIMITED BY SIZE
011870               " CDD TOT" DELIMITED BY SIZE
011880               WS-RPT-CDD-TOT DELIMITED BY SIZE
011890               " AVG" DELIMITED BY SIZE
011900               WS-RPT-CDD-AVG DELIMITED BY SIZE
011910               " TIER" DELIMITED BY SIZE
011920               WS-RPT-TIER DELIMITED BY SIZE
011930                    INTO WX-INTEGRATE-RPT-LINE.
011940      WRITE    WX-INTEGRATE-RPT-LINE.
011950  KK092-EXIT.
011960      EXIT SECTION.
011970*
011980  KK093-PRINT-PROFILE                  SECTION.
011990*********************************
012000      MOVE     WS-PROF-YEAR TO WS-RPT-YEAR.
012010      MOVE     WS-PROF-ANNUAL-HDD TO WS-RPT-ANN-HDD.
012020      MOVE     WS-PROF-ANNUAL-CDD TO WS-RPT-ANN-CDD.
012030      MOVE     WS-PROF-EXTREME-FREQ TO WS-RPT-EXTR-FREQ.
012040      MOVE     WS-PROF-SEVERE-SCORE TO WS-RPT-SEV-SCORE.
012050      MOVE     WS-PROF-ENERGY-IMPACT TO WS-RPT-NRG-IMPACT.
012060      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012070      STRING   "ZIP " DELIMITED BY SIZE
012080               WR-ZIP-CODE DELIMITED BY SIZE
012090               " ACTION 3 YEAR" DELIMITED BY SIZE
012100               WS-RPT-YEAR DELIMITED BY SIZE
012110               " HEAT-DOM " DELIMITED BY SIZE
012120               WS-PROF-HEAT-DOM DELIMITED BY SIZE
012130               " COOL-DOM " DELIMITED BY SIZE
012140               WS-PROF-COOL-DOM DELIMITED BY SIZE
012150                    INTO WX-INTEGRATE-RPT-LINE.
012160      WRITE    WX-INTEGRATE-RPT-LINE.
012170      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012180      STRING   "  ANN-HDD" DELIMITED BY SIZE
012190               WS-RPT-ANN-HDD DELIMITED BY SIZE
012200               " ANN-CDD" DELIMITED BY SIZE
012210               WS-RPT-ANN-CDD DELIMITED BY SIZE
012220               " XTRM-FREQ" DELIMITED BY SIZE
012230               WS-RPT-EXTR-FREQ DELIMITED BY SIZE
012240               " SEV-SCORE" DELIMITED BY SIZE
012250               WS-RPT-SEV-SCORE DELIMITED BY SIZE
012260               " NRG-IMPCT" DELIMITED BY SIZE
012270               WS-RPT-NRG-IMPACT DELIMITED BY SIZE
012280                    INTO WX-INTEGRATE-RPT-LINE.
012290      WRITE    WX-INTEGRATE-RPT-LINE.
012300  KK093-EXIT.
012310      EXIT SECTION.
012320*
012330  KK094-PRINT-SEASONAL                 SECTION.
012340*********************************
012350      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012360      STRING   "ZIP " DELIMITED BY SIZE
012370               WR-ZIP-CODE DELIMITED BY SIZE
012380               " ACTION 4 SEASONAL ADJUSTMENT FACTORS"
012390                    DELIMITED BY SIZE
012400                    INTO WX-INTEGRATE-RPT-LINE.
012410      WRITE    WX-INTEGRATE-RPT-LINE.
012420      PERFORM  KK094A-PRINT-MONTH-FACTOR THRU KK094A-EXIT
012430               VARYING SX FROM 1 BY 1 UNTIL SX > 12.
012440  KK094-EXIT.
012450      EXIT SECTION.
012460*
012470  KK094A-PRINT-MONTH-FACTOR            SECTION.
012480*********************************
012490      MOVE     SE-FACTOR (SX) TO WS-RPT-FACTOR.
012500      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012510      STRING   "  " DELIMITED BY SIZE
012520               WS-MONTH-NAME (SX) DELIMITED BY SIZE
012530               " FACTOR " DELIMITED BY SIZE
012540               WS-RPT-FACTOR DELIMITED BY SIZE
012550                    INTO WX-INTEGRATE-RPT-LINE.
012560      WRITE    WX-INTEGRATE-RPT-LINE.
012570  KK094A-EXIT.
012580      EXIT SECTION.
012590*
012600  KK095-PRINT-NORMALIZE                SECTION.
012610*********************************
012620      MOVE     WS-CONS-ROWS TO WS-RPT-ROWS.
012630      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012640      STRING   "ZIP " DELIMITED BY SIZE
012650               WR-ZIP-CODE DELIMITED BY SIZE
012660               " ACTION 5 CONSUMPTION ROWS NORMALIZED"
012670                    DELIMITED BY SIZE
012680               WS-RPT-ROWS DELIMITED BY SIZE
012690                    INTO WX-INTEGRATE-RPT-LINE.
012700      WRITE    WX-INTEGRATE-RPT-LINE.
012710  KK095-EXIT.
012720      EXIT SECTION.
012730*
012740  KK096-PRINT-HVAC                     SECTION.
012750*********************************
012760      MOVE     WS-HV-SQFT TO WS-RPT-SQFT.
012770      MOVE     WS-HV-EFF TO WS-RPT-EFF.
012780      MOVE     WS-HV-HEAT-KWH TO WS-RPT-HEAT-KWH.
012790      MOVE     WS-HV-COOL-KWH TO WS-RPT-COOL-KWH.
012800      MOVE     WS-HV-SAVINGS-KWH TO WS-RPT-SAVE-KWH.
012810      MOVE     WS-HV-ANNUAL-COST TO WS-RPT-COST.
012820      MOVE     WS-HV-ANNUAL-SAVINGS TO WS-RPT-SAVINGS.
012830      MOVE     WS-HV-ROI TO WS-RPT-ROI.
012840      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012850      STRING   "ZIP " DELIMITED BY SIZE
012860               WR-ZIP-CODE DELIMITED BY SIZE
012870               " ACTION 6 SQFT" DELIMITED BY SIZE
012880               WS-RPT-SQFT DELIMITED BY SIZE
012890               " EFF" DELIMITED BY SIZE
012900               WS-RPT-EFF DELIMITED BY SIZE
012910                    INTO WX-INTEGRATE-RPT-LINE.
012920      WRITE    WX-INTEGRATE-RPT-LINE.
012930      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
012940      STRING   "  HEAT-KWH" DELIMITED BY SIZE
012950               WS-RPT-HEAT-KWH DELIMITED BY SIZE
012960               " COOL-KWH" DELIMITED BY SIZE
012970               WS-RPT-COOL-KWH DELIMITED BY SIZE
012980               " SAVE-KWH" DELIMITED BY SIZE
012990               WS-RPT-SAVE-KWH DELIMITED BY SIZE
013000                    INTO WX-INTEGRATE-RPT-LINE.
013010      WRITE    WX-INTEGRATE-RPT-LINE.
013020      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
013030      STRING   "  ANN-COST" DELIMITED BY SIZE
013040               WS-RPT-COST DELIMITED BY SIZE
013050               " ANN-SAVE" DELIMITED BY SIZE
013060               WS-RPT-SAVINGS DELIMITED BY SIZE
013070               " ROI" DELIMITED BY SIZE
013080               WS-RPT-ROI DELIMITED BY SIZE
013090                    INTO WX-INTEGRATE-RPT-LINE.
013100      WRITE    WX-INTEGRATE-RPT-LINE.
013110  KK096-EXIT.
013120      EXIT SECTION.
013130*
013140  KK098-PRINT-NOT-FOUND                SECTION.
013150*********************************
013160      MOVE     SPACES TO WX-INTEGRATE-RPT-LINE.
013170      STRING   "ZIP " DELIMITED BY SIZE
013180               WR-ZIP-CODE DELIMITED BY SIZE
013190               " STATE " DELIMITED BY SIZE
013200               WR-STATE DELIMITED BY SIZE
013210               " - NO LOCATION FOUND" DELIMITED BY SIZE
013220                    INTO WX-INTEGRATE-RPT-LINE.
013230      WRITE    WX-INTEGRATE-RPT-LINE.
013240  KK098-EXIT.
013250      EXIT SECTION.
013260*
013270  LL090-CLOSE-FILES                    SECTION.
013280*********************************
013290      CLOSE    WX-LOCATION-FILE.
013300      CLOSE    WX-DAILY-FILE.
013310      CLOSE    WX-MONTH-FILE.
013320      CLOSE    WX-ESTAT-FILE.
013330      CLOSE    WX-REQUEST-FILE.
013340      CLOSE    WX-CONSUMPTION-IN.
013350      CLOSE    WX-CONSUMPTION-OUT.
013360      CLOSE    WX-INTEGRATE-RPT.
013370  LL090-EXIT.
013380      EXIT SECTION.
013390*
013400      COPY "wxjulpd.cob".
