000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR ENERGY CONSUMPTION FILE                *
000040*        INPUT/OUTPUT OF WX300 - NORMALIZATION STEP APPENDS      *
000050*        THE WEATHER FACTOR AND NORMALIZED VALUE IN PLACE        *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 31 BYTES.
000090*
000100* 08/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110* 14/02/96 MCK - ADDED CN-WEATHER-FACTOR/CN-NORMALIZED-VALUE
000120*                PER BR3.4 NORMALIZATION RULING.
000130*
000140  01  WX-CONSUMPTION-RECORD.
000150      03  CN-CONS-DATE          PIC X(10).
000160*                                 YYYY-MM-DD
000170      03  CN-CONS-VALUE         PIC S9(07)V99.
000180*                                 ENERGY USED IN THE PERIOD, KWH
000190      03  CN-WEATHER-FACTOR     PIC S9(01)V99.
000200      03  CN-NORMALIZED-VALUE   PIC S9(07)V99.
000210*                                 = CN-CONS-VALUE / CN-WEATHER-FACTOR
000220      03  FILLER                PIC X(05).
