000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR DAILY OBSERVATION FILE                 *
000040*        INPUT TO WX200 (WEATHER ANALYZE)                        *
000050*        FIXED ~70 BYTE RECORDS                                  *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 69 BYTES.
000090*
000100* 07/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110*
000120  01  WX-OBSERVATION-RECORD.
000130      03  OB-OBS-DATE           PIC X(10).
000140*                                 YYYY-MM-DD
000150      03  OB-LOCATION           PIC X(25).
000160*                                 LOCATION NAME, NOT A KEY
000170      03  OB-TEMPERATURE        PIC S9(03)V9.
000180*                                 DEGREES F - BLANK = MISSING
000190      03  OB-EVENT-TYPE         PIC X(15).
000200*                                 CLEAR, RAIN, SNOW, ...
000210      03  OB-PRECIP-IN          PIC S9(03)V99.
000220*                                 INCHES - BLANK = MISSING
000230      03  FILLER                PIC X(11).
