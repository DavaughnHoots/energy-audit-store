000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR PRODUCT CATALOG FILE                   *
000040*        INPUT/OUTPUT OF WX400 - MOST-EFFICIENT FLAG IS          *
000050*        APPENDED BY WX400 BEFORE THE FIRST-PER-GROUP RECORD     *
000060*        IS WRITTEN BACK OUT                                     *
000070*                                                                *
000080******************************************************************
000090* FILE SIZE 213 BYTES.
000100*
000110* 11/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000120*
000130  01  WX-PRODUCT-RECORD.
000140      03  PR-MAIN-CATEGORY      PIC X(30).
000150      03  PR-SUB-CATEGORY       PIC X(30).
000160      03  PR-FEATURES           PIC X(100).
000170*                                 FREE TEXT, MAY CONTAIN
000180*                                 "MOST EFFICIENT ... : NO"
000190      03  PR-PAYLOAD            PIC X(50).
000200*                                 REMAINING CATALOG FIELDS, PASSED
000210*                                 THROUGH UNCHANGED
000220      03  PR-MOST-EFFICIENT     PIC X(03).
000230*                                 YES / NO / N/A - SEE BR4.1
000240      03  FILLER                PIC X(07).
