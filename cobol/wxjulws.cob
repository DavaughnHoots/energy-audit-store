000010******************************************************************
000020*                                                                *
000030*   WORKING STORAGE FOR THE JULIAN DAY NUMBER ROUTINE             *
000040*        SHARED BY WX100 AND WX300 FOR DATE ARITHMETIC            *
000050*        SEE wxjulpd.cob FOR THE PARAGRAPH ITSELF                 *
000060*                                                                *
000070******************************************************************
000080*
000090* 04/12/95 RJH - CREATED - NO INTRINSIC FUNCTIONS ON THIS COMPILER,
000100*                JULIAN DAY NUMBER DONE THE OLD WAY.
000110*
000120  01  WJ-WORK-AREA.
000130      03  WJ-YEAR               PIC 9(04).
000140      03  WJ-MONTH              PIC 9(02).
000150      03  WJ-DAY                PIC 9(02).
000160      03  WJ-A                  PIC S9(04)     COMP.
000170      03  WJ-Y                  PIC S9(06)     COMP.
000180      03  WJ-M                  PIC S9(04)     COMP.
000190      03  WJ-T1                 PIC S9(08)     COMP.
000200      03  WJ-T2                 PIC S9(08)     COMP.
000210      03  WJ-T3                 PIC S9(08)     COMP.
000220      03  WJ-T4                 PIC S9(08)     COMP.
000230      03  WJ-JULIAN             PIC S9(08)     COMP.
