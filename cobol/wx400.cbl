000010*****************************************************************
000020*                                                                *
000030*                 WEATHER AUDIT - PRODUCT CATALOG SAMPLER        *
000040*                                                                *
000050*****************************************************************
000060*
000070  IDENTIFICATION          DIVISION.
000080*=================================
000090*
000100  PROGRAM-ID.              WX400.
000110  AUTHOR.                  R J HOBDAY.
000120  INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
000130  DATE-WRITTEN.            11/12/95.
000140  DATE-COMPILED.
000150  SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
000160*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.             FLAGS EACH PRODUCT CATALOG RECORD WITH A
000200*                          MOST-EFFICIENT INDICATOR (BR4.1) AND THINS
000210*                          THE CATALOG DOWN TO ONE SAMPLE RECORD PER
000220*                          MAIN-CATEGORY/SUB-CATEGORY/FLAG GROUP
000230*                          (BR4.2), FOR USE BY THE ENERGY AUDIT STAFF
000240*                          WHEN BROWSING THE CATALOG.
000250*
000260*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
000270*    CALLED MODULES.      NONE.
000280*    FILES USED.
000290*                         WX-PRODUCT-IN.       CATALOG, OLD - IN.
000300*                         WX-PRODUCT-OUT.      CATALOG, SAMPLED - OUT.
000310*    ERROR MESSAGES USED.
000320*                         WX040 - WX042.
000330*
000340* CHANGES.
000350* 11/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST
000360*                       FOR A QUICK BROWSE OF THE CATALOG.
000370* 18/12/95 MCK -    .01 MOST-EFFICIENT SCAN MADE CASE INSENSITIVE,
000380*                       CATALOG FEED HAD MIXED CASE FEATURE TEXT.
000390* 09/01/96 RJH -    .02 GROUPS NOW WRITTEN IN SORTED KEY ORDER, WAS
000400*                       INPUT ORDER AND ANALYST WANTED IT TIDIER.
000410* 17/11/98 MCK - 1.1.00 Y2K - NO DATE FIELDS ON THIS FILE, REVIEWED
000420*                       AND SIGNED OFF WITH NO CHANGE REQUIRED.
000430* 11/03/02 RJH -    .01 GROUP TABLE SIZE INCREASED TO 4000 TO MATCH
000440*                       THE LARGER CATALOG FEEDS NOW IN USE.
000450* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
000460*
000470*******************************************************************
000480* COPYRIGHT NOTICE.
000490* ****************
000500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
000510* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
000520* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000530* LICENSE, SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
000540* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
000550* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000560* FITNESS FOR A PARTICULAR PURPOSE.
000570*******************************************************************
000580*
000590  ENVIRONMENT              DIVISION.
000600*=================================
000610*
000620  CONFIGURATION            SECTION.
000630  SPECIAL-NAMES.
000640      C01 IS TOP-OF-FORM
000650      CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
000660      UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
000670                               OFF STATUS IS WX-PRODUCTION-RUN.
000680*
000690  INPUT-OUTPUT             SECTION.
000700  FILE-CONTROL.
000710      SELECT WX-PRODUCT-IN    ASSIGN TO "WXPRODI"
000720             ORGANIZATION     IS LINE SEQUENTIAL
000730             FILE STATUS      IS PI-STATUS.
000740*
000750      SELECT WX-PRODUCT-OUT   ASSIGN TO "WXPRODO"
000760             ORGANIZATION     IS LINE SEQUENTIAL
000770             FILE STATUS      IS PO-STATUS.
000780*
000790  DATA                     DIVISION.
000800*=================================
000810*
000820  FILE                     SECTION.
000830*
000840  FD  WX-PRODUCT-IN.
000850      COPY "wxprod.cob".
000860*
000870  FD  WX-PRODUCT-OUT.
000880  01  WX-PRODUCT-OUT-RECORD.
000890      03  PO-MAIN-CATEGORY      PIC X(30).
000900      03  PO-SUB-CATEGORY       PIC X(30).
000910      03  PO-FEATURES           PIC X(100).
000920      03  PO-PAYLOAD            PIC X(50).
000930      03  PO-MOST-EFFICIENT     PIC X(03).
000940      03  FILLER                PIC X(07).
000950*
000960  WORKING-STORAGE          SECTION.
000970*-----------------------
000980  77  WS-PROG-NAME              PIC X(17) VALUE "WX400 (1.1.02)".
000990*
001000  01  WS-FILE-STATUSES.
001010      03  PI-STATUS              PIC XX.
001020      03  PO-STATUS              PIC XX.
001030*
001040  01  WS-SWITCHES.
001050      03  WS-PI-EOF              PIC X       VALUE "N".
001060          88  PI-EOF-YES                     VALUE "Y".
001070      03  WS-FOUND               PIC X       VALUE "N".
001080          88  WS-FOUND-YES                   VALUE "Y".
001090      03  WS-SWAP-FLAG           PIC X       VALUE "N".
001100          88  WS-SWAP-YES                    VALUE "Y".
001110*
001120*---------------------------------------------------------------*
001130*  BR4.1 WORK AREA.  WS-FEATURES-UC IS AN UPPER-CASED COPY OF    *
001140*  THE FEATURES TEXT; THE SCAN PARAGRAPHS WORK ALONG IT BY       *
001150*  REFERENCE MODIFICATION.                                       *
001160*---------------------------------------------------------------*
001170  01  WS-FEATURE-WORK.
001180      03  WS-FEATURES-UC          PIC X(100).
001190      03  WS-SCAN-POS             PIC 9(03)    COMP.
001200      03  WS-FOUND-MOST-EFF       PIC X(01).
001210          88  WS-FOUND-MOST-EFF-YES           VALUE "Y".
001220      03  WS-FOUND-COLON-NO       PIC X(01).
001230          88  WS-FOUND-COLON-NO-YES           VALUE "Y".
001240*
001250*---------------------------------------------------------------*
001260*  BR4.2 GROUP KEY OF THE CURRENT CATALOG RECORD.  THE COMBINED  *
001270*  REDEFINES LETS THE FIND-OR-ADD AND SORT LOGIC COMPARE THE     *
001280*  WHOLE KEY IN ONE ALPHANUMERIC TEST.                           *
001290*---------------------------------------------------------------*
001300  01  WS-CURRENT-KEY.
001310      03  WS-CK-MAIN               PIC X(30).
001320      03  WS-CK-SUB                PIC X(30).
001330      03  WS-CK-FLAG               PIC X(03).
001340  01  WS-CURRENT-KEY-COMBINED       REDEFINES WS-CURRENT-KEY
001350                                     PIC X(63).
001360*
001370*---------------------------------------------------------------*
001380*  GROUP TABLE - ONE ENTRY PER DISTINCT (MAIN-CATEGORY, SUB-     *
001390*  CATEGORY, MOST-EFFICIENT) TRIPLE, BR4.2.  HOLDS THE FIRST     *
001400*  RECORD SEEN FOR EACH GROUP; SORTED IN PLACE BY DD050.         *
001410*---------------------------------------------------------------*
001420  01  WS-GROUP-TABLE.
001430      03  WS-GRP-COUNT            PIC 9(04)   COMP VALUE ZERO.
001440      03  WS-GRP-ENTRY            OCCURS 4000 TIMES
001450                                   INDEXED BY GX.
001460          05  GE-KEY-FIELDS.
001470              07  GE-MAIN-CATEGORY    PIC X(30).
001480              07  GE-SUB-CATEGORY     PIC X(30).
001490              07  GE-MOST-EFFICIENT   PIC X(03).
001500          05  GE-KEY-COMBINED      REDEFINES GE-KEY-FIELDS
001510                                    PIC X(63).
001520          05  GE-FEATURES          PIC X(100).
001530          05  GE-PAYLOAD           PIC X(50).
001540*
001550  01  WS-SWAP-AREA.
001560      03  WS-SWAP-KEY-COMBINED     PIC X(63).
001570      03  WS-SWAP-FEATURES         PIC X(100).
001580      03  WS-SWAP-PAYLOAD          PIC X(50).
001590*
001600  01  WX-ERROR-MESSAGES.
001610      03  WX040  PIC X(40) VALUE "WX040 PRODUCT-IN OPEN ERR-STATUS=".
001620      03  WX041  PIC X(40) VALUE "WX041 PRODUCT-OUT OPEN ERR-STATUS=".
001630      03  WX042  PIC X(40) VALUE "WX042 GROUP TABLE OVERFLOW".
001640*
001650  PROCEDURE DIVISION.
001660*=================================
001670*
001680*---------------------------------------------------------------*
001690*  AA000 - MAIN LINE.  LOAD THE GROUP TABLE ON A SINGLE PASS OF  *
001700*  THE CATALOG, SORT IT, THEN WRITE ONE RECORD PER GROUP.        *
001710*---------------------------------------------------------------*
001720  AA000-MAIN                           SECTION.
001730*********************************
001740      PERFORM  BB010-OPEN-FILES THRU BB010-EXIT.
001750      PERFORM  CC020-READ-PRODUCT THRU CC020-EXIT.
001760      PERFORM  CC025-PROCESS-PRODUCT THRU CC025-EXIT
001770               UNTIL PI-EOF-YES.
001780      PERFORM  DD050-SORT-GROUPS THRU DD050-EXIT.
001790      PERFORM  DD060-WRITE-GROUPS THRU DD060-EXIT.
001800      PERFORM  EE090-CLOSE-FILES THRU EE090-EXIT.
001810      GOBACK.
001820  AA000-EXIT.
001830      EXIT SECTION.
001840*
001850  BB010-OPEN-FILES                     SECTION.
001860*********************************
001870      OPEN     INPUT WX-PRODUCT-IN.
001880      IF       PI-STATUS NOT = "00"
001890               DISPLAY WX040 PI-STATUS
001900               GOBACK
001910      END-IF.
001920      OPEN     OUTPUT WX-PRODUCT-OUT.
001930      IF       PO-STATUS NOT = "00"
001940               DISPLAY WX041 PO-STATUS
001950               GOBACK
001960      END-IF.
001970  BB010-EXIT.
001980      EXIT SECTION.
001990*
002000*---------------------------------------------------------------*
002010*  CC020 - BATCH FLOW STEP 1 - PRIMING READ / RE-READ.           *
002020*---------------------------------------------------------------*
002030  CC020-READ-PRODUCT                   SECTION.
002040*********************************
002050      READ     WX-PRODUCT-IN
002060               AT END SET WS-PI-EOF TO TRUE
002070      END-READ.
002080  CC020-EXIT.
002090      EXIT SECTION.
002100*
002110*---------------------------------------------------------------*
002120*  CC025 - ONE CATALOG RECORD - STEP 2 THEN STEP 3.              *
002130*---------------------------------------------------------------*
002140  CC025-PROCESS-PRODUCT                SECTION.
002150*********************************
002160      PERFORM  CC030-MOST-EFFICIENT THRU CC030-EXIT.
002170      PERFORM  CC040-FIND-OR-ADD-GROUP THRU CC040-EXIT.
002180      PERFORM  CC020-READ-PRODUCT THRU CC020-EXIT.
002190  CC025-EXIT.
002200      EXIT SECTION.
002210*
002220*---------------------------------------------------------------*
002230*  CC030 - BR4.1.  CASE-INSENSITIVE SCAN OF FEATURES: NO "MOST   *
002240*  EFFICIENT" SUBSTRING MEANS N/A; "MOST EFFICIENT" WITHOUT A    *
002250*  ": NO" MEANS YES; WITH ": NO" MEANS NO.                       *
002260*---------------------------------------------------------------*
002270  CC030-MOST-EFFICIENT                 SECTION.
002280*********************************
002290      MOVE     PR-FEATURES TO WS-FEATURES-UC.
002300      INSPECT  WS-FEATURES-UC CONVERTING
002310               "abcdefghijklmnopqrstuvwxyz" TO
002320               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002330      MOVE     "N" TO WS-FOUND-MOST-EFF.
002340      PERFORM  CC031-SCAN-MOST-EFF THRU CC031-EXIT
002350               VARYING WS-SCAN-POS FROM 1 BY 1
002360               UNTIL WS-SCAN-POS > 87.
002370      IF       WS-FOUND-MOST-EFF-YES
002380               MOVE "N" TO WS-FOUND-COLON-NO
002390               PERFORM CC032-SCAN-COLON-NO THRU CC032-EXIT
002400                       VARYING WS-SCAN-POS FROM 1 BY 1
002410                       UNTIL WS-SCAN-POS > 97
002420               IF    WS-FOUND-COLON-NO-YES
002430                     MOVE "No" TO PR-MOST-EFFICIENT
002440               ELSE
002450                     MOVE "Yes" TO PR-MOST-EFFICIENT
002460               END-IF
002470      ELSE
002480               MOVE "N/A" TO PR-MOST-EFFICIENT
002490      END-IF.
002500  CC030-EXIT.
002510      EXIT SECTION.
002520*
002530  CC031-SCAN-MOST-EFF                  SECTION.
002540*********************************
002550      IF       WS-FOUND-MOST-EFF-YES
002560               GO TO CC031-EXIT
002570      END-IF.
002580      IF       WS-FEATURES-UC (WS-SCAN-POS:14) = "MOST EFFICIENT"
002590               MOVE "Y" TO WS-FOUND-MOST-EFF
002600      END-IF.
002610  CC031-EXIT.
002620      EXIT SECTION.
002630*
002640  CC032-SCAN-COLON-NO                  SECTION.
002650*********************************
002660      IF       WS-FOUND-COLON-NO-YES
002670               GO TO CC032-EXIT
002680      END-IF.
002690      IF       WS-FEATURES-UC (WS-SCAN-POS:4) = ": NO"
002700               MOVE "Y" TO WS-FOUND-COLON-NO
002710      END-IF.
002720  CC032-EXIT.
002730      EXIT SECTION.
002740*
002750*---------------------------------------------------------------*
002760*  CC040 - BR4.2.  FIRST RECORD SEEN FOR EACH (MAIN-CATEGORY,    *
002770*  SUB-CATEGORY, MOST-EFFICIENT) TRIPLE IS KEPT.                 *
002780*---------------------------------------------------------------*
002790  CC040-FIND-OR-ADD-GROUP              SECTION.
002800*********************************
002810      MOVE     PR-MAIN-CATEGORY TO WS-CK-MAIN.
002820      MOVE     PR-SUB-CATEGORY TO WS-CK-SUB.
002830      MOVE     PR-MOST-EFFICIENT TO WS-CK-FLAG.
002840      MOVE     "N" TO WS-FOUND.
002850      PERFORM  CC041-SCAN-GROUP THRU CC041-EXIT
002860               VARYING GX FROM 1 BY 1
002870               UNTIL GX > WS-GRP-COUNT.
002880      IF       NOT WS-FOUND-YES
002890               IF    WS-GRP-COUNT >= 4000
002900                     DISPLAY WX042
002910                     GOBACK
002920               END-IF
002930               ADD   1 TO WS-GRP-COUNT
002940               MOVE  WS-CURRENT-KEY-COMBINED TO
002950                        GE-KEY-COMBINED (WS-GRP-COUNT)
002960               MOVE  PR-FEATURES TO GE-FEATURES (WS-GRP-COUNT)
002970               MOVE  PR-PAYLOAD TO GE-PAYLOAD (WS-GRP-COUNT)
002980      END-IF.
002990  CC040-EXIT.
003000      EXIT SECTION.
003010*
003020  CC041-SCAN-GROUP                     SECTION.
003030*********************************
003040      IF       WS-FOUND-YES
003050               GO TO CC041-EXIT
003060      END-IF.
003070      IF       GE-KEY-COMBINED (GX) = WS-CURRENT-KEY-COMBINED
003080               MOVE "Y" TO WS-FOUND
003090      END-IF.
003100  CC041-EXIT.
003110      EXIT SECTION.
003120*
003130*---------------------------------------------------------------*
003140*  DD050 - BR4.2 NOTE: GROUPS ARE EMITTED IN SORTED KEY ORDER.   *
003150*  SMALL IN-MEMORY EXCHANGE SORT, SAME SHAPE AS THE ACCOUNTING   *
003160*  SYSTEM'S OTHER IN-MEMORY TABLE SORTS.                         *
003170*---------------------------------------------------------------*
003180  DD050-SORT-GROUPS                    SECTION.
003190*********************************
003200      IF       WS-GRP-COUNT > 1
003210               MOVE "Y" TO WS-SWAP-FLAG
003220               PERFORM DD051-SORT-PASS THRU DD051-EXIT
003230                       UNTIL NOT WS-SWAP-YES
003240      END-IF.
003250  DD050-EXIT.
003260      EXIT SECTION.
003270*
003280  DD051-SORT-PASS                      SECTION.
003290*********************************
003300      MOVE     "N" TO WS-SWAP-FLAG.
003310      PERFORM  DD052-COMPARE-SWAP THRU DD052-EXIT
003320               VARYING GX FROM 1 BY 1
003330               UNTIL GX > WS-GRP-COUNT - 1.
003340  DD051-EXIT.
003350      EXIT SECTION.
003360*
003370  DD052-COMPARE-SWAP                   SECTION.
003380*********************************
003390      IF       GE-KEY-COMBINED (GX) > GE-KEY-COMBINED (GX + 1)
003400               PERFORM DD053-SWAP-ENTRIES THRU DD053-EXIT
003410               MOVE "Y" TO WS-SWAP-FLAG
003420      END-IF.
003430  DD052-EXIT.
003440      EXIT SECTION.
003450*
003460  DD053-SWAP-ENTRIES                   SECTION.
003470*********************************
003480      MOVE     GE-KEY-COMBINED (GX) TO WS-SWAP-KEY-COMBINED.
003490      MOVE     GE-FEATURES (GX) TO WS-SWAP-FEATURES.
003500      MOVE     GE-PAYLOAD (GX) TO WS-SWAP-PAYLOAD.
003510      MOVE     GE-KEY-COMBINED (GX + 1) TO GE-KEY-COMBINED (GX).
003520      MOVE     GE-FEATURES (GX + 1) TO GE-FEATURES (GX).
003530      MOVE     GE-PAYLOAD (GX + 1) TO GE-PAYLOAD (GX).
003540      MOVE     WS-SWAP-KEY-COMBINED TO GE-KEY-COMBINED (GX + 1).
003550      MOVE     WS-SWAP-FEATURES TO GE-FEATURES (GX + 1).
003560      MOVE     WS-SWAP-PAYLOAD TO GE-PAYLOAD (GX + 1).
003570  DD053-EXIT.
003580      EXIT SECTION.
003590*
003600  DD060-WRITE-GROUPS                   SECTION.
003610*********************************
003620      PERFORM  DD061-WRITE-ONE THRU DD061-EXIT
003630               VARYING GX FROM 1 BY 1
003640               UNTIL GX > WS-GRP-COUNT.
003650  DD060-EXIT.
003660      EXIT SECTION.
003670*
003680  DD061-WRITE-ONE                      SECTION.
003690*********************************
003700      MOVE     GE-MAIN-CATEGORY (GX) TO PO-MAIN-CATEGORY.
003710      MOVE     GE-SUB-CATEGORY (GX) TO PO-SUB-CATEGORY.
003720      MOVE     GE-MOST-EFFICIENT (GX) TO PO-MOST-EFFICIENT.
003730      MOVE     GE-FEATURES (GX) TO PO-FEATURES.
003740      MOVE     GE-PAYLOAD (GX) TO PO-PAYLOAD.
003750      WRITE    WX-PRODUCT-OUT-RECORD.
003760  DD061-EXIT.
003770      EXIT SECTION.
003780*
003790  EE090-CLOSE-FILES                    SECTION.
003800*********************************
003810      CLOSE    WX-PRODUCT-IN.
003820      CLOSE    WX-PRODUCT-OUT.
003830  EE090-EXIT.
003840      EXIT SECTION.
