000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR RAW WEATHER EVENT FILE                *
000040*        INPUT TO WX100 (WEATHER PREPROCESS)                    *
000050*        FIXED 160 BYTE RECORDS, READ START TO END               *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 160 BYTES.
000090*
000100* 04/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110* 11/01/96 RJH - ADDED TIMEZONE, LAT/LONG PER NOAA FEED LAYOUT.
000120* 19/03/96 MCK - ZIP-CODE WIDENED TO X(05), WAS X(04) IN ERROR.
000130*
000140  01  WX-EVENT-RECORD.
000150      03  WE-EVENT-ID           PIC X(12).
000160*                                 UNIQUE EVENT ID - PASS THROUGH ONLY
000170      03  WE-EVENT-TYPE         PIC X(15).
000180*                                 COLD, HEAT, SNOW, RAIN, FOG, HAIL,
000190*                                 WIND, THUNDERSTORM, HURRICANE,
000200*                                 TORNADO, PRECIPITATION, CLOUDY ...
000210      03  WE-SEVERITY           PIC X(10).
000220*                                 EXTREME, SEVERE, MODERATE, LIGHT,
000230*                                 HEAVY, UNK
000240      03  WE-START-DATE         PIC X(10).
000250*                                 YYYY-MM-DD - EVENT START (UTC)
000260      03  WE-START-HHMM         PIC X(05).
000270*                                 HH:MM
000280      03  WE-END-DATE           PIC X(10).
000290      03  WE-END-HHMM           PIC X(05).
000300      03  WE-PRECIP-IN          PIC S9(03)V99.
000310*                                 INCHES - BLANK TREATED AS ZERO/MISSING
000320      03  WE-TIMEZONE           PIC X(20).
000330*                                 LOCAL TZ NAME - INFORMATIONAL ONLY
000340      03  WE-LATITUDE           PIC S9(03)V9(04).
000350      03  WE-LONGITUDE          PIC S9(03)V9(04).
000360      03  WE-CITY               PIC X(25).
000370      03  WE-COUNTY             PIC X(25).
000380      03  WE-STATE              PIC X(02).
000390      03  WE-ZIP-CODE           PIC X(05).
000400*                                 BLANK ZIP-CODE = RECORD SKIPPED
000410      03  FILLER                PIC X(05).
000420 
