000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR LOCATION FILE                          *
000040*        OUTPUT OF WX100, INPUT TO WX300 (TABLE LOADED,          *
000050*        SEARCHED BY ZIP/STATE - SEE WX300 BB010 PARA)            *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 89 BYTES.
000090*
000100* 05/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110* 22/01/96 MCK - CLIMATE-ZONE ADDED PER BR1.4 RULING FROM AUDIT DEPT.
000120*
000130  01  WX-LOCATION-RECORD.
000140      03  WL-LOCATION-ID        PIC X(08).
000150*                                 ZIP CODE + "_" + STATE
000160      03  WL-ZIP-CODE           PIC X(05).
000170      03  WL-CITY               PIC X(25).
000180      03  WL-COUNTY             PIC X(25).
000190      03  WL-STATE              PIC X(02).
000200      03  WL-LATITUDE           PIC S9(03)V9(04).
000210      03  WL-LONGITUDE          PIC S9(03)V9(04).
000220      03  WL-CLIMATE-ZONE       PIC 9(01).
000230*                                 1-5, SEE BR1.4
000240      03  WL-EVENT-FREQUENCY    PIC S9(07)V99.
000250*                                 EVENTS PER YEAR, COUNT / 7
000260      03  FILLER                PIC X(08).
