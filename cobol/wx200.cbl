000010*****************************************************************
000020*                                                                *
000030*                 WEATHER AUDIT - DATA ANALYSIS                 *
000040*                                                                *
000050*****************************************************************
000060*
000070  IDENTIFICATION          DIVISION.
000080*=================================
000090*
000100  PROGRAM-ID.              WX200.
000110  AUTHOR.                  R J HOBDAY.
000120  INSTALLATION.            APPLEWOOD COMPUTERS ACCOUNTING SYSTEM.
000130  DATE-WRITTEN.            07/12/95.
000140  DATE-COMPILED.
000150  SECURITY.                COPYRIGHT (C) 1995-2026, APPLEWOOD COMPUTERS.
000160*                          DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000170*                          LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000180*
000190*    REMARKS.             READS THE DAILY OBSERVATION FILE START TO
000200*                          END AND PRINTS THE WEATHER DATA ANALYSIS
000210*                          REPORT - OVERALL STATISTICS PLUS A TWELVE
000220*                          MONTH BODY OF AVERAGE TEMPERATURE, TOTAL
000230*                          HDD/CDD AND AVERAGE PRECIPITATION.
000240*
000250*    VERSION.             SEE WS-PROG-NAME IN WORKING-STORAGE.
000260*    CALLED MODULES.      NONE.
000270*    FILES USED.
000280*                         WX-OBSERVATION-FILE.  DAILY OBSERVATIONS - IN.
000290*                         WX-ANALYSIS-RPT.      ANALYSIS REPORT - OUT.
000300*    ERROR MESSAGES USED.
000310*                         WX010 - WX011.
000320*
000330* CHANGES.
000340* 07/12/95 RJH - 1.0.00 CREATED - FIRST CUT AT AUDIT DEPT REQUEST.
000350* 21/12/95 RJH -    .01 PRECIPITATION FREQUENCY PCT ADDED PER BR2.2.
000360* 15/01/96 MCK -    .02 MONTH NAME TABLE NOW A REDEFINED LITERAL LIST,
000370*                       WAS TWELVE SEPARATE MOVE STATEMENTS.
000380* 17/11/98 MCK - 1.1.00 Y2K - OB-OBS-DATE YEAR HELD AS CCYY THROUGHOUT,
000390*                       NO WINDOWING USED ANYWHERE.
000400* 05/01/99 MCK -    .01 Y2K SIGN OFF - NO 2-DIGIT YEARS FOUND.
000410* 09/10/25 RJH -    .02 REVIEWED FOR GNUCOBOL 3 MIGRATION - NO CHANGE.
000420* 09/08/26 TPW -    .03 WS-PROG-NAME WAS CODED AS AN 01, SHOULD BE A
000430*                       77 LIKE THE OTHER THREE PROGRAMS IN THIS SUITE.
000440*
000450*******************************************************************
000460* COPYRIGHT NOTICE.
000470* ****************
000480* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ENERGY AUDIT
000490* EXTENSIONS TO THE ACCOUNTING SYSTEM AND IS COPYRIGHT (C) 1995-2026
000500* APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000510* LICENSE.  SEE THE FILE COPYING FOR DETAILS.  THIS PROGRAM IS
000520* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL BUT WITHOUT ANY
000530* WARRANTY, WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
000540* FITNESS FOR A PARTICULAR PURPOSE.
000550*******************************************************************
000560*
000570  ENVIRONMENT              DIVISION.
000580*=================================
000590*
000600  CONFIGURATION            SECTION.
000610  SPECIAL-NAMES.
000620      C01 IS TOP-OF-FORM
000630      CLASS WX-ALPHA-CLASS IS "A" THRU "Z"
000640      UPSI-0 IS WX-TEST-SWITCH ON STATUS IS WX-TEST-RUN
000650                              OFF STATUS IS WX-PRODUCTION-RUN.
000660*
000670  INPUT-OUTPUT             SECTION.
000680  FILE-CONTROL.
000690      SELECT   WX-OBSERVATION-FILE   ASSIGN TO "WXOBSV"
000700               ORGANIZATION LINE SEQUENTIAL
000710               FILE STATUS IS OB-STATUS.
000720      SELECT   WX-ANALYSIS-RPT       ASSIGN TO "WXANRPT"
000730               ORGANIZATION LINE SEQUENTIAL
000740               FILE STATUS IS AR-STATUS.
000750*
000760  DATA                     DIVISION.
000770*=================================
000780*
000790  FILE                     SECTION.
000800*
000810  FD  WX-OBSERVATION-FILE.
000820      COPY "wxobsv.cob".
000830*
000840  FD  WX-ANALYSIS-RPT.
000850  01  WX-ANALYSIS-RPT-LINE      PIC X(80).
000860  01  WX-ANALYSIS-HDR-LINE      REDEFINES WX-ANALYSIS-RPT-LINE.
000870      03  AH-TITLE              PIC X(40).
000880      03  FILLER                PIC X(40).
000890*
000900  WORKING-STORAGE          SECTION.
000910*=================================
000920*
000930  77  WS-PROG-NAME              PIC X(17) VALUE "WX200 (1.1.01)".
000940*
000950*---------------------------------------------------------------*
000960*  FILE STATUS AND END-OF-FILE SWITCHES.                        *
000970*---------------------------------------------------------------*
000980  01  WS-FILE-STATUSES.
000990      03  OB-STATUS              PIC X(02).
001000      03  AR-STATUS              PIC X(02).
001010*
001020  01  WS-SWITCHES.
001030      03  WS-OB-EOF              PIC X(01)   VALUE "N".
001040          88  OB-EOF-YES                     VALUE "Y".
001050      03  WS-FIRST-ROW           PIC X(01)   VALUE "Y".
001060          88  FIRST-ROW-YES                  VALUE "Y".
001070*
001080*---------------------------------------------------------------*
001090*  MONTH NAME LIST - LITERAL TABLE, REDEFINED AS AN OCCURS SO    *
001100*  THE PRINT PARAGRAPH CAN INDEX STRAIGHT INTO IT.               *
001110*---------------------------------------------------------------*
001120  01  WS-MONTH-NAME-LIST.
001130      03  FILLER                 PIC X(09) VALUE "JANUARY  ".
001140      03  FILLER                 PIC X(09) VALUE "FEBRUARY ".
001150      03  FILLER                 PIC X(09) VALUE "MARCH    ".
001160      03  FILLER                 PIC X(09) VALUE "APRIL    ".
001170      03  FILLER                 PIC X(09) VALUE "MAY      ".
001180      03  FILLER                 PIC X(09) VALUE "JUNE     ".
001190      03  FILLER                 PIC X(09) VALUE "JULY     ".
001200      03  FILLER                 PIC X(09) VALUE "AUGUST   ".
001210      03  FILLER                 PIC X(09) VALUE "SEPTEMBER".
001220      03  FILLER                 PIC X(09) VALUE "OCTOBER  ".
001230      03  FILLER                 PIC X(09) VALUE "NOVEMBER ".
001240      03  FILLER                 PIC X(09) VALUE "DECEMBER ".
001250  01  WS-MONTH-NAME-TBL          REDEFINES WS-MONTH-NAME-LIST.
001260      03  WS-MONTH-NAME          OCCURS 12 TIMES
001270                                  PIC X(09).
001280*
001290*---------------------------------------------------------------*
001300*  OVERALL RUN STATISTICS.                                      *
001310*---------------------------------------------------------------*
001320  01  WS-OVERALL.
001330      03  WS-TOTAL-ROWS          PIC 9(08)      COMP  VALUE ZERO.
001340      03  WS-MIN-DATE            PIC X(10)      VALUE SPACES.
001350      03  WS-MAX-DATE            PIC X(10)      VALUE SPACES.
001360      03  WS-TEMP-MIN            PIC S9(03)V9   COMP-3 VALUE ZERO.
001370      03  WS-TEMP-MAX            PIC S9(03)V9   COMP-3 VALUE ZERO.
001380      03  WS-TEMP-SUM            PIC S9(09)V9   COMP-3 VALUE ZERO.
001390      03  WS-TEMP-CNT            PIC 9(08)      COMP  VALUE ZERO.
001400      03  WS-TEMP-OVRL-AVG       PIC S9(03)V9   COMP-3 VALUE ZERO.
001410      03  WS-PRECIP-PRES-CNT     PIC 9(08)      COMP  VALUE ZERO.
001420      03  WS-PRECIP-FREQ-PCT     PIC S9(03)V99  COMP-3 VALUE ZERO.
001430*
001440*---------------------------------------------------------------*
001450*  DISTINCT-LOCATION TABLE - NAME SEEN, USED ONLY FOR A COUNT.  *
001460*---------------------------------------------------------------*
001470  01  WS-LOC-TABLE.
001480      03  WS-LOC-COUNT           PIC 9(05)      COMP  VALUE ZERO.
001490      03  WS-LOC-ENTRY           OCCURS 2000 TIMES
001500                                  INDEXED BY LX.
001510          05  WL3-NAME           PIC X(25).
001520*
001530*---------------------------------------------------------------*
001540*  DISTINCT-EVENT-TYPE TABLE - NAME SEEN, USED ONLY FOR A COUNT.*
001550*---------------------------------------------------------------*
001560  01  WS-EVT-TABLE.
001570      03  WS-EVT-COUNT           PIC 9(03)      COMP  VALUE ZERO.
001580      03  WS-EVT-ENTRY           OCCURS 60 TIMES
001590                                  INDEXED BY EX.
001600          05  WE3-TYPE           PIC X(15).
001610*
001620*---------------------------------------------------------------*
001630*  TWELVE-MONTH BODY - FIXED SIZE, ONE ENTRY PER CALENDAR MONTH.*
001640*---------------------------------------------------------------*
001650  01  WS-MONTH-TABLE.
001660      03  WS-MON-ENTRY           OCCURS 12 TIMES
001670                                  INDEXED BY MX.
001680          05  WM3-TEMP-SUM       PIC S9(07)V9   COMP-3.
001690          05  WM3-TEMP-CNT       PIC 9(06)      COMP.
001700          05  WM3-HDD-SUM        PIC S9(07)V9   COMP-3.
001710          05  WM3-CDD-SUM        PIC S9(07)V9   COMP-3.
001720          05  WM3-PRECIP-SUM     PIC S9(07)V99  COMP-3.
001730          05  WM3-PRECIP-CNT     PIC 9(06)      COMP.
001740*
001750*---------------------------------------------------------------*
001760*  WORK FIELDS FOR THE CURRENT OBSERVATION.                     *
001770*---------------------------------------------------------------*
001780  01  WS-CURRENT-OBS.
001790      03  CO-OBS-DATE            PIC X(10).
001800      03  CO-OBS-DATE-PARTS      REDEFINES CO-OBS-DATE.
001810          05  CO-DP-YEAR         PIC X(04).
001820          05  CO-DP-DASH1        PIC X(01).
001830          05  CO-DP-MONTH        PIC X(02).
001840          05  CO-DP-DASH2        PIC X(01).
001850          05  CO-DP-DAY          PIC X(02).
001860      03  CO-YEAR                PIC 9(04).
001870      03  CO-MONTH               PIC 9(02).
001880      03  CO-MONTH-IX            PIC 9(02)      COMP.
001890      03  CO-TEMP-PRESENT        PIC X(01).
001900      03  CO-PRECIP-PRESENT      PIC X(01).
001910*
001920*---------------------------------------------------------------*
001930*  SEARCH WORK FIELDS - FOUND FLAG SHARED BY THE TWO FIND-OR-   *
001940*  ADD TABLE SCANS.                                             *
001950*---------------------------------------------------------------*
001960  01  WS-WORK.
001970      03  WS-FOUND               PIC X(01).
001980          88  WS-FOUND-YES                   VALUE "Y".
001990      03  WS-IX                  PIC 9(05)      COMP.
002000*
002010*---------------------------------------------------------------*
002020*  REPORT EDIT FIELDS - NUMERIC-EDITED, NEVER A COMP FIELD AS A *
002030*  STRING SOURCE OPERAND.                                       *
002040*---------------------------------------------------------------*
002050  01  WS-RPT-FIELDS.
002060      03  WS-RPT-ROWS            PIC Z(07)9.
002070      03  WS-RPT-LOCS            PIC Z(03)9.
002080      03  WS-RPT-TEMP-LO         PIC -ZZ9.9.
002090      03  WS-RPT-TEMP-HI         PIC -ZZ9.9.
002100      03  WS-RPT-TEMP-AVG        PIC -ZZ9.9.
002110      03  WS-RPT-MON-TEMP        PIC -ZZ9.9.
002120      03  WS-RPT-MON-HDD         PIC ZZZ,ZZ9.9.
002130      03  WS-RPT-MON-CDD         PIC ZZZ,ZZ9.9.
002140      03  WS-RPT-MON-PRECIP      PIC ZZ9.999.
002150      03  WS-RPT-PRECIP-PCT      PIC ZZ9.99.
002160*
002170*---------------------------------------------------------------*
002180*  ERROR MESSAGES.                                               *
002190*---------------------------------------------------------------*
002200  01  WX-ERROR-MESSAGES.
002210      03  WX010  PIC X(40) VALUE "WX010 OBSERVATION OPEN ERR - STATUS=".
002220      03  WX011  PIC X(40) VALUE "WX011 OBSERVATION READ ERR - STATUS=".
002230*
002240  PROCEDURE                DIVISION.
002250*=================================
002260*
002270  AA000-MAIN                    SECTION.
002280*********************************
002290      PERFORM  BB010-OPEN-FILES.
002300      PERFORM  CC020-READ-OBSERVATION THRU CC020-EXIT.
002310      PERFORM  CC030-ACCUM-OBSERVATION THRU CC030-EXIT
002320               UNTIL OB-EOF-YES.
002330      PERFORM  DD040-PRINT-REPORT THRU DD040-EXIT.
002340      PERFORM  HH090-CLOSE-FILES.
002350      GOBACK.
002360  AA000-EXIT.
002370      EXIT SECTION.
002380*
002390  BB010-OPEN-FILES              SECTION.
002400*********************************
002410      OPEN INPUT  WX-OBSERVATION-FILE.
002420      IF       OB-STATUS NOT = "00"
002430               DISPLAY WX010 " " OB-STATUS
002440               GOBACK
002450      END-IF.
002460      OPEN OUTPUT WX-ANALYSIS-RPT.
002470      MOVE     SPACES TO WX-ANALYSIS-HDR-LINE.
002480      MOVE     "WEATHER DATA ANALYSIS REPORT" TO AH-TITLE.
002490      WRITE    WX-ANALYSIS-RPT-LINE.
002500      MOVE     ALL "=" TO WX-ANALYSIS-RPT-LINE.
002510      WRITE    WX-ANALYSIS-RPT-LINE.
002520  BB010-EXIT.
002530      EXIT SECTION.
002540*
002550  HH090-CLOSE-FILES              SECTION.
002560*********************************
002570      CLOSE    WX-OBSERVATION-FILE
002580               WX-ANALYSIS-RPT.
002590  HH090-EXIT.
002600      EXIT SECTION.
002610*
002620*---------------------------------------------------------------*
002630*  CC020 - PRIMING AND LOOP READ OF THE OBSERVATION FILE.       *
002640*---------------------------------------------------------------*
002650  CC020-READ-OBSERVATION        SECTION.
002660*********************************
002670      READ     WX-OBSERVATION-FILE
002680               AT END
002690                    MOVE "Y" TO WS-OB-EOF
002700      END-READ.
002710      IF       OB-STATUS NOT = "00" AND NOT = "10"
002720               DISPLAY WX011 " " OB-STATUS
002730               MOVE "Y" TO WS-OB-EOF
002740      END-IF.
002750  CC020-EXIT.
002760      EXIT SECTION.
002770*
002780*---------------------------------------------------------------*
002790*  CC030 - BATCH FLOW STEP 2.  TRACKS EVERY ACCUMULATION LISTED *
002800*  IN THE SPEC FOR EACH OBSERVATION ROW, THEN READS THE NEXT.   *
002810*---------------------------------------------------------------*
002820  CC030-ACCUM-OBSERVATION       SECTION.
002830*********************************
002840      ADD      1 TO WS-TOTAL-ROWS.
002850      PERFORM  CC031-TRACK-DATE-RANGE  THRU CC031-EXIT.
002860      PERFORM  CC032-FIND-OR-ADD-LOC   THRU CC032-EXIT.
002870      PERFORM  CC033-FIND-OR-ADD-EVT   THRU CC033-EXIT.
002880      PERFORM  CC034-TEMP-STATS        THRU CC034-EXIT.
002890      PERFORM  CC035-PRECIP-STATS      THRU CC035-EXIT.
002900      PERFORM  CC020-READ-OBSERVATION  THRU CC020-EXIT.
002910  CC030-EXIT.
002920      EXIT SECTION.
002930*
002940  CC031-TRACK-DATE-RANGE        SECTION.
002950*********************************
002960      IF       FIRST-ROW-YES
002970               MOVE OB-OBS-DATE TO WS-MIN-DATE
002980               MOVE OB-OBS-DATE TO WS-MAX-DATE
002990               MOVE "N" TO WS-FIRST-ROW
003000      ELSE
003010               IF    OB-OBS-DATE < WS-MIN-DATE
003020                     MOVE OB-OBS-DATE TO WS-MIN-DATE
003030               END-IF
003040               IF    OB-OBS-DATE > WS-MAX-DATE
003050                     MOVE OB-OBS-DATE TO WS-MAX-DATE
003060               END-IF
003070      END-IF.
003080      MOVE     OB-OBS-DATE TO CO-OBS-DATE.
003090      MOVE     CO-DP-YEAR  TO CO-YEAR.
003100      MOVE     CO-DP-MONTH TO CO-MONTH.
003110      MOVE     CO-MONTH TO CO-MONTH-IX.
003120  CC031-EXIT.
003130      EXIT SECTION.
003140*
003150*---------------------------------------------------------------*
003160*  CC032 - FIND-OR-ADD THE OBSERVATION'S LOCATION NAME IN THE   *
003170*  DISTINCT-LOCATION TABLE.  THE TABLE HOLDS NO STATISTICS, IT  *
003180*  EXISTS ONLY SO THE REPORT CAN PRINT A DISTINCT-LOCATION      *
003190*  COUNT.                                                       *
003200*---------------------------------------------------------------*
003210  CC032-FIND-OR-ADD-LOC         SECTION.
003220*********************************
003230      MOVE     "N" TO WS-FOUND.
003240      PERFORM  CC032A-SCAN-LOC THRU CC032A-EXIT
003250               VARYING WS-IX FROM 1 BY 1
003260               UNTIL WS-IX > WS-LOC-COUNT.
003270      IF       WS-FOUND = "N"
003280       AND     WS-LOC-COUNT < 2000
003290               ADD  1 TO WS-LOC-COUNT
003300               MOVE OB-LOCATION TO WL3-NAME (WS-LOC-COUNT)
003310      END-IF.
003320  CC032-EXIT.
003330      EXIT SECTION.
003340*
003350  CC032A-SCAN-LOC               SECTION.
003360*********************************
003370      IF       WL3-NAME (WS-IX) = OB-LOCATION
003380               MOVE "Y" TO WS-FOUND
003390      END-IF.
003400  CC032A-EXIT.
003410      EXIT SECTION.
003420*
003430*---------------------------------------------------------------*
003440*  CC033 - FIND-OR-ADD THE OBSERVATION'S EVENT TYPE IN THE      *
003450*  DISTINCT-EVENT-TYPE TABLE.                                   *
003460*---------------------------------------------------------------*
003470  CC033-FIND-OR-ADD-EVT         SECTION.
003480*********************************
003490      MOVE     "N" TO WS-FOUND.
003500      PERFORM  CC033A-SCAN-EVT THRU CC033A-EXIT
003510               VARYING WS-IX FROM 1 BY 1
003520               UNTIL WS-IX > WS-EVT-COUNT.
003530      IF       WS-FOUND = "N"
003540       AND     WS-EVT-COUNT < 60
003550               ADD  1 TO WS-EVT-COUNT
003560               MOVE OB-EVENT-TYPE TO WE3-TYPE (WS-EVT-COUNT)
003570      END-IF.
003580  CC033-EXIT.
003590      EXIT SECTION.
003600*
003610  CC033A-SCAN-EVT               SECTION.
003620*********************************
003630      IF       WE3-TYPE (WS-IX) = OB-EVENT-TYPE
003640               MOVE "Y" TO WS-FOUND
003650      END-IF.
003660  CC033A-EXIT.
003670      EXIT SECTION.
003680*
003690*---------------------------------------------------------------*
003700*  CC034 - OVERALL AND PER-MONTH TEMPERATURE STATISTICS, AND    *
003710*  BR2.1 PER-OBSERVATION HDD/CDD ACCUMULATION.  SKIPPED WHEN    *
003720*  THE TEMPERATURE FIELD IS BLANK (MISSING READING).            *
003730*---------------------------------------------------------------*
003740  CC034-TEMP-STATS              SECTION.
003750*********************************
003760      IF       OB-TEMPERATURE = SPACES
003770               MOVE "N" TO CO-TEMP-PRESENT
003780               GO TO CC034-EXIT
003790      END-IF.
003800      MOVE     "Y" TO CO-TEMP-PRESENT.
003810      IF       WS-TEMP-CNT = ZERO
003820               MOVE OB-TEMPERATURE TO WS-TEMP-MIN
003830               MOVE OB-TEMPERATURE TO WS-TEMP-MAX
003840      ELSE
003850               IF    OB-TEMPERATURE < WS-TEMP-MIN
003860                     MOVE OB-TEMPERATURE TO WS-TEMP-MIN
003870               END-IF
003880               IF    OB-TEMPERATURE > WS-TEMP-MAX
003890                     MOVE OB-TEMPERATURE TO WS-TEMP-MAX
003900               END-IF
003910      END-IF.
003920      ADD      OB-TEMPERATURE TO WS-TEMP-SUM.
003930      ADD      1 TO WS-TEMP-CNT.
003940      ADD      OB-TEMPERATURE TO WM3-TEMP-SUM (CO-MONTH-IX).
003950      ADD      1 TO WM3-TEMP-CNT (CO-MONTH-IX).
003960*    BR2.1 - PER OBSERVATION, NOT PER-DAY AVERAGE.
003970      IF       OB-TEMPERATURE < 65
003980               COMPUTE WM3-HDD-SUM (CO-MONTH-IX) =
003990                       WM3-HDD-SUM (CO-MONTH-IX) + (65 - OB-TEMPERATURE)
004000      END-IF.
004010      IF       OB-TEMPERATURE > 65
004020               COMPUTE WM3-CDD-SUM (CO-MONTH-IX) =
004030                       WM3-CDD-SUM (CO-MONTH-IX) + (OB-TEMPERATURE - 65)
004040      END-IF.
004050  CC034-EXIT.
004060      EXIT SECTION.
004070*
004080*---------------------------------------------------------------*
004090*  CC035 - BR2.2 PRECIPITATION PRESENCE COUNT AND PER-MONTH     *
004100*  PRECIPITATION SUM/COUNT.                                     *
004110*---------------------------------------------------------------*
004120  CC035-PRECIP-STATS            SECTION.
004130*********************************
004140      IF       OB-PRECIP-IN = SPACES
004150               MOVE "N" TO CO-PRECIP-PRESENT
004160               GO TO CC035-EXIT
004170      END-IF.
004180      MOVE     "Y" TO CO-PRECIP-PRESENT.
004190      ADD      1 TO WS-PRECIP-PRES-CNT.
004200      ADD      OB-PRECIP-IN TO WM3-PRECIP-SUM (CO-MONTH-IX).
004210      ADD      1 TO WM3-PRECIP-CNT (CO-MONTH-IX).
004220  CC035-EXIT.
004230      EXIT SECTION.
004240*
004250*---------------------------------------------------------------*
004260*  DD040 - BATCH FLOW STEP 3.  WRITES THE OVERALL STATISTICS    *
004270*  BLOCK, THE TWELVE-MONTH BODY AND THE PRECIPITATION FREQUENCY.*
004280*---------------------------------------------------------------*
004290  DD040-PRINT-REPORT            SECTION.
004300*********************************
004310      PERFORM  DD041-PRINT-OVERALL THRU DD041-EXIT.
004320      PERFORM  DD045-PRINT-MONTH-HDR THRU DD045-EXIT.
004330      PERFORM  DD047-PRINT-MONTH-LOOP THRU DD047-EXIT
004340               VARYING MX FROM 1 BY 1
004350               UNTIL MX > 12.
004360      PERFORM  DD049-PRINT-PRECIP-FREQ THRU DD049-EXIT.
004370  DD040-EXIT.
004380      EXIT SECTION.
004390*
004400  DD041-PRINT-OVERALL           SECTION.
004410*********************************
004420      MOVE     WS-TOTAL-ROWS TO WS-RPT-ROWS.
004430      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004440      STRING   "TOTAL ROWS ANALYZED:  " DELIMITED BY SIZE
004450               WS-RPT-ROWS               DELIMITED BY SIZE
004460                    INTO WX-ANALYSIS-RPT-LINE.
004470      WRITE    WX-ANALYSIS-RPT-LINE.
004480*
004490      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004500      STRING   "DATE RANGE:           " DELIMITED BY SIZE
004510               WS-MIN-DATE               DELIMITED BY SIZE
004520               " TO "                    DELIMITED BY SIZE
004530               WS-MAX-DATE               DELIMITED BY SIZE
004540                    INTO WX-ANALYSIS-RPT-LINE.
004550      WRITE    WX-ANALYSIS-RPT-LINE.
004560*
004570      MOVE     WS-LOC-COUNT TO WS-RPT-LOCS.
004580      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004590      STRING   "TOTAL UNIQUE LOCATIONS:      " DELIMITED BY SIZE
004600               WS-RPT-LOCS                      DELIMITED BY SIZE
004610                    INTO WX-ANALYSIS-RPT-LINE.
004620      WRITE    WX-ANALYSIS-RPT-LINE.
004630*
004640      MOVE     WS-TEMP-MIN TO WS-RPT-TEMP-LO.
004650      MOVE     WS-TEMP-MAX TO WS-RPT-TEMP-HI.
004660      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004670      STRING   "TEMPERATURE RANGE:    " DELIMITED BY SIZE
004680               WS-RPT-TEMP-LO            DELIMITED BY SIZE
004690               " TO "                    DELIMITED BY SIZE
004700               WS-RPT-TEMP-HI            DELIMITED BY SIZE
004710               " F"                      DELIMITED BY SIZE
004720                    INTO WX-ANALYSIS-RPT-LINE.
004730      WRITE    WX-ANALYSIS-RPT-LINE.
004740*
004750      IF       WS-TEMP-CNT NOT = ZERO
004760               COMPUTE WS-TEMP-OVRL-AVG ROUNDED =
004770                       WS-TEMP-SUM / WS-TEMP-CNT
004780      ELSE
004790               MOVE ZERO TO WS-TEMP-OVRL-AVG
004800      END-IF.
004810      MOVE     WS-TEMP-OVRL-AVG TO WS-RPT-TEMP-AVG.
004820      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004830      STRING   "OVERALL AVERAGE:      " DELIMITED BY SIZE
004840               WS-RPT-TEMP-AVG           DELIMITED BY SIZE
004850               " F"                      DELIMITED BY SIZE
004860                    INTO WX-ANALYSIS-RPT-LINE.
004870      WRITE    WX-ANALYSIS-RPT-LINE.
004880      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004890      WRITE    WX-ANALYSIS-RPT-LINE.
004900  DD041-EXIT.
004910      EXIT SECTION.
004920*
004930  DD045-PRINT-MONTH-HDR         SECTION.
004940*********************************
004950      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
004960      STRING   "MONTH      AVG-TEMP    TOTAL-HDD    TOTAL-CDD"
004970                                  DELIMITED BY SIZE
004980               "   AVG-PRECIP"    DELIMITED BY SIZE
004990                    INTO WX-ANALYSIS-RPT-LINE.
005000      WRITE    WX-ANALYSIS-RPT-LINE.
005010  DD045-EXIT.
005020      EXIT SECTION.
005030*
005040*---------------------------------------------------------------*
005050*  DD047/DD048 - ONE FIXED DETAIL LINE PER CALENDAR MONTH.  A   *
005060*  MONTH WITH NO TEMPERATURE ROWS PRINTS A NO-DATA MARKER IN    *
005070*  PLACE OF THE AVERAGES; THE DEGREE-DAY TOTALS ALWAYS PRINT,   *
005080*  DEFAULTING TO ZERO WHEN THE MONTH HAD NO ROWS.               *
005090*---------------------------------------------------------------*
005100  DD047-PRINT-MONTH-LOOP        SECTION.
005110*********************************
005120      PERFORM  DD048-PRINT-MONTH-LINE THRU DD048-EXIT.
005130  DD047-EXIT.
005140      EXIT SECTION.
005150*
005160  DD048-PRINT-MONTH-LINE        SECTION.
005170*********************************
005180      MOVE     WM3-HDD-SUM (MX) TO WS-RPT-MON-HDD.
005190      MOVE     WM3-CDD-SUM (MX) TO WS-RPT-MON-CDD.
005200      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
005210      IF       WM3-TEMP-CNT (MX) = ZERO
005220               STRING WS-MONTH-NAME (MX)   DELIMITED BY SPACE
005230                      "    NO DATA     "   DELIMITED BY SIZE
005240                      WS-RPT-MON-HDD       DELIMITED BY SIZE
005250                      "    "               DELIMITED BY SIZE
005260                      WS-RPT-MON-CDD       DELIMITED BY SIZE
005270                      "      NO DATA"      DELIMITED BY SIZE
005280                           INTO WX-ANALYSIS-RPT-LINE
005290      ELSE
005300               COMPUTE WS-RPT-MON-TEMP ROUNDED =
005310                       WM3-TEMP-SUM (MX) / WM3-TEMP-CNT (MX)
005320               IF    WM3-PRECIP-CNT (MX) NOT = ZERO
005330                     COMPUTE WS-RPT-MON-PRECIP ROUNDED =
005340                             WM3-PRECIP-SUM (MX) / WM3-PRECIP-CNT (MX)
005350                     STRING WS-MONTH-NAME (MX) DELIMITED BY SPACE
005360                            "   "              DELIMITED BY SIZE
005370                            WS-RPT-MON-TEMP    DELIMITED BY SIZE
005380                            "    "             DELIMITED BY SIZE
005390                            WS-RPT-MON-HDD     DELIMITED BY SIZE
005400                            "    "             DELIMITED BY SIZE
005410                            WS-RPT-MON-CDD     DELIMITED BY SIZE
005420                            "    "             DELIMITED BY SIZE
005430                            WS-RPT-MON-PRECIP  DELIMITED BY SIZE
005440                                 INTO WX-ANALYSIS-RPT-LINE
005450               ELSE
005460                     STRING WS-MONTH-NAME (MX) DELIMITED BY SPACE
005470                            "   "              DELIMITED BY SIZE
005480                            WS-RPT-MON-TEMP    DELIMITED BY SIZE
005490                            "    "             DELIMITED BY SIZE
005500                            WS-RPT-MON-HDD     DELIMITED BY SIZE
005510                            "    "             DELIMITED BY SIZE
005520                            WS-RPT-MON-CDD     DELIMITED BY SIZE
005530                            "      NO DATA"    DELIMITED BY SIZE
005540                                 INTO WX-ANALYSIS-RPT-LINE
005550               END-IF
005560      END-IF.
005570      WRITE    WX-ANALYSIS-RPT-LINE.
005580  DD048-EXIT.
005590      EXIT SECTION.
005600*
005610  DD049-PRINT-PRECIP-FREQ       SECTION.
005620*********************************
005630      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
005640      WRITE    WX-ANALYSIS-RPT-LINE.
005650      IF       WS-TOTAL-ROWS NOT = ZERO
005660               COMPUTE WS-PRECIP-FREQ-PCT ROUNDED =
005670                       (WS-PRECIP-PRES-CNT / WS-TOTAL-ROWS) * 100
005680      ELSE
005690               MOVE ZERO TO WS-PRECIP-FREQ-PCT
005700      END-IF.
005710      MOVE     WS-PRECIP-FREQ-PCT TO WS-RPT-PRECIP-PCT.
005720      MOVE     SPACES TO WX-ANALYSIS-RPT-LINE.
005730      STRING   "PRECIPITATION FREQUENCY:  " DELIMITED BY SIZE
005740               WS-RPT-PRECIP-PCT             DELIMITED BY SIZE
005750               " PCT"                        DELIMITED BY SIZE
005760                    INTO WX-ANALYSIS-RPT-LINE.
005770      WRITE    WX-ANALYSIS-RPT-LINE.
005780  DD049-EXIT.
005790      EXIT SECTION.
