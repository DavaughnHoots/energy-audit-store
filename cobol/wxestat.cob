000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR EVENT-TYPE STATS FILE                  *
000040*        OUTPUT OF WX100, INPUT TO WX300                         *
000050*        SORTED BY LOCATION-ID + EVENT-TYPE                      *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 42 BYTES.
000090*
000100* 06/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110*
000120  01  WX-ESTAT-RECORD.
000130      03  ES-LOCATION-ID        PIC X(08).
000140      03  ES-EVENT-TYPE         PIC X(15).
000150      03  ES-EVENT-COUNT        PIC 9(06).
000160      03  ES-AVG-DURATION       PIC S9(04)V99.
000170*                                 MEAN EVENT DURATION, HOURS
000180      03  ES-AVG-SEVERITY       PIC S9(01)V99.
000190*                                 MEAN NUMERIC SEVERITY, SEE BR1.7
000200      03  ES-ENERGY-IMPACT      PIC S9(02)V99.
000210      03  FILLER                PIC X(08).
