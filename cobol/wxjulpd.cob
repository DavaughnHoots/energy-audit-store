000010******************************************************************
000020*                                                                *
000030*   JULIAN DAY NUMBER PARAGRAPH - SHARED BY WX100 AND WX300       *
000040*        MOVE WJ-YEAR/WJ-MONTH/WJ-DAY THEN PERFORM, RESULT IN     *
000050*        WJ-JULIAN.  STANDARD GREGORIAN CALENDAR FORMULA, DONE     *
000060*        AS A SERIES OF INTEGER DIVISIONS SO EACH STEP TRUNCATES   *
000070*        THE WAY THE TEXTBOOK FORMULA EXPECTS.                     *
000080*                                                                *
000090******************************************************************
000100*
000110* 04/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000120*
000130  ZZ090-JULIAN-DAY              SECTION.
000140*********************************
000150      COMPUTE  WJ-A = (14 - WJ-MONTH) / 12.
000160      COMPUTE  WJ-Y = WJ-YEAR + 4800 - WJ-A.
000170      COMPUTE  WJ-M = WJ-MONTH + 12 * WJ-A - 3.
000180      COMPUTE  WJ-T1 = (153 * WJ-M + 2) / 5.
000190      COMPUTE  WJ-T2 = WJ-Y / 4.
000200      COMPUTE  WJ-T3 = WJ-Y / 100.
000210      COMPUTE  WJ-T4 = WJ-Y / 400.
000220      COMPUTE  WJ-JULIAN = WJ-DAY + WJ-T1 + 365 * WJ-Y
000230                          + WJ-T2 - WJ-T3 + WJ-T4 - 32045.
000240  ZZ090-EXIT.
000250      EXIT SECTION.
