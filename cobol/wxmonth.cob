000010******************************************************************
000020*                                                                *
000030*   RECORD DEFINITION FOR MONTHLY STATS FILE                     *
000040*        OUTPUT OF WX100, INPUT TO WX300                         *
000050*        SORTED BY LOCATION-ID + YEAR + MONTH                    *
000060*                                                                *
000070******************************************************************
000080* FILE SIZE 47 BYTES.
000090*
000100* 06/12/95 RJH - CREATED FOR THE WEATHER AUDIT CONVERSION.
000110*
000120  01  WX-MONTH-RECORD.
000130      03  WM-YEAR               PIC 9(04).
000140      03  WM-MONTH              PIC 9(02).
000150      03  WM-LOCATION-ID        PIC X(08).
000160      03  WM-AVG-TEMP           PIC S9(03)V99.
000170      03  WM-TEMP-PRESENT       PIC X(01).
000180      03  WM-TOTAL-HDD          PIC S9(05)V99.
000190*                                 (65 - AVG-TEMP) X 30, FLOORED AT 0
000200      03  WM-TOTAL-CDD          PIC S9(05)V99.
000210      03  WM-PRECIPITATION      PIC S9(05)V99.
000220      03  WM-SEVERE-EVENT-DAYS  PIC 9(02).
000230      03  WM-AVG-IMPACT         PIC S9(02)V99.
000240      03  FILLER                PIC X(10).
